000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. CUSTOMER-FEATURE-ENGINE.                                     
000300     AUTHOR. K.LINDQVIST.                                                 
000400     INSTALLATION. NORDIC RETAIL SYSTEMS - BATCH DIV.                     
000500     DATE-WRITTEN. 06/30/1991.                                            
000600     DATE-COMPILED. 06/30/1991.                                           
000700     SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.                          
000800*----------------------------------------------------------------*        
000900*    NCD.FEATENG - STEP 2 OF THE NIGHTLY NORDIC CUSTOMER DATA    *        
001000*    PIPELINE.  RE-READS THE CLEANED CUSTOMER FILE (NCD.CCST01   *        
001100*    SHAPE) AND THE CLEANED TRANSACTION FILE (NCD.CTRN01 SHAPE), *        
001200*    GROUPS TRANSACTIONS BY CUSTOMER, COMPUTES MONETARY, RFM,    *        
001300*    INTEREVENT AND PREFERENCE STATISTICS, SETS THE HIGH-VALUE,  *        
001400*    CHURN AND SINGLE-TRANSACTION FLAGS, LEFT-JOINS THE CUSTOMER *        
001500*    ATTRIBUTES BACK IN AND WRITES ONE FEATURE ROW (NCD.CFEA01   *        
001600*    SHAPE) PER CUSTOMER WITH AT LEAST ONE TRANSACTION.          *        
001700*    CALLED FROM NCD.PIPEDRV - NOT A STANDALONE JOB STEP.        *        
001800*----------------------------------------------------------------*        
001900*    CHANGE LOG                                                  *        
002000*    ----------                                                  *        
002100*    06/30/91  KLQ  ORIGINAL WRITE-UP - MONETARY/RECENCY ONLY.   *        
002200*    09/09/93  KLQ  ADDED INTEREVENT MEAN/STD-DEV COMPUTATION.   *        
002300*    02/18/95  MJO  ADDED PREFERRED CATEGORY/CURRENCY (MODE).    *        
002400*    07/01/96  MJO  CR-1996-042 ADDED IS-CHURNING-2 Z-SCORE      *        
002500*                   FLAG AND THE SHARED NEWTON SQUARE-ROOT.      *        
002600*    12/11/98  PHN  Y2K REMEDIATION - DAY-SERIAL ROUTINE NOW     *        
002700*                   TAKES FULL CCYY, VERIFIED CENTURY-SAFE.      *        
002800*    05/03/01  MJO  CR-2001-120 ADDED FLAG-COUNT SUMMARY DISPLAY *        
002900*                   USING THE NEW CFEA01 FLAG-COUNT REDEFINE.    *        
003000*    08/14/03  SGV  PRB00457 - CUSTOMER TABLE NOW BINARY-        *        
003100*                   SEARCHED FOR THE ENRICHMENT JOIN.            *        
003200*    03/22/05  SGV  CR-2005-014 ADDED HIGH-VALUE PERCENTILE      *        
003300*                   PASS (NEAREST-RANK) USING CFEA01 RANK-WORK.  *        
003400*    09/14/07  SGV  PRB00892 - INTEREVENT GAP WAS SUBTRACTING    *        
003500*                   CALENDAR DATES ONLY, SO A 47-HOUR GAP WAS    *        
003600*                   COUNTED AS 2 DAYS.  GAP PARAGRAPHS NOW ADD   *        
003700*                   THE HH:MM:SS PORTION AND TRUNCATE TRUE       *        
003800*                   ELAPSED SECONDS TO WHOLE DAYS.  5500'S       *        
003900*                   RECENCY/TENURE CALENDAR SUBTRACTION IS       *        
004000*                   UNCHANGED - THOSE ARE DATE FIELDS ONLY.      *        
004100*----------------------------------------------------------------*        
004200 ENVIRONMENT DIVISION.                                                    
004300 CONFIGURATION SECTION.                                                   
004400 SPECIAL-NAMES.                                                           
004500*    UPSI-2 (NOT UPSI-0 OR UPSI-1) SINCE THIS PROGRAM IS THE              
004600*    THIRD JOB STEP OF THE NIGHTLY PIPELINE - SEE NCD.ETLTRAN'S           
004700*    OWN SPECIAL-NAMES COMMENT FOR WHY EACH STEP GETS ITS OWN             
004800*    SWITCH RATHER THAN SHARING ONE ACROSS ALL THREE PROGRAMS.            
004900     C01 IS TOP-OF-FORM                                                   
005000     CLASS NORDIC-COUNTRY-CLASS IS "D" "S" "N" "F"                        
005100     UPSI-2 ON STATUS IS FEAT-TEST-RUN-SW.                                
005200 INPUT-OUTPUT SECTION.                                                    
005300 FILE-CONTROL.                                                            
005400*    LOGICAL NAME CUSTOUT - THE SAME CLEANED CUSTOMER FILE                
005500*    NCD.ETLTRAN ALSO RE-READS FOR ITS OWN CURRENCY-INFERENCE             
005600*    AND ORPHAN-REMOVAL STEPS.  NO SHARED WORKING-STORAGE - THIS          
005700*    PROGRAM BUILDS ITS OWN COPY OF THE LOOK-UP TABLE.                    
005800     SELECT CUST-LOOKUP-FILE ASSIGN TO "CUSTOUT"                          
005900         ORGANIZATION IS LINE SEQUENTIAL                                  
006000         FILE STATUS IS WS-CUST-LKUP-STATUS.                              
006100*    LOGICAL NAME TRANOUT - NCD.ETLTRAN'S FINAL, EUR-CONVERTED            
006200*    OUTPUT.  THIS PROGRAM'S SOLE TRANSACTION INPUT.                      
006300     SELECT TRAN-LOOKUP-FILE ASSIGN TO "TRANOUT"                          
006400         ORGANIZATION IS LINE SEQUENTIAL                                  
006500         FILE STATUS IS WS-TRAN-LKUP-STATUS.                              
006600*    LOGICAL NAME FEATOUT - THE FINAL DELIVERABLE OF THE WHOLE            
006700*    NIGHTLY PIPELINE.  NO DOWNSTREAM JOB STEP READS THIS FILE            
006800*    BACK IN - IT IS THE LAST STOP.                                       
006900     SELECT FEAT-OUT-FILE ASSIGN TO "FEATOUT"                             
007000         ORGANIZATION IS LINE SEQUENTIAL                                  
007100         FILE STATUS IS WS-FEAT-OUT-STATUS.                               
007200 DATA DIVISION.                                                           
007300 FILE SECTION.                                                            
007400*    INBOUND RECORD - SHAPE MUST TRACK NCD.CCST01 EXACTLY, THE            
007500*    SAME LAYOUT NCD.ETLTRAN ALSO RE-READS FOR ITS OWN JOIN.              
007600 FD  CUST-LOOKUP-FILE                                                     
007700     LABEL RECORD STANDARD.                                               
007800 01  WS-CLKUP-CUST-REC.                                                   
007900*        TEXT KEY - CONVERTED TO NUMERIC BY 2200 FOR THE TABLE.           
008000     05  WS-CLKUP-CUST-ID        PIC X(9).                                
008100     05  WS-CLKUP-COUNTRY-CDE    PIC X(2).                                
008200*        CCYY-MM-DD, VALIDATED BY NCD.ETLCUST.                            
008300     05  WS-CLKUP-SIGNUP-DATE    PIC X(10).                               
008400*        CARRIED FOR THE 7500 JOIN, NOT RE-VALIDATED.                     
008500     05  WS-CLKUP-EMAIL-ADDR     PIC X(40).                               
008600     05  FILLER                  PIC X(15).                               
008700*    INBOUND RECORD - SHAPE MUST TRACK NCD.CTRN01, NCD.ETLTRAN'S          
008800*    OUTPUT.  BOTH THE NATIVE-CURRENCY AMOUNT AND THE EUR AMOUNT          
008900*    ARRIVE HERE - THIS PROGRAM'S OWN STATISTICS USE ONLY THE             
009000*    EUR FIGURE SO EVERY CUSTOMER'S NUMBERS ARE COMPARABLE                
009100*    REGARDLESS OF WHICH NORDIC CURRENCY THEY TRANSACTED IN.              
009200 FD  TRAN-LOOKUP-FILE                                                     
009300     LABEL RECORD STANDARD.                                               
009400 01  WS-CLKUP-TRAN-REC.                                                   
009500*        READ BUT NOT KEPT PAST THIS RECORD.                              
009600     05  WS-CLKUP-TRAN-ID        PIC X(9).                                
009700*        JOIN KEY BACK TO THE CUSTOMER LOOK-UP TABLE.                     
009800     05  WS-CLKUP-TRAN-CUST-ID   PIC X(9).                                
009900*        RAW AMOUNT - THE EUR FIELD BELOW IS USED INSTEAD.                
010000     05  WS-CLKUP-TRAN-AMOUNT    PIC S9(7)V99.                            
010100*        ORIGINAL CURRENCY, FEEDS THE 4660 MODE TALLY.                    
010200     05  WS-CLKUP-TRAN-CURRENCY  PIC X(3).                                
010300*        CCYY-MM-DDTHH:MM:SS, SAME SHAPE AS THE MASTER.                   
010400     05  WS-CLKUP-TRAN-TIMESTMP  PIC X(19).                               
010500*        MERCHANT CATEGORY, FED INTO THE 4650 MODE TALLY.                 
010600     05  WS-CLKUP-TRAN-CATEGORY  PIC X(15).                               
010700*        CONVERTED AMOUNT - EVERY SUM/AVG BELOW USES THIS.                
010800     05  WS-CLKUP-TRAN-AMT-EUR   PIC S9(7)V99.                            
010900     05  FILLER                  PIC X(10).                               
011000*    OUTBOUND RECORD - SHAPE MUST TRACK NCD.CFEA01.  TWENTY-ONE           
011100*    FIELDS: FOUR CARRIED STRAIGHT THROUGH FROM THE CUSTOMER              
011200*    JOIN, FIFTEEN COMPUTED STATISTICS AND FLAGS, PLUS THE                
011300*    CUSTOMER ID ITSELF.                                                  
011400 FD  FEAT-OUT-FILE                                                        
011500     LABEL RECORD STANDARD.                                               
011600 01  WS-FEAT-OUT-REC.                                                     
011700*        JOIN KEY, ALSO THE OUTPUT'S OWN SORT ORDER.                      
011800     05  WS-FO-CUSTOMER-ID       PIC S9(9).                               
011900*        CARRIED THROUGH UNCHANGED FROM THE CUSTOMER JOIN (STEP 7)        
012000     05  WS-FO-EMAIL-ADDR        PIC X(40).                               
012100*        COPIED STRAIGHT FROM THE 7500 CUSTOMER-TABLE JOIN.               
012200     05  WS-FO-COUNTRY-CDE       PIC X(2).                                
012300*        SAME JOIN, SIGNUP DATE PASS-THROUGH FOR THE OUTPUT ROW.          
012400     05  WS-FO-SIGNUP-DATE       PIC X(10).                               
012500*        MONETARY STATISTICS - ALL IN EUR REGARDLESS OF THE               
012600*        CUSTOMER'S HOME CURRENCY.                                        
012700     05  WS-FO-TOTAL-SPEND       PIC S9(9)V99.                            
012800*        MEAN OF THIS CUSTOMER'S TRANSACTION AMOUNTS.                     
012900     05  WS-FO-AVG-TRAN-AMOUNT   PIC S9(7)V99.                            
013000*        UNDEFINED (ZERO) FOR A SINGLE-TRANSACTION CUSTOMER - SEE         
013100*        WS-FO-SINGLE-TRAN-SW BELOW BEFORE TRUSTING A ZERO HERE.          
013200     05  WS-FO-STD-TRAN-AMOUNT   PIC S9(7)V99.                            
013300*        SMALLEST SINGLE TRANSACTION AMOUNT.                              
013400     05  WS-FO-MIN-TRAN-AMOUNT   PIC S9(7)V99.                            
013500*        LARGEST SINGLE TRANSACTION AMOUNT.                               
013600     05  WS-FO-MAX-TRAN-AMOUNT   PIC S9(7)V99.                            
013700*        RAW TRANSACTION COUNT BEHIND EVERY STAT ABOVE.                   
013800     05  WS-FO-TRAN-COUNT        PIC 9(7).                                
013900*        RFM (RECENCY/FREQUENCY/MONETARY) SUPPORTING DATES.               
014000     05  WS-FO-FIRST-TRAN-DATE   PIC X(19).                               
014100*        MOST RECENT TRANSACTION TIMESTAMP FOR THIS CUSTOMER.             
014200     05  WS-FO-LAST-TRAN-DATE    PIC X(19).                               
014300*        WHOLE CALENDAR DAYS FROM THE RUN'S REFERENCE DATE.               
014400     05  WS-FO-DAYS-SINCE-LAST   PIC S9(5).                               
014500*        WHOLE CALENDAR DAYS, FIRST TRANSACTION TO LAST.                  
014600     05  WS-FO-CUSTOMER-TENURE   PIC S9(5).                               
014700*        INTEREVENT-GAP STATISTICS, IN DAYS (PRB00892).                   
014800     05  WS-FO-MEAN-INTEREVENT   PIC S9(5)V99.                            
014900*        UNDEFINED (ZERO) UNLESS AT LEAST TWO GAPS WERE SEEN.             
015000     05  WS-FO-STD-INTEREVENT    PIC S9(5)V99.                            
015100*        MODE OF CATEGORY AND CURRENCY OVER ALL THIS CUSTOMER'S           
015200*        TRANSACTIONS.                                                    
015300     05  WS-FO-PREFERRED-CAT     PIC X(15).                               
015400*        MOST-USED TRANSACTION CURRENCY, NOT THE HOME CURRENCY.           
015500     05  WS-FO-PREFERRED-CUR     PIC X(3).                                
015600*        THE FOUR BUSINESS-RULE FLAGS - "Y" OR "N", SET BY STEP           
015700*        7000-SET-FLAGS.                                                  
015800     05  WS-FO-HIGH-VALUE-SW     PIC X(1).                                
015900*        FIXED 50-DAY-SILENCE CHURN FLAG (WS-CHURN-DAYS-LIMIT).           
016000     05  WS-FO-CHURNING-SW       PIC X(1).                                
016100*        PER-CUSTOMER Z-SCORE CHURN FLAG (CR-1996-042).                   
016200     05  WS-FO-CHURNING-2-SW     PIC X(1).                                
016300*        "Y" MEANS THE STD-DEV/MEAN-GAP FIELDS ARE UNDEFINED.             
016400     05  WS-FO-SINGLE-TRAN-SW    PIC X(1).                                
016500 WORKING-STORAGE SECTION.                                                 
016600*----------------------------------------------------------------*        
016700*    FILE STATUS AND CONTROL SWITCHES                            *        
016800*    THREE SELECTS, THREE TWO-BYTE STATUS FIELDS - SAME '00'/'10'*        
016900*    CONVENTION THE OTHER TWO PROGRAMS IN THIS PIPELINE USE.     *        
017000*----------------------------------------------------------------*        
017100*        NCD.CCST01-SHAPE FILE - SEE FILE-CONTROL FOR CUSTOUT.            
017200 01  WS-CUST-LKUP-STATUS         PIC X(2).                                
017300     88  WS-CUST-LKUP-OK             VALUE '00'.                          
017400     88  WS-CUST-LKUP-EOF              VALUE '10'.                        
017500*        NCD.CTRN01-SHAPE FILE - SEE FILE-CONTROL FOR TRANOUT.            
017600 01  WS-TRAN-LKUP-STATUS         PIC X(2).                                
017700     88  WS-TRAN-LKUP-OK             VALUE '00'.                          
017800     88  WS-TRAN-LKUP-EOF              VALUE '10'.                        
017900*    WRITE-ONLY FILE - NO EOF CONDITION DECLARED.                         
018000 01  WS-FEAT-OUT-STATUS          PIC X(2).                                
018100     88  WS-FEAT-OUT-OK              VALUE '00'.                          
018200*    TWO EOF SWITCHES, ONE PER INPUT FILE, PLUS THE "FOUND" FLAG          
018300*    SET BY THE STEP 7500 BINARY SEARCH.                                  
018400 01  WS-SWITCHES.                                                         
018500*        DRIVES 2200'S LOAD LOOP - SET BY 2100 ON READ AT END.            
018600     05  WS-CUST-EOF-SW          PIC X(1) VALUE "N".                      
018700         88  CUST-LKUP-AT-EOF        VALUE "Y".                           
018800*        DRIVES 2700'S LOAD LOOP - SET BY 2600 ON READ AT END.            
018900     05  WS-TRAN-EOF-SW          PIC X(1) VALUE "N".                      
019000         88  TRAN-LKUP-AT-EOF        VALUE "Y".                           
019100*        SET BY THE 7550 BINARY SEARCH, TESTED BY 7500.                   
019200     05  WS-CUST-FOUND-SW        PIC X(1) VALUE "N".                      
019300         88  WS-CUST-WAS-FOUND       VALUE "Y".                           
019400     05  FILLER                  PIC X(1).                                
019500*----------------------------------------------------------------*        
019600*    COUNTERS - ALL COMPUTATIONAL PER SHOP STANDARD              *        
019700*    KEPT IN BATCH-FLOW ORDER, RAW LOAD COUNTS FIRST AND THE     *        
019800*    FOUR FLAG COUNTS LAST, SO A READER CAN MATCH EACH FIELD TO  *        
019900*    THE STEP THAT SETS IT WITHOUT HUNTING THROUGH THE WHOLE     *        
020000*    PROCEDURE DIVISION.                                         *        
020100*----------------------------------------------------------------*        
020200 01  WS-COUNTERS.                                                         
020300*        ROW COUNT LOADED FROM THE CUSTOMER LOOK-UP FILE (STEP 2).        
020400     05  WS-CUST-COUNT           PIC 9(7) COMP VALUE ZERO.                
020500*        ROW COUNT LOADED FROM THE TRANSACTION FILE (STEP 3).             
020600     05  WS-TRAN-COUNT           PIC 9(7) COMP VALUE ZERO.                
020700*        DISTINCT-CUSTOMER COUNT AFTER GROUPING (STEP 4) - THIS           
020800*        IS ALSO THE ROW COUNT ACTUALLY WRITTEN TO FEATOUT,               
020900*        SINCE A CUSTOMER WITH NO TRANSACTIONS NEVER GETS A               
021000*        GROUP AND SO NEVER APPEARS ON THE OUTPUT FILE.                   
021100     05  WS-AGG-COUNT            PIC 9(7) COMP VALUE ZERO.                
021200*        FOUR RUN-SUMMARY COUNTERS, ONE PER STEP 7000 FLAG.               
021300     05  WS-HIGH-VALUE-COUNT     PIC 9(7) COMP VALUE ZERO.                
021400*        STEP 7000'S FIXED-WINDOW CHURN COUNT, DISPLAYED AT 8000.         
021500     05  WS-CHURNING-COUNT       PIC 9(7) COMP VALUE ZERO.                
021600*        STEP 7000'S STATISTICAL CHURN COUNT.                             
021700     05  WS-CHURNING-2-COUNT     PIC 9(7) COMP VALUE ZERO.                
021800*        STEP 7000'S ONE-TRANSACTION-CUSTOMER COUNT, SAME STEP.           
021900     05  WS-SINGLE-TRAN-COUNT    PIC 9(7) COMP VALUE ZERO.                
022000*        NEAREST-RANK POSITION FOR THE STEP 6 PERCENTILE PASS.            
022100     05  WS-RANK                 PIC 9(7) COMP VALUE ZERO.                
022200     05  FILLER                  PIC X(1).                                
022300*----------------------------------------------------------------*        
022400*    PIPELINE THRESHOLDS - RESTATED FROM NCD.PARM01 PER THE      *        
022500*    SHOP CONVENTION OF NOT SHARING WORKING-STORAGE VIA COPY.    *        
022600*----------------------------------------------------------------*        
022700 01  WS-PIPELINE-THRESHOLDS.                                              
022800*        NO-TRANSACTION-SEEN WINDOW THAT TRIPS WS-AG-CHURNING-SW.         
022900     05  WS-CHURN-DAYS-LIMIT     PIC 9(3) COMP VALUE 50.                  
023000*        STANDARD-DEVIATIONS-FROM-MEAN CUTOFF FOR CHURNING-2.             
023100     05  WS-CHURN-Z-SCORE        PIC 9V9 VALUE 2.0.                       
023200*        NEAREST-RANK PERCENTILE FOR THE HIGH-VALUE FLAG.                 
023300     05  WS-HIGH-VALUE-PERCENTILE PIC 9V99 VALUE 0.90.                    
023400     05  FILLER                  PIC X(1).                                
023500*----------------------------------------------------------------*        
023600*    CUSTOMER LOOK-UP TABLE - LOADED FROM THE CLEANED CUSTOMER   *        
023700*    FILE, ALREADY SORTED ASCENDING BY CUSTOMER ID, SO IT IS     *        
023800*    BINARY-SEARCHED DIRECTLY FOR THE ENRICHMENT JOIN (STEP 7).  *        
023900*----------------------------------------------------------------*        
024000 01  WS-CUST-TABLE.                                                       
024100*        5000-ENTRY CEILING MATCHES NCD.CCST01'S OWN TABLE SIZE -         
024200*        A CUSTOMER FILE LARGER THAN THAT NEEDS A REWRITE, NOT A          
024300*        LARGER OCCURS (SEE NCD.ETLCUST'S SAME-SIZED TABLE).              
024400     05  WS-CX-ENTRY OCCURS 5000 TIMES                                    
024500             INDEXED BY WS-CX-IDX.                                        
024600*            SORTED KEY THE 7550 BINARY SEARCH SPLITS ON.                 
024700         10  WS-CX-CUSTOMER-ID   PIC 9(9).                                
024800*            ENRICHMENT-JOIN FIELD - COPIED TO WS-AG-COUNTRY-CDE.         
024900         10  WS-CX-COUNTRY-CDE   PIC X(2).                                
025000*            ENRICHMENT-JOIN FIELD - COPIED TO WS-AG-SIGNUP-DATE.         
025100         10  WS-CX-SIGNUP-DATE   PIC X(10).                               
025200*        COPIED IN AT 2200, READ BACK AT 7500'S JOIN.                     
025300         10  WS-CX-EMAIL-ADDR    PIC X(40).                               
025400         10  FILLER              PIC X(1).                                
025500 01  WS-CUST-TABLE-KEYS REDEFINES WS-CUST-TABLE.                          
025600     05  WS-CTK-ENTRY OCCURS 5000 TIMES.                                  
025700*            KEY-ONLY VIEW - LEFT OVER FROM AN EARLIER DRAFT'S            
025800*            LINEAR CUSTOMER LOOK-UP, SUPERSEDED BY THE PRB00457          
025900*            BINARY SEARCH, WHICH SEARCHES WS-CUST-TABLE DIRECTLY.        
026000         10  WS-CTK-CUSTOMER-ID  PIC 9(9).                                
026100         10  FILLER              PIC X(53).                               
026200*----------------------------------------------------------------*        
026300*    TRANSACTION TABLE - LOADED FROM THE CLEANED TRANSACTION     *        
026400*    FILE (SORTED BY TRANSACTION ID AS WRITTEN), THEN RE-SORTED  *        
026500*    HERE ASCENDING BY CUSTOMER ID, THEN TIMESTAMP, SO EACH      *        
026600*    CUSTOMER'S ROWS ARE CONTIGUOUS AND ALREADY IN TIME ORDER    *        
026700*    FOR THE INTEREVENT-GAP PASS.                                *        
026800*----------------------------------------------------------------*        
026900 01  WS-TRAN-TABLE.                                                       
027000*        THREE INDEXES SINCE THE 3000/6100 SORT AND THE 4500              
027100*        GROUP-RANGE SCAN EACH WALK THIS TABLE INDEPENDENTLY.             
027200     05  WS-TX-ENTRY OCCURS 20000 TIMES                                   
027300             INDEXED BY WS-TX-IDX WS-TX-IDX2 WS-TX-IDX3.                  
027400*            GROUPING KEY FOR STEP 4S BOUNDARY SCAN.                      
027500         10  WS-TX-CUSTOMER-ID   PIC 9(9).                                
027600*            SORT SECONDARY KEY, ALSO FEEDS THE 9800 ROUTINE.             
027700         10  WS-TX-TIMESTAMP     PIC X(19).                               
027800*            THE ONLY AMOUNT FIELD THIS PROGRAM'S STATS USE.              
027900         10  WS-TX-AMOUNT-EUR    PIC S9(7)V99.                            
028000*        MERCHANT CATEGORY, FEEDS 4650'S TALLY.                           
028100         10  WS-TX-CATEGORY      PIC X(15).                               
028200*        ORIGINAL PER-TRANSACTION CURRENCY, FEEDS 4660'S TALLY.           
028300         10  WS-TX-CURRENCY      PIC X(3).                                
028400         10  FILLER              PIC X(1).                                
028500*        CUSTOMER-ID+TIMESTAMP TREATED AS ONE 28-BYTE COMPARISON          
028600*        KEY BY 3000'S SORT - AVOIDS A SEPARATE TWO-FIELD COMPARE.        
028700 01  WS-TRAN-SORT-KEYS REDEFINES WS-TRAN-TABLE.                           
028800     05  WS-TSK-ENTRY OCCURS 20000 TIMES.                                 
028900*            CUSTOMER-ID + TIMESTAMP AS ONE COMPARABLE KEY.               
029000         10  WS-TSK-SORT-KEY     PIC X(28).                               
029100         10  FILLER              PIC X(28).                               
029200*----------------------------------------------------------------*        
029300*    PER-CUSTOMER AGGREGATION TABLE - ONE ENTRY PER DISTINCT     *        
029400*    CUSTOMER WITH AT LEAST ONE SURVIVING TRANSACTION.           *        
029500*----------------------------------------------------------------*        
029600 01  WS-AGG-TABLE.                                                        
029700     05  WS-AG-ENTRY OCCURS 5000 TIMES                                    
029800             INDEXED BY WS-AG-IDX.                                        
029900*            CARRIED-THROUGH JOIN FIELDS - CUSTOMER-ID IS ALSO THE        
030000*            GROUPING KEY, THE OTHER THREE ARRIVE FROM STEP 7'S           
030100*            BINARY SEARCH OF WS-CUST-TABLE.                              
030200         10  WS-AG-CUSTOMER-ID       PIC 9(9).                            
030300*            LEFT-JOIN MISS LEAVES THIS SPACE-FILLED.                     
030400         10  WS-AG-EMAIL-ADDR        PIC X(40).                           
030500*            LEFT-JOIN MISS LEAVES THIS SPACE-FILLED.                     
030600         10  WS-AG-COUNTRY-CDE       PIC X(2).                            
030700*        SET ONLY BY 7500'S JOIN - BLANK UNTIL THAT STEP RUNS.            
030800         10  WS-AG-SIGNUP-DATE       PIC X(10).                           
030900*            PASS-1 ACCUMULATORS - RUNNING SUM/COUNT/MIN/MAX AND          
031000*            FIRST-LAST TIMESTAMP, SET IN ONE LINEAR SWEEP                
031100*            OF THE CUSTOMER'S CONTIGUOUS TRANSACTION RANGE.              
031200         10  WS-AG-TOTAL-SPEND       PIC S9(9)V99.                        
031300*            PASS-1 RUNNING TRANSACTION COUNT FOR THIS CUSTOMER.          
031400         10  WS-AG-TRAN-COUNT        PIC 9(7) COMP.                       
031500*            SEEDED FROM THE GROUP'S FIRST ROW, THEN 4620 TESTS.          
031600         10  WS-AG-MIN-AMOUNT        PIC S9(7)V99.                        
031700*        HIGH-WATER MARK, SEEDED AT 4600, UPDATED BY 4620.                
031800         10  WS-AG-MAX-AMOUNT        PIC S9(7)V99.                        
031900*            SEEDED FROM THE GROUP'S FIRST ROW BY 4600.                   
032000         10  WS-AG-FIRST-TS          PIC X(19).                           
032100*            OVERWRITTEN ON EVERY ROW - ENDS HOLDING THE LAST.            
032200         10  WS-AG-LAST-TS           PIC X(19).                           
032300*            PASS-2 STATISTICS - REQUIRE THE PASS-1 MEAN BEFORE           
032400*            THEY CAN BE COMPUTED, SO THEY LIVE IN A SEPARATE             
032500*            SWEEP OF THE SAME RANGE (SEE 4700 THRU 4765).  THE           
032600*            "-SW"/88 PAIRS GUARD AGAINST READING AN UNDEFINED            
032700*            STATISTIC FOR A SINGLE-TRANSACTION CUSTOMER, WHERE           
032800*            A STANDARD DEVIATION HAS NO MEANING.                         
032900         10  WS-AG-AVG-AMOUNT        PIC S9(7)V99.                        
033000*            UNDEFINED (ZERO) FOR A SINGLE-TRANSACTION CUSTOMER.          
033100         10  WS-AG-STD-AMOUNT        PIC S9(7)V99.                        
033200*        'N' UNTIL 4900 PROVES THE STD DEV IS ACTUALLY DEFINED.           
033300         10  WS-AG-STD-AMOUNT-SW     PIC X(1).                            
033400             88  WS-AG-STD-AMT-DEFINED  VALUE "Y".                        
033500*            RECENCY/TENURE IN WHOLE DAYS AGAINST THE PIPELINE'S          
033600*            REFERENCE DATE - SET BY 5500, NOT PART OF EITHER             
033700*            AGGREGATION PASS.                                            
033800         10  WS-AG-DAYS-SINCE-LAST   PIC S9(5).                           
033900*            SET BY 5500 - FIRST TRANSACTION TO LAST, IN DAYS.            
034000         10  WS-AG-TENURE-DAYS       PIC S9(5).                           
034100*            INTEREVENT-GAP MEAN/STD IN DAYS (PRB00892 - TRUE             
034200*            ELAPSED TIME, NOT A CALENDAR-DATE SUBTRACTION), WITH         
034300*            THE SAME UNDEFINED-GUARD PATTERN AS THE AMOUNT STATS         
034400*            ABOVE SINCE A CUSTOMER WITH ONLY ONE TRANSACTION HAS         
034500*            NO GAP AT ALL AND ONE WITH TWO HAS NO GAP VARIANCE.          
034600         10  WS-AG-MEAN-IE           PIC S9(5)V99.                        
034700*            UNDEFINED (ZERO) UNLESS TWO OR MORE GAPS EXIST.              
034800         10  WS-AG-STD-IE            PIC S9(5)V99.                        
034900*        'N' UNTIL 4700 PROVES THE MEAN GAP IS ACTUALLY DEFINED.          
035000         10  WS-AG-IE-MEAN-SW        PIC X(1).                            
035100             88  WS-AG-MEAN-IE-DEFINED  VALUE "Y".                        
035200*        'N' UNTIL 4900 PROVES THE GAP STD DEV IS DEFINED.                
035300         10  WS-AG-IE-STD-SW         PIC X(1).                            
035400             88  WS-AG-STD-IE-DEFINED   VALUE "Y".                        
035500*            NUMBER OF INTEREVENT GAPS MEASURED BY 4630.                  
035600         10  WS-AG-GAP-COUNT         PIC 9(5) COMP.                       
035700*            MODE (MOST-FREQUENT-VALUE) OF CATEGORY AND CURRENCY          
035800*            OVER THE CUSTOMER'S TRANSACTIONS - TALLIED THROUGH           
035900*            WS-CAT-MODE-TABLE/WS-CUR-MODE-TABLE BELOW.                   
036000         10  WS-AG-PREF-CATEGORY     PIC X(15).                           
036100*            SET BY 4760 FROM THE WS-CUR-MODE-TABLE SCAN.                 
036200         10  WS-AG-PREF-CURRENCY     PIC X(3).                            
036300*            THE FOUR BUSINESS-RULE FLAGS SET IN STEP 7000 - SEE          
036400*            THAT PARAGRAPH'S BANNER FOR EXACTLY WHAT EACH MEANS.         
036500         10  WS-AG-HIGH-VALUE-SW     PIC X(1).                            
036600             88  WS-AG-IS-HIGH-VALUE    VALUE "Y".                        
036700*            FIXED 50-DAY-SILENCE FLAG - SEE WS-CHURN-DAYS-LIMIT.         
036800         10  WS-AG-CHURNING-SW       PIC X(1).                            
036900             88  WS-AG-IS-CHURNING      VALUE "Y".                        
037000*        SET AT 7000 FROM THE CUSTOMER'S OWN Z-SCORE COMPARISON.          
037100         10  WS-AG-CHURNING-2-SW     PIC X(1).                            
037200             88  WS-AG-IS-CHURNING-2    VALUE "Y".                        
037300*        'Y' MEANS THE TWO STD-DEV SWITCHES STAY 'N'.                     
037400         10  WS-AG-SINGLE-TRAN-SW    PIC X(1).                            
037500             88  WS-AG-HAS-SINGLE-TRAN  VALUE "Y".                        
037600*            SUBSCRIPT BOUNDS OF THIS CUSTOMER'S CONTIGUOUS RANGE         
037700*            WITHIN WS-TRAN-TABLE, SET BY THE STEP 4 GROUPING PASS        
037800*            AND REUSED BY EVERY LATER PASS THAT SCANS THE GROUP.         
037900         10  WS-AG-GRP-START         PIC 9(7) COMP.                       
038000*            SET ONCE BY STEP 4, REUSED BY EVERY LATER PASS.              
038100         10  WS-AG-GRP-END           PIC 9(7) COMP.                       
038200         10  FILLER                  PIC X(1).                            
038300*----------------------------------------------------------------*        
038400*    DATE-PARSE WORK AREA - SPLITS AN ISO TIMESTAMP/DATE TEXT    *        
038500*    FIELD INTO CCYY/MM/DD/HH/MI/SS FOR THE DAY-SERIAL ROUTINE.  *        
038600*    Y2K REMEDIATION KEEPS THE FULL 4-DIGIT CENTURY HERE.  THE   *        
038700*    HH/MI/SS FIELDS WERE ADDED UNDER PRB00892 SO THE GAP        *        
038800*    PARAGRAPHS CAN WORK IN TRUE ELAPSED TIME, NOT JUST DATES.   *        
038900*----------------------------------------------------------------*        
039000 01  WS-DATE-PARSE-AREA.                                                  
039100*        THE RAW ISO TIMESTAMP TEXT FED TO 9800 ON ENTRY.                 
039200     05  WS-DTP-TEXT                 PIC X(19).                           
039300 01  WS-DATE-PARSE-FIELDS REDEFINES WS-DATE-PARSE-AREA.                   
039400*        SIX NUMERIC SUB-FIELDS SEPARATED BY THE ISO TEXT'S OWN           
039500*        HYPHEN/COLON/SPACE PUNCTUATION - THE FILLERS BELOW STEP          
039600*        OVER THOSE SEPARATOR BYTES RATHER THAN VALIDATING THEM.          
039700     05  WS-DTP-CCYY                 PIC 9(4).                            
039800     05  FILLER                      PIC X(1).                            
039900*        PARSED BY 9800 - CALENDAR MONTH, 01-12.                          
040000     05  WS-DTP-MM                   PIC 9(2).                            
040100     05  FILLER                      PIC X(1).                            
040200*        PARSED BY 9800 - CALENDAR DAY OF MONTH.                          
040300     05  WS-DTP-DD                   PIC 9(2).                            
040400     05  FILLER                      PIC X(1).                            
040500*        PARSED BY 9800 - HOUR, FOR PRB00892'S USE.                       
040600     05  WS-DTP-HH                   PIC 9(2).                            
040700     05  FILLER                      PIC X(1).                            
040800*        PARSED OUT OF WS-DTP-TEXT BY 9800 - MINUTE, SAME PURPOSE.        
040900     05  WS-DTP-MI                   PIC 9(2).                            
041000     05  FILLER                      PIC X(1).                            
041100*        PARSED OUT OF WS-DTP-TEXT BY 9800 - SECOND, SAME PURPOSE.        
041200     05  WS-DTP-SS                   PIC 9(2).                            
041300*----------------------------------------------------------------*        
041400*    LOCAL MODE-TALLY TABLES - RESET FOR EACH CUSTOMER'S GROUP   *        
041500*    AND USED ONLY TO FIND THE PREFERRED CATEGORY/CURRENCY.      *        
041600*----------------------------------------------------------------*        
041700*    THIRTY SLOTS COMFORTABLY COVERS THE MERCHANT CATEGORY LIST           
041800*    FOR ONE CUSTOMER'S TRANSACTIONS - A SEQUENTIAL SEARCH ADDS           
041900*    A NEW CATEGORY ON FIRST SIGHT, THEN JUST BUMPS ITS COUNT.            
042000 01  WS-CAT-MODE-TABLE.                                                   
042100     05  WS-CM-ENTRY OCCURS 30 TIMES INDEXED BY WS-CM-IDX.                
042200*            SET ON FIRST SIGHT OF A NEW CATEGORY BY 4655.                
042300         10  WS-CM-CATEGORY      PIC X(15).                               
042400*        TALLY FOR THIS SLOT'S CATEGORY, BUMPED BY 4650.                  
042500         10  WS-CM-COUNT         PIC 9(5) COMP.                           
042600*    ONLY FOUR NORDIC CURRENCIES EXIST TODAY (SEE NCD.PARM01) BUT         
042700*    TEN SLOTS LEAVE ROOM WITHOUT A PROGRAM CHANGE IF THE COUNTRY         
042800*    TABLE EVER GROWS.                                                    
042900 01  WS-CUR-MODE-TABLE.                                                   
043000     05  WS-UM-ENTRY OCCURS 10 TIMES INDEXED BY WS-UM-IDX.                
043100*            SET ON FIRST SIGHT OF A NEW CURRENCY BY 4665.                
043200         10  WS-UM-CURRENCY      PIC X(3).                                
043300*        TALLY FOR THIS SLOT'S CURRENCY, BUMPED BY 4660.                  
043400         10  WS-UM-COUNT         PIC 9(5) COMP.                           
043500*----------------------------------------------------------------*        
043600*    WORK TABLES FOR THE STEP 8 SUMMARY (MIN/MAX/MEAN/MEDIAN).   *        
043700*----------------------------------------------------------------*        
043800*    ONE VALUE PER SURVIVING CUSTOMER, COPIED OUT OF WS-AGG-TABLE         
043900*    BEFORE THE INSERTION SORT AT 8110/8210 SO THE MEDIAN IS TAKEN        
044000*    WITHOUT DISTURBING THE AGGREGATION TABLE'S OWN ORDER.                
044100 01  WS-SPEND-SORT-TABLE.                                                 
044200*        SCRATCH COPY OF EVERY CUSTOMER'S SPEND, SORTED BY STEP 6.        
044300     05  WS-SS-VALUE OCCURS 5000 TIMES PIC S9(9)V99.                      
044400 01  WS-COUNT-SORT-TABLE.                                                 
044500*        SCRATCH COPY OF EACH TRAN COUNT, SORTED AT 8220.                 
044600     05  WS-CS-VALUE OCCURS 5000 TIMES PIC 9(7).                          
044700*----------------------------------------------------------------*        
044800*    MISCELLANEOUS WORK FIELDS                                   *        
044900*----------------------------------------------------------------*        
045000 01  WS-WORK-FIELDS.                                                      
045100*        PARSED-NUMERIC FORM OF A CUSTOMER-ID KEY, USED WHEREVER          
045200*        THE X(9) TEXT FIELD MUST BE COMPARED NUMERICALLY.                
045300     05  WS-WORK-CUST-ID-N       PIC 9(9).                                
045400*        REUSED ACROSS SEVERAL UNRELATED LOOPS BELOW - TREAT EACH         
045500*        PARAGRAPH'S USE AS LOCAL, NOT CARRIED STATE.                     
045600     05  WS-WORK-SUBSCR          PIC 9(7) COMP.                           
045700*        TRAILING SUBSCRIPT FOR THE SHIFT-DOWN LOOPS.                     
045800     05  WS-WORK-SUBSCR2         PIC 9(7) COMP.                           
045900*        BINARY-SEARCH BOUNDS SHARED BY BOTH THE STEP 3 SORT'S            
046000*        INTERNAL LOOKUPS AND THE STEP 7 CUSTOMER-TABLE SEARCH.           
046100     05  WS-WORK-LOW             PIC 9(7) COMP.                           
046200*        SET TO WS-AGG-COUNT AT THE START OF EACH 7500 SEARCH.            
046300     05  WS-WORK-HIGH            PIC 9(7) COMP.                           
046400*        MIDPOINT SUBSCRIPT, RECOMPUTED EACH 7550 STEP.                   
046500     05  WS-WORK-MID             PIC 9(7) COMP.                           
046600*        ONE-ENTRY HOLDING AREA FOR THE INSERTION SORT'S SHIFT            
046700*        STEP (SEE 3100 AND 6810) - LIFT THE ENTRY BEING PLACED           
046800*        OUT HERE BEFORE SHIFTING THE REST OF THE TABLE DOWN.             
046900     05  WS-SWAP-TX-ENTRY.                                                
047000*            ONE FULL TRANSACTION-TABLE ENTRY, LIFTED OUT BY 3050.        
047100         10  WS-SWAP-TX-CUSTOMER-ID  PIC 9(9).                            
047200*        LIFTED-OUT TIMESTAMP, PAIRED WITH 3050'S SORT SWAP.              
047300         10  WS-SWAP-TX-TIMESTAMP    PIC X(19).                           
047400*        LIFTED-OUT AMOUNT, SAME SWAP-AREA ROLE.                          
047500         10  WS-SWAP-TX-AMOUNT-EUR   PIC S9(7)V99.                        
047600*        LIFTED-OUT CATEGORY, SAME SWAP-AREA ROLE.                        
047700         10  WS-SWAP-TX-CATEGORY     PIC X(15).                           
047800*        LIFTED-OUT CURRENCY, SAME SWAP-AREA ROLE.                        
047900         10  WS-SWAP-TX-CURRENCY     PIC X(3).                            
048000         10  FILLER                  PIC X(1).                            
048100*        REDEFINES-FREE ALIAS OF WS-SWAP-TX-ENTRY FOR THE SORT            
048200*        KEY COMPARE - SAME 28-BYTE SHAPE AS WS-TRAN-SORT-KEYS.           
048300     05  WS-SWAP-TX-KEY          PIC X(28).                               
048400*        SWAP AREAS FOR THE STEP 6/8 SPEND AND COUNT SORTS.               
048500     05  WS-SWAP-AMT-VALUE       PIC S9(9)V99.                            
048600*        SWAP AREA FOR 8220'S SORT, PAIRED WITH THE AMT ONE.              
048700     05  WS-SWAP-CNT-VALUE       PIC 9(7).                                
048800*        HIGH-WATER MARK OVER EVERY TRANSACTION'S TIMESTAMP,              
048900*        REGARDLESS OF CUSTOMER - ITS DATE PORTION BECOMES THE            
049000*        WHOLE RUN'S REFERENCE DATE (STEP 3500).                          
049100     05  WS-MAX-TIMESTAMP-ALL    PIC X(19) VALUE LOW-VALUES.              
049200*        SET ONCE BY STEP 3500, READ BY EVERY LATER RECENCY CALL.         
049300     05  WS-REFERENCE-DATE       PIC X(10).                               
049400*        WORK FIELDS FOR THE 9800 DAY-SERIAL ROUTINE'S PROLEPTIC          
049500*        GREGORIAN CALENDAR ARITHMETIC (ERA/YEAR-OF-ERA/DAY-OF-           
049600*        YEAR/DAY-OF-ERA) - NAMED TO MATCH THE PUBLISHED ALGORITHM        
049700*        THIS SHOP'S DATE ROUTINES HAVE USED SINCE THE Y2K PASS.          
049800     05  WS-CALC-Y               PIC S9(9) COMP.                          
049900*        SHIFTED MONTH (MARCH = 0) PER THE ALGORITHM'S CONVENTION.        
050000     05  WS-CALC-MP              PIC S9(3) COMP.                          
050100*        400-YEAR ERA NUMBER IN THE PROLEPTIC GREGORIAN SCHEME.           
050200     05  WS-CALC-ERA             PIC S9(9) COMP.                          
050300*        YEAR-WITHIN-ERA, ONE OF 9800'S FOUR STEPS.                       
050400     05  WS-CALC-YOE             PIC S9(9) COMP.                          
050500*        DAY-OF-SHIFTED-YEAR, ONE OF 9800'S FOUR STEPS.                   
050600     05  WS-CALC-DOY             PIC S9(9) COMP.                          
050700*        DAY-OF-ERA, THE LAST OF 9800'S FOUR DECOMPOSITION STEPS.         
050800     05  WS-CALC-DOE             PIC S9(9) COMP.                          
050900*        THE TWO SERIALS/TIMES-OF-DAY 4630/4850/5500 DIFFER TO            
051000*        GET AN ELAPSED-TIME OR CALENDAR-DAY GAP - "-1" IS ALWAYS         
051100*        THE MOST RECENT 9800 CALL, "-2" THE ONE BEFORE IT.               
051200     05  WS-DAY-SERIAL-1         PIC S9(9) COMP.                          
051300*        PRIOR ROW'S SERIAL, PARKED BEFORE THE 2ND 9800 CALL.             
051400     05  WS-DAY-SERIAL-2         PIC S9(9) COMP.                          
051500*        SECONDS-SINCE-MIDNIGHT FOR THE CURRENT 9800 CALL.                
051600     05  WS-SEC-OF-DAY-1         PIC S9(5) COMP.                          
051700*        PRIOR ROW'S SECONDS-SINCE-MIDNIGHT, SAME PARKING DEVICE.         
051800     05  WS-SEC-OF-DAY-2         PIC S9(5) COMP.                          
051900*        TRUE ELAPSED SECONDS BETWEEN TWO TIMESTAMPS (PRB00892).          
052000     05  WS-ELAPSED-SECONDS      PIC S9(9) COMP.                          
052100*        WHOLE-DAY PORTION OF THE ELAPSED-SECONDS GAP.                    
052200     05  WS-GAP-DAYS             PIC S9(5) COMP.                          
052300*        RUNNING TOTAL OF WHOLE-DAY GAPS, SUMMED BY 4630.                 
052400     05  WS-GAP-SUM              PIC S9(9) COMP.                          
052500*        SUM OF SQUARED GAP DEVIATIONS, ACCUMULATED BY 4850.              
052600     05  WS-GAP-SUM-SQ           PIC S9(9)V99.                            
052700*        SUM OF SQUARED AMOUNT DEVIATIONS, ACCUMULATED BY 4800.           
052800     05  WS-AMT-SUM-SQ           PIC S9(9)V99.                            
052900*        SHARED SCRATCH FIELDS FOR THE 9700 NEWTON-RAPHSON SQUARE         
053000*        ROOT - ONE VARIANCE-TO-STD-DEV CALL AT A TIME, NEVER             
053100*        NESTED, SO ONE SET OF FIELDS SUFFICES FOR BOTH THE               
053200*        AMOUNT AND THE INTEREVENT-GAP STANDARD DEVIATIONS.               
053300     05  WS-VARIANCE-WORK        PIC S9(9)V9999.                          
053400*        VARIANCE HANDED IN TO 9700 BY ITS CALLING PARAGRAPH.             
053500     05  WS-SQRT-INPUT           PIC S9(9)V9999.                          
053600*        CURRENT NEWTON-RAPHSON ITERATE, 9750'S WORKING RESULT.           
053700     05  WS-SQRT-X               PIC S9(9)V9999.                          
053800*        PRIOR ITERATE - SET BUT NEVER TESTED, SEE 9750.                  
053900     05  WS-SQRT-PREV            PIC S9(9)V9999.                          
054000*        TRIP COUNTER - 9700 GIVES UP AFTER A FIXED ITERATION CAP.        
054100     05  WS-SQRT-ITER            PIC 9(2) COMP.                           
054200*        HIGH TALLY SEEN SO FAR IN 4755/4765'S MODE SCAN.                 
054300     05  WS-BEST-MODE-COUNT      PIC 9(5) COMP.                           
054400*        THIS ROW'S DEVIATION FROM THE MEAN, SQUARED AND ADDED            
054500*        BY 4800/4850 INTO WS-AMT-SUM-SQ/WS-GAP-SUM-SQ ABOVE.             
054600     05  WS-DIFF-AMOUNT          PIC S9(7)V99.                            
054700*        THIS GAP'S DEVIATION FROM THE MEAN, SQUARED BY 4850.             
054800     05  WS-DIFF-DAYS            PIC S9(5)V99.                            
054900*        UNUSED CARRY-OVERS FROM AN EARLIER DRAFT OF 8300 THAT            
055000*        SUMMED RECENCY DIRECTLY HERE BEFORE THE CURRENT                  
055100*        WS-DAYS-SINCE-SUM/WS-AVG-DAYS-SINCE PAIR REPLACED THEM.          
055200     05  WS-DAYS-SUM             PIC S9(9) COMP.                          
055300*        UNUSED SCRATCH FIELD - NO PARAGRAPH MOVES TO IT.                 
055400     05  WS-DAYS-AVG             PIC S9(5)V9.                             
055500*        HIGH-WATER SUBSCRIPTS INTO THE TWO MODE-TALLY TABLES,            
055600*        RESET PER CUSTOMER BY 4510.                                      
055700     05  WS-CAT-MODE-USED        PIC 9(3) COMP.                           
055800*        HIGH-WATER SUBSCRIPT INTO WS-CUR-MODE-TABLE.                     
055900     05  WS-CUR-MODE-USED        PIC 9(3) COMP.                           
056000*        STEP 6'S NEAREST-RANK CUTOFF VALUE.                              
056100     05  WS-HV-THRESHOLD         PIC S9(9)V99.                            
056200*        HALF THE POPULATION COUNT, FOR THE MEDIAN SPLIT.                 
056300     05  WS-MEDIAN-MIDPT         PIC 9(7) COMP.                           
056400*        0 OR 1 - PICKS THE ODD VS EVEN MEDIAN PATH.                      
056500     05  WS-MEDIAN-REMAINDER     PIC 9(1) COMP.                           
056600*        STEP 8 SPEND SUMMARY WORK FIELDS.                                
056700     05  WS-SUM-SPEND-ALL        PIC S9(11)V99.                           
056800*        STEP 8 POPULATION MEAN OF TOTAL SPEND.                           
056900     05  WS-MEAN-SPEND           PIC S9(9)V99.                            
057000*        STEP 8 POPULATION MEDIAN OF TOTAL SPEND.                         
057100     05  WS-MEDIAN-SPEND         PIC S9(9)V99.                            
057200*        STEP 8 TRANSACTION-COUNT SUMMARY WORK FIELDS.                    
057300     05  WS-SUM-COUNT-ALL        PIC S9(9) COMP.                          
057400*        STEP 8 POPULATION MEAN OF TRANSACTION COUNT.                     
057500     05  WS-MEAN-COUNT           PIC S9(7)V9.                             
057600*        STEP 8 POPULATION MEDIAN OF TRANSACTION COUNT.                   
057700     05  WS-MEDIAN-COUNT         PIC S9(7)V9.                             
057800*        STEP 8 RECENCY SUMMARY WORK FIELDS.                              
057900     05  WS-DAYS-SINCE-SUM       PIC S9(9) COMP.                          
058000*        STEP 8 POPULATION MEAN OF DAYS SINCE LAST TRANSACTION.           
058100     05  WS-AVG-DAYS-SINCE       PIC S9(5)V9.                             
058200*        EDITED DISPLAY FIELDS FOR THE SUMMARY LINES ONLY - NEVER         
058300*        USED IN ARITHMETIC, SAME CONVENTION NCD.ETLTRAN FOLLOWS          
058400*        FOR ITS OWN VALIDATION REPORT.                                   
058500     05  WS-DISPLAY-COUNT        PIC ZZZZZZ9.                             
058600*        UNUSED - CARRIED FROM AN EARLIER DRAFT'S DISPLAY SET.            
058700     05  WS-DISPLAY-AMOUNT       PIC -ZZZZZZ9.99.                         
058800*        EDIT PATTERN FOR THE 8100/8300 SUMMARY DISPLAYS.                 
058900     05  WS-DISPLAY-BIG-AMOUNT   PIC -ZZZZZZZZ9.99.                       
059000*        EDIT PATTERN FOR RECENCY/TENURE SUMMARY LINES.                   
059100     05  WS-DISPLAY-DAYS         PIC -ZZZZ9.9.                            
059200     05  FILLER                  PIC X(1).                                
059300 PROCEDURE DIVISION.                                                      
059400*----------------------------------------------------------------*        
059500*    0000 - MAIN LINE.                                           *        
059600*----------------------------------------------------------------*        
059700 0000-MAIN-PROCESS.                                                       
059800     PERFORM 1000-INITIALIZE-THRU-EXIT.                                   
059900*        LOAD BOTH LOOK-UP FILES ENTIRELY INTO TABLES BEFORE ANY          
060000*        COMPUTATION STARTS - NEITHER FILE IS RE-READ SEQUENTIALLY        
060100*        AGAIN, EVERYTHING FROM HERE ON WORKS AGAINST THE TABLES.         
060200     PERFORM 2000-LOAD-CUSTOMERS-THRU-EXIT.                               
060300     PERFORM 2500-LOAD-TRANSACTIONS-THRU-EXIT.                            
060400*        THE TRANSACTION FILE ARRIVES IN TRANSACTION-ID ORDER, NOT        
060500*        CUSTOMER ORDER - IT MUST BE RE-SORTED BY CUSTOMER BEFORE         
060600*        THE GROUPING STEP CAN ASSUME ONE CUSTOMER'S ROWS ARE             
060700*        CONTIGUOUS.                                                      
060800     PERFORM 3000-SORT-TRANSACTIONS-THRU-EXIT.                            
060900     PERFORM 3500-DETERMINE-REF-DATE-THRU-EXIT.                           
061000     PERFORM 4000-BUILD-GROUPS-THRU-EXIT.                                 
061100*        TWO-PASS AGGREGATION, ONE CUSTOMER GROUP AT A TIME - SEE         
061200*        THE 4500 BANNER FOR WHY IT TAKES TWO PASSES OVER EACH            
061300*        GROUP RATHER THAN ONE.                                           
061400     PERFORM 4500-AGGREGATE-GROUPS-THRU-EXIT                              
061500         VARYING WS-AG-IDX FROM 1 BY 1                                    
061600         UNTIL WS-AG-IDX > WS-AGG-COUNT.                                  
061700*        THE HIGH-VALUE THRESHOLD DEPENDS ON EVERY CUSTOMER'S             
061800*        TOTAL SPEND, SO IT CANNOT BE SET UNTIL ALL GROUPS ARE            
061900*        AGGREGATED - THAT IS WHY FLAG-SETTING IS A SEPARATE PASS         
062000*        RATHER THAN FOLDED INTO 4500 ABOVE.                              
062100     PERFORM 6000-COMPUTE-THRESHOLD-THRU-EXIT.                            
062200*        FLAGS DEPEND ONLY ON EACH CUSTOMER'S OWN AGGREGATED              
062300*        STATISTICS PLUS THE JUST-COMPUTED THRESHOLD - NO FURTHER         
062400*        CROSS-CUSTOMER COMPARISON HAPPENS AFTER THIS POINT.              
062500     PERFORM 7000-SET-FLAGS-THRU-EXIT                                     
062600         VARYING WS-AG-IDX FROM 1 BY 1                                    
062700         UNTIL WS-AG-IDX > WS-AGG-COUNT.                                  
062800*        LEFT-JOIN BACK TO THE CUSTOMER LOOK-UP TABLE - RUNS AFTER        
062900*        FLAGGING SO A MISSED LOOK-UP CANNOT SUPPRESS A FLAG.             
063000     PERFORM 7500-ENRICH-CUSTOMERS-THRU-EXIT                              
063100         VARYING WS-AG-IDX FROM 1 BY 1                                    
063200         UNTIL WS-AG-IDX > WS-AGG-COUNT.                                  
063300     PERFORM 8000-PRINT-SUMMARY-THRU-EXIT.                                
063400*        OUTPUT WRITE-OUT COMES LAST, AFTER THE OPERATOR SUMMARY -        
063500*        A CFEA01 ROW REFLECTS THE SAME FIGURES 8000 DISPLAYED.           
063600     PERFORM 9000-WRITE-FEATURES-THRU-EXIT                                
063700         VARYING WS-AG-IDX FROM 1 BY 1                                    
063800         UNTIL WS-AG-IDX > WS-AGG-COUNT.                                  
063900     PERFORM 9900-TERMINATE-THRU-EXIT.                                    
064000     GOBACK.                                                              
064100*----------------------------------------------------------------*        
064200*    1000 - OPEN FILES.                                          *        
064300*----------------------------------------------------------------*        
064400 1000-INITIALIZE-THRU-EXIT.                                               
064500*        BOTH LOOKUP FILES ARE NCD.ETLCUST'S AND NCD.ETLTRAN'S            
064600*        OWN CLEANSED OUTPUT - THIS STEP TRUSTS THEIR VALIDATION          
064700*        AND DOES NOT RE-EDIT ANY FIELD COMING IN.                        
064800     OPEN INPUT CUST-LOOKUP-FILE                                          
064900                TRAN-LOOKUP-FILE.                                         
065000     OPEN OUTPUT FEAT-OUT-FILE.                                           
065100*        UPSI-2 LETS OPERATIONS RUN AGAINST A SMALL TEST DECK             
065200*        WITHOUT CHANGING THE JCL - SEE SPECIAL-NAMES ABOVE.              
065300     IF FEAT-TEST-RUN-SW                                                  
065400         DISPLAY "FEATENG - RUNNING IN UPSI-2 TEST MODE"                  
065500     END-IF.                                                              
065600 1000-EXIT.                                                               
065700     EXIT.                                                                
065800*----------------------------------------------------------------*        
065900*    2000 - LOAD THE CLEANED CUSTOMER FILE INTO WS-CUST-TABLE,   *        
066000*    ALREADY ASCENDING BY CUSTOMER ID AS NCD.ETLCUST WROTE IT.   *        
066100*----------------------------------------------------------------*        
066200 2000-LOAD-CUSTOMERS-THRU-EXIT.                                           
066300*        READ-AHEAD SHAPE - PRIME THE FIRST RECORD, THEN LOOP             
066400*        UNTIL THE EOF SWITCH FLIPS INSIDE 2200'S FOLLOWUP READ.          
066500     PERFORM 2100-READ-ONE-CUSTOMER-THRU-EXIT.                            
066600     PERFORM 2200-LOAD-CUSTOMER-LOOP-THRU-EXIT                            
066700         UNTIL CUST-LKUP-AT-EOF.                                          
066800 2000-EXIT.                                                               
066900     EXIT.                                                                
067000*        ONE PHYSICAL READ, PAIRED WITH 2200 BELOW.                       
067100*        AT-END TURNS OFF THE MORE-CUSTOMERS SWITCH 2200 TESTS.           
067200 2100-READ-ONE-CUSTOMER-THRU-EXIT.                                        
067300*        PLAIN SEQUENTIAL READ - THE FILE IS LINE SEQUENTIAL AND          
067400*        SMALL ENOUGH TO FIT ENTIRELY IN WS-CUST-TABLE, SO NO             
067500*        BLOCKING OR RESTART LOGIC IS NEEDED HERE.                        
067600     READ CUST-LOOKUP-FILE                                                
067700         AT END SET CUST-LKUP-AT-EOF TO TRUE                              
067800     END-READ.                                                            
067900 2100-EXIT.                                                               
068000     EXIT.                                                                
068100*        AT-END-DRIVEN LOAD LOOP, SAME SHAPE AS 2700 FOR TRANS.           
068200*        RUNS UNTIL 2100 SETS THE MORE-CUSTOMERS SWITCH OFF.              
068300 2200-LOAD-CUSTOMER-LOOP-THRU-EXIT.                                       
068400*        WS-CUST-COUNT DOUBLES AS THE NEXT FREE TABLE SUBSCRIPT -         
068500*        NO SEPARATE "NUMBER OF ENTRIES SO FAR" FIELD IS KEPT.            
068600     ADD 1 TO WS-CUST-COUNT.                                              
068700     SET WS-CX-IDX TO WS-CUST-COUNT.                                      
068800*        FOUR-FIELD COPY OF THE FIELDS 7500 NEEDS LATER TO WRITE          
068900*        CFEA01'S CUSTOMER-IDENTIFYING FIELDS - NOTHING ELSE FROM         
069000*        THE LOOKUP RECORD IS KEPT PAST THIS PARAGRAPH.                   
069100     MOVE WS-CLKUP-CUST-ID                                                
069200         TO WS-CX-CUSTOMER-ID (WS-CX-IDX).                                
069300     MOVE WS-CLKUP-COUNTRY-CDE                                            
069400         TO WS-CX-COUNTRY-CDE (WS-CX-IDX).                                
069500     MOVE WS-CLKUP-SIGNUP-DATE                                            
069600         TO WS-CX-SIGNUP-DATE (WS-CX-IDX).                                
069700     MOVE WS-CLKUP-EMAIL-ADDR                                             
069800         TO WS-CX-EMAIL-ADDR (WS-CX-IDX).                                 
069900*        LOOP BACK FOR THE NEXT RECORD - PRIMES 2100 AGAIN.               
070000     PERFORM 2100-READ-ONE-CUSTOMER-THRU-EXIT.                            
070100 2200-EXIT.                                                               
070200     EXIT.                                                                
070300*----------------------------------------------------------------*        
070400*    2500 - LOAD THE CLEANED TRANSACTION FILE INTO WS-TRAN-TABLE *        
070500*    AND TRACK THE LATEST TIMESTAMP SEEN FOR STEP 3500.          *        
070600*----------------------------------------------------------------*        
070700 2500-LOAD-TRANSACTIONS-THRU-EXIT.                                        
070800*        SAME READ-AHEAD SHAPE AS 2000 ABOVE.                             
070900     PERFORM 2600-READ-ONE-TRAN-THRU-EXIT.                                
071000     PERFORM 2700-LOAD-TRAN-LOOP-THRU-EXIT                                
071100         UNTIL TRAN-LKUP-AT-EOF.                                          
071200 2500-EXIT.                                                               
071300     EXIT.                                                                
071400*        ONE PHYSICAL READ, PAIRED WITH 2700 BELOW.                       
071500 2600-READ-ONE-TRAN-THRU-EXIT.                                            
071600*        SAME SHAPE AS 2100 ABOVE, ONE TRANSACTION AT A TIME              
071700*        UNTIL THE LOOKUP FILE IS EXHAUSTED.                              
071800     READ TRAN-LOOKUP-FILE                                                
071900         AT END SET TRAN-LKUP-AT-EOF TO TRUE                              
072000     END-READ.                                                            
072100 2600-EXIT.                                                               
072200     EXIT.                                                                
072300*        AT-END-DRIVEN LOAD LOOP, SAME SHAPE AS 2200 ABOVE.               
072400*        RUNS UNTIL 2600 SETS THE MORE-TRANS SWITCH OFF.                  
072500 2700-LOAD-TRAN-LOOP-THRU-EXIT.                                           
072600*        ADVANCE TO THE NEXT FREE TABLE SLOT FOR THIS RECORD.             
072700     ADD 1 TO WS-TRAN-COUNT.                                              
072800     SET WS-TX-IDX TO WS-TRAN-COUNT.                                      
072900*        SIX SEPARATE MOVES, NOT A GROUP MOVE - THE INBOUND FD            
073000*        RECORD AND THE TABLE ENTRY DO NOT SHARE A LAYOUT, SO A           
073100*        GROUP MOVE WOULD SILENTLY MISALIGN EVERY FIELD.                  
073200     MOVE WS-CLKUP-TRAN-CUST-ID                                           
073300         TO WS-TX-CUSTOMER-ID (WS-TX-IDX).                                
073400     MOVE WS-CLKUP-TRAN-TIMESTMP                                          
073500         TO WS-TX-TIMESTAMP (WS-TX-IDX).                                  
073600     MOVE WS-CLKUP-TRAN-AMT-EUR                                           
073700         TO WS-TX-AMOUNT-EUR (WS-TX-IDX).                                 
073800     MOVE WS-CLKUP-TRAN-CATEGORY                                          
073900         TO WS-TX-CATEGORY (WS-TX-IDX).                                   
074000     MOVE WS-CLKUP-TRAN-CURRENCY                                          
074100         TO WS-TX-CURRENCY (WS-TX-IDX).                                   
074200*        RUNNING HIGH-WATER MARK ACROSS ALL CUSTOMERS - USED BY           
074300*        3500 TO SET THE WHOLE RUN'S REFERENCE DATE.                      
074400     IF WS-CLKUP-TRAN-TIMESTMP > WS-MAX-TIMESTAMP-ALL                     
074500         MOVE WS-CLKUP-TRAN-TIMESTMP TO WS-MAX-TIMESTAMP-ALL              
074600     END-IF.                                                              
074700*        LOOP BACK FOR THE NEXT RECORD - PRIMES 2600 AGAIN.               
074800     PERFORM 2600-READ-ONE-TRAN-THRU-EXIT.                                
074900 2700-EXIT.                                                               
075000     EXIT.                                                                
075100*----------------------------------------------------------------*        
075200*    3000 - SORT WS-TRAN-TABLE ASCENDING BY CUSTOMER ID, THEN    *        
075300*    TIMESTAMP, USING THE SHOP'S USUAL STRAIGHT-INSERTION LOGIC. *        
075400*    THE COMBINED KEY IS COMPARED AS ONE ALPHANUMERIC FIELD      *        
075500*    (CUSTOMER-ID IS ZERO-FILLED DISPLAY, SO ITS BYTES COMPARE   *        
075600*    THE SAME AS ITS NUMERIC VALUE).                             *        
075700*----------------------------------------------------------------*        
075800 3000-SORT-TRANSACTIONS-THRU-EXIT.                                        
075900     PERFORM 3050-SORT-OUTER-LOOP-THRU-EXIT                               
076000         VARYING WS-WORK-SUBSCR FROM 2 BY 1                               
076100         UNTIL WS-WORK-SUBSCR > WS-TRAN-COUNT.                            
076200 3000-EXIT.                                                               
076300     EXIT.                                                                
076400*        ONE OUTER TRIP OF THE STRAIGHT-INSERTION SORT.                   
076500*        LIFTS THE ENTRY, THEN 3100 SLIDES SMALLER ONES UP.               
076600 3050-SORT-OUTER-LOOP-THRU-EXIT.                                          
076700*        LIFT THE ENTRY BEING PLACED OUT TO THE SWAP AREA FIRST -         
076800*        THE SHIFT LOOP BELOW OVERWRITES ITS OWN OLD SLOT.                
076900     MOVE WS-TX-ENTRY (WS-WORK-SUBSCR) TO WS-SWAP-TX-ENTRY.               
077000     MOVE WS-TSK-SORT-KEY (WS-WORK-SUBSCR) TO WS-SWAP-TX-KEY.             
077100     MOVE WS-WORK-SUBSCR TO WS-WORK-SUBSCR2.                              
077200*        SHIFT EVERY ENTRY WITH A LARGER KEY DOWN ONE SLOT UNTIL          
077300*        THE CORRECT INSERTION POINT IS FOUND.                            
077400     PERFORM 3100-SHIFT-ENTRY-DOWN-THRU-EXIT                              
077500         UNTIL WS-WORK-SUBSCR2 < 2                                        
077600         OR WS-TSK-SORT-KEY (WS-WORK-SUBSCR2 - 1)                         
077700             NOT > WS-SWAP-TX-KEY.                                        
077800     MOVE WS-SWAP-TX-ENTRY TO WS-TX-ENTRY (WS-WORK-SUBSCR2).              
077900 3050-EXIT.                                                               
078000     EXIT.                                                                
078100*        ONE SHIFT-DOWN STEP, PAIRED WITH 3050 ABOVE.                     
078200*        REPEATS UNTIL THE LIFTED ENTRY FINDS ITS SORTED SLOT.            
078300 3100-SHIFT-ENTRY-DOWN-THRU-EXIT.                                         
078400*        PAIRED WITH 3050 - MOVES ONE TABLE SLOT DOWN, THEN STEPS         
078500*        THE WORKING SUBSCRIPT BACK ONE FOR THE NEXT COMPARISON.          
078600     MOVE WS-TX-ENTRY (WS-WORK-SUBSCR2 - 1)                               
078700         TO WS-TX-ENTRY (WS-WORK-SUBSCR2).                                
078800     SUBTRACT 1 FROM WS-WORK-SUBSCR2.                                     
078900 3100-EXIT.                                                               
079000     EXIT.                                                                
079100*----------------------------------------------------------------*        
079200*    3500 - REFERENCE DATE IS THE DATE PORTION OF THE LATEST     *        
079300*    TRANSACTION TIMESTAMP IN THE WHOLE FILE (NO OVERRIDE CARD   *        
079400*    IS READ BY THIS JOB STEP).                                  *        
079500*----------------------------------------------------------------*        
079600 3500-DETERMINE-REF-DATE-THRU-EXIT.                                       
079700     MOVE WS-MAX-TIMESTAMP-ALL (1:10) TO WS-REFERENCE-DATE.               
079800 3500-EXIT.                                                               
079900     EXIT.                                                                
080000*----------------------------------------------------------------*        
080100*    4000 - WALK THE SORTED TRANSACTION TABLE ONCE, OPENING A    *        
080200*    NEW WS-AGG-TABLE ENTRY EACH TIME THE CUSTOMER ID CHANGES.   *        
080300*----------------------------------------------------------------*        
080400 4000-BUILD-GROUPS-THRU-EXIT.                                             
080500     IF WS-TRAN-COUNT > 0                                                 
080600         PERFORM 4100-BUILD-GROUPS-LOOP-THRU-EXIT                         
080700             VARYING WS-TX-IDX FROM 1 BY 1                                
080800             UNTIL WS-TX-IDX > WS-TRAN-COUNT                              
080900     END-IF.                                                              
081000 4000-EXIT.                                                               
081100     EXIT.                                                                
081200*        ONE TRIP OF THE CUSTOMER-BOUNDARY SCAN.                          
081300*        COMPARES EACH ROW'S CUSTOMER ID TO THE PRIOR ROW'S.              
081400 4100-BUILD-GROUPS-LOOP-THRU-EXIT.                                        
081500*        A NEW GROUP OPENS ONLY WHEN THE CUSTOMER ID CHANGES FROM         
081600*        THE PREVIOUS ROW - THIS ONLY WORKS BECAUSE STEP 3000             
081700*        ALREADY SORTED THE TABLE BY CUSTOMER ID FIRST.                   
081800     IF WS-AGG-COUNT = 0                                                  
081900         OR WS-TX-CUSTOMER-ID (WS-TX-IDX)                                 
082000             NOT = WS-AG-CUSTOMER-ID (WS-AGG-COUNT)                       
082100         ADD 1 TO WS-AGG-COUNT                                            
082200         SET WS-AG-IDX TO WS-AGG-COUNT                                    
082300         MOVE WS-TX-CUSTOMER-ID (WS-TX-IDX)                               
082400             TO WS-AG-CUSTOMER-ID (WS-AG-IDX)                             
082500         MOVE WS-TX-IDX TO WS-AG-GRP-START (WS-AG-IDX)                    
082600     END-IF.                                                              
082700*        WHETHER OR NOT A NEW GROUP JUST OPENED, THE CURRENT ROW          
082800*        EXTENDS THE END OF THE MOST RECENT GROUP BY ONE.                 
082900     SET WS-AG-IDX TO WS-AGG-COUNT.                                       
083000     MOVE WS-TX-IDX TO WS-AG-GRP-END (WS-AG-IDX).                         
083100 4100-EXIT.                                                               
083200     EXIT.                                                                
083300*----------------------------------------------------------------*        
083400*    4500 - AGGREGATE ONE CUSTOMER'S GROUP OF TRANSACTIONS.      *        
083500*    PASS 1 GETS SUM/COUNT/MIN/MAX/FIRST-LAST/MODE/GAP-SUM.      *        
083600*    PASS 2 (ONLY WHEN NEEDED) GETS THE SUMS OF SQUARED          *        
083700*    DEVIATIONS FOR THE TWO STANDARD DEVIATIONS.                 *        
083800*----------------------------------------------------------------*        
083900 4500-AGGREGATE-GROUPS-THRU-EXIT.                                         
084000*        RESET, THEN PASS 1 OVER THE CUSTOMER'S GROUP RANGE.              
084100     PERFORM 4510-RESET-GROUP-WORK-THRU-EXIT.                             
084200     PERFORM 4600-SCAN-GROUP-PASS1-THRU-EXIT                              
084300         VARYING WS-WORK-SUBSCR                                           
084400             FROM WS-AG-GRP-START (WS-AG-IDX) BY 1                        
084500         UNTIL WS-WORK-SUBSCR > WS-AG-GRP-END (WS-AG-IDX).                
084600     PERFORM 4700-FINALIZE-PASS1-THRU-EXIT.                               
084700*        PASS 2 ONLY RUNS FOR A GROUP OF TWO OR MORE - A LONE             
084800*        TRANSACTION HAS NO VARIANCE TO ACCUMULATE.                       
084900     IF WS-AG-TRAN-COUNT (WS-AG-IDX) > 1                                  
085000         PERFORM 4800-SCAN-GROUP-PASS2-THRU-EXIT                          
085100             VARYING WS-WORK-SUBSCR                                       
085200                 FROM WS-AG-GRP-START (WS-AG-IDX) BY 1                    
085300             UNTIL WS-WORK-SUBSCR > WS-AG-GRP-END (WS-AG-IDX)             
085400     END-IF.                                                              
085500*        TURN THE ACCUMULATED SUMS OF SQUARES INTO STANDARD               
085600*        DEVIATIONS, THEN THE RECENCY/TENURE DAY-COUNTS.                  
085700     PERFORM 4900-FINALIZE-PASS2-THRU-EXIT.                               
085800     PERFORM 5500-COMPUTE-RECENCY-THRU-EXIT.                              
085900 4500-EXIT.                                                               
086000     EXIT.                                                                
086100*        ZEROES THE PASS-1 WORK FIELDS BEFORE EACH CUSTOMER.              
086200*        WITHOUT THIS RESET, ONE CUSTOMER'S TOTALS WOULD LEAK             
086300 4510-RESET-GROUP-WORK-THRU-EXIT.                                         
086400*        RESET THE MODE-TALLY TABLES' "USED" COUNTS AND THE               
086500*        PASS-2 SUM-OF-SQUARES ACCUMULATORS FOR THE NEXT CUSTOMER         
086600*        - THE TABLES' OLD CONTENTS ARE LEFT IN PLACE, ONLY THE           
086700*        HIGH-WATER MARK IS ZEROED, SINCE NOTHING BEYOND IT WILL          
086800*        BE READ.                                                         
086900     MOVE ZERO TO WS-CAT-MODE-USED WS-CUR-MODE-USED.                      
087000     MOVE ZERO TO WS-GAP-SUM WS-AMT-SUM-SQ WS-GAP-SUM-SQ.                 
087100     MOVE ZERO TO WS-AG-TRAN-COUNT (WS-AG-IDX).                           
087200     MOVE ZERO TO WS-AG-GAP-COUNT (WS-AG-IDX).                            
087300     MOVE ZERO TO WS-AG-TOTAL-SPEND (WS-AG-IDX).                          
087400 4510-EXIT.                                                               
087500     EXIT.                                                                
087600*        ONE TRANSACTION OF PASS 1 - SEE THE 4500 BANNER.                 
087700*        UPDATES SUM, COUNT, MIN/MAX AND THE MODE TALLIES.                
087800 4600-SCAN-GROUP-PASS1-THRU-EXIT.                                         
087900*        RUNS ONCE PER TRANSACTION IN THE CUSTOMER'S RANGE - THE          
088000*        PERFORM ... VARYING AT 4500 SUPPLIES WS-WORK-SUBSCR.             
088100     ADD 1 TO WS-AG-TRAN-COUNT (WS-AG-IDX).                               
088200     ADD WS-TX-AMOUNT-EUR (WS-WORK-SUBSCR)                                
088300         TO WS-AG-TOTAL-SPEND (WS-AG-IDX).                                
088400*        FIRST ROW OF THE GROUP SEEDS MIN/MAX/FIRST-TS DIRECTLY -         
088500*        THERE IS NOTHING YET TO COMPARE AGAINST, AND NO PRIOR            
088600*        ROW TO MEASURE A GAP FROM.                                       
088700     IF WS-AG-TRAN-COUNT (WS-AG-IDX) = 1                                  
088800         MOVE WS-TX-AMOUNT-EUR (WS-WORK-SUBSCR)                           
088900             TO WS-AG-MIN-AMOUNT (WS-AG-IDX)                              
089000         MOVE WS-TX-AMOUNT-EUR (WS-WORK-SUBSCR)                           
089100             TO WS-AG-MAX-AMOUNT (WS-AG-IDX)                              
089200         MOVE WS-TX-TIMESTAMP (WS-WORK-SUBSCR)                            
089300             TO WS-AG-FIRST-TS (WS-AG-IDX)                                
089400     ELSE                                                                 
089500         PERFORM 4620-UPDATE-MIN-MAX-THRU-EXIT                            
089600         PERFORM 4630-ACCUM-GAP-THRU-EXIT                                 
089700     END-IF.                                                              
089800*        LAST-TS IS OVERWRITTEN ON EVERY ROW SO IT ENDS THE SCAN          
089900*        HOLDING THE FINAL TRANSACTION'S TIMESTAMP.                       
090000     MOVE WS-TX-TIMESTAMP (WS-WORK-SUBSCR)                                
090100         TO WS-AG-LAST-TS (WS-AG-IDX).                                    
090200     PERFORM 4650-TALLY-CATEGORY-MODE-THRU-EXIT.                          
090300     PERFORM 4660-TALLY-CURRENCY-MODE-THRU-EXIT.                          
090400 4600-EXIT.                                                               
090500     EXIT.                                                                
090600*        CALLED FROM 4600 FOR EVERY TRANSACTION IN THE GROUP.             
090700 4620-UPDATE-MIN-MAX-THRU-EXIT.                                           
090800*        TWO INDEPENDENT COMPARISONS, NOT ELSE-CHAINED - A ROW            
090900*        CANNOT BE BOTH A NEW MIN AND A NEW MAX, BUT NOTHING SAYS         
091000*        SO EXPLICITLY, SO BOTH TESTS ALWAYS RUN.                         
091100*        NEW LOW - 4510 SEEDED THE STARTING MIN FROM THE GROUP'S          
091200*        FIRST ROW, SO THIS ONLY FIRES ON A GENUINE IMPROVEMENT.          
091300     IF WS-TX-AMOUNT-EUR (WS-WORK-SUBSCR)                                 
091400             < WS-AG-MIN-AMOUNT (WS-AG-IDX)                               
091500         MOVE WS-TX-AMOUNT-EUR (WS-WORK-SUBSCR)                           
091600             TO WS-AG-MIN-AMOUNT (WS-AG-IDX)                              
091700     END-IF.                                                              
091800*        NEW HIGH - SAME SEEDED-FROM-FIRST-ROW STARTING POINT.            
091900     IF WS-TX-AMOUNT-EUR (WS-WORK-SUBSCR)                                 
092000             > WS-AG-MAX-AMOUNT (WS-AG-IDX)                               
092100         MOVE WS-TX-AMOUNT-EUR (WS-WORK-SUBSCR)                           
092200             TO WS-AG-MAX-AMOUNT (WS-AG-IDX)                              
092300     END-IF.                                                              
092400 4620-EXIT.                                                               
092500     EXIT.                                                                
092600*        CALLED FROM 4600 FOR EVERY TRANSACTION IN THE GROUP.             
092700 4630-ACCUM-GAP-THRU-EXIT.                                                
092800*        PRB00892 - CALL THE DAY-SERIAL ROUTINE TWICE, ONCE FOR           
092900*        THE PRIOR TRANSACTION AND ONCE FOR THIS ONE, THEN DIFFER         
093000*        THE RESULTS AS TRUE ELAPSED SECONDS RATHER THAN WHOLE            
093100*        CALENDAR DAYS - TWO TRANSACTIONS 47 HOURS APART ON               
093200*        ADJACENT CALENDAR DATES USED TO ROUND DOWN TO A ONE-DAY          
093300*        GAP UNDER THE OLD DATE-ONLY SUBTRACTION.                         
093400     MOVE WS-TX-TIMESTAMP (WS-WORK-SUBSCR - 1) TO WS-DTP-TEXT.            
093500     PERFORM 9800-CALC-DAY-SERIAL-THRU-EXIT.                              
093600     MOVE WS-DAY-SERIAL-1 TO WS-DAY-SERIAL-2.                             
093700     MOVE WS-SEC-OF-DAY-1 TO WS-SEC-OF-DAY-2.                             
093800     MOVE WS-TX-TIMESTAMP (WS-WORK-SUBSCR) TO WS-DTP-TEXT.                
093900     PERFORM 9800-CALC-DAY-SERIAL-THRU-EXIT.                              
094000     COMPUTE WS-ELAPSED-SECONDS =                                         
094100         ((WS-DAY-SERIAL-1 - WS-DAY-SERIAL-2) * 86400)                    
094200             + (WS-SEC-OF-DAY-1 - WS-SEC-OF-DAY-2).                       
094300*        TRUNCATE TO WHOLE DAYS (PRB00892'S FIX KEEPS THE ELAPSED         
094400*        SECONDS EXACT UP TO THIS POINT, BUT THE PUBLISHED FEATURE        
094500*        IS STILL DEFINED IN WHOLE DAYS AS ORIGINALLY DESIGNED).          
094600     COMPUTE WS-GAP-DAYS = WS-ELAPSED-SECONDS / 86400.                    
094700*        RUNNING SUM AND COUNT FOR 4700'S MEAN-GAP CALCULATION.           
094800     ADD WS-GAP-DAYS TO WS-GAP-SUM.                                       
094900     ADD 1 TO WS-AG-GAP-COUNT (WS-AG-IDX).                                
095000 4630-EXIT.                                                               
095100     EXIT.                                                                
095200*        CALLED FROM 4600 - SEE THE GROUP BANNER BELOW.                   
095300*        PAIRED WITH 4660 FOR CURRENCY - SAME TALLY SHAPE.                
095400 4650-TALLY-CATEGORY-MODE-THRU-EXIT.                                      
095500*        SEQUENTIAL SEARCH OF WS-CAT-MODE-TABLE FOR THIS                  
095600*        TRANSACTION'S CATEGORY - THE TABLE IS RESET PER CUSTOMER         
095700*        BY 4510 SO IT NEVER HOLDS MORE THAN ONE CUSTOMER'S TALLY.        
095800     PERFORM 4655-CHECK-CATEGORY-SLOT-THRU-EXIT                           
095900         VARYING WS-CM-IDX FROM 1 BY 1                                    
096000         UNTIL WS-CM-IDX > WS-CAT-MODE-USED                               
096100         OR WS-CM-CATEGORY (WS-CM-IDX) =                                  
096200             WS-TX-CATEGORY (WS-WORK-SUBSCR).                             
096300*        NEW CATEGORY NOT YET SEEN FOR THIS CUSTOMER - OPEN A             
096400*        FRESH SLOT AT THE HIGH-WATER MARK BEFORE TALLYING IT.            
096500     IF WS-CM-IDX > WS-CAT-MODE-USED                                      
096600         ADD 1 TO WS-CAT-MODE-USED                                        
096700         SET WS-CM-IDX TO WS-CAT-MODE-USED                                
096800         MOVE WS-TX-CATEGORY (WS-WORK-SUBSCR)                             
096900             TO WS-CM-CATEGORY (WS-CM-IDX)                                
097000         MOVE ZERO TO WS-CM-COUNT (WS-CM-IDX)                             
097100     END-IF.                                                              
097200*        EITHER WAY, THE MATCHING (OR JUST-OPENED) SLOT GETS ONE          
097300*        MORE HIT FOR THIS TRANSACTION'S CATEGORY.                        
097400     ADD 1 TO WS-CM-COUNT (WS-CM-IDX).                                    
097500 4650-EXIT.                                                               
097600     EXIT.                                                                
097700*        ONE TABLE-SLOT COMPARE, PAIRED WITH 4650 ABOVE.                  
097800*        VARYING-DRIVEN SEARCH OVER THE SLOTS USED SO FAR.                
097900 4655-CHECK-CATEGORY-SLOT-THRU-EXIT.                                      
098000*        EMPTY BODY - THE VARYING/UNTIL TEST ON THE PERFORM ABOVE         
098100*        DOES ALL THE WORK OF THE SEARCH, SO THIS PARAGRAPH ONLY          
098200*        EXISTS TO GIVE THAT PERFORM A THRU RANGE TO STEP THROUGH.        
098300     CONTINUE.                                                            
098400 4655-EXIT.                                                               
098500     EXIT.                                                                
098600*        SAME SEQUENTIAL-SEARCH-AND-ADD PATTERN AS 4650 ABOVE, BUT        
098700*        OVER THE THREE-BYTE CURRENCY CODE INSTEAD OF CATEGORY.           
098800 4660-TALLY-CURRENCY-MODE-THRU-EXIT.                                      
098900*        WS-CUR-MODE-TABLE HOLDS AT MOST AS MANY DISTINCT                 
099000*        CURRENCIES AS THE CUSTOMER'S OWN COUNTRY COULD PLAUSIBLY         
099100*        USE - IN PRACTICE ONE OR TWO SLOTS, SINCE NCD.ETLTRAN            
099200*        ALREADY NORMALIZED MOST ROWS TO THE HOME CURRENCY.               
099300     PERFORM 4665-CHECK-CURRENCY-SLOT-THRU-EXIT                           
099400         VARYING WS-UM-IDX FROM 1 BY 1                                    
099500         UNTIL WS-UM-IDX > WS-CUR-MODE-USED                               
099600         OR WS-UM-CURRENCY (WS-UM-IDX) =                                  
099700             WS-TX-CURRENCY (WS-WORK-SUBSCR).                             
099800*        NEW CURRENCY NOT YET SEEN FOR THIS CUSTOMER - OPEN A             
099900*        FRESH SLOT AT THE HIGH-WATER MARK BEFORE TALLYING IT.            
100000     IF WS-UM-IDX > WS-CUR-MODE-USED                                      
100100         ADD 1 TO WS-CUR-MODE-USED                                        
100200         SET WS-UM-IDX TO WS-CUR-MODE-USED                                
100300         MOVE WS-TX-CURRENCY (WS-WORK-SUBSCR)                             
100400             TO WS-UM-CURRENCY (WS-UM-IDX)                                
100500         MOVE ZERO TO WS-UM-COUNT (WS-UM-IDX)                             
100600     END-IF.                                                              
100700*        EITHER WAY, THE MATCHING (OR JUST-OPENED) SLOT GETS ONE          
100800*        MORE HIT FOR THIS TRANSACTION'S CURRENCY.                        
100900     ADD 1 TO WS-UM-COUNT (WS-UM-IDX).                                    
101000 4660-EXIT.                                                               
101100     EXIT.                                                                
101200*        ONE TABLE-SLOT COMPARE, PAIRED WITH 4660 ABOVE.                  
101300*        VARYING-DRIVEN SEARCH OVER THE SLOTS USED SO FAR.                
101400 4665-CHECK-CURRENCY-SLOT-THRU-EXIT.                                      
101500*        SAME EMPTY-BODY DEVICE AS 4655 ABOVE.                            
101600     CONTINUE.                                                            
101700 4665-EXIT.                                                               
101800     EXIT.                                                                
101900*        RUNS ONCE PER CUSTOMER, AFTER PASS 1 FINISHES SCANNING.          
102000*        TURNS THE RAW SUMS INTO MEANS AND PICKS THE MODES.               
102100 4700-FINALIZE-PASS1-THRU-EXIT.                                           
102200*        AVERAGE AMOUNT MUST BE SET HERE, BEFORE PASS 2 RUNS -            
102300*        PASS 2'S SUM-OF-SQUARED-DEVIATIONS COMPUTATION SUBTRACTS         
102400*        THIS VERY AVERAGE FROM EACH TRANSACTION'S AMOUNT.                
102500     COMPUTE WS-AG-AVG-AMOUNT (WS-AG-IDX) ROUNDED =                       
102600         WS-AG-TOTAL-SPEND (WS-AG-IDX)                                    
102700             / WS-AG-TRAN-COUNT (WS-AG-IDX).                              
102800*        MEAN INTEREVENT GAP IS ONLY DEFINED WHEN AT LEAST ONE            
102900*        GAP WAS MEASURED - A ONE-TRANSACTION CUSTOMER NEVER SETS         
103000*        WS-AG-GAP-COUNT ABOVE ZERO, SO ITS MEAN STAYS UNDEFINED          
103100*        RATHER THAN FALSELY REPORTING ZERO.                              
103200     IF WS-AG-GAP-COUNT (WS-AG-IDX) > 0                                   
103300         COMPUTE WS-AG-MEAN-IE (WS-AG-IDX) ROUNDED =                      
103400             WS-GAP-SUM / WS-AG-GAP-COUNT (WS-AG-IDX)                     
103500         SET WS-AG-MEAN-IE-DEFINED (WS-AG-IDX) TO TRUE                    
103600     ELSE                                                                 
103700         MOVE ZERO TO WS-AG-MEAN-IE (WS-AG-IDX)                           
103800         MOVE "N" TO WS-AG-IE-MEAN-SW (WS-AG-IDX)                         
103900     END-IF.                                                              
104000*        MODE PICKS DO NOT NEED A DEFINED-GUARD - A CUSTOMER WITH         
104100*        EVEN ONE TRANSACTION HAS EXACTLY ONE CATEGORY/CURRENCY,          
104200*        SO 4750/4760 ALWAYS RESOLVE A WINNER.                            
104300     PERFORM 4750-PICK-PREFERRED-CATEGORY-THRU-EXIT.                      
104400     PERFORM 4760-PICK-PREFERRED-CURRENCY-THRU-EXIT.                      
104500 4700-EXIT.                                                               
104600     EXIT.                                                                
104700*        CALLED FROM 4700 - SEE THE BANNER ABOVE.                         
104800*        PAIRED WITH 4760 FOR CURRENCY - SAME PICK SHAPE.                 
104900 4750-PICK-PREFERRED-CATEGORY-THRU-EXIT.                                  
105000*        LINEAR SCAN OF THE TALLY TABLE BUILT BY 4650 - WHICHEVER         
105100*        SLOT HAS THE HIGHEST COUNT NAMES THE PREFERRED CATEGORY.         
105200     MOVE ZERO TO WS-BEST-MODE-COUNT.                                     
105300     PERFORM 4755-SCAN-CATEGORY-BEST-THRU-EXIT                            
105400         VARYING WS-CM-IDX FROM 1 BY 1                                    
105500         UNTIL WS-CM-IDX > WS-CAT-MODE-USED.                              
105600 4750-EXIT.                                                               
105700     EXIT.                                                                
105800*        FIRST CATEGORY REACHING THE HIGHEST TALLY WINS - A TIE           
105900*        GOES TO WHICHEVER CATEGORY WAS SEEN FIRST IN THE SCAN.           
106000 4755-SCAN-CATEGORY-BEST-THRU-EXIT.                                       
106100     IF WS-CM-COUNT (WS-CM-IDX) > WS-BEST-MODE-COUNT                      
106200*            NEW HIGH TALLY - REMEMBER BOTH THE COUNT AND                 
106300         MOVE WS-CM-COUNT (WS-CM-IDX) TO WS-BEST-MODE-COUNT               
106400         MOVE WS-CM-CATEGORY (WS-CM-IDX)                                  
106500             TO WS-AG-PREF-CATEGORY (WS-AG-IDX)                           
106600     END-IF.                                                              
106700 4755-EXIT.                                                               
106800     EXIT.                                                                
106900*        SAME PATTERN AS 4750/4755 ABOVE, OVER THE CURRENCY TALLY         
107000*        TABLE 4660 BUILT INSTEAD OF THE CATEGORY ONE.                    
107100 4760-PICK-PREFERRED-CURRENCY-THRU-EXIT.                                  
107200     MOVE ZERO TO WS-BEST-MODE-COUNT.                                     
107300     PERFORM 4765-SCAN-CURRENCY-BEST-THRU-EXIT                            
107400         VARYING WS-UM-IDX FROM 1 BY 1                                    
107500         UNTIL WS-UM-IDX > WS-CUR-MODE-USED.                              
107600 4760-EXIT.                                                               
107700     EXIT.                                                                
107800*        TIE-BREAK RULE IS THE SAME AS 4755'S - FIRST CURRENCY TO         
107900*        REACH THE HIGH TALLY WINS.                                       
108000 4765-SCAN-CURRENCY-BEST-THRU-EXIT.                                       
108100     IF WS-UM-COUNT (WS-UM-IDX) > WS-BEST-MODE-COUNT                      
108200*            NEW HIGH TALLY - SAME REMEMBER-BOTH DEVICE.                  
108300         MOVE WS-UM-COUNT (WS-UM-IDX) TO WS-BEST-MODE-COUNT               
108400         MOVE WS-UM-CURRENCY (WS-UM-IDX)                                  
108500             TO WS-AG-PREF-CURRENCY (WS-AG-IDX)                           
108600     END-IF.                                                              
108700 4765-EXIT.                                                               
108800     EXIT.                                                                
108900*        ONE TRANSACTION OF PASS 2 - SEE THE 4500 BANNER.                 
109000*        ACCUMULATES THE SUMS OF SQUARES 4900 TURNS INTO                  
109100 4800-SCAN-GROUP-PASS2-THRU-EXIT.                                         
109200*        SAMPLE VARIANCE ACCUMULATION - THE (N-1) DIVISOR IS              
109300*        APPLIED LATER IN 4900, NOT HERE.                                 
109400     COMPUTE WS-DIFF-AMOUNT =                                             
109500         WS-TX-AMOUNT-EUR (WS-WORK-SUBSCR)                                
109600             - WS-AG-AVG-AMOUNT (WS-AG-IDX).                              
109700     COMPUTE WS-AMT-SUM-SQ = WS-AMT-SUM-SQ +                              
109800         (WS-DIFF-AMOUNT * WS-DIFF-AMOUNT).                               
109900*        THE GAP-VARIANCE STEP IS SKIPPED FOR THE FIRST ROW OF THE        
110000*        GROUP - THERE IS NO GAP ENDING AT THE FIRST TRANSACTION.         
110100     IF WS-AG-GAP-COUNT (WS-AG-IDX) > 1                                   
110200         AND WS-WORK-SUBSCR > WS-AG-GRP-START (WS-AG-IDX)                 
110300         PERFORM 4850-ACCUM-GAP-SQ-THRU-EXIT                              
110400     END-IF.                                                              
110500 4800-EXIT.                                                               
110600     EXIT.                                                                
110700*        RE-DERIVES THE SAME GAP-IN-DAYS FIGURE PASS 1 COMPUTED IN        
110800*        4630, RATHER THAN STORING EVERY INDIVIDUAL GAP - CHEAPER         
110900*        ON WORKING STORAGE THAN A THIRD TABLE, AT THE COST OF            
111000*        REPEATING THE DAY-SERIAL CALL.                                   
111100 4850-ACCUM-GAP-SQ-THRU-EXIT.                                             
111200*        PRIOR ROW'S DAY-SERIAL/SEC-OF-DAY VALUES ARE PARKED IN           
111300*        THE "-2" FIELDS BEFORE THE CURRENT ROW OVERWRITES                
111400*        THE "-1" FIELDS ON THE SECOND CALL BELOW.                        
111500     MOVE WS-TX-TIMESTAMP (WS-WORK-SUBSCR - 1) TO WS-DTP-TEXT.            
111600     PERFORM 9800-CALC-DAY-SERIAL-THRU-EXIT.                              
111700     MOVE WS-DAY-SERIAL-1 TO WS-DAY-SERIAL-2.                             
111800     MOVE WS-SEC-OF-DAY-1 TO WS-SEC-OF-DAY-2.                             
111900     MOVE WS-TX-TIMESTAMP (WS-WORK-SUBSCR) TO WS-DTP-TEXT.                
112000     PERFORM 9800-CALC-DAY-SERIAL-THRU-EXIT.                              
112100     COMPUTE WS-ELAPSED-SECONDS =                                         
112200         ((WS-DAY-SERIAL-1 - WS-DAY-SERIAL-2) * 86400)                    
112300             + (WS-SEC-OF-DAY-1 - WS-SEC-OF-DAY-2).                       
112400     COMPUTE WS-GAP-DAYS = WS-ELAPSED-SECONDS / 86400.                    
112500*        DEVIATION FROM THE MEAN GAP 4700 ALREADY SET, SQUARED AND        
112600*        ADDED IN - THE SAME SHAPE AS 4800'S AMOUNT-VARIANCE STEP.        
112700     COMPUTE WS-DIFF-DAYS =                                               
112800         WS-GAP-DAYS - WS-AG-MEAN-IE (WS-AG-IDX).                         
112900     COMPUTE WS-GAP-SUM-SQ = WS-GAP-SUM-SQ +                              
113000         (WS-DIFF-DAYS * WS-DIFF-DAYS).                                   
113100 4850-EXIT.                                                               
113200     EXIT.                                                                
113300*        STANDARD DEVIATION OF AMOUNT AND OF INTEREVENT GAP, BOTH         
113400*        VIA THE SHARED NEWTON-RAPHSON SQUARE-ROOT PARAGRAPH BELOW        
113500*        (CR-1996-042) - EACH LEFT UNDEFINED WHEN THE UNDERLYING          
113600*        COUNT IS TOO SMALL FOR A VARIANCE TO MEAN ANYTHING.              
113700 4900-FINALIZE-PASS2-THRU-EXIT.                                           
113800*        AMOUNT STD DEV - VARIANCE OVER (N-1), THEN THE SHARED            
113900*        9700 SQUARE-ROOT PARAGRAPH TURNS IT INTO A STD DEV.              
114000     IF WS-AG-TRAN-COUNT (WS-AG-IDX) > 1                                  
114100         COMPUTE WS-VARIANCE-WORK =                                       
114200             WS-AMT-SUM-SQ /                                              
114300                 (WS-AG-TRAN-COUNT (WS-AG-IDX) - 1)                       
114400         MOVE WS-VARIANCE-WORK TO WS-SQRT-INPUT                           
114500         PERFORM 9700-COMPUTE-SQRT-THRU-EXIT                              
114600         MOVE WS-SQRT-X TO WS-AG-STD-AMOUNT (WS-AG-IDX)                   
114700         SET WS-AG-STD-AMT-DEFINED (WS-AG-IDX) TO TRUE                    
114800     ELSE                                                                 
114900*        SINGLE-TRANSACTION CUSTOMER - LEAVE THE ZERO IN PLACE BUT        
115000*        FLIP THE SWITCH SO 9000/8000 KNOW IT IS UNDEFINED, NOT A         
115100*        TRUE ZERO SPEND VARIANCE.                                        
115200         MOVE ZERO TO WS-AG-STD-AMOUNT (WS-AG-IDX)                        
115300         MOVE "N" TO WS-AG-STD-AMOUNT-SW (WS-AG-IDX)                      
115400     END-IF.                                                              
115500*        SAME TREATMENT FOR THE INTEREVENT-GAP STANDARD DEVIATION,        
115600*        OVER WS-GAP-SUM-SQ AND WS-AG-GAP-COUNT INSTEAD.                  
115700     IF WS-AG-GAP-COUNT (WS-AG-IDX) > 1                                   
115800         COMPUTE WS-VARIANCE-WORK =                                       
115900             WS-GAP-SUM-SQ /                                              
116000                 (WS-AG-GAP-COUNT (WS-AG-IDX) - 1)                        
116100         MOVE WS-VARIANCE-WORK TO WS-SQRT-INPUT                           
116200         PERFORM 9700-COMPUTE-SQRT-THRU-EXIT                              
116300         MOVE WS-SQRT-X TO WS-AG-STD-IE (WS-AG-IDX)                       
116400         SET WS-AG-STD-IE-DEFINED (WS-AG-IDX) TO TRUE                     
116500     ELSE                                                                 
116600*        FEWER THAN TWO GAPS MEASURED - SAME UNDEFINED TREATMENT          
116700*        AS THE AMOUNT STD DEV ABOVE.                                     
116800         MOVE ZERO TO WS-AG-STD-IE (WS-AG-IDX)                            
116900         MOVE "N" TO WS-AG-IE-STD-SW (WS-AG-IDX)                          
117000     END-IF.                                                              
117100 4900-EXIT.                                                               
117200     EXIT.                                                                
117300*----------------------------------------------------------------*        
117400*    5500 - RECENCY (DAYS SINCE LAST) AND TENURE (FIRST TO       *        
117500*    LAST), BOTH WHOLE DAYS VIA THE DAY-SERIAL ROUTINE.          *        
117600*----------------------------------------------------------------*        
117700 5500-COMPUTE-RECENCY-THRU-EXIT.                                          
117800*        RECENCY - CALENDAR-DATE SUBTRACTION ONLY, NOT PRB00892'S         
117900*        ELAPSED-SECONDS APPROACH - RECENCY IS DEFINED AGAINST THE        
118000*        REFERENCE DATE, WHICH HAS NO TIME-OF-DAY COMPONENT.              
118100     MOVE WS-REFERENCE-DATE TO WS-DTP-TEXT.                               
118200     PERFORM 9800-CALC-DAY-SERIAL-THRU-EXIT.                              
118300     MOVE WS-DAY-SERIAL-1 TO WS-DAY-SERIAL-2.                             
118400     MOVE WS-AG-LAST-TS (WS-AG-IDX) TO WS-DTP-TEXT.                       
118500     PERFORM 9800-CALC-DAY-SERIAL-THRU-EXIT.                              
118600     COMPUTE WS-AG-DAYS-SINCE-LAST (WS-AG-IDX) =                          
118700         WS-DAY-SERIAL-2 - WS-DAY-SERIAL-1.                               
118800*        TENURE - SPAN FROM THE CUSTOMER'S FIRST TRANSACTION TO           
118900*        THEIR LAST, NOT FROM SIGNUP DATE.                                
119000     MOVE WS-AG-FIRST-TS (WS-AG-IDX) TO WS-DTP-TEXT.                      
119100     PERFORM 9800-CALC-DAY-SERIAL-THRU-EXIT.                              
119200*        FIRST-TS'S SERIAL PARKED IN "-2" SO THE NEXT 9800 CALL'S         
119300*        "-1" RESULT (LAST-TS) CAN BE SUBTRACTED FROM IT BELOW.           
119400     MOVE WS-DAY-SERIAL-1 TO WS-DAY-SERIAL-2.                             
119500     MOVE WS-AG-LAST-TS (WS-AG-IDX) TO WS-DTP-TEXT.                       
119600     PERFORM 9800-CALC-DAY-SERIAL-THRU-EXIT.                              
119700     COMPUTE WS-AG-TENURE-DAYS (WS-AG-IDX) =                              
119800         WS-DAY-SERIAL-1 - WS-DAY-SERIAL-2.                               
119900 5500-EXIT.                                                               
120000     EXIT.                                                                
120100*----------------------------------------------------------------*        
120200*    6000 - HIGH-VALUE PERCENTILE PASS.  NEAREST-RANK QUANTILE   *        
120300*    OF TOTAL-SPEND OVER ALL AGGREGATED CUSTOMERS.  CR-2005-014. *        
120400*----------------------------------------------------------------*        
120500 6000-COMPUTE-THRESHOLD-THRU-EXIT.                                        
120600*        COPY EVERY CUSTOMER'S TOTAL SPEND OUT TO ITS OWN WORK            
120700*        TABLE SO THE SORT BELOW DOES NOT DISTURB WS-AGG-TABLE'S          
120800*        CUSTOMER-ID ORDER, WHICH LATER STEPS STILL RELY ON.              
120900     PERFORM 6050-COPY-SPEND-VALUES-THRU-EXIT                             
121000         VARYING WS-AG-IDX FROM 1 BY 1                                    
121100         UNTIL WS-AG-IDX > WS-AGG-COUNT.                                  
121200     IF WS-AGG-COUNT > 1                                                  
121300         PERFORM 6100-SORT-SPEND-OUTER-THRU-EXIT                          
121400             VARYING WS-WORK-SUBSCR FROM 2 BY 1                           
121500             UNTIL WS-WORK-SUBSCR > WS-AGG-COUNT                          
121600     END-IF.                                                              
121700*        NEAREST-RANK METHOD - CEIL(PERCENTILE * N), CLAMPED INTO         
121800*        THE VALID SUBSCRIPT RANGE FOR SMALL POPULATIONS (N=1 OR          
121900*        A PERCENTILE ROUNDING TO ZERO).                                  
122000*        TRUNCATING THE COMPUTE INTO WS-RANK DOES THE FLOOR PART          
122100*        OF CEIL() FOR FREE - THE IF BELOW BUMPS IT UP ONE WHEN           
122200*        THE TRUE PRODUCT HAD A FRACTIONAL REMAINDER.                     
122300     COMPUTE WS-VARIANCE-WORK =                                           
122400         WS-HIGH-VALUE-PERCENTILE * WS-AGG-COUNT.                         
122500     MOVE WS-VARIANCE-WORK TO WS-RANK.                                    
122600     IF WS-VARIANCE-WORK > WS-RANK                                        
122700         ADD 1 TO WS-RANK                                                 
122800     END-IF.                                                              
122900*        CLAMP INTO [1, WS-AGG-COUNT] - A ROUNDING-TO-ZERO                
123000*        PERCENTILE OR A ONE-CUSTOMER POPULATION WOULD OTHERWISE          
123100*        PRODUCE AN OUT-OF-RANGE SUBSCRIPT ON THE NEXT LINE.              
123200     IF WS-RANK < 1                                                       
123300         MOVE 1 TO WS-RANK                                                
123400     END-IF.                                                              
123500     IF WS-RANK > WS-AGG-COUNT                                            
123600         MOVE WS-AGG-COUNT TO WS-RANK                                     
123700     END-IF.                                                              
123800     MOVE WS-SS-VALUE (WS-RANK) TO WS-HV-THRESHOLD.                       
123900 6000-EXIT.                                                               
124000     EXIT.                                                                
124100*        CALLED FROM 6000 FOR EVERY AGGREGATED CUSTOMER.                  
124200 6050-COPY-SPEND-VALUES-THRU-EXIT.                                        
124300*        ONE VALUE PER TRIP - COPIES WS-AGG-TABLE'S SPEND FIGURES         
124400*        INTO THE SCRATCH TABLE THAT 6100 IS FREE TO REORDER.             
124500     MOVE WS-AG-TOTAL-SPEND (WS-AG-IDX)                                   
124600         TO WS-SS-VALUE (WS-AG-IDX).                                      
124700 6050-EXIT.                                                               
124800     EXIT.                                                                
124900*        STRAIGHT-INSERTION SORT, SAME SHAPE AS 3050/3100 BUT             
125000*        OVER PLAIN AMOUNTS INSTEAD OF THE TRANSACTION TABLE.             
125100 6100-SORT-SPEND-OUTER-THRU-EXIT.                                         
125200*        LIFT THE VALUE BEING PLACED OUT TO THE SWAP FIELD, SAME          
125300*        AS 3050 DOES FOR A FULL TABLE ENTRY.                             
125400     MOVE WS-SS-VALUE (WS-WORK-SUBSCR) TO WS-SWAP-AMT-VALUE.              
125500     MOVE WS-WORK-SUBSCR TO WS-WORK-SUBSCR2.                              
125600     PERFORM 6150-SORT-SPEND-SHIFT-THRU-EXIT                              
125700         UNTIL WS-WORK-SUBSCR2 < 2                                        
125800         OR WS-SS-VALUE (WS-WORK-SUBSCR2 - 1)                             
125900             NOT > WS-SWAP-AMT-VALUE.                                     
126000     MOVE WS-SWAP-AMT-VALUE TO WS-SS-VALUE (WS-WORK-SUBSCR2).             
126100 6100-EXIT.                                                               
126200     EXIT.                                                                
126300*        ONE SHIFT-DOWN STEP, PAIRED WITH 6100 ABOVE.                     
126400*        SAME SHAPE AS 3100, OVER THE SPEND VALUE TABLE.                  
126500 6150-SORT-SPEND-SHIFT-THRU-EXIT.                                         
126600*        PAIRED WITH 6100, SAME SHIFT-DOWN-ONE-SLOT ROLE AS 3100          
126700*        AND 8230 PLAY FOR THEIR OWN TABLES.                              
126800     MOVE WS-SS-VALUE (WS-WORK-SUBSCR2 - 1)                               
126900         TO WS-SS-VALUE (WS-WORK-SUBSCR2).                                
127000     SUBTRACT 1 FROM WS-WORK-SUBSCR2.                                     
127100 6150-EXIT.                                                               
127200     EXIT.                                                                
127300*----------------------------------------------------------------*        
127400*    7000 - SET THE FOUR CUSTOMER FEATURE FLAGS.                 *        
127500*----------------------------------------------------------------*        
127600 7000-SET-FLAGS-THRU-EXIT.                                                
127700*        HIGH-VALUE - AT OR ABOVE THE STEP 6 NEAREST-RANK CUTOFF.         
127800     IF WS-AG-TOTAL-SPEND (WS-AG-IDX) >= WS-HV-THRESHOLD                  
127900         SET WS-AG-IS-HIGH-VALUE (WS-AG-IDX) TO TRUE                      
128000         ADD 1 TO WS-HIGH-VALUE-COUNT                                     
128100     ELSE                                                                 
128200         MOVE "N" TO WS-AG-HIGH-VALUE-SW (WS-AG-IDX)                      
128300     END-IF.                                                              
128400*        CHURNING - SIMPLE FIXED-WINDOW RULE, DAYS-SINCE-LAST AT          
128500*        OR BEYOND THE COMPILED-IN LIMIT (DEFAULT 50, NCD.PARM01).        
128600     IF WS-AG-DAYS-SINCE-LAST (WS-AG-IDX)                                 
128700             NOT < WS-CHURN-DAYS-LIMIT                                    
128800         SET WS-AG-IS-CHURNING (WS-AG-IDX) TO TRUE                        
128900         ADD 1 TO WS-CHURNING-COUNT                                       
129000     ELSE                                                                 
129100         MOVE "N" TO WS-AG-CHURNING-SW (WS-AG-IDX)                        
129200     END-IF.                                                              
129300*        CHURNING-2 (CR-1996-042) - A STATISTICAL VERSION OF THE          
129400*        SAME IDEA, FLAGGING A CUSTOMER ONLY WHEN THEIR CURRENT           
129500*        SILENCE EXCEEDS THEIR OWN MEAN GAP PLUS Z STANDARD               
129600*        DEVIATIONS.  LEFT OFF WHEN EITHER STATISTIC IS UNDEFINED         
129700*        (FEWER THAN TWO GAPS TO MEASURE).                                
129800     MOVE "N" TO WS-AG-CHURNING-2-SW (WS-AG-IDX).                         
129900     IF WS-AG-MEAN-IE-DEFINED (WS-AG-IDX)                                 
130000             AND WS-AG-STD-IE-DEFINED (WS-AG-IDX)                         
130100*            WS-VARIANCE-WORK HOLDS THE Z-SCORE CUTOFF HERE, NOT          
130200*            A VARIANCE - REUSED AS A SPARE WORK FIELD, THE SAME          
130300*            WAY 6000 REUSES IT FOR A RANK.                               
130400         COMPUTE WS-VARIANCE-WORK =                                       
130500             WS-AG-MEAN-IE (WS-AG-IDX) +                                  
130600             (WS-CHURN-Z-SCORE * WS-AG-STD-IE (WS-AG-IDX))                
130700         IF WS-AG-DAYS-SINCE-LAST (WS-AG-IDX) >                           
130800                 WS-VARIANCE-WORK                                         
130900             SET WS-AG-IS-CHURNING-2 (WS-AG-IDX) TO TRUE                  
131000             ADD 1 TO WS-CHURNING-2-COUNT                                 
131100         END-IF                                                           
131200     END-IF.                                                              
131300*        SINGLE-TRANSACTION CUSTOMERS - CALLED OUT SEPARATELY             
131400*        SINCE THEIR STANDARD DEVIATIONS ARE ALWAYS UNDEFINED.            
131500     IF WS-AG-TRAN-COUNT (WS-AG-IDX) = 1                                  
131600         SET WS-AG-HAS-SINGLE-TRAN (WS-AG-IDX) TO TRUE                    
131700         ADD 1 TO WS-SINGLE-TRAN-COUNT                                    
131800     ELSE                                                                 
131900         MOVE "N" TO WS-AG-SINGLE-TRAN-SW (WS-AG-IDX)                     
132000     END-IF.                                                              
132100 7000-EXIT.                                                               
132200     EXIT.                                                                
132300*----------------------------------------------------------------*        
132400*    7500 - LEFT-JOIN EMAIL/COUNTRY/SIGNUP-DATE BACK IN FROM     *        
132500*    THE CLEANED CUSTOMER TABLE.  BINARY-SEARCHED, NOT CALLED -  *        
132600*    PRB00457, SAME AS THE LOOK-UP LOGIC IN NCD.ETLTRAN.         *        
132700*----------------------------------------------------------------*        
132800 7500-ENRICH-CUSTOMERS-THRU-EXIT.                                         
132900*        A MISS IS POSSIBLE ONLY IF THE UPSTREAM JOB STEPS WERE           
133000*        BYPASSED FOR TESTING - IN NORMAL RUNS EVERY AGGREGATED           
133100*        CUSTOMER ID CAME FROM A TRANSACTION WHOSE CUSTOMER-ID            
133200*        ALREADY SURVIVED NCD.ETLTRAN'S OWN ORPHAN CHECK, SO THE          
133300*        SPACES-FILLED "NOT FOUND" PATH BELOW IS A SAFETY NET.            
133400*        RESET THE FOUND-SWITCH AND OPEN THE SEARCH RANGE OVER            
133500*        THE FULL CUSTOMER TABLE BEFORE EACH CUSTOMER'S LOOKUP.           
133600     MOVE "N" TO WS-CUST-FOUND-SW.                                        
133700     MOVE 1 TO WS-WORK-LOW.                                               
133800     MOVE WS-CUST-COUNT TO WS-WORK-HIGH.                                  
133900     PERFORM 7550-BINARY-SEARCH-STEP-THRU-EXIT                            
134000         UNTIL WS-WORK-LOW > WS-WORK-HIGH                                 
134100         OR WS-CUST-WAS-FOUND.                                            
134200*        HIT - WS-CX-IDX IS LEFT POINTING AT THE MATCHING SLOT BY         
134300*        7550'S LAST STEP, SO THE THREE FIELDS BELOW CAN BE               
134400*        COPIED STRAIGHT ACROSS INTO THIS CUSTOMER'S AGGREGATE ROW        
134500     IF WS-CUST-WAS-FOUND                                                 
134600         MOVE WS-CX-EMAIL-ADDR (WS-CX-IDX)                                
134700             TO WS-AG-EMAIL-ADDR (WS-AG-IDX)                              
134800         MOVE WS-CX-COUNTRY-CDE (WS-CX-IDX)                               
134900             TO WS-AG-COUNTRY-CDE (WS-AG-IDX)                             
135000         MOVE WS-CX-SIGNUP-DATE (WS-CX-IDX)                               
135100             TO WS-AG-SIGNUP-DATE (WS-AG-IDX)                             
135200     ELSE                                                                 
135300*            MISS - SEE THE BANNER ABOVE FOR WHEN THIS CAN HAPPEN.        
135400         MOVE SPACES TO WS-AG-EMAIL-ADDR (WS-AG-IDX)                      
135500         MOVE SPACES TO WS-AG-COUNTRY-CDE (WS-AG-IDX)                     
135600         MOVE SPACES TO WS-AG-SIGNUP-DATE (WS-AG-IDX)                     
135700     END-IF.                                                              
135800 7500-EXIT.                                                               
135900     EXIT.                                                                
136000*        ONE NARROWING STEP, CALLED FROM 7500 UNTIL RESOLVED.             
136100*        HALVES THE SEARCH RANGE EACH TRIP - LOG2(5000) STEPS.            
136200 7550-BINARY-SEARCH-STEP-THRU-EXIT.                                       
136300*        STANDARD HALVE-THE-RANGE STEP - SAME SHAPE AS THE                
136400*        CUSTOMER-LOOKUP BINARY SEARCH IN NCD.ETLTRAN'S OWN               
136500*        CURRENCY-INFERENCE PARAGRAPH (SEE ITS PRB00457 NOTE).            
136600     COMPUTE WS-WORK-MID =                                                
136700         (WS-WORK-LOW + WS-WORK-HIGH) / 2.                                
136800     SET WS-CX-IDX TO WS-WORK-MID.                                        
136900*        MATCH - LEAVE WS-CX-IDX POINTING HERE FOR 7500 TO READ.          
137000     IF WS-CX-CUSTOMER-ID (WS-CX-IDX) =                                   
137100             WS-AG-CUSTOMER-ID (WS-AG-IDX)                                
137200         SET WS-CUST-WAS-FOUND TO TRUE                                    
137300     ELSE                                                                 
137400*            NO MATCH YET - NARROW THE RANGE TO WHICHEVER HALF            
137500*            COULD STILL CONTAIN THE TARGET CUSTOMER ID.                  
137600         IF WS-CX-CUSTOMER-ID (WS-CX-IDX) <                               
137700                 WS-AG-CUSTOMER-ID (WS-AG-IDX)                            
137800             COMPUTE WS-WORK-LOW = WS-WORK-MID + 1                        
137900         ELSE                                                             
138000             COMPUTE WS-WORK-HIGH = WS-WORK-MID - 1                       
138100         END-IF                                                           
138200     END-IF.                                                              
138300 7550-EXIT.                                                               
138400     EXIT.                                                                
138500*----------------------------------------------------------------*        
138600*    8000 - FEATURE SUMMARY DISPLAY.  CR-2001-120 ADDED THE      *        
138700*    FLAG COUNTS; THIS EDITION ALSO GIVES SPEND/COUNT/RECENCY.   *        
138800*----------------------------------------------------------------*        
138900 8000-PRINT-SUMMARY-THRU-EXIT.                                            
139000*        OPERATOR-FACING RUN SUMMARY ONLY - NOTHING HERE WRITES TO        
139100*        CFEA01, THAT IS ALL DONE ALREADY BY THE TIME 8000 RUNS.          
139200*        RAW COUNTS FIRST, IN THE SAME ORDER THE FOUR FLAGS ARE           
139300*        SET AT STEP 7000, SO THE OPERATOR CAN CROSS-CHECK EACH           
139400*        LINE AGAINST THE PARAGRAPH THAT PRODUCED IT.                     
139500*        POPULATION SIZE - THE DENOMINATOR BEHIND EVERY PERCENTAGE        
139600*        AN OPERATOR MIGHT WANT TO WORK OUT FROM THE LINES BELOW.         
139700     DISPLAY "FEATENG - CUSTOMERS WITH TRANSACTIONS - "                   
139800         WS-AGG-COUNT.                                                    
139900*        STEP 7000'S HIGH-VALUE FLAG COUNT (CR-2005-014 CUTOFF).          
140000     DISPLAY "FEATENG - HIGH VALUE CUSTOMERS   - "                        
140100         WS-HIGH-VALUE-COUNT.                                             
140200*        STEP 7000'S FIXED-WINDOW CHURN FLAG COUNT.                       
140300     DISPLAY "FEATENG - CHURNING CUSTOMERS     - "                        
140400         WS-CHURNING-COUNT.                                               
140500*        STEP 7000'S STATISTICAL CHURN FLAG COUNT (CR-1996-042).          
140600     DISPLAY "FEATENG - CHURNING-2 CUSTOMERS   - "                        
140700         WS-CHURNING-2-COUNT.                                             
140800*        CUSTOMERS WHOSE STANDARD DEVIATIONS ARE UNDEFINED BY             
140900*        DESIGN - ONE TRANSACTION GIVES NO VARIANCE TO MEASURE.           
141000     DISPLAY "FEATENG - SINGLE-TRAN CUSTOMERS  - "                        
141100         WS-SINGLE-TRAN-COUNT.                                            
141200*        SPEND/COUNT/RECENCY SUMMARIES ONLY MAKE SENSE WHEN AT            
141300*        LEAST ONE CUSTOMER SURVIVED AGGREGATION.                         
141400     IF WS-AGG-COUNT > 0                                                  
141500         PERFORM 8100-SUMMARIZE-SPEND-THRU-EXIT                           
141600         PERFORM 8200-SUMMARIZE-COUNT-THRU-EXIT                           
141700         PERFORM 8300-SUMMARIZE-RECENCY-THRU-EXIT                         
141800     END-IF.                                                              
141900 8000-EXIT.                                                               
142000     EXIT.                                                                
142100*        CALLED FROM 8000 - SEE THAT PARAGRAPH FOR THE GUARD.             
142200*        MIN/MAX/MEAN/MEDIAN OVER THE SORTED SPEND TABLE.                 
142300 8100-SUMMARIZE-SPEND-THRU-EXIT.                                          
142400*        REUSES THE STEP 6 SORTED WS-SPEND-SORT-TABLE - MIN AND           
142500*        MAX ARE SIMPLY ITS FIRST AND LAST ENTRIES.                       
142600     MOVE ZERO TO WS-SUM-SPEND-ALL.                                       
142700     PERFORM 8110-SUM-SPEND-THRU-EXIT                                     
142800         VARYING WS-WORK-SUBSCR FROM 1 BY 1                               
142900         UNTIL WS-WORK-SUBSCR > WS-AGG-COUNT.                             
143000     COMPUTE WS-MEAN-SPEND ROUNDED =                                      
143100         WS-SUM-SPEND-ALL / WS-AGG-COUNT.                                 
143200*        MEDIAN - THE USUAL ODD/EVEN COUNT SPLIT, MIDDLE ENTRY OR         
143300*        AVERAGE OF THE TWO MIDDLE ENTRIES.                               
143400     DIVIDE WS-AGG-COUNT BY 2                                             
143500         GIVING WS-MEDIAN-MIDPT                                           
143600         REMAINDER WS-MEDIAN-REMAINDER.                                   
143700*        ODD COUNT - SINGLE MIDDLE ENTRY, ONE PAST THE INTEGER            
143800*        DIVIDE'S TRUNCATED MIDPOINT.                                     
143900     IF WS-MEDIAN-REMAINDER = 1                                           
144000         COMPUTE WS-WORK-SUBSCR = WS-MEDIAN-MIDPT + 1                     
144100         MOVE WS-SS-VALUE (WS-WORK-SUBSCR) TO WS-MEDIAN-SPEND             
144200     ELSE                                                                 
144300*            EVEN COUNT - AVERAGE OF THE TWO STRADDLING THE               
144400*            MIDPOINT.                                                    
144500         COMPUTE WS-MEDIAN-SPEND ROUNDED =                                
144600             (WS-SS-VALUE (WS-MEDIAN-MIDPT) +                             
144700              WS-SS-VALUE (WS-MEDIAN-MIDPT + 1)) / 2                      
144800     END-IF.                                                              
144900*        FOUR EDIT-AND-DISPLAY PAIRS - MIN IS SLOT 1, MAX IS THE          
145000*        LAST FILLED SLOT, SINCE THE TABLE IS ALREADY SORTED              
145100*        ASCENDING BY 6100'S CALL AT THE TOP OF THIS PARAGRAPH.           
145200     MOVE WS-SS-VALUE (1) TO WS-DISPLAY-BIG-AMOUNT.                       
145300     DISPLAY "FEATENG - TOTAL SPEND MIN    - "                            
145400         WS-DISPLAY-BIG-AMOUNT.                                           
145500*        LAST FILLED SLOT, NOT SLOT 5000 - WS-AGG-COUNT MARKS             
145600*        WHERE THIS RUN'S DATA ACTUALLY ENDS.                             
145700     MOVE WS-SS-VALUE (WS-AGG-COUNT) TO WS-DISPLAY-BIG-AMOUNT.            
145800     DISPLAY "FEATENG - TOTAL SPEND MAX    - "                            
145900         WS-DISPLAY-BIG-AMOUNT.                                           
146000*        MEAN AND MEDIAN COMPUTED ABOVE, EDITED THE SAME WAY.             
146100     MOVE WS-MEAN-SPEND TO WS-DISPLAY-BIG-AMOUNT.                         
146200     DISPLAY "FEATENG - TOTAL SPEND MEAN   - "                            
146300         WS-DISPLAY-BIG-AMOUNT.                                           
146400     MOVE WS-MEDIAN-SPEND TO WS-DISPLAY-BIG-AMOUNT.                       
146500     DISPLAY "FEATENG - TOTAL SPEND MEDIAN - "                            
146600         WS-DISPLAY-BIG-AMOUNT.                                           
146700 8100-EXIT.                                                               
146800     EXIT.                                                                
146900*        CALLED FROM 8100 FOR EVERY AGGREGATED CUSTOMER.                  
147000 8110-SUM-SPEND-THRU-EXIT.                                                
147100*        ONE ADD PER TRIP - THE SORTED ORDER DOES NOT MATTER TO A         
147200*        PLAIN SUM, ONLY TO THE MIN/MAX/MEDIAN LOGIC IN 8100.             
147300     ADD WS-SS-VALUE (WS-WORK-SUBSCR) TO WS-SUM-SPEND-ALL.                
147400 8110-EXIT.                                                               
147500     EXIT.                                                                
147600*        SAME MIN/MAX/MEAN/MEDIAN TREATMENT AS 8100 ABOVE, BUT            
147700*        OVER TRANSACTION COUNT RATHER THAN SPEND - ITS OWN SORT          
147800*        TABLE AND SORT LOOP SINCE THE TWO METRICS ARE UNRELATED.         
147900 8200-SUMMARIZE-COUNT-THRU-EXIT.                                          
148000*        COPY, THEN SORT ASCENDING (SKIPPED FOR ONE CUSTOMER -            
148100*        NOTHING TO SORT), MIRRORING 8100'S OWN COPY/SORT OPENING.        
148200     PERFORM 8210-COPY-COUNT-VALUE-THRU-EXIT                              
148300         VARYING WS-AG-IDX FROM 1 BY 1                                    
148400         UNTIL WS-AG-IDX > WS-AGG-COUNT.                                  
148500     IF WS-AGG-COUNT > 1                                                  
148600         PERFORM 8220-SORT-COUNT-OUTER-THRU-EXIT                          
148700             VARYING WS-WORK-SUBSCR FROM 2 BY 1                           
148800             UNTIL WS-WORK-SUBSCR > WS-AGG-COUNT                          
148900     END-IF.                                                              
149000*        MEAN OVER THE WHOLE POPULATION - THE SORT ABOVE ONLY             
149100*        MATTERS FOR MIN/MAX/MEDIAN, NOT FOR THIS PLAIN SUM.              
149200     MOVE ZERO TO WS-SUM-COUNT-ALL.                                       
149300     PERFORM 8250-SUM-COUNT-THRU-EXIT                                     
149400         VARYING WS-WORK-SUBSCR FROM 1 BY 1                               
149500         UNTIL WS-WORK-SUBSCR > WS-AGG-COUNT.                             
149600     COMPUTE WS-MEAN-COUNT ROUNDED =                                      
149700         WS-SUM-COUNT-ALL / WS-AGG-COUNT.                                 
149800*        SAME ODD/EVEN MEDIAN SPLIT AS 8100'S OWN, OVER THE               
149900*        NOW-SORTED WS-COUNT-SORT-TABLE INSTEAD OF SPEND.                 
150000     DIVIDE WS-AGG-COUNT BY 2                                             
150100         GIVING WS-MEDIAN-MIDPT                                           
150200         REMAINDER WS-MEDIAN-REMAINDER.                                   
150300*        ODD COUNT - SINGLE MIDDLE ENTRY, SAME AS 8100'S OWN.             
150400     IF WS-MEDIAN-REMAINDER = 1                                           
150500         COMPUTE WS-WORK-SUBSCR = WS-MEDIAN-MIDPT + 1                     
150600         MOVE WS-CS-VALUE (WS-WORK-SUBSCR) TO WS-MEDIAN-COUNT             
150700     ELSE                                                                 
150800*            EVEN COUNT - AVERAGE OF THE TWO STRADDLING ENTRIES.          
150900         COMPUTE WS-MEDIAN-COUNT ROUNDED =                                
151000             (WS-CS-VALUE (WS-MEDIAN-MIDPT) +                             
151100              WS-CS-VALUE (WS-MEDIAN-MIDPT + 1)) / 2                      
151200     END-IF.                                                              
151300*        SAME FOUR-FIGURE DISPLAY PATTERN AS 8100 ABOVE.                  
151400     MOVE WS-CS-VALUE (1) TO WS-DISPLAY-COUNT.                            
151500     DISPLAY "FEATENG - TRAN COUNT MIN     - " WS-DISPLAY-COUNT.          
151600     MOVE WS-CS-VALUE (WS-AGG-COUNT) TO WS-DISPLAY-COUNT.                 
151700     DISPLAY "FEATENG - TRAN COUNT MAX     - " WS-DISPLAY-COUNT.          
151800*        WS-DISPLAY-DAYS IS BORROWED HERE PURELY AS A CONVENIENT          
151900*        DISPLAY-EDIT FIELD - IT HOLDS A TRAN COUNT, NOT A DAY            
152000*        FIGURE, FOR THESE TWO LINES ONLY.                                
152100     MOVE WS-MEAN-COUNT TO WS-DISPLAY-DAYS.                               
152200     DISPLAY "FEATENG - TRAN COUNT MEAN    - " WS-DISPLAY-DAYS.           
152300     MOVE WS-MEDIAN-COUNT TO WS-DISPLAY-DAYS.                             
152400     DISPLAY "FEATENG - TRAN COUNT MEDIAN  - " WS-DISPLAY-DAYS.           
152500 8200-EXIT.                                                               
152600     EXIT.                                                                
152700*        CALLED FROM 8200 FOR EVERY AGGREGATED CUSTOMER.                  
152800 8210-COPY-COUNT-VALUE-THRU-EXIT.                                         
152900*        SAME COPY-BEFORE-SORT DEVICE AS 6050 - PROTECTS THE              
153000*        WS-AGG-TABLE ORDER FROM 8220'S SORT.                             
153100     MOVE WS-AG-TRAN-COUNT (WS-AG-IDX)                                    
153200         TO WS-CS-VALUE (WS-AG-IDX).                                      
153300 8210-EXIT.                                                               
153400     EXIT.                                                                
153500*        SAME STRAIGHT-INSERTION SHAPE AS 3050/6100 - THE SHOP            
153600*        REUSES ITS ONE SORT IDIOM FOR EVERY IN-MEMORY TABLE THIS         
153700*        PROGRAM SORTS, JUST AGAINST A DIFFERENT VALUE TABLE.             
153800 8220-SORT-COUNT-OUTER-THRU-EXIT.                                         
153900*        LIFT THE VALUE BEING PLACED OUT TO THE SWAP FIELD, THE           
154000*        SAME OPENING MOVE AS 3050/6100 USE ON THEIR OWN TABLES.          
154100     MOVE WS-CS-VALUE (WS-WORK-SUBSCR) TO WS-SWAP-CNT-VALUE.              
154200     MOVE WS-WORK-SUBSCR TO WS-WORK-SUBSCR2.                              
154300     PERFORM 8230-SORT-COUNT-SHIFT-THRU-EXIT                              
154400         UNTIL WS-WORK-SUBSCR2 < 2                                        
154500         OR WS-CS-VALUE (WS-WORK-SUBSCR2 - 1)                             
154600             NOT > WS-SWAP-CNT-VALUE.                                     
154700*        SLOT FOUND - DROP THE LIFTED VALUE INTO ITS SORTED PLACE.        
154800     MOVE WS-SWAP-CNT-VALUE TO WS-CS-VALUE (WS-WORK-SUBSCR2).             
154900 8220-EXIT.                                                               
155000     EXIT.                                                                
155100*        ONE SHIFT-DOWN STEP, PAIRED WITH 8220 ABOVE.                     
155200*        SAME SHAPE AS 3100/6150, OVER THE COUNT VALUE TABLE.             
155300 8230-SORT-COUNT-SHIFT-THRU-EXIT.                                         
155400*        SHIFT-DOWN-ONE-SLOT PAIRED WITH 8220, MIRRORING 3100'S           
155500*        ROLE IN THE TRANSACTION-TABLE SORT.                              
155600     MOVE WS-CS-VALUE (WS-WORK-SUBSCR2 - 1)                               
155700         TO WS-CS-VALUE (WS-WORK-SUBSCR2).                                
155800     SUBTRACT 1 FROM WS-WORK-SUBSCR2.                                     
155900 8230-EXIT.                                                               
156000     EXIT.                                                                
156100*        CALLED FROM 8200 FOR EVERY AGGREGATED CUSTOMER.                  
156200 8250-SUM-COUNT-THRU-EXIT.                                                
156300*        SAME PLAIN-SUM SHAPE AS 8110, OVER TRAN COUNT INSTEAD.           
156400     ADD WS-CS-VALUE (WS-WORK-SUBSCR) TO WS-SUM-COUNT-ALL.                
156500 8250-EXIT.                                                               
156600     EXIT.                                                                
156700*        SIMPLE MEAN ONLY, NO MIN/MAX/MEDIAN - RECENCY'S SPREAD IS        
156800*        ALREADY VISIBLE THROUGH THE CHURN COUNTS DISPLAYED ABOVE.        
156900 8300-SUMMARIZE-RECENCY-THRU-EXIT.                                        
157000     MOVE ZERO TO WS-DAYS-SINCE-SUM.                                      
157100     PERFORM 8310-SUM-RECENCY-THRU-EXIT                                   
157200         VARYING WS-AG-IDX FROM 1 BY 1                                    
157300         UNTIL WS-AG-IDX > WS-AGG-COUNT.                                  
157400     COMPUTE WS-AVG-DAYS-SINCE ROUNDED =                                  
157500         WS-DAYS-SINCE-SUM / WS-AGG-COUNT.                                
157600     MOVE WS-AVG-DAYS-SINCE TO WS-DISPLAY-DAYS.                           
157700     DISPLAY "FEATENG - AVG DAYS SINCE LAST - " WS-DISPLAY-DAYS.          
157800 8300-EXIT.                                                               
157900     EXIT.                                                                
158000*        CALLED FROM 8300 FOR EVERY AGGREGATED CUSTOMER.                  
158100 8310-SUM-RECENCY-THRU-EXIT.                                              
158200*        THIRD AND LAST OF THE THREE PLAIN-SUM HELPER PARAGRAPHS          
158300*        THIS STEP USES (SEE 8110 AND 8250 ABOVE).                        
158400     ADD WS-AG-DAYS-SINCE-LAST (WS-AG-IDX)                                
158500         TO WS-DAYS-SINCE-SUM.                                            
158600 8310-EXIT.                                                               
158700     EXIT.                                                                
158800*----------------------------------------------------------------*        
158900*    9000 - WRITE ONE CFEA01-SHAPED FEATURE ROW PER AGGREGATED   *        
159000*    CUSTOMER, ASCENDING BY CUSTOMER ID.                         *        
159100*----------------------------------------------------------------*        
159200 9000-WRITE-FEATURES-THRU-EXIT.                                           
159300*        TWENTY-ONE FIELD MOVES, NOT A GROUP MOVE - WS-AG-ENTRY           
159400*        CARRIES SEVERAL WORKING FIELDS (GROUP-START/END, THE TWO         
159500*        "-SW" DEFINED-FLAGS) THAT HAVE NO COUNTERPART ON THE             
159600*        OUTPUT RECORD, SO THE TWO GROUPS DO NOT LINE UP BYTE FOR         
159700*        BYTE.                                                            
159800*        IDENTITY AND ENRICHMENT FIELDS - THE THREE FROM 7500'S           
159900*        BINARY-SEARCH JOIN PLUS THE CUSTOMER ID ITSELF.                  
160000     MOVE WS-AG-CUSTOMER-ID (WS-AG-IDX) TO WS-FO-CUSTOMER-ID.             
160100     MOVE WS-AG-EMAIL-ADDR (WS-AG-IDX)  TO WS-FO-EMAIL-ADDR.              
160200     MOVE WS-AG-COUNTRY-CDE (WS-AG-IDX) TO WS-FO-COUNTRY-CDE.             
160300     MOVE WS-AG-SIGNUP-DATE (WS-AG-IDX) TO WS-FO-SIGNUP-DATE.             
160400*        SPEND STATISTICS FROM STEPS 4600/4700/4900.                      
160500     MOVE WS-AG-TOTAL-SPEND (WS-AG-IDX) TO WS-FO-TOTAL-SPEND.             
160600     MOVE WS-AG-AVG-AMOUNT (WS-AG-IDX)  TO WS-FO-AVG-TRAN-AMOUNT.         
160700     MOVE WS-AG-STD-AMOUNT (WS-AG-IDX)  TO WS-FO-STD-TRAN-AMOUNT.         
160800     MOVE WS-AG-MIN-AMOUNT (WS-AG-IDX)  TO WS-FO-MIN-TRAN-AMOUNT.         
160900     MOVE WS-AG-MAX-AMOUNT (WS-AG-IDX)  TO WS-FO-MAX-TRAN-AMOUNT.         
161000     MOVE WS-AG-TRAN-COUNT (WS-AG-IDX)  TO WS-FO-TRAN-COUNT.              
161100*        DATE-DERIVED FIELDS FROM STEP 5500 - FIRST/LAST RAW              
161200*        TIMESTAMPS, THEN THE TWO DAY-COUNTS DERIVED FROM THEM.           
161300     MOVE WS-AG-FIRST-TS (WS-AG-IDX)    TO WS-FO-FIRST-TRAN-DATE.         
161400     MOVE WS-AG-LAST-TS (WS-AG-IDX)     TO WS-FO-LAST-TRAN-DATE.          
161500     MOVE WS-AG-DAYS-SINCE-LAST (WS-AG-IDX)                               
161600         TO WS-FO-DAYS-SINCE-LAST.                                        
161700     MOVE WS-AG-TENURE-DAYS (WS-AG-IDX) TO WS-FO-CUSTOMER-TENURE.         
161800*        INTEREVENT-GAP STATISTICS - MAY CARRY THE ZERO DEFAULT           
161900*        WS-AG-MEAN-IE-DEFINED/WS-AG-STD-IE-DEFINED LEFT UNSET IN         
162000*        4700/4900 RATHER THAN A TRUE MEASURED VALUE.                     
162100     MOVE WS-AG-MEAN-IE (WS-AG-IDX)     TO WS-FO-MEAN-INTEREVENT.         
162200     MOVE WS-AG-STD-IE (WS-AG-IDX)      TO WS-FO-STD-INTEREVENT.          
162300*        PREFERRED CATEGORY/CURRENCY - THE 4750/4760 MODE PICKS.          
162400     MOVE WS-AG-PREF-CATEGORY (WS-AG-IDX)                                 
162500         TO WS-FO-PREFERRED-CAT.                                          
162600     MOVE WS-AG-PREF-CURRENCY (WS-AG-IDX)                                 
162700         TO WS-FO-PREFERRED-CUR.                                          
162800*        THE FOUR STEP-7000 FLAGS, IN THE SAME ORDER 8000'S RUN           
162900*        SUMMARY DISPLAYS THEIR COUNTS.                                   
163000     MOVE WS-AG-HIGH-VALUE-SW (WS-AG-IDX)                                 
163100         TO WS-FO-HIGH-VALUE-SW.                                          
163200     MOVE WS-AG-CHURNING-SW (WS-AG-IDX) TO WS-FO-CHURNING-SW.             
163300     MOVE WS-AG-CHURNING-2-SW (WS-AG-IDX)                                 
163400         TO WS-FO-CHURNING-2-SW.                                          
163500     MOVE WS-AG-SINGLE-TRAN-SW (WS-AG-IDX)                                
163600         TO WS-FO-SINGLE-TRAN-SW.                                         
163700*        ONE OUTPUT ROW PER AGGREGATED CUSTOMER - CFEA01 IS LINE          
163800*        SEQUENTIAL, SO NO BLOCKING FACTOR APPLIES HERE.                  
163900     WRITE WS-FEAT-OUT-REC.                                               
164000 9000-EXIT.                                                               
164100     EXIT.                                                                
164200*----------------------------------------------------------------*        
164300*    9700 - NEWTON-RAPHSON SQUARE ROOT.  THIS SHOP'S COMPILER    *        
164400*    HAS NO SQUARE-ROOT VERB, SO STANDARD DEVIATIONS ARE TAKEN   *        
164500*    BY ITERATING X(N+1) = (X(N) + A/X(N)) / 2 UNTIL IT SETTLES. *        
164600*    CR-1996-042.                                                *        
164700*----------------------------------------------------------------*        
164800 9700-COMPUTE-SQRT-THRU-EXIT.                                             
164900*        A NEGATIVE OR ZERO VARIANCE CANNOT ARISE MATHEMATICALLY          
165000*        BUT IS GUARDED ANYWAY SINCE DIVIDING BY A ZERO SEED IN           
165100*        9750 WOULD ABEND THE STEP.                                       
165200     IF WS-SQRT-INPUT NOT > ZERO                                          
165300         MOVE ZERO TO WS-SQRT-X                                           
165400     ELSE                                                                 
165500*            SEED THE ITERATION WITH THE INPUT ITSELF - CONVERGES         
165600*            WELL WITHIN 20 PASSES FOR THE MAGNITUDES THIS PROGRAM        
165700*            EVER SQUARE-ROOTS (VARIANCE OF EUR AMOUNTS OR DAYS).         
165800         MOVE WS-SQRT-INPUT TO WS-SQRT-X                                  
165900         MOVE ZERO TO WS-SQRT-ITER                                        
166000         PERFORM 9750-SQRT-ITERATE-THRU-EXIT                              
166100             VARYING WS-SQRT-ITER FROM 1 BY 1                             
166200             UNTIL WS-SQRT-ITER > 20                                      
166300     END-IF.                                                              
166400 9700-EXIT.                                                               
166500     EXIT.                                                                
166600*        WS-SQRT-PREV IS SET BUT NEVER TESTED - AN EARLY-EXIT ON          
166700*        CONVERGENCE WAS CONSIDERED AND DROPPED IN FAVOR OF A             
166800*        FIXED 20 ITERATIONS, SIMPLER TO REASON ABOUT AND CHEAP           
166900*        ENOUGH AT THIS VOLUME.                                           
167000 9750-SQRT-ITERATE-THRU-EXIT.                                             
167100     MOVE WS-SQRT-X TO WS-SQRT-PREV.                                      
167200     COMPUTE WS-SQRT-X =                                                  
167300         (WS-SQRT-X + (WS-SQRT-INPUT / WS-SQRT-X)) / 2.                   
167400 9750-EXIT.                                                               
167500     EXIT.                                                                
167600*----------------------------------------------------------------*        
167700*    9800 - CIVIL DATE TO DAY-SERIAL.  INTEGER FORM OF THE       *        
167800*    USUAL PROLEPTIC GREGORIAN DAY-COUNT ALGORITHM SO WHOLE-DAY  *        
167900*    GAPS CAN BE SUBTRACTED WITHOUT A CALENDAR TABLE.  Y2K       *        
168000*    REMEDIATION - CCYY IS FULL 4-DIGIT, NO WINDOWING NEEDED.    *        
168100*    ALSO RETURNS THE SECONDS-SINCE-MIDNIGHT OF WS-DTP-TEXT IN   *        
168200*    WS-SEC-OF-DAY-1 (PRB00892) - CALLERS THAT ONLY WANT THE     *        
168300*    CALENDAR DATE (5500) SIMPLY IGNORE IT.                      *        
168400*----------------------------------------------------------------*        
168500 9800-CALC-DAY-SERIAL-THRU-EXIT.                                          
168600*        SHIFT THE YEAR SO MARCH IS THE FIRST MONTH OF THE                
168700*        SHIFTED YEAR - THE STANDARD TRICK THAT LETS THE 153*MP           
168800*        FORMULA BELOW HANDLE FEBRUARY'S VARIABLE LENGTH WITHOUT          
168900*        A LEAP-YEAR TEST OF ITS OWN.                                     
169000     MOVE WS-DTP-CCYY TO WS-CALC-Y.                                       
169100     IF WS-DTP-MM NOT > 2                                                 
169200         SUBTRACT 1 FROM WS-CALC-Y                                        
169300     END-IF.                                                              
169400     IF WS-DTP-MM > 2                                                     
169500         COMPUTE WS-CALC-MP = WS-DTP-MM - 3                               
169600     ELSE                                                                 
169700         COMPUTE WS-CALC-MP = WS-DTP-MM + 9                               
169800     END-IF.                                                              
169900*        400-YEAR ERA AND YEAR-WITHIN-ERA, THEN DAY-OF-YEAR AND           
170000*        DAY-OF-ERA - THE FOUR-STEP DECOMPOSITION THE PROLEPTIC           
170100*        GREGORIAN ALGORITHM IS BUILT AROUND.                             
170200     COMPUTE WS-CALC-ERA = WS-CALC-Y / 400.                               
170300     COMPUTE WS-CALC-YOE = WS-CALC-Y - (WS-CALC-ERA * 400).               
170400     COMPUTE WS-CALC-DOY =                                                
170500         ((153 * WS-CALC-MP) + 2) / 5 + WS-DTP-DD - 1.                    
170600     COMPUTE WS-CALC-DOE =                                                
170700         (WS-CALC-YOE * 365) + (WS-CALC-YOE / 4)                          
170800             - (WS-CALC-YOE / 100) + WS-CALC-DOY.                         
170900*        719468 RE-BASES THE ERA/DAY-OF-ERA COUNT ONTO A DAY-ONE-         
171000*        OF-01/01/0001 SERIAL - THE ABSOLUTE ORIGIN DOES NOT              
171100*        MATTER SINCE ONLY DIFFERENCES BETWEEN TWO SERIALS ARE            
171200*        EVER USED.                                                       
171300     COMPUTE WS-DAY-SERIAL-1 =                                            
171400         (WS-CALC-ERA * 146097) + WS-CALC-DOE - 719468.                   
171500*        PRB00892 ADDITION - SECONDS SINCE MIDNIGHT, SO A CALLER          
171600*        WORKING IN ELAPSED TIME CAN COMBINE IT WITH THE DAY              
171700*        SERIAL ABOVE (SEE 4630) WITHOUT A SEPARATE ROUTINE.              
171800     COMPUTE WS-SEC-OF-DAY-1 =                                            
171900         (WS-DTP-HH * 3600) + (WS-DTP-MI * 60) + WS-DTP-SS.               
172000 9800-EXIT.                                                               
172100     EXIT.                                                                
172200*----------------------------------------------------------------*        
172300*    9900 - CLOSE FILES AND RETURN TO NCD.PIPEDRV.               *        
172400*----------------------------------------------------------------*        
172500 9900-TERMINATE-THRU-EXIT.                                                
172600*        NO EXPLICIT FILE-STATUS CHECK ON THE CLOSE VERBS - A             
172700*        FAILED CLOSE ON A LINE SEQUENTIAL FILE HAS NOTHING FOR           
172800*        THE OPERATOR TO ACT ON, UNLIKE A FAILED OPEN OR READ.            
172900     CLOSE CUST-LOOKUP-FILE                                               
173000           TRAN-LOOKUP-FILE                                               
173100           FEAT-OUT-FILE.                                                 
173200     DISPLAY "FEATENG - CUSTOMER FEATURE ENGINE COMPLETE".                
173300 9900-EXIT.                                                               
173400     EXIT.                                                                
