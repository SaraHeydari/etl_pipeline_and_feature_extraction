000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. PIPELINE-CONTROL-PARMS.                                      
000300     AUTHOR. T.RASMUSSEN.                                                 
000400     INSTALLATION. NORDIC RETAIL SYSTEMS - BATCH DIV.                     
000500     DATE-WRITTEN. 03/14/1988.                                            
000600     DATE-COMPILED. 03/14/1988.                                           
000700     SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.                          
000800*----------------------------------------------------------------*        
000900*    NCD.PARM01 - NIGHTLY PIPELINE CONTROL-CARD LAYOUT AND       *        
001000*    COMPILED-IN CONSTANT TABLES FOR THE NORDIC CUSTOMER DATA    *        
001100*    PIPELINE.  COPY THIS MEMBER INTO WORKING-STORAGE OF ANY     *        
001200*    JOB STEP THAT NEEDS THE COUNTRY, CURRENCY OR THRESHOLD      *        
001300*    TABLES.  THE CONTROL CARD ITSELF IS OPTIONAL - IF THE       *        
001400*    PARMCARD FILE IS EMPTY THE COMPILED-IN VALUES BELOW STAND.  *        
001500*----------------------------------------------------------------*        
001600*    CHANGE LOG                                                  *        
001700*    ----------                                                  *        
001800*    03/14/88  TR   ORIGINAL WRITE-UP FOR NIGHTLY CUSTOMER RUN.  *        
001900*    11/02/89  TR   ADDED FI-EUR MAPPING AHEAD OF EMU ROLLOUT.   *        
002000*    06/30/91  KLQ  SECOND REDEFINE FOR THRESHOLD OVERRIDE CARD. *        
002100*    09/09/93  KLQ  ADDED HIGH-VALUE-PERCENTILE OVERRIDE FIELD.  *        
002200*    02/18/95  MJO  THIRD REDEFINE - REFERENCE DATE OVERRIDE.    *        
002300*    07/01/96  MJO  CR-1996-041 CHURN Z-SCORE MADE OVERRIDABLE.  *        
002400*    12/11/98  PHN  Y2K REMEDIATION - CARD DATE FIELDS TO CCYY.  *        
002500*    01/26/99  PHN  Y2K REMEDIATION - VERIFIED TABLE DATES CCYY. *        
002600*    05/03/01  MJO  CR-2001-118 CONVERSION RATE TABLE REBASED.   *        
002700*    08/14/03  SGV  PRB00456 - VALID-COUNTRY TABLE COMMENTED.    *        
002800*----------------------------------------------------------------*        
002900*    THIS SHOP'S JOB STEPS DO NOT SHARE WORKING-STORAGE VIA      *        
003000*    COPY - ONLY THIS MEMBER (A PARAMETER AREA) IS AN EXCEPTION, *        
003100*    SINCE THE CONVERSION RATES AND THRESHOLDS MUST STAY IN      *        
003200*    LOCK-STEP ACROSS ALL THREE PROGRAMS THAT USE THEM.          *        
003300*----------------------------------------------------------------*        
003400 ENVIRONMENT DIVISION.                                                    
003500 CONFIGURATION SECTION.                                                   
003600 SPECIAL-NAMES.                                                           
003700*    UPSI-0 TELLS A CALLING PROGRAM WHETHER AN OVERRIDE CARD              
003800*    WAS FOUND ON PARMCARD FOR THIS RUN, ON OR OFF STATUS.                
003900     C01 IS TOP-OF-FORM                                                   
004000     CLASS NORDIC-COUNTRY-CLASS IS "D" "S" "N" "F"                        
004100     UPSI-0 ON STATUS IS PARM-OVERRIDE-PRESENT                            
004200     UPSI-0 OFF STATUS IS PARM-OVERRIDE-ABSENT.                           
004300 INPUT-OUTPUT SECTION.                                                    
004400 FILE-CONTROL.                                                            
004500*    LOGICAL NAME PARMCARD - OPTIONAL OPERATOR OVERRIDE DECK,             
004600*    NORMALLY EMPTY.  SEE THE THREE RECORD TYPES BELOW.                   
004700     SELECT PARM-CARD-FILE ASSIGN TO "PARMCARD"                           
004800         ORGANIZATION IS LINE SEQUENTIAL                                  
004900         FILE STATUS IS WS-PARM-FILE-STATUS.                              
005000 DATA DIVISION.                                                           
005100 FILE SECTION.                                                            
005200*----------------------------------------------------------------*        
005300*    OPERATOR CONTROL-CARD LAYOUT - RECORD-TYPE-CDE DRIVES       *        
005400*    WHICH OF THE THREE OVERRIDE VIEWS APPLIES TO THE CARD.      *        
005500*----------------------------------------------------------------*        
005600 FD  PARM-CARD-FILE                                                       
005700     LABEL RECORD STANDARD.                                               
005800 01  PARM01-CONTROL-AREA.                                                 
005900*    '1' - OVERRIDE ONE CURRENCY CONVERSION RATE FOR TONIGHT'S            
006000*    RUN ONLY (E.G. A CENTRAL-BANK RATE CORRECTION).                      
006100     05  RECORD-TYPE-CDE               PIC X(1).                          
006200         88  RATE-OVERRIDE-CARD            VALUE '1'.                     
006300*    '2' - OVERRIDE ONE OF THE THREE BUSINESS-RULE THRESHOLDS.            
006400         88  THRESHOLD-OVERRIDE-CARD       VALUE '2'.                     
006500*    '3' - OVERRIDE THE RUN'S REFERENCE DATE, USED ONLY FOR AN            
006600*    OPERATIONS RERUN OF A MISSED NIGHT.                                  
006700         88  RUN-DATE-OVERRIDE-CARD        VALUE '3'.                     
006800*    VIEW FOR RECORD TYPE '1' - ONE COUNTRY/CURRENCY/RATE TRIPLE.         
006900     05  RATE-OVERRIDE-AREA.                                              
007000         10  RO-COUNTRY-CDE             PIC X(2).                         
007100         10  RO-CURRENCY-CDE            PIC X(3).                         
007200         10  RO-CONVERSION-RATE         PIC 9(1)V9(3).                    
007300         10  FILLER                     PIC X(60).                        
007400*    VIEW FOR RECORD TYPE '2' (KLQ 06/30/91) - THE THREE                  
007500*    BUSINESS-RULE THRESHOLDS OTHERWISE HELD AS COMPILED-IN               
007600*    DEFAULTS BELOW (CR-1996-041 MADE THE Z-SCORE ONE OF THEM).           
007700     05  THRESHOLD-OVERRIDE-AREA REDEFINES RATE-OVERRIDE-AREA.            
007800         10  TO-HIGH-VALUE-PCTL         PIC 9(1)V9(2).                    
007900         10  TO-CHURN-DAYS-CT           PIC 9(3).                         
008000         10  TO-CHURN-Z-SCORE           PIC 9(1)V9(1).                    
008100         10  FILLER                     PIC X(59).                        
008200*    VIEW FOR RECORD TYPE '3' (MJO 02/18/95) - FULL CCYYMMDD              
008300*    REFERENCE DATE, Y2K-VERIFIED IN THE 01/26/99 PASS.                   
008400     05  RUN-DATE-OVERRIDE-AREA REDEFINES RATE-OVERRIDE-AREA.             
008500         10  RDO-REFERENCE-DATE-CCYY    PIC 9(4).                         
008600         10  RDO-REFERENCE-DATE-MM      PIC 9(2).                         
008700         10  RDO-REFERENCE-DATE-DD      PIC 9(2).                         
008800         10  FILLER                     PIC X(58).                        
008900 WORKING-STORAGE SECTION.                                                 
009000*----------------------------------------------------------------*        
009100*    COMPILED-IN DEFAULTS - USED UNLESS A CONTROL CARD OF THE    *        
009200*    MATCHING RECORD-TYPE-CDE IS PRESENT IN PARMCARD.            *        
009300*----------------------------------------------------------------*        
009400*    STANDARD TWO-BYTE FILE STATUS FOR PARMCARD.                          
009500 01  WS-PARM-FILE-STATUS           PIC X(2).                              
009600     88  WS-PARM-FILE-OK               VALUE '00'.                        
009700     88  WS-PARM-FILE-EOF               VALUE '10'.                       
009800*    THE FOUR NORDIC COUNTRY CODES THIS PIPELINE RECOGNIZES               
009900*    (PRB00456 - SGV COMMENTED THIS TABLE AFTER A NEW HIRE                
010000*    ASKED WHY THERE WERE ONLY FOUR ENTRIES).                             
010100 01  WS-VALID-COUNTRY-TABLE.                                              
010200     05  WS-VALID-COUNTRY-ENTRY OCCURS 4 TIMES                            
010300             INDEXED BY WS-VCT-IDX.                                       
010400         10  WS-VALID-COUNTRY-CDE       PIC X(2).                         
010500 01  WS-VALID-COUNTRY-VALUES REDEFINES WS-VALID-COUNTRY-TABLE.            
010600     05  FILLER                     PIC X(2) VALUE "DK".                  
010700     05  FILLER                     PIC X(2) VALUE "SE".                  
010800     05  FILLER                     PIC X(2) VALUE "NO".                  
010900     05  FILLER                     PIC X(2) VALUE "FI".                  
011000*    COUNTRY-TO-CURRENCY MAP WITH THE EUR CONVERSION RATE FOR             
011100*    EACH.  RATES REBASED CR-2001-118 - CHECK THIS TABLE FIRST            
011200*    IF THE VALIDATION REPORT'S EUR TOTALS LOOK WRONG.                    
011300 01  WS-COUNTRY-CURRENCY-TABLE.                                           
011400     05  WS-CCY-ENTRY OCCURS 4 TIMES                                      
011500             INDEXED BY WS-CCY-IDX.                                       
011600         10  WS-CCY-COUNTRY-CDE         PIC X(2).                         
011700         10  WS-CCY-CURRENCY-CDE        PIC X(3).                         
011800         10  WS-CCY-CONVERSION-RATE     PIC 9(1)V9(3) COMP-3.             
011900*    DENMARK/DKK, SWEDEN/SEK, NORWAY/NOK, FINLAND/EUR (FINLAND            
012000*    JOINED THE EMU - ORIGINAL TR ENTRY 11/02/89 AHEAD OF THE             
012100*    ROLLOUT, RATE HELD AT 1.000 SINCE FINLAND'S OWN CURRENCY             
012200*    IS ALREADY EUR).                                                     
012300 01  WS-COUNTRY-CURRENCY-VALUES REDEFINES                                 
012400         WS-COUNTRY-CURRENCY-TABLE.                                       
012500     05  FILLER   PIC X(2) VALUE "DK".                                    
012600     05  FILLER   PIC X(3) VALUE "DKK".                                   
012700     05  FILLER   PIC 9V999 VALUE 0.134 COMP-3.                           
012800     05  FILLER   PIC X(2) VALUE "SE".                                    
012900     05  FILLER   PIC X(3) VALUE "SEK".                                   
013000     05  FILLER   PIC 9V999 VALUE 0.091 COMP-3.                           
013100     05  FILLER   PIC X(2) VALUE "NO".                                    
013200     05  FILLER   PIC X(3) VALUE "NOK".                                   
013300     05  FILLER   PIC 9V999 VALUE 0.088 COMP-3.                           
013400     05  FILLER   PIC X(2) VALUE "FI".                                    
013500     05  FILLER   PIC X(3) VALUE "EUR".                                   
013600     05  FILLER   PIC 9V999 VALUE 1.000 COMP-3.                           
013700*    THE THREE OVERRIDABLE BUSINESS-RULE THRESHOLDS - 90TH                
013800*    PERCENTILE FOR HIGH-VALUE, 50-DAY CHURN WINDOW, AND THE              
013900*    2.0 Z-SCORE CUTOFF FOR IS-CHURNING-2 (CR-1996-041).  THE             
014000*    CURRENCY-INFERENCE SWITCH IS COMPILED-IN ONLY - NO CARD              
014100*    TYPE TURNS IT OFF TODAY, BUT THE 88-LEVELS ARE HERE IF               
014200*    OPERATIONS EVER NEEDS A FOURTH CARD TYPE FOR IT.                     
014300 01  WS-PIPELINE-THRESHOLDS.                                              
014400     05  WS-HIGH-VALUE-PERCENTILE   PIC 9V99 COMP-3 VALUE 0.90.           
014500     05  WS-CHURN-DAYS-LIMIT        PIC 9(3) COMP VALUE 50.               
014600     05  WS-CHURN-Z-SCORE           PIC 9V9 COMP-3 VALUE 2.0.             
014700     05  WS-INFER-CURRENCY-SW       PIC X(1) VALUE "Y".                   
014800         88  WS-INFER-CURRENCY-ON       VALUE "Y".                        
014900         88  WS-INFER-CURRENCY-OFF      VALUE "N".                        
015000 PROCEDURE DIVISION.                                                      
015100*    COPYBOOK-ONLY STUB PARAGRAPH - SEE THE NOTE IN NCD.CCST01.           
015200 0000-PARM01-EXIT.                                                        
015300     EXIT.                                                                
