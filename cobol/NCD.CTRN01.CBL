000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. TRANSACTION-CLEAN-LAYOUT.                                    
000300     AUTHOR. T.RASMUSSEN.                                                 
000400     INSTALLATION. NORDIC RETAIL SYSTEMS - BATCH DIV.                     
000500     DATE-WRITTEN. 04/09/1988.                                            
000600     DATE-COMPILED. 04/09/1988.                                           
000700     SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.                          
000800*----------------------------------------------------------------*        
000900*    NCD.CTRN01 - CLEANED TRANSACTION OUTPUT RECORD, WRITTEN BY  *        
001000*    TRANSACTION-CLEANSE AND RE-READ BY CUSTOMER-FEATURE-ENGINE. *        
001100*    CARRIES THE ORIGINAL NATIVE-CURRENCY AMOUNT PLUS THE        *        
001200*    CONVERTED EUR AMOUNT.  SORTED ASCENDING BY TRANSACTION ID.  *        
001300*----------------------------------------------------------------*        
001400*    CHANGE LOG                                                  *        
001500*    ----------                                                  *        
001600*    04/09/88  TR   ORIGINAL LAYOUT.                             *        
001700*    11/02/89  TR   ADDED AMOUNT-IN-EUR PER EMU CONVERGENCE PLAN.*        
001800*    01/09/92  KLQ  ADDED FEATURE-KEY REDEFINE FOR MERGE STEP.   *        
001900*    06/30/91  KLQ  ADDED LOOKUP-KEY-ONLY REDEFINE FOR BSEARCH.  *        
002000*    09/09/93  KLQ  ADDED CURRENCY-COUNT REDEFINE FOR STEP 7     *        
002100*                   CURRENCY-DISTRIBUTION VALIDATION REPORT.     *        
002200*    12/11/98  PHN  Y2K REMEDIATION - TIMESTAMP CONFIRMED CCYY.  *        
002300*----------------------------------------------------------------*        
002400*    THE ROW ORDER OUT OF THIS FILE (ASCENDING TRANSACTION ID)   *        
002500*    IS NOT THE ORDER FEATENG NEEDS - FEATENG RE-SORTS ITS OWN   *        
002600*    IN-MEMORY COPY BY CUSTOMER-ID/TIMESTAMP BEFORE AGGREGATING. *        
002700*----------------------------------------------------------------*        
002800 ENVIRONMENT DIVISION.                                                    
002900 CONFIGURATION SECTION.                                                   
003000 SPECIAL-NAMES.                                                           
003100*    NORDIC-CURRENCY-CLASS TESTS THE FIRST BYTE OF A THREE-               
003200*    LETTER CURRENCY CODE - D=DKK, S=SEK, N=NOK, E=EUR.                   
003300     C01 IS TOP-OF-FORM                                                   
003400     CLASS NORDIC-CURRENCY-CLASS IS "D" "S" "N" "E".                      
003500 INPUT-OUTPUT SECTION.                                                    
003600 FILE-CONTROL.                                                            
003700*    LOGICAL NAME TRANOUT - THE CLEANED, EUR-CONVERTED                    
003800*    TRANSACTION EXTRACT THE FEATURE-ENGINE STEP READS.                   
003900     SELECT TRANSACTION-CLEAN-LAYOUT ASSIGN TO "TRANOUT"                  
004000         ORGANIZATION IS LINE SEQUENTIAL                                  
004100         FILE STATUS IS WS-CTRN01-FILE-STATUS.                            
004200 DATA DIVISION.                                                           
004300 FILE SECTION.                                                            
004400*    LABEL RECORD STANDARD - THIS SHOP'S USUAL CLAUSE FOR A               
004500*    LINE-SEQUENTIAL DATA SET; THERE IS NO USER LABEL PROCESSING.         
004600 FD  TRANSACTION-CLEAN-LAYOUT                                             
004700     LABEL RECORD STANDARD.                                               
004800*----------------------------------------------------------------*        
004900*    DETAIL VIEW IS WHAT ETLTRAN WRITES.  THE THREE REDEFINES    *        
005000*    AFTER IT ARE NARROW READ-ONLY VIEWS FOR KEY COMPARE, THE    *        
005100*    FEATURE-ENGINE JOIN KEY, AND THE CURRENCY-TALLY WORK ROW.   *        
005200*----------------------------------------------------------------*        
005300 01  CTRN01-RECORD-AREA.                                                  
005400     05  CTRN01-DETAIL-AREA.                                              
005500*        TRANSACTION ID, CARRIED BOTH AS DISPLAY TEXT (FOR A              
005600*        READABLE DUMP) AND REDEFINED NUMERIC (FOR COMPARES).             
005700         10  CTRN01-TRANSACTION-ID-X    PIC X(9).                         
005800         10  CTRN01-TRANSACTION-ID-N REDEFINES                            
005900                 CTRN01-TRANSACTION-ID-X PIC S9(9).                       
006000*        SAME TWO-VIEW TREATMENT FOR THE OWNING CUSTOMER ID -             
006100*        THIS IS THE JOIN KEY BACK TO NCD.CCST01.                         
006200         10  CTRN01-CUSTOMER-ID-X       PIC X(9).                         
006300         10  CTRN01-CUSTOMER-ID-N REDEFINES                               
006400                 CTRN01-CUSTOMER-ID-X   PIC S9(9).                        
006500*        NATIVE-CURRENCY AMOUNT AS RECEIVED FROM THE RAW FEED,            
006600*        BEFORE THE STEP 10 EUR CONVERSION BELOW IS APPLIED.              
006700         10  CTRN01-AMOUNT              PIC S9(7)V99.                     
006800*        THREE-LETTER ISO CURRENCY CODE.  "NA " MEANS THE RAW             
006900*        FEED OMITTED IT AND STEP 8 COULD NOT INFER ONE FROM              
007000*        THE CUSTOMER'S HOME COUNTRY EITHER.                              
007100         10  CTRN01-CURRENCY-CDE        PIC X(3).                         
007200             88  CTRN01-CURRENCY-NOT-AVAIL  VALUE "NA ".                  
007300*        FULL TIMESTAMP, DATE AND TIME-OF-DAY BOTH KEPT AS                
007400*        SEPARATE SUB-GROUPS SO A CALLER CAN REFERENCE JUST               
007500*        THE DATE PORTION (RECENCY/TENURE) OR THE WHOLE 19                
007600*        BYTES (INTEREVENT GAP, PRB00892 - TIME OF DAY MATTERS            
007700*        THERE).  Y2K REMEDIATION KEPT THE FULL 4-DIGIT YEAR.             
007800         10  CTRN01-TIMESTAMP.                                            
007900             15  CTRN01-TS-DATE.                                          
008000                 20  CTRN01-TS-CCYY     PIC 9(4).                         
008100                 20  FILLER             PIC X VALUE "-".                  
008200                 20  CTRN01-TS-MM       PIC 9(2).                         
008300                 20  FILLER             PIC X VALUE "-".                  
008400                 20  CTRN01-TS-DD       PIC 9(2).                         
008500             15  FILLER                 PIC X VALUE SPACE.                
008600             15  CTRN01-TS-TIME.                                          
008700                 20  CTRN01-TS-HH       PIC 9(2).                         
008800                 20  FILLER             PIC X VALUE ":".                  
008900                 20  CTRN01-TS-MN       PIC 9(2).                         
009000                 20  FILLER             PIC X VALUE ":".                  
009100                 20  CTRN01-TS-SS       PIC 9(2).                         
009200*        MERCHANT CATEGORY TEXT.  "NA" (SPACE-PADDED TO 15)               
009300*        MEANS THE RAW FEED DID NOT SUPPLY ONE - THERE IS NO              
009400*        INFERENCE RULE FOR CATEGORY THE WAY THERE IS FOR                 
009500*        CURRENCY, SO IT PASSES THROUGH AS-IS.                            
009600         10  CTRN01-CATEGORY            PIC X(15).                        
009700             88  CTRN01-CATEGORY-NOT-AVAIL  VALUE                         
009800                 "NA             ".                                       
009900*        EUR-EQUIVALENT AMOUNT, STEP 10.  LEFT ZERO WHEN THE              
010000*        CURRENCY CODE HAS NO ENTRY IN THE RATE TABLE - SEE               
010100*        NCD.PARM01 FOR THE COMPILED-IN RATES.                            
010200         10  CTRN01-AMOUNT-IN-EUR       PIC S9(7)V99.                     
010300         10  FILLER                     PIC X(10).                        
010400*    LOOKUP-KEY VIEW - KEY-ONLY COMPARE AGAINST THE SORTED                
010500*    TRANSACTION TABLE WHEN ONLY THE TRANSACTION ID MATTERS.              
010600     05  CTRN01-LOOKUP-KEY-AREA REDEFINES CTRN01-DETAIL-AREA.             
010700         10  CTRN01-LOOKUP-TRAN-ID      PIC S9(9).                        
010800         10  FILLER                     PIC X(74).                        
010900*    FEATURE-KEY VIEW - WHAT FEATENG ACTUALLY NEEDS OUT OF                
011000*    EACH TRANSACTION ROW FOR ITS TWO-PASS AGGREGATION: THE               
011100*    OWNING CUSTOMER, THE TIMESTAMP, AND THE EUR AMOUNT.                  
011200     05  CTRN01-FEATURE-KEY-AREA REDEFINES CTRN01-DETAIL-AREA.            
011300         10  CTRN01-FK-CUSTOMER-ID      PIC S9(9).                        
011400         10  CTRN01-FK-TIMESTAMP        PIC X(19).                        
011500         10  CTRN01-FK-AMOUNT-IN-EUR    PIC S9(7)V99.                     
011600         10  FILLER                     PIC X(46).                        
011700*    CURRENCY-COUNT VIEW - WORK-TABLE ROW SHAPE FOR THE STEP 7            
011800*    CURRENCY-DISTRIBUTION VALIDATION REPORT IN ETLTRAN.                  
011900     05  CTRN01-CURRENCY-COUNT-AREA REDEFINES CTRN01-DETAIL-AREA.         
012000         10  CTRN01-CC-CURRENCY-CDE     PIC X(3).                         
012100         10  CTRN01-CC-TRAN-COUNT       PIC 9(7).                         
012200         10  FILLER                     PIC X(73).                        
012300 WORKING-STORAGE SECTION.                                                 
012400*    STANDARD TWO-BYTE FILE STATUS FOR THIS SELECT.  '00' IS              
012500*    NORMAL I-O, '10' IS AT-END ON A READ - NO OTHER STATUS               
012600*    VALUE IS EVER TESTED FOR THIS LINE-SEQUENTIAL FILE.                  
012700 01  WS-CTRN01-FILE-STATUS          PIC X(2).                             
012800     88  WS-CTRN01-FILE-OK              VALUE '00'.                       
012900     88  WS-CTRN01-FILE-EOF              VALUE '10'.                      
013000 PROCEDURE DIVISION.                                                      
013100*    COPYBOOK-ONLY STUB PARAGRAPH - SEE THE NOTE IN NCD.CCST01.           
013200 0000-CTRN01-EXIT.                                                        
013300     EXIT.                                                                
