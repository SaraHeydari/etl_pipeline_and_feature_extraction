000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. CUSTOMER-CLEANSE.                                            
000300     AUTHOR. T.RASMUSSEN.                                                 
000400     INSTALLATION. NORDIC RETAIL SYSTEMS - BATCH DIV.                     
000500     DATE-WRITTEN. 04/18/1988.                                            
000600     DATE-COMPILED. 04/18/1988.                                           
000700     SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.                          
000800*----------------------------------------------------------------*        
000900*    NCD.ETLCUST - STEP 1 OF THE NIGHTLY NORDIC CUSTOMER DATA    *        
001000*    PIPELINE.  READS THE RAW CUSTOMER MASTER EXTRACT (NCD.      *        
001100*    CUST01 SHAPE), STANDARDIZES COUNTRY AND E-MAIL CASE, DROPS  *        
001200*    RECORDS WITH A MISSING ID OR AN INVALID COUNTRY, REMOVES    *        
001300*    DUPLICATE CUSTOMER IDS KEEPING THE FIRST OCCURRENCE, SORTS  *        
001400*    ASCENDING BY CUSTOMER ID, AND WRITES THE CLEANED CUSTOMER   *        
001500*    FILE (NCD.CCST01 SHAPE) READ LATER BY THE TRANSACTION AND   *        
001600*    FEATURE-ENGINEERING STEPS.  CALLED FROM NCD.PIPEDRV - NOT   *        
001700*    A STANDALONE JOB STEP.                                      *        
001800*----------------------------------------------------------------*        
001900*    CHANGE LOG                                                  *        
002000*    ----------                                                  *        
002100*    04/18/88  TR   ORIGINAL WRITE-UP.                           *        
002200*    11/02/89  TR   RAISED CUSTOMER TABLE TO 5000 ENTRIES.       *        
002300*    01/09/92  KLQ  ADDED DUPLICATE-ID WARNING COUNT (STEP 2).   *        
002400*    04/11/94  KLQ  CR-1994-080 COUNTRY COMPARE NOW ON UPPERED   *        
002500*                   VALUE PER MARKETING RULE CHANGE.             *        
002600*    02/18/95  MJO  ADDED PER-COUNTRY VALIDATION REPORT.         *        
002700*    12/11/98  PHN  Y2K REMEDIATION - SIGNUP DATE COMPARE NOW    *        
002800*                   ON THE FULL CCYY-MM-DD STRING.               *        
002900*    07/23/02  SGV  CR-2002-031 ADDED DUPLICATE-EMAIL COUNT TO   *        
003000*                   THE VALIDATION REPORT.                       *        
003100*----------------------------------------------------------------*        
003200*    A NOTE FOR THE NEXT MAINTAINER - THIS PROGRAM DOES THREE    *        
003300*    JOBS AT ONCE (EDIT, DEDUPE, SORT) BECAUSE THE ORIGINAL      *        
003400*    1988 WRITE-UP PREDATES THIS SHOP'S SORT UTILITY STANDARDS.  *        
003500*    A STRAIGHT INSERTION SORT ON 5000 ROWS IS SLOW BUT WELL     *        
003600*    WITHIN THE NIGHTLY WINDOW - DO NOT "IMPROVE" THIS UNLESS    *        
003700*    THE CUSTOMER FILE VOLUME GROWS SUBSTANTIALLY.               *        
003800*----------------------------------------------------------------*        
003900 ENVIRONMENT DIVISION.                                                    
004000 CONFIGURATION SECTION.                                                   
004100 SPECIAL-NAMES.                                                           
004200*    UPSI-0 LETS OPERATIONS RUN A DRY PASS FROM THE JCL WITHOUT           
004300*    A RECOMPILE - SEE 1000-MAIN-PROCESS BELOW.                           
004400     C01 IS TOP-OF-FORM                                                   
004500     CLASS NORDIC-COUNTRY-CLASS IS "D" "S" "N" "F"                        
004600     UPSI-0 ON STATUS IS CUST-TEST-RUN-SW.                                
004700 INPUT-OUTPUT SECTION.                                                    
004800 FILE-CONTROL.                                                            
004900*    LOGICAL NAME CUSTIN - THE RAW EXTRACT FROM THE ONLINE                
005000*    CUSTOMER SYSTEM, DELIVERED BY THE OVERNIGHT FTP JOB.                 
005100     SELECT CUST-IN-FILE ASSIGN TO "CUSTIN"                               
005200         ORGANIZATION IS LINE SEQUENTIAL                                  
005300         FILE STATUS IS WS-CUST-IN-STATUS.                                
005400*    LOGICAL NAME CUSTOUT - THE CLEANED, SORTED CUSTOMER FILE             
005500*    HANDED FORWARD TO TRANSACTION-CLEANSE AND FEATURE-ENGINE.            
005600     SELECT CUST-OUT-FILE ASSIGN TO "CUSTOUT"                             
005700         ORGANIZATION IS LINE SEQUENTIAL                                  
005800         FILE STATUS IS WS-CUST-OUT-STATUS.                               
005900 DATA DIVISION.                                                           
006000 FILE SECTION.                                                            
006100*    INBOUND RECORD - SHAPE MUST TRACK NCD.CUST01 EXACTLY. NO             
006200*    HEADER OR OLD-FEED REDEFINES ARE CARRIED HERE BECAUSE THIS           
006300*    PROGRAM READS THE HEADER ROW ONCE AND DISCARDS IT (2000).            
006400 FD  CUST-IN-FILE                                                         
006500     LABEL RECORD STANDARD.                                               
006600 01  WS-RAW-CUST-REC.                                                     
006700*        ARRIVES AS TEXT - THE NUMERIC EDIT HAPPENS ONLY AFTER            
006800*        THE ROW IS COPIED INTO WS-RAW-TABLE BELOW (SEE 2100).            
006900     05  WS-RAW-CUST-ID          PIC X(9).                                
007000*        TWO-BYTE COUNTRY CODE, EITHER CASE - UPPERED IN 3100.            
007100     05  WS-RAW-COUNTRY-CDE      PIC X(2).                                
007200*        CCYY-MM-DD TEXT, ALREADY Y2K-CLEAN ON THE INBOUND FEED.          
007300     05  WS-RAW-SIGNUP-DATE      PIC X(10).                               
007400*        MAY ARRIVE BLANK OR MIXED CASE - LOWERED IN 3100.                
007500     05  WS-RAW-EMAIL-ADDR       PIC X(40).                               
007600*        PAD TO THE FULL 76-BYTE NCD.CUST01 DETAIL-AREA WIDTH.            
007700     05  FILLER                  PIC X(15).                               
007800*    OUTBOUND RECORD - SHAPE MUST TRACK NCD.CCST01 EXACTLY.               
007900 FD  CUST-OUT-FILE                                                        
008000     LABEL RECORD STANDARD.                                               
008100 01  WS-CLN-CUST-REC.                                                     
008200*        STANDARDIZED, VALIDATED, DEDUPED - SAFE FOR A DOWNSTREAM         
008300*        PROGRAM TO TREAT THIS FIELD AS PURELY NUMERIC ON SIGHT.          
008400     05  WS-CLN-CUST-ID          PIC X(9).                                
008500*        ALWAYS UPPER CASE AND ALWAYS ONE OF THE FOUR NORDIC              
008600*        CODES BY THE TIME A ROW REACHES THIS RECORD.                     
008700     05  WS-CLN-COUNTRY-CDE      PIC X(2).                                
008800     05  WS-CLN-SIGNUP-DATE      PIC X(10).                               
008900*        LOWER CASE ON OUTPUT, MAY STILL BE BLANK (MISSING EMAIL          
009000*        IS NOT A REJECT CONDITION, ONLY A REPORTED COUNT).               
009100     05  WS-CLN-EMAIL-ADDR       PIC X(40).                               
009200     05  FILLER                  PIC X(15).                               
009300 WORKING-STORAGE SECTION.                                                 
009400*----------------------------------------------------------------*        
009500*    FILE STATUS AND CONTROL SWITCHES                            *        
009600*----------------------------------------------------------------*        
009700*    STANDARD TWO-BYTE STATUS FOR CUSTIN, SAME '00'/'10'                  
009800*    CONVENTION USED ON EVERY SELECT IN THIS PIPELINE.                    
009900 01  WS-CUST-IN-STATUS           PIC X(2).                                
010000     88  WS-CUST-IN-OK               VALUE '00'.                          
010100     88  WS-CUST-IN-EOF               VALUE '10'.                         
010200*    CUSTOUT IS WRITE-ONLY SO ONLY THE '00' 88 IS DECLARED -              
010300*    THERE IS NO EOF CONDITION ON A FILE THIS PROGRAM WRITES TO.          
010400 01  WS-CUST-OUT-STATUS          PIC X(2).                                
010500     88  WS-CUST-OUT-OK              VALUE '00'.                          
010600*    WS-HEADER-READ-SW IS SET IN 2000 BUT NEVER TESTED AGAIN -            
010700*    IT IS KEPT FOR SYMMETRY WITH THE OTHER TWO ETL PROGRAMS'             
010800*    HEADER-HANDLING SWITCHES, WHICH DO GET RE-TESTED.                    
010900 01  WS-SWITCHES.                                                         
011000*        DRIVES THE PERFORM ... UNTIL IN 2000 - THIS IS THE ONLY          
011100*        SWITCH IN THIS PROGRAM THAT GATES A LOOP.                        
011200     05  WS-CUST-IN-EOF-SW       PIC X(1) VALUE "N".                      
011300         88  CUST-IN-AT-EOF          VALUE "Y".                           
011400     05  WS-HEADER-READ-SW       PIC X(1) VALUE "N".                      
011500         88  CUST-HEADER-READ        VALUE "Y".                           
011600     05  FILLER                  PIC X(1).                                
011700*----------------------------------------------------------------*        
011800*    COUNTERS - ALL COMPUTATIONAL PER SHOP STANDARD              *        
011900*----------------------------------------------------------------*        
012000*    NINE COUNTERS TRACK THIS PROGRAM'S NINE-STEP FLOW, ONE PER           
012100*    STEP THAT PRODUCES A NUMBER OPERATIONS CARES ABOUT.                  
012200 01  WS-COUNTERS.                                                         
012300*        RAW ROW COUNT, EXCLUDING THE DISCARDED HEADER ROW.               
012400     05  WS-RAW-COUNT            PIC 9(7) COMP VALUE ZERO.                
012500*        DUPLICATE-ID WARNING COUNT FROM STEP 2 (BEFORE FILTER).          
012600     05  WS-DUP-ID-COUNT         PIC 9(7) COMP VALUE ZERO.                
012700*        ROWS DROPPED IN STEP 3/4 FOR MISSING ID OR BAD COUNTRY.          
012800     05  WS-INVALID-COUNT        PIC 9(7) COMP VALUE ZERO.                
012900*        FINAL CLEAN ROW COUNT WRITTEN TO CUSTOUT.                        
013000     05  WS-OUT-COUNT            PIC 9(7) COMP VALUE ZERO.                
013100*        RAW-COUNT MINUS OUT-COUNT, FOR THE STEP 7 REMOVED-PCT.           
013200     05  WS-REMOVED-COUNT        PIC 9(7) COMP VALUE ZERO.                
013300*        BLANK-EMAIL COUNT ON THE CLEAN SET, STEP 8.                      
013400     05  WS-NULL-EMAIL-COUNT     PIC 9(7) COMP VALUE ZERO.                
013500*        CR-2002-031 DUPLICATE-EMAIL COUNT ON THE CLEAN SET.              
013600     05  WS-DUP-EMAIL-COUNT      PIC 9(7) COMP VALUE ZERO.                
013700*        NUMBER OF THE FOUR COUNTRY SLOTS THAT HAD ANY ROWS.              
013800     05  WS-DISTINCT-CTRY-COUNT  PIC 9(3) COMP VALUE ZERO.                
013900     05  WS-REMOVED-PCT          PIC 9(3)V9 COMP VALUE ZERO.              
014000     05  FILLER                  PIC X(1).                                
014100*----------------------------------------------------------------*        
014200*    RAW-RECORD TABLE - HOLDS EVERY INPUT ROW IN ARRIVAL ORDER   *        
014300*    SO THE DUPLICATE-ID WARNING CAN BE COMPUTED BEFORE ANY      *        
014400*    FILTERING TAKES PLACE (BATCH FLOW STEP 2 vs STEP 5).        *        
014500*----------------------------------------------------------------*        
014600*        5000-ENTRY CEILING MATCHES THE COMPILED-IN LIMIT RAISED          
014700*        BY THE 11/02/89 CHANGE-LOG ENTRY - A FEED OVER THAT SIZE         
014800*        WOULD NEED A RECOMPILE, NOT A DATA CHANGE.                       
014900 01  WS-RAW-TABLE.                                                        
015000     05  WS-RAW-ENTRY OCCURS 5000 TIMES                                   
015100             INDEXED BY WS-RX-IDX.                                        
015200*            NUMERIC-EDITED HERE, UNLIKE THE X(9) FD FIELD IT             
015300*            WAS MOVED FROM IN 2100 - LETS 3100 TEST FOR ZERO.            
015400         10  WS-RX-CUSTOMER-ID   PIC 9(9).                                
015500         10  WS-RX-COUNTRY-CDE   PIC X(2).                                
015600         10  WS-RX-SIGNUP-DATE   PIC X(10).                               
015700         10  WS-RX-EMAIL-ADDR    PIC X(40).                               
015800         10  FILLER              PIC X(05).                               
015900*    ID-ONLY VIEW OF THE RAW TABLE - FEEDS THE ID-ONLY SORT               
016000*    WORK TABLE BELOW WITHOUT COPYING THE WIDER FIELDS.                   
016100 01  WS-RAW-TABLE-ID-VIEW REDEFINES WS-RAW-TABLE.                         
016200     05  WS-RIV-ENTRY OCCURS 5000 TIMES.                                  
016300         10  WS-RIV-CUSTOMER-ID  PIC 9(9).                                
016400         10  FILLER              PIC X(57).                               
016500*    SEPARATE, SMALLER TABLE HOLDING ONLY CUSTOMER IDS - SORTED           
016600*    IN PLACE BY 2600 SO ADJACENT DUPLICATES CAN BE DETECTED.             
016700 01  WS-SORT-ID-TABLE.                                                    
016800     05  WS-SID-ENTRY OCCURS 5000 TIMES.                                  
016900         10  WS-SID-CUSTOMER-ID  PIC 9(9).                                
017000         10  FILLER              PIC X(1).                                
017100*----------------------------------------------------------------*        
017200*    OUTPUT TABLE - VALID, STANDARDIZED, DEDUPED CUSTOMER ROWS.  *        
017300*    SORTED ASCENDING BY CUSTOMER ID BEFORE THE FILE IS WRITTEN. *        
017400*----------------------------------------------------------------*        
017500*    TWO INDEXES ARE DECLARED - WS-OX-IDX FOR THE ROW BEING               
017600*    BUILT OR WRITTEN, WS-OX-IDX2 FOR A SECOND ROW A PARAGRAPH            
017700*    NEEDS TO COMPARE AGAINST (DEDUPE LOOK-UP, EMAIL SCAN).               
017800 01  WS-OUT-TABLE.                                                        
017900     05  WS-OX-ENTRY OCCURS 5000 TIMES                                    
018000             INDEXED BY WS-OX-IDX WS-OX-IDX2.                             
018100*            NUMERIC HERE, UNLIKE THE X(9) ON THE FD RECORD -             
018200*            THE ROW ALREADY PASSED THE MISSING-ID EDIT IN 3100.          
018300         10  WS-OX-CUSTOMER-ID   PIC 9(9).                                
018400         10  WS-OX-COUNTRY-CDE   PIC X(2).                                
018500         10  WS-OX-SIGNUP-DATE   PIC X(10).                               
018600         10  WS-OX-EMAIL-ADDR    PIC X(40).                               
018700*    KEY-ONLY VIEW OF THE OUTPUT TABLE - USED BY THE STEP 5               
018800*    DEDUPE LOOK-UP (3200) SO IT NEEDS TO COMPARE ONLY 9 BYTES.           
018900 01  WS-OUT-TABLE-KEYS REDEFINES WS-OUT-TABLE.                            
019000     05  WS-OK-ENTRY OCCURS 5000 TIMES.                                   
019100         10  WS-OK-CUSTOMER-ID   PIC 9(9).                                
019200         10  FILLER              PIC X(52).                               
019300*----------------------------------------------------------------*        
019400*    PER-COUNTRY VALIDATION-REPORT ACCUMULATOR (STEP 8)          *        
019500*----------------------------------------------------------------*        
019600*    ONE ENTRY PER NORDIC COUNTRY, BUILT AND PRINTED BY THE               
019700*    STEP 8 VALIDATION REPORT - NOT RELATED TO WS-VALID-COUNTRY           
019800*    STYLE TABLES ELSEWHERE IN THE PIPELINE, WHICH ONLY VALIDATE.         
019900 01  WS-COUNTRY-REPORT-TABLE.                                             
020000     05  WS-CR-ENTRY OCCURS 4 TIMES INDEXED BY WS-CR-IDX.                 
020100         10  WS-CR-COUNTRY-CDE   PIC X(2).                                
020200         10  WS-CR-COUNT         PIC 9(7) COMP.                           
020300*    THE FOUR SLOTS ARE PRIMED WITH THE FOUR NORDIC COUNTRY               
020400*    CODES SO 6100 CAN FIND-OR-STOP ON A LINEAR SCAN - THE                
020500*    SAME FOUR-ENTRY TABLE IDIOM USED IN NCD.PARM01.                      
020600 01  WS-COUNTRY-REPORT-KEYS REDEFINES WS-COUNTRY-REPORT-TABLE.            
020700     05  FILLER   PIC X(2) VALUE "DK".                                    
020800     05  FILLER   PIC X(4) VALUE LOW-VALUES.                              
020900     05  FILLER   PIC X(2) VALUE "SE".                                    
021000     05  FILLER   PIC X(4) VALUE LOW-VALUES.                              
021100     05  FILLER   PIC X(2) VALUE "NO".                                    
021200     05  FILLER   PIC X(4) VALUE LOW-VALUES.                              
021300     05  FILLER   PIC X(2) VALUE "FI".                                    
021400     05  FILLER   PIC X(4) VALUE LOW-VALUES.                              
021500*----------------------------------------------------------------*        
021600*    MISCELLANEOUS WORK FIELDS                                   *        
021700*----------------------------------------------------------------*        
021800 01  WS-WORK-FIELDS.                                                      
021900*        UPPERED COPY OF THE ROW UNDER EDIT IN 3100 - SEE THE             
022000*        CR-1994-080 COMMENT IN THAT PARAGRAPH.                           
022100     05  WS-WORK-COUNTRY         PIC X(2).                                
022200*        LOWERED COPY OF THE ROW UNDER EDIT IN 3100.                      
022300     05  WS-WORK-EMAIL           PIC X(40).                               
022400*        NUMERIC-EDITED COPY OF THE ID UNDER EDIT - ZERO HERE             
022500*        MEANS THE ROW HAD A BLANK-FILLED ID ON THE RAW FEED.             
022600     05  WS-WORK-CUST-ID-N       PIC 9(9).                                
022700*        WS-WORK-SUBSCR/-SUBSCR2 ARE REUSED ACROSS SEVERAL                
022800*        UNRELATED LOOPS BELOW (DEDUPE-COUNT, SORT, LOOK-UP) -            
022900*        TREAT EACH PARAGRAPH'S USE AS LOCAL, NOT CARRIED STATE.          
023000     05  WS-WORK-SUBSCR          PIC 9(7) COMP.                           
023100     05  WS-WORK-SUBSCR2         PIC 9(7) COMP.                           
023200*        SWAP AREA FOR THE STEP 6 INSERTION SORT.                         
023300     05  WS-SWAP-ENTRY.                                                   
023400         10  WS-SWAP-CUSTOMER-ID     PIC 9(9).                            
023500         10  WS-SWAP-COUNTRY-CDE     PIC X(2).                            
023600         10  WS-SWAP-SIGNUP-DATE     PIC X(10).                           
023700         10  WS-SWAP-EMAIL-ADDR      PIC X(40).                           
023800*        SWAP AREA FOR THE STEP 2 ID-ONLY INSERTION SORT (2610).          
023900     05  WS-SWAP-ID-VALUE        PIC 9(9).                                
024000*        RUNNING SIGNUP-DATE RANGE FOR THE STEP 8 REPORT LINE -           
024100*        SEE THE Y2K-SAFETY NOTE IN 6000 ABOUT THIS BEING A               
024200*        STRAIGHT TEXT COMPARE, NOT A DATE-ARITHMETIC ONE.                
024300     05  WS-MIN-SIGNUP-DATE      PIC X(10) VALUE HIGH-VALUES.             
024400     05  WS-MAX-SIGNUP-DATE      PIC X(10) VALUE LOW-VALUES.              
024500*        ZERO-SUPPRESSED EDIT FIELDS FOR EVERY DISPLAY IN THIS            
024600*        PROGRAM - ONE PAIR SERVES ALL OF THEM SINCE NO PARAGRAPH         
024700*        NEEDS TWO DISPLAY VALUES ON SCREEN AT THE SAME TIME.             
024800     05  WS-DISPLAY-COUNT        PIC ZZZZZZ9.                             
024900     05  WS-DISPLAY-PCT          PIC ZZ9.9.                               
025000     05  FILLER                  PIC X(1).                                
025100 PROCEDURE DIVISION.                                                      
025200*----------------------------------------------------------------*        
025300*    0000 - MAIN LINE.  RUNS THE NINE STEPS OF THE BATCH FLOW    *        
025400*    IN A FIXED ORDER - READ, DUPLICATE-COUNT, EDIT/FILTER/      *        
025500*    DEDUPE, SORT, REMOVED-PCT, VALIDATE, WRITE.  EVERY STEP     *        
025600*    RUNS TO COMPLETION EVEN ON AN EMPTY INPUT FILE SO THE       *        
025700*    VALIDATION REPORT ALWAYS PRINTS (OPERATIONS WATCHES FOR     *        
025800*    ITS ABSENCE AS A SIGN THE STEP ABENDED).                    *        
025900*----------------------------------------------------------------*        
026000 1000-MAIN-PROCESS.                                                       
026100*        UPSI-0 ON MEANS OPERATIONS RAN THIS JOB STEP WITH THE            
026200*        TEST-RUN OVERRIDE CARD IN THE JCL - THE LOGIC BELOW              
026300*        DOES NOT ACTUALLY CHANGE ON A TEST RUN TODAY, BUT THE            
026400*        MESSAGE LETS THE OPERATOR CONFIRM THE OVERRIDE TOOK.             
026500     IF CUST-TEST-RUN-SW                                                  
026600         DISPLAY "ETLCUST - RUNNING IN UPSI-0 TEST MODE"                  
026700     END-IF.                                                              
026800*        STEP 1 - LOAD THE WHOLE RAW FILE INTO WORKING STORAGE.           
026900     PERFORM 2000-READ-CUSTOMERS-THRU-EXIT.                               
027000*        STEP 2 - WARN-ONLY DUPLICATE-ID CHECK ON THE RAW SET.            
027100     PERFORM 2500-COUNT-DUPLICATES-THRU-EXIT.                             
027200*        STEPS 3/4/5 - STANDARDIZE CASE, DROP INVALID ROWS,               
027300*        AND DEDUPE-KEEP-FIRST IN A SINGLE PASS.                          
027400     PERFORM 3000-EDIT-STD-FILTER-THRU-EXIT.                              
027500*        STEP 6 - SORT THE SURVIVING ROWS ASCENDING BY ID.                
027600     PERFORM 4000-SORT-OUTPUT-THRU-EXIT.                                  
027700*        STEP 7 - LOG HOW MUCH OF THE RAW FILE WAS DROPPED.               
027800     PERFORM 5000-PRINT-REMOVED-PCT-THRU-EXIT.                            
027900*        STEP 8 - PRINT THE OPERATOR VALIDATION REPORT.                   
028000     PERFORM 6000-VALIDATION-REPORT-THRU-EXIT.                            
028100*        STEP 9 - WRITE THE CLEAN FILE FOR THE NEXT JOB STEP.             
028200     PERFORM 7000-WRITE-CUSTOMERS-THRU-EXIT.                              
028300     GOBACK.                                                              
028400 1000-EXIT.                                                               
028500     EXIT.                                                                
028600*----------------------------------------------------------------*        
028700*    STEP 1 - READ ALL RAW CUSTOMER ROWS INTO WS-RAW-TABLE.      *        
028800*    THE FIRST DATA LINE IS THE HEADER ROW AND IS DISCARDED.     *        
028900*    A ZERO-ROW FILE (JUST A HEADER, OR TRULY EMPTY) LEAVES      *        
029000*    WS-RAW-COUNT AT ZERO AND EVERY LATER STEP TOLERATES THAT.   *        
029100*----------------------------------------------------------------*        
029200 2000-READ-CUSTOMERS-THRU-EXIT.                                           
029300     OPEN INPUT CUST-IN-FILE.                                             
029400     IF NOT WS-CUST-IN-OK                                                 
029500*            A BAD OPEN IS TREATED AS AN EMPTY FILE RATHER THAN           
029600*            AN ABEND - THE NIGHTLY JOB CONTINUES SO THE OTHER            
029700*            STEPS STILL RUN AND OPERATIONS SEES THE MESSAGE.             
029800         DISPLAY "ETLCUST - CANNOT OPEN CUSTIN, STATUS "                  
029900             WS-CUST-IN-STATUS                                            
030000         GO TO 2000-EXIT                                                  
030100     END-IF.                                                              
030200*        FIRST READ PULLS IN THE HEADER ROW (IF THE FILE HAS              
030300*        ONE) SO IT NEVER REACHES 2100 AND THE RAW TABLE.                 
030400     READ CUST-IN-FILE                                                    
030500         AT END SET CUST-IN-AT-EOF TO TRUE                                
030600     END-READ.                                                            
030700     IF NOT CUST-IN-AT-EOF                                                
030800         SET CUST-HEADER-READ TO TRUE                                     
030900     END-IF.                                                              
031000     PERFORM 2100-READ-ONE-CUSTOMER-THRU-EXIT                             
031100         UNTIL CUST-IN-AT-EOF.                                            
031200     CLOSE CUST-IN-FILE.                                                  
031300 2000-EXIT.                                                               
031400     EXIT.                                                                
031500*    LOADS ONE DETAIL ROW INTO THE NEXT RAW-TABLE SLOT, THEN              
031600*    PRIMES THE NEXT READ - THIS IS THE READ-AHEAD IDIOM USED             
031700*    THROUGHOUT THE PIPELINE SO THE PERFORM ... UNTIL TEST ABOVE          
031800*    SEES EOF BEFORE PROCESSING A PHANTOM EXTRA ROW.                      
031900 2100-READ-ONE-CUSTOMER-THRU-EXIT.                                        
032000*        BUMP THE COUNT FIRST SO THE NEW SLOT'S SUBSCRIPT MATCHES         
032100*        THE 1-UP RAW-COUNT RUNNING TOTAL, NOT A ZERO-BASED INDEX.        
032200     ADD 1 TO WS-RAW-COUNT.                                               
032300     SET WS-RX-IDX TO WS-RAW-COUNT.                                       
032400*        MOVE INTO THE NUMERIC-EDITED VIEW - AN ALPHA ID THAT IS          
032500*        NOT NUMERIC WOULD ABEND HERE, BUT THE EXTRACT GUARANTEES         
032600*        EITHER DIGITS OR SPACES (WHICH EDIT TO ZERO) IN THIS SLOT        
032700     MOVE WS-RAW-CUST-ID     TO WS-RX-CUSTOMER-ID (WS-RX-IDX).            
032800     MOVE WS-RAW-COUNTRY-CDE TO WS-RX-COUNTRY-CDE (WS-RX-IDX).            
032900     MOVE WS-RAW-SIGNUP-DATE TO WS-RX-SIGNUP-DATE (WS-RX-IDX).            
033000     MOVE WS-RAW-EMAIL-ADDR  TO WS-RX-EMAIL-ADDR (WS-RX-IDX).             
033100*        READ-AHEAD - THE NEXT ROW IS ALREADY IN THE FD RECORD            
033200*        AREA BY THE TIME 2000'S PERFORM ... UNTIL TESTS FOR EOF.         
033300     READ CUST-IN-FILE                                                    
033400         AT END SET CUST-IN-AT-EOF TO TRUE                                
033500     END-READ.                                                            
033600 2100-EXIT.                                                               
033700     EXIT.                                                                
033800*----------------------------------------------------------------*        
033900*    STEP 2 - COUNT DUPLICATE CUSTOMER IDS ON THE RAW INPUT,     *        
034000*    BEFORE ANY EDITING OR FILTERING (WARNING ONLY - THE ACTUAL  *        
034100*    DEDUPE HAPPENS LATER, AFTER STEP 4 FILTERING).  THIS IS AN  *        
034200*    OPERATIONS WARNING, NOT A BATCH-ABORT CONDITION - A FEED    *        
034300*    WITH DUPLICATE IDS IS FLAGGED BUT STILL PROCESSED.          *        
034400*----------------------------------------------------------------*        
034500 2500-COUNT-DUPLICATES-THRU-EXIT.                                         
034600*        COPY EVERY RAW ID INTO A SEPARATE WORK TABLE SO THE              
034700*        SORT IN 2600 DOES NOT DISTURB THE ARRIVAL ORDER OF               
034800*        WS-RAW-TABLE, WHICH STEP 3 STILL NEEDS.                          
034900     PERFORM 2510-COPY-ID-ENTRY-THRU-EXIT                                 
035000         VARYING WS-WORK-SUBSCR FROM 1 BY 1                               
035100         UNTIL WS-WORK-SUBSCR > WS-RAW-COUNT.                             
035200     PERFORM 2600-SORT-ID-TABLE-THRU-EXIT.                                
035300*        WITH THE IDS NOW SORTED, ANY DUPLICATE PAIR IS                   
035400*        NECESSARILY ADJACENT - ONE COMPARE PER ROW SUFFICES.             
035500     PERFORM 2520-CHECK-ID-DUP-THRU-EXIT                                  
035600         VARYING WS-WORK-SUBSCR FROM 2 BY 1                               
035700         UNTIL WS-WORK-SUBSCR > WS-RAW-COUNT.                             
035800*        WARNING ONLY - SEE THE BANNER ABOVE THIS PARAGRAPH FOR           
035900*        WHY THIS DOES NOT STOP THE RUN THE WAY A MISSING FILE            
036000*        OR AN INVALID COUNTRY CODE WOULD.                                
036100     IF WS-DUP-ID-COUNT > 0                                               
036200         MOVE WS-DUP-ID-COUNT TO WS-DISPLAY-COUNT                         
036300         DISPLAY "WARNING - " WS-DISPLAY-COUNT                            
036400             " DUPLICATE CUSTOMER ID VALUES ON RAW INPUT"                 
036500     END-IF.                                                              
036600 2500-EXIT.                                                               
036700     EXIT.                                                                
036800*    COPIES ONE RAW-TABLE ID INTO THE SORT WORK TABLE.                    
036900 2510-COPY-ID-ENTRY-THRU-EXIT.                                            
037000*        USES THE ID-ONLY REDEFINE OF THE RAW TABLE AS THE                
037100*        SOURCE, NOT THE FULL WS-RAW-ENTRY, SINCE ONLY THE ID             
037200*        MATTERS FOR THIS WARNING-ONLY DUPLICATE CHECK.                   
037300     MOVE WS-RIV-CUSTOMER-ID (WS-WORK-SUBSCR)                             
037400         TO WS-SID-CUSTOMER-ID (WS-WORK-SUBSCR).                          
037500 2510-EXIT.                                                               
037600     EXIT.                                                                
037700*    COMPARES EACH ID (NOW SORTED) TO ITS IMMEDIATE PREDECESSOR.          
037800 2520-CHECK-ID-DUP-THRU-EXIT.                                             
037900*        A RUN OF THREE IDENTICAL IDS ADDS TWO TO THE COUNT, NOT          
038000*        THREE - EACH ADJACENT PAIR COUNTS ONCE, THE SAME                 
038100*        CONVENTION THE STEP 8 DUPLICATE-EMAIL COUNT USES.                
038200     IF WS-SID-CUSTOMER-ID (WS-WORK-SUBSCR) =                             
038300             WS-SID-CUSTOMER-ID (WS-WORK-SUBSCR - 1)                      
038400         ADD 1 TO WS-DUP-ID-COUNT                                         
038500     END-IF.                                                              
038600 2520-EXIT.                                                               
038700     EXIT.                                                                
038800*----------------------------------------------------------------*        
038900*    STRAIGHT INSERTION SORT OF THE ID-ONLY WORK TABLE, USED     *        
039000*    SOLELY TO MAKE DUPLICATE CUSTOMER IDS ADJACENT FOR STEP 2.  *        
039100*    THIS SORT IS DISCARDED AFTER 2500 RETURNS - IT HAS NO       *        
039200*    BEARING ON THE STEP 6 OUTPUT SORT FURTHER DOWN, WHICH       *        
039300*    SORTS THE SEPARATE, POST-FILTER WS-OUT-TABLE INSTEAD.       *        
039400*----------------------------------------------------------------*        
039500 2600-SORT-ID-TABLE-THRU-EXIT.                                            
039600*        A ONE-ROW (OR EMPTY) TABLE IS TRIVIALLY SORTED - SKIP            
039700*        THE PERFORM RATHER THAN LET THE VARYING RANGE INVERT.            
039800     IF WS-RAW-COUNT < 2                                                  
039900         GO TO 2600-EXIT                                                  
040000     END-IF.                                                              
040100*        OUTER SORT LOOP - EACH PASS INSERTS ONE MORE ENTRY INTO          
040200*        THE ALREADY-SORTED PREFIX OF THE TABLE, GROWING IT BY            
040300*        ONE SLOT EVERY TIME THROUGH, THE USUAL INSERTION-SORT            
040400*        SHAPE.  ENTRY 1 IS TRIVIALLY "SORTED" BY ITSELF, SO THE          
040500*        VARYING STARTS AT 2, NOT 1.                                      
040600     PERFORM 2610-INSERT-ONE-ID-THRU-EXIT                                 
040700         VARYING WS-WORK-SUBSCR FROM 2 BY 1                               
040800         UNTIL WS-WORK-SUBSCR > WS-RAW-COUNT.                             
040900 2600-EXIT.                                                               
041000     EXIT.                                                                
041100*    CLASSIC INSERTION-SORT INNER STEP - LIFT ONE ENTRY OUT,              
041200*    SHIFT EVERYTHING LARGER DOWN ONE SLOT, DROP IT BACK IN.              
041300 2610-INSERT-ONE-ID-THRU-EXIT.                                            
041400     MOVE WS-SID-CUSTOMER-ID (WS-WORK-SUBSCR) TO WS-SWAP-ID-VALUE.        
041500     MOVE WS-WORK-SUBSCR TO WS-WORK-SUBSCR2.                              
041600     PERFORM 2650-SHIFT-ID-DOWN-THRU-EXIT                                 
041700         UNTIL WS-WORK-SUBSCR2 < 2                                        
041800         OR WS-SID-CUSTOMER-ID (WS-WORK-SUBSCR2 - 1)                      
041900             NOT > WS-SWAP-ID-VALUE.                                      
042000     MOVE WS-SWAP-ID-VALUE                                                
042100         TO WS-SID-CUSTOMER-ID (WS-WORK-SUBSCR2).                         
042200 2610-EXIT.                                                               
042300     EXIT.                                                                
042400*    SHIFTS ONE ENTRY DOWN ONE SLOT AND STEPS THE WORK SUBSCRIPT          
042500*    BACK ONE - THE UNTIL CLAUSE ABOVE STOPS THIS THE MOMENT THE          
042600*    SWAP VALUE FINDS ITS SORTED HOME.                                    
042700 2650-SHIFT-ID-DOWN-THRU-EXIT.                                            
042800     MOVE WS-SID-CUSTOMER-ID (WS-WORK-SUBSCR2 - 1)                        
042900         TO WS-SID-CUSTOMER-ID (WS-WORK-SUBSCR2).                         
043000     SUBTRACT 1 FROM WS-WORK-SUBSCR2.                                     
043100 2650-EXIT.                                                               
043200     EXIT.                                                                
043300*----------------------------------------------------------------*        
043400*    STEP 3/4/5 - STANDARDIZE, FILTER, DEDUPE-KEEP-FIRST.  ONE   *        
043500*    PASS OVER THE RAW TABLE IN ARRIVAL ORDER DOES ALL THREE -   *        
043600*    A ROW THAT FAILS EDIT NEVER REACHES THE DEDUPE LOOK-UP.     *        
043700*----------------------------------------------------------------*        
043800 3000-EDIT-STD-FILTER-THRU-EXIT.                                          
043900     PERFORM 3100-EDIT-ONE-CUSTOMER-THRU-EXIT                             
044000         VARYING WS-WORK-SUBSCR FROM 1 BY 1                               
044100         UNTIL WS-WORK-SUBSCR > WS-RAW-COUNT.                             
044200 3000-EXIT.                                                               
044300     EXIT.                                                                
044400*    STEP 3 - CR-1994-080 UPPERS THE COUNTRY CODE BEFORE THE              
044500*    VALID-COUNTRY COMPARE (SO THE OLD LOWER-CASE SCANDINAVIAN            
044600*    FEED PASSES); THE E-MAIL ADDRESS GOES THE OTHER WAY, LOWER,          
044700*    SINCE MARKETING TREATS E-MAIL AS CASE-INSENSITIVE FOR                
044800*    DEDUPE PURPOSES BUT WANTS IT PRINTED CONSISTENTLY LOWER.             
044900 3100-EDIT-ONE-CUSTOMER-THRU-EXIT.                                        
045000*        STAGE THE RAW-TABLE ROW INTO THE WORK FIELDS FIRST -             
045100*        EVERY EDIT BELOW READS AND WRITES THE WORK COPY, NEVER           
045200*        THE RAW TABLE ITSELF, SO A REJECTED ROW LEAVES NO TRACE.         
045300     MOVE WS-RX-CUSTOMER-ID (WS-WORK-SUBSCR) TO WS-WORK-CUST-ID-N.        
045400     MOVE WS-RX-COUNTRY-CDE (WS-WORK-SUBSCR) TO WS-WORK-COUNTRY.          
045500     MOVE WS-RX-EMAIL-ADDR (WS-WORK-SUBSCR)  TO WS-WORK-EMAIL.            
045600*        CR-1994-080 - COUNTRY GOES UPPER SO "dk"/"DK" BOTH PASS          
045700*        THE VALID-COUNTRY COMPARE FURTHER DOWN THIS PARAGRAPH.           
045800     INSPECT WS-WORK-COUNTRY CONVERTING                                   
045900         "abcdefghijklmnopqrstuvwxyz"                                     
046000         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                 
046100*        E-MAIL GOES LOWER FOR THE OPPOSITE REASON - MARKETING'S          
046200*        MAILING LIST TOOL SORTS AND COMPARES ADDRESSES IN LOWER          
046300*        CASE, SO THE OUTBOUND FILE IS PRINTED THAT WAY THROUGHOUT        
046400     INSPECT WS-WORK-EMAIL CONVERTING                                     
046500         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                                     
046600         TO "abcdefghijklmnopqrstuvwxyz".                                 
046700*        STEP 4 EDIT #1 - A BLANK-FILLED ID REDEFINES TO ZERO             
046800*        (SEE NCD.CUST01'S MISSING-ID 88) - THE ORIGINAL 1988             
046900*        WRITE-UP DROPS THESE OUTRIGHT, NO REPAIR ATTEMPTED.              
047000     IF WS-WORK-CUST-ID-N = ZERO                                          
047100         ADD 1 TO WS-INVALID-COUNT                                        
047200         GO TO 3100-EXIT                                                  
047300     END-IF.                                                              
047400*        STEP 4 EDIT #2 - COUNTRY MUST BE ONE OF THE FOUR NORDIC          
047500*        CODES THIS PIPELINE RECOGNIZES (SEE NCD.PARM01'S TABLE           
047600*        FOR WHY THERE ARE ONLY FOUR).  ANYTHING ELSE IS DROPPED.         
047700     IF WS-WORK-COUNTRY NOT = "DK" AND NOT = "SE"                         
047800             AND NOT = "NO" AND NOT = "FI"                                
047900         ADD 1 TO WS-INVALID-COUNT                                        
048000         GO TO 3100-EXIT                                                  
048100     END-IF.                                                              
048200*        STEP 5 - DEDUPE-KEEP-FIRST.  A ROW WHOSE ID ALREADY              
048300*        EXISTS IN THE OUTPUT TABLE IS SILENTLY DROPPED (NO               
048400*        SEPARATE COUNTER - THE REMOVED-PCT IN STEP 7 COVERS              
048500*        BOTH INVALID AND DUPLICATE DROPS TOGETHER).                      
048600     PERFORM 3200-FIND-IN-OUT-TABLE-THRU-EXIT.                            
048700     IF WS-WORK-SUBSCR2 > 0                                               
048800         GO TO 3100-EXIT                                                  
048900     END-IF.                                                              
049000*        ROW SURVIVED BOTH EDITS AND THE DEDUPE LOOK-UP - APPEND          
049100*        IT TO THE OUTPUT TABLE IN ARRIVAL ORDER; STEP 6 SORTS            
049200*        THE WHOLE TABLE LATER SO ARRIVAL ORDER DOES NOT MATTER           
049300*        ONCE THIS PARAGRAPH FINISHES BUILDING IT.                        
049400     ADD 1 TO WS-OUT-COUNT.                                               
049500     SET WS-OX-IDX TO WS-OUT-COUNT.                                       
049600     MOVE WS-WORK-CUST-ID-N TO WS-OX-CUSTOMER-ID (WS-OX-IDX).             
049700     MOVE WS-WORK-COUNTRY   TO WS-OX-COUNTRY-CDE (WS-OX-IDX).             
049800*        SIGNUP DATE PASSES THROUGH UNCHANGED - IT NEEDS NO               
049900*        STANDARDIZATION, ONLY THE ID AND COUNTRY AND EMAIL DO.           
050000     MOVE WS-RX-SIGNUP-DATE (WS-WORK-SUBSCR)                              
050100         TO WS-OX-SIGNUP-DATE (WS-OX-IDX).                                
050200     MOVE WS-WORK-EMAIL     TO WS-OX-EMAIL-ADDR (WS-OX-IDX).              
050300 3100-EXIT.                                                               
050400     EXIT.                                                                
050500*----------------------------------------------------------------*        
050600*    LINEAR LOOK-UP OF THE OUTPUT TABLE BUILT SO FAR - KEEPS     *        
050700*    THE FIRST OCCURRENCE OF EACH CUSTOMER ID PER BATCH RULE.    *        
050800*    RETURNS THE 1-UP POSITION IN WS-WORK-SUBSCR2, OR ZERO.      *        
050900*    A LINEAR SCAN IS ACCEPTABLE HERE BECAUSE THE OUTPUT TABLE   *        
051000*    IS NOT YET SORTED - IT ONLY BECOMES SORTED IN STEP 6,       *        
051100*    AFTER EVERY ROW HAS ALREADY PASSED THROUGH THIS LOOK-UP.    *        
051200*----------------------------------------------------------------*        
051300 3200-FIND-IN-OUT-TABLE-THRU-EXIT.                                        
051400*        ZERO MEANS "NOT FOUND" UNTIL PROVEN OTHERWISE - THE              
051500*        CALLER IN 3100 TREATS ANY NONZERO RESULT AS A DUPLICATE.         
051600     MOVE ZERO TO WS-WORK-SUBSCR2.                                        
051700*        AN EMPTY OUTPUT TABLE (FIRST ROW OF THE RUN) CANNOT              
051800*        CONTAIN A DUPLICATE - SKIP THE SCAN OUTRIGHT.                    
051900     IF WS-OUT-COUNT = ZERO                                               
052000         GO TO 3200-EXIT                                                  
052100     END-IF.                                                              
052200*        STOPS EARLY THE MOMENT A MATCH IS SET BY 3210, SO A              
052300*        DUPLICATE NEAR THE FRONT OF A LARGE TABLE IS CHEAP TO            
052400*        DETECT EVEN THOUGH THE SCAN ITSELF IS LINEAR.                    
052500     PERFORM 3210-CHECK-OUT-ENTRY-THRU-EXIT                               
052600         VARYING WS-OX-IDX2 FROM 1 BY 1                                   
052700         UNTIL WS-OX-IDX2 > WS-OUT-COUNT                                  
052800         OR WS-WORK-SUBSCR2 > 0.                                          
052900 3200-EXIT.                                                               
053000     EXIT.                                                                
053100*    ONE COMPARE AGAINST ONE OUTPUT-TABLE SLOT - SETS THE                 
053200*    RESULT SUBSCRIPT ONLY ON A MATCH, LEAVING IT ALONE                   
053300*    OTHERWISE SO THE PERFORM ABOVE KEEPS SCANNING.                       
053400 3210-CHECK-OUT-ENTRY-THRU-EXIT.                                          
053500     IF WS-OX-CUSTOMER-ID (WS-OX-IDX2) = WS-WORK-CUST-ID-N                
053600         SET WS-WORK-SUBSCR2 TO WS-OX-IDX2                                
053700     END-IF.                                                              
053800 3210-EXIT.                                                               
053900     EXIT.                                                                
054000*----------------------------------------------------------------*        
054100*    STEP 6 - STRAIGHT INSERTION SORT ASCENDING BY CUSTOMER ID.  *        
054200*    RUNS AGAINST THE POST-FILTER, POST-DEDUPE OUTPUT TABLE, SO  *        
054300*    THE SORT NEVER SEES A ROW THAT WILL NOT MAKE THE FINAL      *        
054400*    FILE - THAT KEEPS THE SORT ITSELF AS SMALL AS POSSIBLE.     *        
054500*----------------------------------------------------------------*        
054600 4000-SORT-OUTPUT-THRU-EXIT.                                              
054700     IF WS-OUT-COUNT < 2                                                  
054800         GO TO 4000-EXIT                                                  
054900     END-IF.                                                              
055000     PERFORM 4050-INSERT-ONE-ENTRY-THRU-EXIT                              
055100         VARYING WS-WORK-SUBSCR FROM 2 BY 1                               
055200         UNTIL WS-WORK-SUBSCR > WS-OUT-COUNT.                             
055300 4000-EXIT.                                                               
055400     EXIT.                                                                
055500*    SAME INSERTION-SORT SHAPE AS 2610/2650 ABOVE, BUT MOVING             
055600*    THE WHOLE FOUR-FIELD ENTRY INSTEAD OF A BARE ID.                     
055700 4050-INSERT-ONE-ENTRY-THRU-EXIT.                                         
055800*        LIFT THE WHOLE ENTRY (ALL FOUR FIELDS) INTO THE SWAP             
055900*        AREA SO THE SHIFT LOOP BELOW CAN OVERWRITE ITS OLD SLOT.         
056000     MOVE WS-OX-ENTRY (WS-WORK-SUBSCR) TO WS-SWAP-ENTRY.                  
056100     MOVE WS-WORK-SUBSCR TO WS-WORK-SUBSCR2.                              
056200*        SHIFT EVERY LARGER-KEYED ENTRY TO ITS RIGHT ONE SLOT             
056300*        UNTIL THE SWAPPED-OUT ROW'S SORTED HOME IS FOUND.                
056400     PERFORM 4100-SHIFT-ENTRY-DOWN-THRU-EXIT                              
056500         UNTIL WS-WORK-SUBSCR2 < 2                                        
056600         OR WS-OX-CUSTOMER-ID (WS-WORK-SUBSCR2 - 1)                       
056700             NOT > WS-SWAP-CUSTOMER-ID.                                   
056800*        DROP THE SWAPPED-OUT ROW INTO ITS NOW-VACANT HOME SLOT.          
056900     MOVE WS-SWAP-ENTRY TO WS-OX-ENTRY (WS-WORK-SUBSCR2).                 
057000 4050-EXIT.                                                               
057100     EXIT.                                                                
057200*    SHIFTS ONE WHOLE OUTPUT-TABLE ENTRY DOWN ONE SLOT.                   
057300 4100-SHIFT-ENTRY-DOWN-THRU-EXIT.                                         
057400     MOVE WS-OX-ENTRY (WS-WORK-SUBSCR2 - 1)                               
057500         TO WS-OX-ENTRY (WS-WORK-SUBSCR2).                                
057600     SUBTRACT 1 FROM WS-WORK-SUBSCR2.                                     
057700 4100-EXIT.                                                               
057800     EXIT.                                                                
057900*----------------------------------------------------------------*        
058000*    STEP 7 - PRINT REMOVED COUNT/PERCENT WHEN ANY WERE REMOVED. *        
058100*    NOTHING PRINTS WHEN THE INPUT WAS ALREADY CLEAN - THE       *        
058200*    OPERATOR LOG SHOULD ONLY FLAG SOMETHING WORTH LOOKING AT.   *        
058300*----------------------------------------------------------------*        
058400 5000-PRINT-REMOVED-PCT-THRU-EXIT.                                        
058500*        REMOVED = INVALID (STEP 4) PLUS DUPLICATE (STEP 5),              
058600*        LUMPED TOGETHER - NEITHER GETS ITS OWN LINE HERE, ONLY           
058700*        THE COMBINED FIGURE OPERATIONS ACTUALLY WATCHES FOR.             
058800     COMPUTE WS-REMOVED-COUNT = WS-RAW-COUNT - WS-OUT-COUNT.              
058900     IF WS-REMOVED-COUNT > 0                                              
059000*            WS-RAW-COUNT IS GUARANTEED POSITIVE HERE BECAUSE             
059100*            WS-REMOVED-COUNT CAN ONLY BE POSITIVE WHEN AT                
059200*            LEAST ONE ROW WAS READ - NO DIVIDE-BY-ZERO GUARD             
059300*            IS NEEDED THE WAY IT IS IN ETLTRAN'S 6000.                   
059400         COMPUTE WS-REMOVED-PCT ROUNDED =                                 
059500             (WS-REMOVED-COUNT / WS-RAW-COUNT) * 100                      
059600         MOVE WS-REMOVED-COUNT TO WS-DISPLAY-COUNT                        
059700         MOVE WS-REMOVED-PCT TO WS-DISPLAY-PCT                            
059800         DISPLAY "CUSTOMERS REMOVED - " WS-DISPLAY-COUNT                  
059900             " (" WS-DISPLAY-PCT "% OF RAW INPUT)"                        
060000     END-IF.                                                              
060100 5000-EXIT.                                                               
060200     EXIT.                                                                
060300*----------------------------------------------------------------*        
060400*    STEP 8 - VALIDATION REPORT ON THE CLEANED, SORTED SET.      *        
060500*    PRINTS TOTAL CLEAN COUNT, PER-COUNTRY BREAKDOWN, DISTINCT   *        
060600*    COUNTRY COUNT, SIGNUP-DATE RANGE, NULL-EMAIL COUNT, AND     *        
060700*    (CR-2002-031) DUPLICATE-EMAIL COUNT - THIS IS THE SAME      *        
060800*    SHAPE OF VALIDATION SECTION ETLTRAN AND FEATENG EACH RUN    *        
060900*    ON THEIR OWN OUTPUT, TAILORED TO CUSTOMER-LEVEL FIELDS.     *        
061000*----------------------------------------------------------------*        
061100 6000-VALIDATION-REPORT-THRU-EXIT.                                        
061200*        THIS FIRST LINE ALWAYS PRINTS, EVEN WHEN THE COUNT IS            
061300*        ZERO - OPERATIONS TREATS A MISSING VALIDATION REPORT AS          
061400*        THE SIGN OF AN ABEND, NOT A QUIET NIGHT (SEE THE 0000            
061500*        BANNER'S NOTE ON WHY EVERY STEP RUNS TO COMPLETION).             
061600     MOVE WS-OUT-COUNT TO WS-DISPLAY-COUNT.                               
061700     DISPLAY "VALIDATION - TOTAL CLEAN CUSTOMERS - "                      
061800         WS-DISPLAY-COUNT.                                                
061900*        ONE PASS OVER THE CLEAN, SORTED SET ACCUMULATES THE              
062000*        PER-COUNTRY COUNT, THE MIN/MAX SIGNUP DATE, AND THE              
062100*        NULL-EMAIL COUNT ALL TOGETHER.                                   
062200     PERFORM 6100-ACCUM-ONE-CUSTOMER-THRU-EXIT                            
062300         VARYING WS-WORK-SUBSCR FROM 1 BY 1                               
062400         UNTIL WS-WORK-SUBSCR > WS-OUT-COUNT.                             
062500*        FOUR SLOTS, FOUR NORDIC COUNTRIES - THE LOOP LIMIT IS            
062600*        HARD-CODED RATHER THAN DRIVEN OFF A COUNTER BECAUSE THE          
062700*        TABLE SIZE ITSELF IS FIXED BY THE 01-LEVEL OCCURS CLAUSE.        
062800     PERFORM 6200-PRINT-ONE-COUNTRY-THRU-EXIT                             
062900         VARYING WS-CR-IDX FROM 1 BY 1                                    
063000         UNTIL WS-CR-IDX > 4.                                             
063100     MOVE WS-DISTINCT-CTRY-COUNT TO WS-DISPLAY-COUNT.                     
063200     DISPLAY "VALIDATION - DISTINCT COUNTRIES - "                         
063300         WS-DISPLAY-COUNT.                                                
063400*        THE SIGNUP-DATE COMPARE BELOW IS ON THE FULL CCYY-MM-DD          
063500*        TEXT STRING - SAFE ONLY SINCE THE Y2K PASS CONFIRMED             
063600*        EVERY DATE ON FILE CARRIES A FOUR-DIGIT CENTURY.                 
063700     DISPLAY "VALIDATION - SIGNUP DATE RANGE - "                          
063800         WS-MIN-SIGNUP-DATE " TO " WS-MAX-SIGNUP-DATE.                    
063900*        ACCUMULATED ALONGSIDE THE COUNTRY TALLY AND THE DATE             
064000*        RANGE IN 6100 - ALL THREE FACTS COME OUT OF THE SAME             
064100*        SINGLE PASS OVER THE CLEAN, SORTED OUTPUT TABLE.                 
064200     MOVE WS-NULL-EMAIL-COUNT TO WS-DISPLAY-COUNT.                        
064300     DISPLAY "VALIDATION - NULL EMAIL COUNT - " WS-DISPLAY-COUNT.         
064400*        CR-2002-031 - LAST LINE OF THE REPORT.  RUN AFTER THE            
064500*        MIN/MAX AND NULL-EMAIL LINES SO THE OUTPUT KEEPS THE             
064600*        SAME FIVE-FACT ORDER MJO'S 02/18/95 REPORT ESTABLISHED.          
064700     PERFORM 6500-COUNT-DUP-EMAILS-THRU-EXIT.                             
064800     MOVE WS-DUP-EMAIL-COUNT TO WS-DISPLAY-COUNT.                         
064900     DISPLAY "VALIDATION - DUPLICATE EMAIL COUNT - "                      
065000         WS-DISPLAY-COUNT.                                                
065100 6000-EXIT.                                                               
065200     EXIT.                                                                
065300*    ACCUMULATES THE COUNTRY TALLY, THE SIGNUP-DATE MIN/MAX,              
065400*    AND THE NULL-EMAIL COUNT FOR ONE OUTPUT-TABLE ROW.                   
065500 6100-ACCUM-ONE-CUSTOMER-THRU-EXIT.                                       
065600*        LINEAR SCAN OF THE FOUR-SLOT COUNTRY TABLE - STOPS AS            
065700*        SOON AS A MATCHING SLOT IS FOUND (OR RUNS OFF THE END,           
065800*        WHICH CANNOT HAPPEN SINCE STEP 4 ALREADY REJECTED ANY            
065900*        NON-NORDIC COUNTRY CODE).                                        
066000     PERFORM 6150-COUNTRY-SLOT-STEP-THRU-EXIT                             
066100         VARYING WS-CR-IDX FROM 1 BY 1                                    
066200         UNTIL WS-CR-IDX > 4                                              
066300         OR WS-CR-COUNTRY-CDE (WS-CR-IDX) =                               
066400             WS-OX-COUNTRY-CDE (WS-WORK-SUBSCR).                          
066500*        WS-CR-IDX STOPS AT 5 (ONE PAST THE LAST SLOT) ONLY WHEN          
066600*        NO SLOT MATCHED - THE < 5 TEST GUARDS AGAINST BUMPING A          
066700*        COUNT THAT DOES NOT EXIST, THOUGH AS NOTED ABOVE THIS            
066800*        BRANCH IS UNREACHABLE IN PRACTICE.                               
066900     IF WS-CR-IDX < 5                                                     
067000         ADD 1 TO WS-CR-COUNT (WS-CR-IDX)                                 
067100     END-IF.                                                              
067200*        RUNNING MIN/MAX OVER THE WHOLE CLEAN SET - INITIALIZED           
067300*        TO HIGH-VALUES/LOW-VALUES SO THE FIRST ROW ALWAYS WINS           
067400*        BOTH COMPARES AND SEEDS THE RANGE CORRECTLY.                     
067500     IF WS-OX-SIGNUP-DATE (WS-WORK-SUBSCR) < WS-MIN-SIGNUP-DATE           
067600         MOVE WS-OX-SIGNUP-DATE (WS-WORK-SUBSCR)                          
067700             TO WS-MIN-SIGNUP-DATE                                        
067800     END-IF.                                                              
067900     IF WS-OX-SIGNUP-DATE (WS-WORK-SUBSCR) > WS-MAX-SIGNUP-DATE           
068000         MOVE WS-OX-SIGNUP-DATE (WS-WORK-SUBSCR)                          
068100             TO WS-MAX-SIGNUP-DATE                                        
068200     END-IF.                                                              
068300*        A BLANK EMAIL IS NOT A REJECT CONDITION (STEP 4 DOES             
068400*        NOT TEST FOR IT) - IT IS ONLY COUNTED AND REPORTED HERE.         
068500     IF WS-OX-EMAIL-ADDR (WS-WORK-SUBSCR) = SPACES                        
068600         ADD 1 TO WS-NULL-EMAIL-COUNT                                     
068700     END-IF.                                                              
068800 6100-EXIT.                                                               
068900     EXIT.                                                                
069000*    NO-OP LOOP BODY - THE VARYING CLAUSE ON THE PERFORM THAT             
069100*    CALLS THIS PARAGRAPH DOES ALL THE WORK OF STOPPING THE               
069200*    SCAN AT THE FIRST MATCH; THIS PARAGRAPH EXISTS ONLY SO               
069300*    THE PERFORM HAS A DESTINATION TO STEP THROUGH.                       
069400 6150-COUNTRY-SLOT-STEP-THRU-EXIT.                                        
069500     CONTINUE.                                                            
069600 6150-EXIT.                                                               
069700     EXIT.                                                                
069800*    PRINTS ONE COUNTRY'S LINE OF THE VALIDATION REPORT, BUT              
069900*    ONLY IF THAT COUNTRY ACTUALLY HAD ANY CLEAN ROWS - A                 
070000*    NORDIC COUNTRY WITH ZERO CUSTOMERS TONIGHT IS NOT AN                 
070100*    ERROR, SO ITS LINE IS SIMPLY OMITTED RATHER THAN PRINTED             
070200*    AS A ZERO, WHICH KEEPS THE REPORT SHORT ON A QUIET NIGHT.            
070300 6200-PRINT-ONE-COUNTRY-THRU-EXIT.                                        
070400     IF WS-CR-COUNT (WS-CR-IDX) > 0                                       
070500         ADD 1 TO WS-DISTINCT-CTRY-COUNT                                  
070600         MOVE WS-CR-COUNT (WS-CR-IDX) TO WS-DISPLAY-COUNT                 
070700         DISPLAY "  COUNTRY " WS-CR-COUNTRY-CDE (WS-CR-IDX)               
070800             " - " WS-DISPLAY-COUNT " CUSTOMERS"                          
070900     END-IF.                                                              
071000 6200-EXIT.                                                               
071100     EXIT.                                                                
071200*    CR-2002-031 - NESTED SCAN COUNTING HOW MANY EMAIL PAIRS              
071300*    MATCH.  BLANK EMAILS ARE EXCLUDED (THEY ARE COUNTED                  
071400*    SEPARATELY, ABOVE, AS NULL EMAILS) SO A CUSTOMER FILE                
071500*    FULL OF MISSING EMAILS DOES NOT ALSO REPORT AS ONE GIANT             
071600*    DUPLICATE-EMAIL CLUSTER.                                             
071700 6500-COUNT-DUP-EMAILS-THRU-EXIT.                                         
071800*        CLASSIC O(N SQUARED) NESTED SCAN - ACCEPTABLE AT THE             
071900*        5000-ROW CEILING THIS TABLE IS SIZED FOR, THE SAME               
072000*        JUDGEMENT CALL AS THE INSERTION SORTS ELSEWHERE IN THIS          
072100*        PROGRAM (SEE THE MAINTAINER NOTE AT THE TOP OF THE FILE).        
072200     PERFORM 6510-SCAN-EMAIL-OUTER-THRU-EXIT                              
072300         VARYING WS-OX-IDX FROM 1 BY 1                                    
072400         UNTIL WS-OX-IDX > WS-OUT-COUNT.                                  
072500 6500-EXIT.                                                               
072600     EXIT.                                                                
072700*    OUTER LEG OF THE NESTED EMAIL SCAN - SKIPS BLANK EMAILS              
072800*    OUTRIGHT SO THE INNER LEG NEVER COMPARES TWO BLANKS.                 
072900 6510-SCAN-EMAIL-OUTER-THRU-EXIT.                                         
073000*        INNER LEG ONLY VISITS ROWS AHEAD OF THE OUTER ROW IN             
073100*        THE TABLE (1 THRU OUTER-1) SO EACH PAIR IS COMPARED              
073200*        EXACTLY ONCE, NEVER TWICE AND NEVER AGAINST ITSELF.              
073300     IF WS-OX-EMAIL-ADDR (WS-OX-IDX) NOT = SPACES                         
073400         PERFORM 6520-SCAN-EMAIL-INNER-THRU-EXIT                          
073500             VARYING WS-OX-IDX2 FROM 1 BY 1                               
073600             UNTIL WS-OX-IDX2 >= WS-OX-IDX                                
073700     END-IF.                                                              
073800 6510-EXIT.                                                               
073900     EXIT.                                                                
074000*    EACH MATCH AGAINST AN EARLIER ROW ADDS ONE TO THE COUNT -            
074100*    A THREE-WAY DUPLICATE THEREFORE ADDS TWO, NOT THREE, PER             
074200*    CR-2002-031'S "COUNT OF DUPLICATE PAIRS" WORDING.                    
074300 6520-SCAN-EMAIL-INNER-THRU-EXIT.                                         
074400     IF WS-OX-EMAIL-ADDR (WS-OX-IDX2) =                                   
074500             WS-OX-EMAIL-ADDR (WS-OX-IDX)                                 
074600         ADD 1 TO WS-DUP-EMAIL-COUNT                                      
074700     END-IF.                                                              
074800 6520-EXIT.                                                               
074900     EXIT.                                                                
075000*----------------------------------------------------------------*        
075100*    STEP 9 - WRITE THE CLEANED, SORTED CUSTOMER FILE.  THIS IS  *        
075200*    THE LAST PARAGRAPH IN THE PROGRAM - THE OUTPUT ROW ORDER    *        
075300*    MATCHES THE SORT ORDER ESTABLISHED IN STEP 6 ABOVE.         *        
075400*----------------------------------------------------------------*        
075500 7000-WRITE-CUSTOMERS-THRU-EXIT.                                          
075600*        CUSTOUT IS ALWAYS OPENED FRESH FOR OUTPUT - THIS PROGRAM         
075700*        NEVER APPENDS TO A PRIOR NIGHT'S FILE.                           
075800     OPEN OUTPUT CUST-OUT-FILE.                                           
075900*        WRITES ZERO RECORDS WHEN WS-OUT-COUNT IS ZERO, WHICH IS          
076000*        CORRECT - A COMPLETELY INVALID RAW FEED PRODUCES AN              
076100*        EMPTY (NOT MISSING) CUSTOUT FILE FOR THE NEXT JOB STEP.          
076200     PERFORM 7100-WRITE-ONE-CUSTOMER-THRU-EXIT                            
076300         VARYING WS-OX-IDX FROM 1 BY 1                                    
076400         UNTIL WS-OX-IDX > WS-OUT-COUNT.                                  
076500     CLOSE CUST-OUT-FILE.                                                 
076600 7000-EXIT.                                                               
076700     EXIT.                                                                
076800*    SPACES-FILL FIRST SO THE TRAILING FILLER BYTES ON THE                
076900*    OUTBOUND RECORD ARE ALWAYS BLANK, NEVER LEFTOVER DATA FROM           
077000*    A PRIOR RECORD (THE SAME DEFENSIVE HABIT USED IN ETLTRAN             
077100*    AND FEATENG'S OWN WRITE PARAGRAPHS).                                 
077200 7100-WRITE-ONE-CUSTOMER-THRU-EXIT.                                       
077300     MOVE SPACES TO WS-CLN-CUST-REC.                                      
077400*        NUMERIC-TO-ALPHA MOVE - THE FD RECORD IS X(9) SO THE             
077500*        DOWNSTREAM PROGRAMS CAN TREAT CUSTOMER ID AS TEXT ON A           
077600*        SIMPLE FIXED-WIDTH READ, THE SAME WAY THIS PROGRAM DOES.         
077700     MOVE WS-OX-CUSTOMER-ID (WS-OX-IDX) TO WS-CLN-CUST-ID.                
077800     MOVE WS-OX-COUNTRY-CDE (WS-OX-IDX) TO WS-CLN-COUNTRY-CDE.            
077900     MOVE WS-OX-SIGNUP-DATE (WS-OX-IDX) TO WS-CLN-SIGNUP-DATE.            
078000     MOVE WS-OX-EMAIL-ADDR (WS-OX-IDX)  TO WS-CLN-EMAIL-ADDR.             
078100*        ONE RECORD PER CLEAN CUSTOMER, IN SORTED-ID ORDER.               
078200     WRITE WS-CLN-CUST-REC.                                               
078300 7100-EXIT.                                                               
078400     EXIT.                                                                
