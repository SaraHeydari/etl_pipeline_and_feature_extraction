000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. CUSTOMER-CLEAN-LAYOUT.                                       
000300     AUTHOR. T.RASMUSSEN.                                                 
000400     INSTALLATION. NORDIC RETAIL SYSTEMS - BATCH DIV.                     
000500     DATE-WRITTEN. 04/02/1988.                                            
000600     DATE-COMPILED. 04/02/1988.                                           
000700     SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.                          
000800*----------------------------------------------------------------*        
000900*    NCD.CCST01 - CLEANED CUSTOMER OUTPUT RECORD, WRITTEN BY     *        
001000*    CUSTOMER-CLEANSE AND RE-READ BY TRANSACTION-CLEANSE AND BY  *        
001100*    CUSTOMER-FEATURE-ENGINE FOR THE CUSTOMER-ATTRIBUTE JOIN.    *        
001200*    ONE ROW PER SURVIVING CUSTOMER, SORTED ASCENDING BY THE     *        
001300*    NUMERIC CUSTOMER ID SO CALLERS CAN BINARY-SEARCH IT.        *        
001400*----------------------------------------------------------------*        
001500*    CHANGE LOG                                                  *        
001600*    ----------                                                  *        
001700*    04/02/88  TR   ORIGINAL LAYOUT - STANDARDIZED CUSTOMER ROW. *        
001800*    01/09/92  KLQ  ADDED SORT-KEY REDEFINE FOR THE MERGE STEP.  *        
001900*    06/30/91  KLQ  ADDED LOOKUP-KEY-ONLY REDEFINE FOR BSEARCH.  *        
002000*    04/11/94  KLQ  CR-1994-079 COUNTRY ALWAYS UPPER ON OUTPUT.  *        
002100*    02/18/95  MJO  ADDED SUMMARY-COUNTER REDEFINE FOR STEP 8    *        
002200*                   PER-COUNTRY VALIDATION REPORT ACCUMULATOR.   *        
002300*    12/11/98  PHN  Y2K REMEDIATION - SIGNUP-DATE CONFIRMED CCYY.*        
002400*----------------------------------------------------------------*        
002500*    THIS LAYOUT IS SHARED BY COPY INTO THREE PROGRAMS.  DO NOT  *        
002600*    CHANGE A FIELD WIDTH HERE WITHOUT CHECKING THE REDEFINES    *        
002700*    VIEWS BELOW AND EVERY PROGRAM THAT COPIES THIS MEMBER - A   *        
002800*    NARROWED FIELD SHIFTS EVERY BYTE AFTER IT ON ALL THREE.     *        
002900*----------------------------------------------------------------*        
003000 ENVIRONMENT DIVISION.                                                    
003100 CONFIGURATION SECTION.                                                   
003200 SPECIAL-NAMES.                                                           
003300*    NORDIC-COUNTRY-CLASS TESTS THE ISO-STYLE COUNTRY CODE THIS           
003400*    SHOP USES - D=DENMARK, S=SWEDEN, N=NORWAY, F=FINLAND.  ANY           
003500*    OTHER VALUE IN THE FIRST BYTE FAILS THE CLASS TEST.                  
003600     C01 IS TOP-OF-FORM                                                   
003700     CLASS NORDIC-COUNTRY-CLASS IS "D" "S" "N" "F".                       
003800 INPUT-OUTPUT SECTION.                                                    
003900 FILE-CONTROL.                                                            
004000*    LOGICAL NAME CUSTOUT IS DD-CARDED TO THE CLEANED-CUSTOMER            
004100*    DATA SET BY THE NIGHTLY JCL - SEE THE PIPEDRV RUN BOOK.              
004200     SELECT CUSTOMER-CLEAN-LAYOUT ASSIGN TO "CUSTOUT"                     
004300         ORGANIZATION IS LINE SEQUENTIAL                                  
004400         FILE STATUS IS WS-CCST01-FILE-STATUS.                            
004500 DATA DIVISION.                                                           
004600 FILE SECTION.                                                            
004700 FD  CUSTOMER-CLEAN-LAYOUT                                                
004800     LABEL RECORD STANDARD.                                               
004900*----------------------------------------------------------------*        
005000*    ONE 01-LEVEL RECORD AREA, FOUR OVERLAPPING VIEWS.  THE      *        
005100*    DETAIL VIEW IS WHAT ETLCUST WRITES; THE OTHER THREE ARE     *        
005200*    NARROWER READ-ONLY WINDOWS USED BY THE PROGRAMS THAT COPY   *        
005300*    THIS MEMBER SOLELY TO SORT, KEY-COMPARE OR TALLY THE ROW -  *        
005400*    THEY NEVER TOUCH THE DETAIL FIELDS DIRECTLY.                *        
005500*----------------------------------------------------------------*        
005600 01  CCST01-RECORD-AREA.                                                  
005700     05  CCST01-DETAIL-AREA.                                              
005800*        CUSTOMER ID CARRIES TWICE - ONCE AS DISPLAY TEXT SO A            
005900*        LINE-SEQUENTIAL DUMP READS CLEANLY ON A TERMINAL, AND            
006000*        AGAIN REDEFINED NUMERIC FOR COMPARES AND ARITHMETIC.             
006100         10  CCST01-CUSTOMER-ID-X       PIC X(9).                         
006200         10  CCST01-CUSTOMER-ID-N REDEFINES                               
006300                 CCST01-CUSTOMER-ID-X   PIC S9(9).                        
006400*        TWO-LETTER NORDIC COUNTRY CODE.  ALWAYS UPPERED ON THE           
006500*        WAY OUT SINCE CR-1994-079 - THE FEED USED TO ARRIVE              
006600*        MIXED CASE AND BROKE THE 88-LEVEL TESTS BELOW.                   
006700         10  CCST01-COUNTRY-CDE         PIC X(2).                         
006800             88  CCST01-COUNTRY-DENMARK     VALUE "DK".                   
006900             88  CCST01-COUNTRY-SWEDEN      VALUE "SE".                   
007000             88  CCST01-COUNTRY-NORWAY      VALUE "NO".                   
007100             88  CCST01-COUNTRY-FINLAND     VALUE "FI".                   
007200*        SIGNUP DATE, FULL 4-DIGIT CENTURY (Y2K REMEDIATION,              
007300*        PHN 12/11/98).  KEPT AS DISPLAY TEXT WITH THE DASHES             
007400*        BUILT IN SINCE THE FEATURE FILE PRINTS IT VERBATIM.              
007500         10  CCST01-SIGNUP-DATE.                                          
007600             15  CCST01-SIGNUP-CCYY     PIC 9(4).                         
007700             15  FILLER                 PIC X VALUE "-".                  
007800             15  CCST01-SIGNUP-MM       PIC 9(2).                         
007900             15  FILLER                 PIC X VALUE "-".                  
008000             15  CCST01-SIGNUP-DD       PIC 9(2).                         
008100*        EMAIL ADDRESS AS RECEIVED FROM THE RAW EXTRACT - NOT             
008200*        VALIDATED FOR FORMAT, ONLY FOR PRESENCE (SEE ETLCUST).           
008300         10  CCST01-EMAIL-ADDR          PIC X(40).                        
008400         10  FILLER                     PIC X(15).                        
008500*    LOOKUP-KEY VIEW - USED BY THE BINARY-SEARCH HELPERS IN               
008600*    ETLTRAN AND FEATENG WHEN ALL THEY NEED IS THE KEY COMPARE,           
008700*    NOT THE WHOLE DETAIL ROW.                                            
008800     05  CCST01-LOOKUP-KEY-AREA REDEFINES CCST01-DETAIL-AREA.             
008900         10  CCST01-LOOKUP-CUSTOMER-ID  PIC S9(9).                        
009000         10  FILLER                     PIC X(67).                        
009100*    SORT-KEY VIEW - ETLCUST'S 4000 SORT PARAGRAPH COMPARES ON            
009200*    CUSTOMER ID ONLY; THE COUNTRY CODE RIDES ALONG FOR THE               
009300*    STEP 8 PER-COUNTRY BREAK BUT IS NOT PART OF THE SORT KEY.            
009400     05  CCST01-SORT-KEY-AREA REDEFINES CCST01-DETAIL-AREA.               
009500         10  CCST01-SORT-CUSTOMER-ID    PIC S9(9).                        
009600         10  CCST01-SORT-COUNTRY-CDE    PIC X(2).                         
009700         10  FILLER                     PIC X(65).                        
009800*    COUNTRY-COUNT VIEW - REUSED AS A WORK-TABLE ROW SHAPE BY             
009900*    THE STEP 8 VALIDATION REPORT WHEN IT TALLIES CUSTOMERS               
010000*    PER COUNTRY; NEVER WRITTEN TO CUSTOUT IN THIS SHAPE.                 
010100     05  CCST01-COUNTRY-COUNT-AREA REDEFINES CCST01-DETAIL-AREA.          
010200         10  CCST01-CC-COUNTRY-CDE      PIC X(2).                         
010300         10  CCST01-CC-CUSTOMER-COUNT   PIC 9(7).                         
010400         10  FILLER                     PIC X(67).                        
010500 WORKING-STORAGE SECTION.                                                 
010600*    STANDARD TWO-BYTE FILE STATUS - '00' NORMAL, '10' AT END.            
010700*    EVERY PROGRAM THAT SELECTS THIS FILE DECLARES ITS OWN COPY           
010800*    OF THIS ITEM SINCE STATUS BYTES ARE NOT SHARED VIA COPY.             
010900 01  WS-CCST01-FILE-STATUS          PIC X(2).                             
011000     88  WS-CCST01-FILE-OK              VALUE '00'.                       
011100     88  WS-CCST01-FILE-EOF              VALUE '10'.                      
011200 PROCEDURE DIVISION.                                                      
011300*    THIS MEMBER IS COPYBOOK ONLY - THE PARAGRAPH BELOW EXISTS            
011400*    SOLELY SO THE MEMBER CAN BE COMPILED STANDALONE FOR A                
011500*    SYNTAX CHECK; IT IS NEVER PERFORMED BY A REAL CALLER.                
011600 0000-CCST01-EXIT.                                                        
011700     EXIT.                                                                
