000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. CUSTOMER-MASTER-LAYOUT.                                      
000300     AUTHOR. T.RASMUSSEN.                                                 
000400     INSTALLATION. NORDIC RETAIL SYSTEMS - BATCH DIV.                     
000500     DATE-WRITTEN. 03/14/1988.                                            
000600     DATE-COMPILED. 03/14/1988.                                           
000700     SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.                          
000800*----------------------------------------------------------------*        
000900*    NCD.CUST01 - RAW CUSTOMER MASTER RECORD, AS RECEIVED FROM   *        
001000*    THE NIGHTLY EXTRACT FROM THE ONLINE CUSTOMER SYSTEM.  ONE   *        
001100*    HEADER ROW FOLLOWED BY ONE DETAIL ROW PER CUSTOMER.  KEPT   *        
001200*    AS A CATALOGUED LAYOUT MEMBER - THE ETL PROGRAMS DECLARE    *        
001300*    THEIR OWN FD/01 FOR THIS FILE BUT MUST MATCH THIS SHAPE.    *        
001400*----------------------------------------------------------------*        
001500*    CHANGE LOG                                                  *        
001600*    ----------                                                  *        
001700*    03/14/88  TR   ORIGINAL LAYOUT - ID, COUNTRY, SIGNUP, MAIL. *        
001800*    05/02/90  TR   WIDENED EMAIL FIELD TO X(40) PER MKTG REQ.   *        
001900*    01/09/92  KLQ  ADDED HEADER-ROW REDEFINE FOR COLUMN NAMES.  *        
002000*    04/11/94  KLQ  CR-1994-077 ADDED RAW-COUNTRY LOWER-CASE     *        
002100*                   REDEFINE FOR THE OLD SCANDINAVIAN FEED.      *        
002200*    02/18/95  MJO  ADDED MISSING-FIELD 88-LEVELS FOR ETL EDITS. *        
002300*    12/11/98  PHN  Y2K REMEDIATION - SIGNUP-DATE CONFIRMED CCYY.*        
002400*    07/23/02  SGV  CR-2002-030 DOC NOTE - ID MAY ARRIVE BLANK.  *        
002500*----------------------------------------------------------------*        
002600*    THIS IS THE ONLY ONE OF THE THREE RAW-INPUT LAYOUTS THAT    *        
002700*    IS NOT CONSUMED IMMEDIATELY - IT IS THE FIRST FILE READ IN  *        
002800*    THE WHOLE NIGHTLY RUN, BY CUSTOMER-CLEANSE STEP 1.          *        
002900*----------------------------------------------------------------*        
003000 ENVIRONMENT DIVISION.                                                    
003100 CONFIGURATION SECTION.                                                   
003200 SPECIAL-NAMES.                                                           
003300*    UPSI-0 LETS OPERATIONS FLIP THIS FILE'S OWNING PROGRAM               
003400*    INTO A DRY-RUN MODE FROM THE JCL WITHOUT A RECOMPILE.                
003500     C01 IS TOP-OF-FORM                                                   
003600     CLASS NORDIC-COUNTRY-CLASS IS "D" "S" "N" "F"                        
003700     UPSI-0 ON STATUS IS CUST-TEST-RUN-SW.                                
003800 INPUT-OUTPUT SECTION.                                                    
003900 FILE-CONTROL.                                                            
004000*    LOGICAL NAME CUSTIN - THE RAW, UNCLEANED EXTRACT FROM THE            
004100*    ONLINE CUSTOMER SYSTEM, AS DELIVERED BY THE OVERNIGHT FTP.           
004200     SELECT CUSTOMER-MASTER-LAYOUT ASSIGN TO "CUSTIN"                     
004300         ORGANIZATION IS LINE SEQUENTIAL                                  
004400         FILE STATUS IS WS-CUST01-FILE-STATUS.                            
004500 DATA DIVISION.                                                           
004600 FILE SECTION.                                                            
004700*    LABEL RECORD STANDARD - NO USER LABELS ON THIS FEED.                 
004800 FD  CUSTOMER-MASTER-LAYOUT                                               
004900     LABEL RECORD STANDARD.                                               
005000*----------------------------------------------------------------*        
005100*    DETAIL VIEW IS THE NORMAL DATA ROW.  THE TWO REDEFINES      *        
005200*    BELOW EXIST BECAUSE THE RAW FEED IS NOT AS CLEAN AS THE     *        
005300*    OUTPUT LAYOUTS - IT CAN ARRIVE WITH A COLUMN-HEADER ROW OR  *        
005400*    IN THE OLD LOWER-CASE COUNTRY-CODE FORMAT.                  *        
005500*----------------------------------------------------------------*        
005600 01  CUST01-RECORD-AREA.                                                  
005700     05  CUST01-DETAIL-AREA.                                              
005800*        CUSTOMER ID.  CR-2002-030 - THE FEED CAN ARRIVE WITH             
005900*        THIS COLUMN BLANK; THE REDEFINED NUMERIC VIEW THEN               
006000*        READS AS ZERO, WHICH THE MISSING-FIELD 88 CATCHES.               
006100         10  CUST01-CUSTOMER-ID-X       PIC X(9).                         
006200         10  CUST01-CUSTOMER-ID-N REDEFINES                               
006300                 CUST01-CUSTOMER-ID-X   PIC S9(9).                        
006400             88  CUST01-ID-MISSING          VALUE ZERO.                   
006500*        COUNTRY CODE.  BOTH UPPER AND LOWER FORMS ARE VALID              
006600*        HERE SINCE THE OLD SCANDINAVIAN FEED (CR-1994-077)               
006700*        SOMETIMES SENT LOWER CASE - ETLCUST UPPERS IT ON OUT.            
006800         10  CUST01-COUNTRY-CDE         PIC X(2).                         
006900             88  CUST01-COUNTRY-DENMARK     VALUE "DK" "dk".              
007000             88  CUST01-COUNTRY-SWEDEN      VALUE "SE" "se".              
007100             88  CUST01-COUNTRY-NORWAY      VALUE "NO" "no".              
007200             88  CUST01-COUNTRY-FINLAND     VALUE "FI" "fi".              
007300*        SIGNUP DATE, FULL 4-DIGIT CENTURY SINCE THE Y2K PASS.            
007400         10  CUST01-SIGNUP-DATE.                                          
007500             15  CUST01-SIGNUP-CCYY     PIC 9(4).                         
007600             15  FILLER                 PIC X VALUE "-".                  
007700             15  CUST01-SIGNUP-MM       PIC 9(2).                         
007800             15  FILLER                 PIC X VALUE "-".                  
007900             15  CUST01-SIGNUP-DD       PIC 9(2).                         
008000*        EMAIL ADDRESS.  BLANK MEANS MISSING - MARKETING ASKED            
008100*        FOR THE WIDER X(40) IN 1990 TO STOP TRUNCATING THE               
008200*        LONGER CORPORATE-DOMAIN ADDRESSES THEY WERE SEEING.              
008300         10  CUST01-EMAIL-ADDR          PIC X(40).                        
008400             88  CUST01-EMAIL-MISSING       VALUE SPACES.                 
008500         10  FILLER                     PIC X(15).                        
008600*    HEADER-ROW VIEW - CATCHES THE COLUMN-NAME ROW SOME FEED              
008700*    RUNS INCLUDE AS LINE ONE.  ETLCUST TESTS THIS VIEW ON THE            
008800*    FIRST RECORD AND SKIPS IT BEFORE THE MAIN READ LOOP.                 
008900     05  CUST01-HEADER-AREA REDEFINES CUST01-DETAIL-AREA.                 
009000         10  CUST01-HDR-CUST-ID-LIT     PIC X(11).                        
009100         10  CUST01-HDR-COUNTRY-LIT     PIC X(9).                         
009200         10  CUST01-HDR-SIGNUP-LIT      PIC X(13).                        
009300         10  CUST01-HDR-EMAIL-LIT       PIC X(42).                        
009400*    OLD-FEED VIEW (CR-1994-077) - ISOLATES JUST THE COUNTRY              
009500*    BYTES SO ETLCUST CAN TEST THEM FOR LOWER CASE WITHOUT                
009600*    REPARSING THE WHOLE DETAIL AREA.                                     
009700     05  CUST01-OLD-FEED-AREA REDEFINES CUST01-DETAIL-AREA.               
009800         10  FILLER                     PIC X(9).                         
009900         10  CUST01-OLD-COUNTRY-LOWER   PIC X(2).                         
010000         10  FILLER                     PIC X(64).                        
010100 WORKING-STORAGE SECTION.                                                 
010200*    STANDARD TWO-BYTE FILE STATUS FOR THIS SELECT.                       
010300 01  WS-CUST01-FILE-STATUS          PIC X(2).                             
010400     88  WS-CUST01-FILE-OK              VALUE '00'.                       
010500     88  WS-CUST01-FILE-EOF              VALUE '10'.                      
010600 PROCEDURE DIVISION.                                                      
010700*    COPYBOOK-ONLY STUB PARAGRAPH - SEE THE NOTE IN NCD.CCST01.           
010800 0000-CUST01-EXIT.                                                        
010900     EXIT.                                                                
