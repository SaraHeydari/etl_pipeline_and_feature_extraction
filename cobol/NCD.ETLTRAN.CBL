000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. TRANSACTION-CLEANSE.                                         
000300     AUTHOR. T.RASMUSSEN.                                                 
000400     INSTALLATION. NORDIC RETAIL SYSTEMS - BATCH DIV.                     
000500     DATE-WRITTEN. 04/25/1988.                                            
000600     DATE-COMPILED. 04/25/1988.                                           
000700     SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.                          
000800*----------------------------------------------------------------*        
000900*    NCD.ETLTRAN - STEP 1B OF THE NIGHTLY NORDIC CUSTOMER DATA   *        
001000*    PIPELINE.  READS THE RAW TRANSACTION EXTRACT (NCD.TRAN01    *        
001100*    SHAPE), STANDARDIZES CURRENCY AND CATEGORY, DROPS BAD OR    *        
001200*    NON-POSITIVE-AMOUNT ROWS, DEDUPES ON TRANSACTION ID, SORTS  *        
001300*    ASCENDING, INFERS A MISSING CURRENCY FROM THE CUSTOMER'S    *        
001400*    COUNTRY, DROPS TRANSACTIONS FOR CUSTOMERS NOT ON THE        *        
001500*    CLEANED CUSTOMER FILE, CONVERTS EACH AMOUNT TO EUR AND      *        
001600*    WRITES THE CLEANED TRANSACTION FILE (NCD.CTRN01 SHAPE).     *        
001700*    CALLED FROM NCD.PIPEDRV - NOT A STANDALONE JOB STEP.        *        
001800*----------------------------------------------------------------*        
001900*    CHANGE LOG                                                  *        
002000*    ----------                                                  *        
002100*    04/25/88  TR   ORIGINAL WRITE-UP FOR TRANSACTION CLEANSE.   *        
002200*    11/02/89  TR   ADDED FI-EUR MAPPING AHEAD OF EMU ROLLOUT.   *        
002300*    01/09/92  KLQ  RAISED TRANSACTION TABLE TO 20000 ENTRIES.   *        
002400*    04/11/94  KLQ  CR-1994-081 CURRENCY COMPARE NOW ON UPPERED  *        
002500*                   VALUE PER MARKETING RULE CHANGE.             *        
002600*    02/18/95  MJO  ADDED CURRENCY/CATEGORY DISTRIBUTION TO THE  *        
002700*                   VALIDATION REPORT.                           *        
002800*    07/01/96  MJO  CR-1996-043 ADDED CURRENCY INFERENCE FROM    *        
002900*                   CUSTOMER COUNTRY WHEN CURRENCY ARRIVES NA.   *        
003000*    12/11/98  PHN  Y2K REMEDIATION - TIMESTAMP COMPARE NOW ON   *        
003100*                   THE FULL CCYY-MM-DD STRING.                  *        
003200*    05/03/01  MJO  CR-2001-119 EUR CONVERSION RATE TABLE        *        
003300*                   REBASED - SEE NCD.PARM01 CHANGE LOG.         *        
003400*    08/14/03  SGV  PRB00458 - ORPHAN WARNING CONFIRMED AGAINST  *        
003500*                   THE RAW INPUT COUNT, NOT THE CLEAN COUNT.    *        
003600*    03/22/05  SGV  CR-2005-015 ADDED AMOUNT MIN/MAX/MEAN/MEDIAN *        
003700*                   TO THE VALIDATION REPORT.                    *        
003800*    11/02/07  SGV  PRB00901 - 6000 CALLED 6700/6800/6900 EVEN   *        
003900*                   WHEN WS-CLEAN-COUNT WAS ZERO, DIVIDING THE   *        
004000*                   AMOUNT SUM BY ZERO AND INDEXING THE AMOUNT   *        
004100*                   TABLE AT ZERO ON A FULLY-REJECTED FILE.      *        
004200*                   GUARDED THE SAME WAY FEATENG'S 8000 GUARDS   *        
004300*                   ITS SUMMARY PERFORMS.                        *        
004400*----------------------------------------------------------------*        
004500*    THIS IS THE LONGEST PROGRAM IN THE PIPELINE - IT IS THE     *        
004600*    ONLY ONE OF THE THREE ETL STEPS THAT OPENS A SECOND INPUT   *        
004700*    FILE (THE CLEANED CUSTOMER FILE, RE-READ HERE UNDER THE     *        
004800*    LOGICAL NAME CUSTOUT) FOR CURRENCY INFERENCE AND ORPHAN     *        
004900*    REMOVAL.  READ STEPS 8/9/10 TOGETHER BEFORE CHANGING ANY    *        
005000*    ONE OF THEM - THE BINARY SEARCH IN 7600 IS SHARED BY BOTH.  *        
005100*                                                                *        
005200*    A NEW MAINTAINER SHOULD START WITH 1000-MAIN-PROCESS AND    *        
005300*    THE STEP-BY-STEP COMMENTS THERE BEFORE DROPPING INTO ANY    *        
005400*    ONE PARAGRAPH - THE ELEVEN STEPS BUILD ON EACH OTHER IN A   *        
005500*    FIXED ORDER AND SEVERAL WORK TABLES ARE REUSED ACROSS MORE  *        
005600*    THAN ONE STEP, SO READING A SINGLE PARAGRAPH IN ISOLATION   *        
005700*    CAN BE MISLEADING.                                          *        
005800*----------------------------------------------------------------*        
005900 ENVIRONMENT DIVISION.                                                    
006000 CONFIGURATION SECTION.                                                   
006100 SPECIAL-NAMES.                                                           
006200*    UPSI-1 (NOT UPSI-0) SINCE THIS PROGRAM RUNS AS THE SECOND            
006300*    JOB STEP - THE SHOP RESERVES ONE SWITCH PER STEP SO A                
006400*    SINGLE JCL OVERRIDE CARD CANNOT ACCIDENTALLY FLIP TWO STEPS          
006500*    INTO TEST MODE AT ONCE.  NCD.ETLCUST USES UPSI-0 FOR THE             
006600*    SAME PURPOSE ON THE FIRST JOB STEP, AND NCD.FEATENG USES             
006700*    UPSI-2 ON THE THIRD - SEE EACH PROGRAM'S OWN SPECIAL-NAMES.          
006800     C01 IS TOP-OF-FORM                                                   
006900     CLASS NORDIC-CURRENCY-CLASS IS "D" "S" "N" "E"                       
007000     UPSI-1 ON STATUS IS TRAN-TEST-RUN-SW.                                
007100 INPUT-OUTPUT SECTION.                                                    
007200 FILE-CONTROL.                                                            
007300*    LOGICAL NAME TRANIN - THE RAW TRANSACTION EXTRACT.  JCL              
007400*    POINTS THIS DD AT THE SAME NIGHTLY DROP FOLDER NCD.ETLCUST           
007500*    READS ITS OWN CUSTIN EXTRACT FROM.                                   
007600     SELECT TRAN-IN-FILE ASSIGN TO "TRANIN"                               
007700         ORGANIZATION IS LINE SEQUENTIAL                                  
007800         FILE STATUS IS WS-TRAN-IN-STATUS.                                
007900*    LOGICAL NAME TRANOUT - THE CLEANED, EUR-CONVERTED FILE               
008000*    HANDED FORWARD TO FEATURE-ENGINEERING.  NCD.PIPEDRV'S JCL            
008100*    ALLOCATES THIS AS A NEW FILE EACH RUN - THERE IS NO                  
008200*    GENERATION-DATA-GROUP RETENTION ON THIS INTERMEDIATE FILE.           
008300     SELECT TRAN-OUT-FILE ASSIGN TO "TRANOUT"                             
008400         ORGANIZATION IS LINE SEQUENTIAL                                  
008500         FILE STATUS IS WS-TRAN-OUT-STATUS.                               
008600*    SAME LOGICAL NAME (CUSTOUT) ETLCUST WRITES TO - THIS                 
008700*    PROGRAM RE-OPENS IT INPUT-ONLY, PURELY AS A LOOK-UP SOURCE.          
008800*    THE PIPELINE HAS NO SHARED DATABASE FOR THIS INFORMATION -           
008900*    EVERY DOWNSTREAM STEP THAT NEEDS CUSTOMER DATA RE-READS              
009000*    THIS SAME FLAT FILE RATHER THAN CALLING ETLCUST DIRECTLY.            
009100     SELECT CUST-LOOKUP-FILE ASSIGN TO "CUSTOUT"                          
009200         ORGANIZATION IS LINE SEQUENTIAL                                  
009300         FILE STATUS IS WS-CUST-LKUP-STATUS.                              
009400 DATA DIVISION.                                                           
009500 FILE SECTION.                                                            
009600*    INBOUND RECORD - SHAPE MUST TRACK NCD.TRAN01'S DETAIL AREA.          
009700*    UNLIKE NCD.TRAN01 ITSELF, THIS COPY CARRIES NO HEADER-ROW            
009800*    OR TRAILER-ROW REDEFINE - THIS PROGRAM'S OWN PRIME-READ              
009900*    LOGIC IN 2000 DISCARDS THE HEADER LINE WITHOUT EVER                  
010000*    MOVING IT INTO THIS RECORD AREA.                                     
010100 FD  TRAN-IN-FILE                                                         
010200     LABEL RECORD STANDARD.                                               
010300 01  WS-RAW-TRAN-REC.                                                     
010400*        ARRIVES AS TEXT - REDEFINED TO A SIGNED NUMERIC VIEW             
010500*        (WS-RX-TRAN-ID) ONLY AFTER IT IS STAGED INTO THE                 
010600*        RAW TABLE IN 2100, NEVER HERE ON THE FD RECORD ITSELF.           
010700     05  WS-RAW-TRAN-ID          PIC X(9).                                
010800     05  WS-RAW-CUST-ID          PIC X(9).                                
010900*        SIGNED - A CREDIT/REFUND ROW ARRIVES NEGATIVE (CR-               
011000*        2001-119 ON NCD.TRAN01 CONFIRMED THIS).                          
011100     05  WS-RAW-AMOUNT           PIC S9(7)V99.                            
011200     05  WS-RAW-CURRENCY-CDE     PIC X(3).                                
011300*        FULL TIMESTAMP TEXT, NOT JUST A DATE - THIS PROGRAM              
011400*        NEVER PARSES IT, ONLY COMPARES AND PASSES IT THROUGH.            
011500     05  WS-RAW-TIMESTAMP        PIC X(19).                               
011600     05  WS-RAW-CATEGORY         PIC X(15).                               
011700*    OUTBOUND RECORD - SHAPE MUST TRACK NCD.CTRN01 EXACTLY,               
011800*    INCLUDING THE APPENDED AMOUNT-IN-EUR FIELD THIS PROGRAM              
011900*    COMPUTES IN STEP 10 THAT THE RAW FEED DOES NOT CARRY.                
012000*    THE FIELD ORDER HERE MATCHES WS-RAW-TRAN-REC ABOVE FIELD             
012100*    FOR FIELD, WITH ONLY THE EUR AMOUNT APPENDED AT THE END -            
012200*    A MAINTAINER ADDING A NEW OUTBOUND FIELD SHOULD FOLLOW               
012300*    THE SAME PATTERN RATHER THAN INSERTING IN THE MIDDLE.                
012400 FD  TRAN-OUT-FILE                                                        
012500     LABEL RECORD STANDARD.                                               
012600 01  WS-CLN-TRAN-REC.                                                     
012700     05  WS-CLN-TRAN-ID          PIC X(9).                                
012800     05  WS-CLN-CUST-ID          PIC X(9).                                
012900     05  WS-CLN-AMOUNT           PIC S9(7)V99.                            
013000*        ALWAYS ONE OF THE FOUR NORDIC CURRENCIES BY THE TIME A           
013100*        ROW REACHES THIS RECORD - NEVER STILL "NA " ON OUTPUT            
013200*        UNLESS BOTH THE FEED AND THE CUSTOMER LOOK-UP FAILED.            
013300     05  WS-CLN-CURRENCY-CDE     PIC X(3).                                
013400     05  WS-CLN-TIMESTAMP        PIC X(19).                               
013500     05  WS-CLN-CATEGORY         PIC X(15).                               
013600*        STEP 10 OUTPUT - ZERO ONLY WHEN NO CONVERSION RATE               
013700*        COULD BE FOUND FOR THE FINAL CURRENCY CODE.                      
013800     05  WS-CLN-AMOUNT-EUR       PIC S9(7)V99.                            
013900     05  FILLER                  PIC X(10).                               
014000*    RE-READ OF THE CLEANED CUSTOMER FILE - SHAPE MUST TRACK              
014100*    NCD.CCST01, THE SAME LAYOUT ETLCUST WROTE THIS FILE IN.              
014200*    A MISMATCH BETWEEN THIS LAYOUT AND NCD.CCST01'S OWN                  
014300*    RECORD WOULD MISALIGN EVERY FIELD BELOW SILENTLY, SINCE              
014400*    LINE SEQUENTIAL READS DO NOT VALIDATE RECORD LENGTH.                 
014500 FD  CUST-LOOKUP-FILE                                                     
014600     LABEL RECORD STANDARD.                                               
014700 01  WS-CLKUP-CUST-REC.                                                   
014800     05  WS-CLKUP-CUST-ID        PIC X(9).                                
014900*        THE ONLY FIELD THIS PROGRAM ACTUALLY USES OFF THIS               
015000*        RECORD - SEE 7100, WHICH DISCARDS SIGNUP DATE AND EMAIL.         
015100     05  WS-CLKUP-COUNTRY-CDE    PIC X(2).                                
015200     05  WS-CLKUP-SIGNUP-DATE    PIC X(10).                               
015300     05  WS-CLKUP-EMAIL-ADDR     PIC X(40).                               
015400     05  FILLER                  PIC X(15).                               
015500 WORKING-STORAGE SECTION.                                                 
015600*----------------------------------------------------------------*        
015700*    FILE STATUS AND CONTROL SWITCHES                            *        
015800*    THREE SELECTS, THREE TWO-BYTE STATUS FIELDS BELOW - ONE     *        
015900*    PER FILE, NAMED FOR THE LOGICAL FILE THEY REPORT ON RATHER  *        
016000*    THAN A GENERIC WS-FILE-STATUS SHARED ACROSS ALL THREE.      *        
016100*----------------------------------------------------------------*        
016200*    STANDARD TWO-BYTE STATUS PER SELECT, SAME '00'/'10'                  
016300*    CONVENTION AS EVERY OTHER FILE IN THIS PIPELINE.                     
016400 01  WS-TRAN-IN-STATUS           PIC X(2).                                
016500     88  WS-TRAN-IN-OK               VALUE '00'.                          
016600     88  WS-TRAN-IN-EOF               VALUE '10'.                         
016700*    WRITE-ONLY FILE - NO EOF CONDITION DECLARED.                         
016800 01  WS-TRAN-OUT-STATUS          PIC X(2).                                
016900     88  WS-TRAN-OUT-OK              VALUE '00'.                          
017000 01  WS-CUST-LKUP-STATUS         PIC X(2).                                
017100     88  WS-CUST-LKUP-OK             VALUE '00'.                          
017200     88  WS-CUST-LKUP-EOF             VALUE '10'.                         
017300*    SEVEN SWITCHES - TWO EOF SWITCHES (ONE PER INPUT FILE), ONE          
017400*    HEADER-READ SWITCH (KEPT FOR SYMMETRY WITH ETLCUST'S, NOT            
017500*    RE-TESTED HERE EITHER), AND FOUR "FOUND" FLAGS SET BY THE            
017600*    LOOK-UP PARAGRAPHS FURTHER DOWN THE PROGRAM.                         
017700 01  WS-SWITCHES.                                                         
017800     05  WS-TRAN-IN-EOF-SW       PIC X(1) VALUE "N".                      
017900         88  TRAN-IN-AT-EOF          VALUE "Y".                           
018000     05  WS-HEADER-READ-SW       PIC X(1) VALUE "N".                      
018100         88  TRAN-HEADER-READ        VALUE "Y".                           
018200     05  WS-CUST-LKUP-EOF-SW     PIC X(1) VALUE "N".                      
018300         88  CUST-LKUP-AT-EOF        VALUE "Y".                           
018400*        SET BY 7600'S BINARY SEARCH - TESTED BY BOTH THE                 
018500*        CURRENCY-INFERENCE STEP (7510) AND THE ORPHAN-REMOVAL            
018600*        STEP (8100), WHICH SHARE THAT ONE SEARCH PARAGRAPH.              
018700     05  WS-CUST-FOUND-SW        PIC X(1) VALUE "N".                      
018800         88  WS-CUST-WAS-FOUND       VALUE "Y".                           
018900*        SET BY BOTH 7660 (COUNTRY-TO-CURRENCY) AND 9160                  
019000*        (CURRENCY-TO-RATE) - EACH RESETS IT TO "N" BEFORE ITS            
019100*        OWN SCAN, SO THE TWO USES NEVER CROSS-CONTAMINATE.               
019200     05  WS-CCY-FOUND-SW         PIC X(1) VALUE "N".                      
019300         88  WS-CCY-WAS-FOUND        VALUE "Y".                           
019400*        COMPILED-IN ON, LIKE NCD.PARM01'S EQUIVALENT SWITCH -            
019500*        NO CARD TYPE TURNS INFERENCE OFF TODAY.                          
019600     05  WS-INFER-CURRENCY-SW    PIC X(1) VALUE "Y".                      
019700         88  WS-INFER-CURRENCY-ON-SW  VALUE "Y".                          
019800     05  FILLER                  PIC X(1).                                
019900*----------------------------------------------------------------*        
020000*    COUNTERS - ALL COMPUTATIONAL PER SHOP STANDARD              *        
020100*    KEPT IN THE SAME ORDER THE BATCH FLOW PRODUCES THEM, RAW    *        
020200*    COUNT FIRST AND FINAL COUNT LAST, SO A READER CAN MATCH     *        
020300*    EACH FIELD TO THE 1000-MAIN-PROCESS STEP THAT SETS IT       *        
020400*    WITHOUT HUNTING BACK AND FORTH THROUGH THE PROCEDURE        *        
020500*    DIVISION.                                                   *        
020600*----------------------------------------------------------------*        
020700*    FIFTEEN COUNTERS - MORE THAN ETLCUST NEEDS SINCE THIS                
020800*    PROGRAM RUNS ELEVEN BATCH-FLOW STEPS, NOT NINE, AND TWO OF           
020900*    THEM (CURRENCY INFERENCE, ORPHAN REMOVAL) EACH PRODUCE               
021000*    THEIR OWN OPERATOR-FACING FIGURE.                                    
021100 01  WS-COUNTERS.                                                         
021200*        RAW ROW COUNT, EXCLUDING THE DISCARDED HEADER ROW.               
021300     05  WS-RAW-COUNT            PIC 9(7) COMP VALUE ZERO.                
021400*        DUPLICATE-ID WARNING COUNT FROM STEP 2 (BEFORE FILTER).          
021500     05  WS-DUP-TRAN-ID-COUNT    PIC 9(7) COMP VALUE ZERO.                
021600*        ROWS DROPPED IN STEP 3/4 FOR A MISSING KEY OR A                  
021700*        NON-POSITIVE AMOUNT.                                             
021800     05  WS-INVALID-COUNT        PIC 9(7) COMP VALUE ZERO.                
021900*        ROW COUNT AFTER STEP 3/4/5 (EDIT/FILTER/DEDUPE), BEFORE          
022000*        ORPHAN REMOVAL IN STEP 9.                                        
022100     05  WS-CLEAN-COUNT          PIC 9(7) COMP VALUE ZERO.                
022200*        RAW-COUNT MINUS CLEAN-COUNT, FOR THE STEP 7 REMOVED-PCT.         
022300     05  WS-REMOVED-COUNT        PIC 9(7) COMP VALUE ZERO.                
022400     05  WS-REMOVED-PCT          PIC 9(3)V9 COMP VALUE ZERO.              
022500*        ROW COUNT LOADED FROM THE CUSTOMER LOOK-UP FILE (STEP 8).        
022600     05  WS-CUST-COUNT           PIC 9(7) COMP VALUE ZERO.                
022700*        HOW MANY ROWS HAD THEIR CURRENCY INFERRED (STEP 8).              
022800     05  WS-INFERRED-COUNT       PIC 9(7) COMP VALUE ZERO.                
022900*        ROW COUNT AFTER ORPHAN REMOVAL (STEP 9) - THE FINAL              
023000*        COUNT ACTUALLY WRITTEN TO TRANOUT IN STEP 11.                    
023100     05  WS-FINAL-COUNT          PIC 9(7) COMP VALUE ZERO.                
023200*        PRB00458 - COMPUTED AGAINST RAW-COUNT, NOT CLEAN-COUNT.          
023300     05  WS-ORPHAN-WARN-COUNT    PIC 9(7) COMP VALUE ZERO.                
023400*        HOW MANY CLEAN ROWS STILL CARRY "NA " CURRENCY EVEN              
023500*        AFTER INFERENCE - REPORTED, NOT TREATED AS AN ERROR.             
023600     05  WS-NA-CURRENCY-COUNT    PIC 9(7) COMP VALUE ZERO.                
023700*        HOW MANY CLEAN ROWS ARRIVED WITH NO MERCHANDISE                  
023800*        CATEGORY - THERE IS NO INFERENCE STEP FOR CATEGORY,              
023900*        SO THIS FIGURE NEVER CHANGES AFTER STEP 7 PRINTS IT.             
024000     05  WS-NA-CATEGORY-COUNT    PIC 9(7) COMP VALUE ZERO.                
024100*        FIRST-OCCURRENCE COUNT OF DISTINCT CUSTOMER IDS ON THE           
024200*        CLEAN SET (STEP 7 REPORT LINE).                                  
024300     05  WS-DISTINCT-CUST-COUNT  PIC 9(7) COMP VALUE ZERO.                
024400*        HOW MANY SLOTS OF WS-CURRENCY-REPORT-TABLE ARE IN USE.           
024500     05  WS-DISTINCT-CURR-COUNT  PIC 9(3) COMP VALUE ZERO.                
024600*        HOW MANY SLOTS OF WS-CATEGORY-REPORT-TABLE ARE IN USE,           
024700*        CAPPED AT 30 (SEE 6150'S GUARD).                                 
024800     05  WS-DISTINCT-CAT-COUNT   PIC 9(3) COMP VALUE ZERO.                
024900     05  FILLER                  PIC X(1).                                
025000*----------------------------------------------------------------*        
025100*    RAW-RECORD TABLE - HOLDS EVERY INPUT ROW IN ARRIVAL ORDER   *        
025200*    SO THE DUPLICATE-ID WARNING CAN BE COMPUTED BEFORE ANY      *        
025300*    FILTERING TAKES PLACE (BATCH FLOW STEP 2 vs STEPS 4/5).     *        
025400*    ARRIVAL ORDER MATTERS HERE - STEP 5'S DEDUPE-KEEP-FIRST     *        
025500*    RULE DEPENDS ON THIS TABLE STILL BEING WALKED IN THE        *        
025600*    ORDER THE FEED SENT THE ROWS, NOT SOME SORTED ORDER.        *        
025700*----------------------------------------------------------------*        
025800*        20000-ENTRY CEILING (RAISED FROM AN UNDOCUMENTED                 
025900*        SMALLER LIMIT BY THE 01/09/92 CHANGE) - TRANSACTION              
026000*        VOLUME RUNS WELL ABOVE CUSTOMER VOLUME PER NIGHT.                
026100 01  WS-RAW-TABLE.                                                        
026200     05  WS-RAW-ENTRY OCCURS 20000 TIMES                                  
026300             INDEXED BY WS-RX-IDX.                                        
026400         10  WS-RX-TRAN-ID       PIC 9(9).                                
026500         10  WS-RX-CUST-ID       PIC 9(9).                                
026600         10  WS-RX-AMOUNT        PIC S9(7)V99.                            
026700         10  WS-RX-CURRENCY      PIC X(3).                                
026800         10  WS-RX-TIMESTAMP     PIC X(19).                               
026900         10  WS-RX-CATEGORY      PIC X(15).                               
027000         10  FILLER              PIC X(05).                               
027100*    ID-ONLY VIEW, SAME PURPOSE AS ETLCUST'S EQUIVALENT REDEFINE -        
027200*    LETS 2510 COPY JUST THE TRANSACTION ID OUT OF EACH RAW ROW           
027300*    WITHOUT TOUCHING THE OTHER SIX FIELDS OF THAT ENTRY.                 
027400 01  WS-RAW-TABLE-ID-VIEW REDEFINES WS-RAW-TABLE.                         
027500     05  WS-RIV-ENTRY OCCURS 20000 TIMES.                                 
027600         10  WS-RIV-TRAN-ID      PIC 9(9).                                
027700         10  FILLER              PIC X(60).                               
027800*    SORTED-IN-PLACE ID WORK TABLE FOR THE STEP 2 DUPLICATE               
027900*    CHECK - DISCARDED AFTER 2500 RETURNS.  A SEPARATE COPY               
028000*    RATHER THAN SORTING THE RAW TABLE DIRECTLY, SINCE STEP 3             
028100*    STILL NEEDS THE RAW TABLE IN ITS ORIGINAL ARRIVAL ORDER.             
028200 01  WS-SORT-ID-TABLE.                                                    
028300     05  WS-SID-ENTRY OCCURS 20000 TIMES.                                 
028400         10  WS-SID-TRAN-ID      PIC 9(9).                                
028500         10  FILLER              PIC X(1).                                
028600*----------------------------------------------------------------*        
028700*    OUTPUT TABLE - VALID, STANDARDIZED, DEDUPED TRANSACTION     *        
028800*    ROWS.  SORTED ASCENDING BY TRANSACTION ID, THEN COMPACTED   *        
028900*    IN PLACE BY ORPHAN REMOVAL (STEP 9) AND CARRIED THROUGH     *        
029000*    CURRENCY INFERENCE (STEP 8) AND EUR CONVERSION (STEP 10).   *        
029100*    THIS ONE TABLE IS BUILT ONCE IN STEP 5 AND THEN MUTATED     *        
029200*    BY EVERY LATER STEP RIGHT UP TO THE FINAL WRITE - NO STEP   *        
029300*    AFTER 5 EVER COPIES IT TO A SEPARATE TABLE, WHICH IS WHY    *        
029400*    THE COMPACTION IN 8100 MUST BE DONE CAREFULLY IN PLACE.     *        
029500*----------------------------------------------------------------*        
029600*        THREE INDEXES - WS-OX-IDX FOR THE ROW BEING BUILT OR             
029700*        SCANNED, WS-OX-IDX2 FOR A SECOND ROW UNDER COMPARISON            
029800*        (DEDUPE, DISTINCT-CUSTOMER SCAN), WS-OX-IDX3 FOR THE             
029900*        COMPACTION TARGET SLOT IN STEP 9'S ORPHAN REMOVAL.               
030000 01  WS-OUT-TABLE.                                                        
030100     05  WS-OX-ENTRY OCCURS 20000 TIMES                                   
030200             INDEXED BY WS-OX-IDX WS-OX-IDX2 WS-OX-IDX3.                  
030300         10  WS-OX-TRAN-ID       PIC 9(9).                                
030400         10  WS-OX-CUST-ID       PIC 9(9).                                
030500         10  WS-OX-AMOUNT        PIC S9(7)V99.                            
030600         10  WS-OX-CURRENCY      PIC X(3).                                
030700         10  WS-OX-TIMESTAMP     PIC X(19).                               
030800         10  WS-OX-CATEGORY      PIC X(15).                               
030900*            ZEROED WHEN THE ROW IS FIRST BUILT IN 3100 - NOT             
031000*            FILLED IN UNTIL STEP 10 RUNS, MUCH LATER.                    
031100         10  WS-OX-AMOUNT-EUR    PIC S9(7)V99.                            
031200         10  FILLER              PIC X(1).                                
031300*    KEY-ONLY VIEW - USED BY THE STEP 5 DEDUPE LOOK-UP (3200)             
031400*    AND THE STEP 6 SORT (4000/4050) SO NEITHER NEEDS TO MOVE             
031500*    THE FULL 62-BYTE ENTRY JUST TO COMPARE A TRANSACTION ID.             
031600 01  WS-OUT-TABLE-KEYS REDEFINES WS-OUT-TABLE.                            
031700     05  WS-OK-ENTRY OCCURS 20000 TIMES.                                  
031800         10  WS-OK-TRAN-ID       PIC 9(9).                                
031900         10  FILLER              PIC X(65).                               
032000*----------------------------------------------------------------*        
032100*    CUSTOMER LOOK-UP TABLE - LOADED FROM THE CLEANED CUSTOMER   *        
032200*    FILE, WHICH NCD.ETLCUST WRITES ALREADY SORTED ASCENDING BY  *        
032300*    CUSTOMER ID, SO NO RE-SORT IS NEEDED HERE - THIS PROGRAM    *        
032400*    BINARY-SEARCHES IT DIRECTLY FOR CURRENCY INFERENCE, THE     *        
032500*    ORPHAN CHECK, AND (LATER) THE FEATURE-ENGINE ENRICHMENT.    *        
032600*    "LATER" REFERS TO NCD.FEATENG, NOT TO A LATER STEP OF       *        
032700*    THIS PROGRAM - FEATENG BUILDS ITS OWN COPY OF THIS SAME     *        
032800*    LOOK-UP FROM THE SAME NCD.CUSTOUT FILE RATHER THAN          *        
032900*    RECEIVING IT FROM THIS PROGRAM.                             *        
033000*----------------------------------------------------------------*        
033100*        5000-ENTRY CEILING MATCHES ETLCUST'S OWN RAW-TABLE               
033200*        LIMIT - THE CLEANED CUSTOMER FILE CAN NEVER HOLD MORE            
033300*        ROWS THAN THAT PROGRAM WAS SIZED TO ACCEPT.                      
033400 01  WS-CUST-TABLE.                                                       
033500     05  WS-CX-ENTRY OCCURS 5000 TIMES                                    
033600             INDEXED BY WS-CX-IDX.                                        
033700         10  WS-CX-CUSTOMER-ID   PIC 9(9).                                
033800         10  WS-CX-COUNTRY-CDE   PIC X(2).                                
033900         10  FILLER              PIC X(1).                                
034000*    KEY-ONLY VIEW - THE BINARY SEARCH IN 7600 COMPARES ONLY              
034100*    THIS FIELD, NEVER THE COUNTRY CODE ALONGSIDE IT.  KEEPING            
034200*    THE COMPARE ON A SINGLE NUMERIC ELEMENTARY ITEM RATHER               
034300*    THAN A GROUP ITEM AVOIDS A COSTLY GROUP COMPARE ON EVERY             
034400*    BISECTION STEP OF THE SEARCH.                                        
034500 01  WS-CUST-TABLE-KEYS REDEFINES WS-CUST-TABLE.                          
034600     05  WS-CTK-ENTRY OCCURS 5000 TIMES.                                  
034700         10  WS-CTK-CUSTOMER-ID  PIC 9(9).                                
034800         10  FILLER              PIC X(3).                                
034900*----------------------------------------------------------------*        
035000*    COMPILED-IN COUNTRY/CURRENCY/RATE TABLE - RESTATED FROM     *        
035100*    NCD.PARM01 SINCE THIS SHOP DOES NOT COPY WORKING-STORAGE    *        
035200*    BETWEEN JOB STEPS.  USED BOTH FOR CURRENCY INFERENCE (BY    *        
035300*    COUNTRY) AND EUR CONVERSION (BY CURRENCY).                  *        
035400*    KEEP THIS TABLE'S FOUR VALUE CLAUSES IN LOCK-STEP WITH      *        
035500*    NCD.PARM01'S OWN COPY AND WITH NCD.ETLCUST'S - A RATE       *        
035600*    CHANGE APPLIED TO ONLY ONE OF THE THREE PROGRAMS WILL       *        
035700*    PRODUCE A NIGHTLY RUN WHERE THE CUSTOMER FILE AND THE       *        
035800*    TRANSACTION FILE DISAGREE ON THE EUR VALUE OF THE SAME      *        
035900*    UNDERLYING CURRENCY.                                        *        
036000*----------------------------------------------------------------*        
036100*    DOUBLES AS BOTH A COUNTRY-TO-CURRENCY MAP (7650, KEYED BY            
036200*    WS-CCY-COUNTRY-CDE) AND A CURRENCY-TO-RATE MAP (9150,                
036300*    KEYED BY WS-CCY-CURRENCY-CDE) - TWO LOOK-UP PARAGRAPHS               
036400*    SHARE ONE FOUR-ENTRY TABLE RATHER THAN DECLARING TWO.                
036500 01  WS-COUNTRY-CURRENCY-TABLE.                                           
036600     05  WS-CCY-ENTRY OCCURS 4 TIMES INDEXED BY WS-CCY-IDX.               
036700         10  WS-CCY-COUNTRY-CDE       PIC X(2).                           
036800         10  WS-CCY-CURRENCY-CDE      PIC X(3).                           
036900         10  WS-CCY-CONVERSION-RATE   PIC 9(1)V9(3).                      
037000*    SAME FOUR PRIMED ROWS AS NCD.PARM01, REBASED CR-2001-119 -           
037100*    CHECK PARM01'S CHANGE LOG FIRST IF THESE RATES LOOK STALE.           
037200*    RATES ARE DISPLAY NUMERIC, NOT COMP-3, SINCE THIS PROGRAM            
037300*    ONLY EVER MULTIPLIES BY THEM IN 9100 AND NEVER STORES A              
037400*    LARGE ARRAY OF THEM WHERE PACKED STORAGE WOULD MATTER.               
037500 01  WS-COUNTRY-CURRENCY-VALUES REDEFINES                                 
037600         WS-COUNTRY-CURRENCY-TABLE.                                       
037700     05  FILLER   PIC X(2) VALUE "DK".                                    
037800     05  FILLER   PIC X(3) VALUE "DKK".                                   
037900     05  FILLER   PIC 9V999 VALUE 0.134.                                  
038000     05  FILLER   PIC X(2) VALUE "SE".                                    
038100     05  FILLER   PIC X(3) VALUE "SEK".                                   
038200     05  FILLER   PIC 9V999 VALUE 0.091.                                  
038300     05  FILLER   PIC X(2) VALUE "NO".                                    
038400     05  FILLER   PIC X(3) VALUE "NOK".                                   
038500     05  FILLER   PIC 9V999 VALUE 0.088.                                  
038600     05  FILLER   PIC X(2) VALUE "FI".                                    
038700     05  FILLER   PIC X(3) VALUE "EUR".                                   
038800     05  FILLER   PIC 9V999 VALUE 1.000.                                  
038900*----------------------------------------------------------------*        
039000*    VALIDATION-REPORT ACCUMULATORS (STEP 7) - CURRENCY AND      *        
039100*    CATEGORY DISTRIBUTIONS ARE BUILT AS-ENCOUNTERED SINCE       *        
039200*    EITHER MAY CARRY ANY ISO CODE OR MERCHANDISE GROUP, NOT     *        
039300*    JUST THE FOUR NORDIC CURRENCIES.                            *        
039400*    ADDED MJO 02/18/95 - BEFORE THIS CHANGE THE VALIDATION      *        
039500*    REPORT SHOWED ONLY RAW/CLEAN/REMOVED COUNTS, WITH NO WAY    *        
039600*    TO SEE WHETHER A BAD RUN WAS CONCENTRATED IN ONE CURRENCY   *        
039700*    OR SPREAD ACROSS THE WHOLE FEED.                            *        
039800*----------------------------------------------------------------*        
039900*    20-SLOT CEILING - THE FOUR NORDIC CURRENCIES PLUS INFERRED           
040000*    "NA" LEAVE ROOM FOR STRAY ISO CODES BEFORE 6150 TIES OFF.            
040100 01  WS-CURRENCY-REPORT-TABLE.                                            
040200     05  WS-CUR-ENTRY OCCURS 20 TIMES INDEXED BY WS-CUR-IDX.              
040300         10  WS-CUR-CURRENCY-CDE PIC X(3).                                
040400         10  WS-CUR-COUNT        PIC 9(7) COMP.                           
040500         10  FILLER              PIC X(1).                                
040600*    30-SLOT CEILING - 6150 STOPS ADDING NEW CATEGORIES ONCE              
040700*    THIS FILLS AND FOLDS ANY OVERFLOW INTO THE "NA" ROW.                 
040800*    THIRTY WAS PICKED AS COMFORTABLY ABOVE THE MERCHANDISE               
040900*    CATALOG'S DOCUMENTED CATEGORY COUNT AT THE TIME THIS                 
041000*    TABLE WAS ADDED - A CATALOG EXPANSION PAST THIRTY GROUPS             
041100*    WOULD NEED THIS CONSTANT RAISED.                                     
041200 01  WS-CATEGORY-REPORT-TABLE.                                            
041300     05  WS-CAT-ENTRY OCCURS 30 TIMES INDEXED BY WS-CAT-IDX.              
041400         10  WS-CAT-CATEGORY     PIC X(15).                               
041500         10  WS-CAT-COUNT        PIC 9(7) COMP.                           
041600         10  FILLER              PIC X(1).                                
041700*    HOLDS THE SIGNED AMOUNT OF EVERY SURVIVING TRANSACTION SO            
041800*    6700-6900 CAN SORT AND WALK IT FOR THE MIN/MAX/MEAN/MEDIAN           
041900*    STATISTICS ON THE VALIDATION REPORT (PRB00901 GUARDS THE             
042000*    ZERO-ROW CASE - SEE 6900).                                           
042100 01  WS-AMOUNT-SORT-TABLE.                                                
042200     05  WS-AMT-ENTRY OCCURS 20000 TIMES.                                 
042300         10  WS-AMT-VALUE        PIC S9(7)V99.                            
042400         10  FILLER              PIC X(1).                                
042500*----------------------------------------------------------------*        
042600*    MISCELLANEOUS WORK FIELDS                                   *        
042700*    ONE GROUP FOR EVERY UNSUBSCRIPTED SCRATCH FIELD THE         *        
042800*    PROGRAM NEEDS - STAGING AREAS, SORT SWAP AREAS, SEARCH      *        
042900*    BOUNDS, RUNNING TOTALS, AND THE EDITED FIELDS USED ONLY     *        
043000*    FOR DISPLAY OUTPUT.  NONE OF THESE PERSIST ACROSS BATCH     *        
043100*    FLOW STEPS - EACH STEP RE-INITIALIZES WHAT IT NEEDS.        *        
043200*----------------------------------------------------------------*        
043300 01  WS-WORK-FIELDS.                                                      
043400*    STAGING FIELDS FOR THE CURRENT ROW UNDER EDIT (STEP 3) OR            
043500*    UNDER CURRENCY INFERENCE / EUR CONVERSION (STEPS 8-10).              
043600     05  WS-WORK-CURRENCY        PIC X(3).                                
043700     05  WS-WORK-CATEGORY        PIC X(15).                               
043800     05  WS-WORK-TRAN-ID-N       PIC 9(9).                                
043900     05  WS-WORK-CUST-ID-N       PIC 9(9).                                
044000     05  WS-WORK-AMOUNT          PIC S9(7)V99.                            
044100*    SUBSCRIPTS FOR TABLE WALKS THAT USE A DISPLAY NUMERIC                
044200*    RATHER THAN AN INDEX (THE INSERTION-SORT SWAP LOOP).                 
044300     05  WS-WORK-SUBSCR          PIC 9(7) COMP.                           
044400     05  WS-WORK-SUBSCR2         PIC 9(7) COMP.                           
044500*    LOW/HIGH/MID BOUNDS FOR THE BINARY SEARCHES IN 7600 AND              
044600*    7660 (CUST-ID LOOK-UP AND COUNTRY-TO-CURRENCY LOOK-UP).              
044700     05  WS-WORK-LOW             PIC 9(7) COMP.                           
044800     05  WS-WORK-HIGH            PIC 9(7) COMP.                           
044900     05  WS-WORK-MID             PIC 9(7) COMP.                           
045000*    ONE-ROW HOLDING AREA FOR THE INSERTION-SORT SWAP IN 2650 -           
045100*    A FULL-ROW GROUP MOVE IS CHEAPER THAN SIX FIELD MOVES.               
045200     05  WS-SWAP-ENTRY.                                                   
045300         10  WS-SWAP-TRAN-ID         PIC 9(9).                            
045400         10  WS-SWAP-CUST-ID         PIC 9(9).                            
045500         10  WS-SWAP-AMOUNT          PIC S9(7)V99.                        
045600         10  WS-SWAP-CURRENCY        PIC X(3).                            
045700         10  WS-SWAP-TIMESTAMP       PIC X(19).                           
045800         10  WS-SWAP-CATEGORY        PIC X(15).                           
045900         10  WS-SWAP-AMOUNT-EUR      PIC S9(7)V99.                        
046000         10  FILLER                  PIC X(1).                            
046100*    COMPARE KEYS PULLED OUT OF WS-SWAP-ENTRY SO THE SORT                 
046200*    PARAGRAPHS CAN TEST A SIMPLE ELEMENTARY ITEM.                        
046300     05  WS-SWAP-ID-VALUE        PIC 9(9).                                
046400     05  WS-SWAP-AMT-VALUE       PIC S9(7)V99.                            
046500*    EARLIEST/LATEST TIMESTAMP SEEN THIS RUN - PRIMED TO THE              
046600*    OPPOSITE EXTREME SO THE FIRST ROW ALWAYS WINS BOTH.                  
046700     05  WS-MIN-TIMESTAMP        PIC X(19) VALUE HIGH-VALUES.             
046800     05  WS-MAX-TIMESTAMP        PIC X(19) VALUE LOW-VALUES.              
046900*    RUNNING TOTAL AND DERIVED STATISTICS FOR THE VALIDATION              
047000*    REPORT'S AMOUNT SECTION (STEP 7, PARAGRAPHS 6700-6900).              
047100     05  WS-AMOUNT-SUM           PIC S9(9)V99 VALUE ZERO.                 
047200     05  WS-AMOUNT-MIN           PIC S9(7)V99 VALUE ZERO.                 
047300     05  WS-AMOUNT-MAX           PIC S9(7)V99 VALUE ZERO.                 
047400     05  WS-AMOUNT-MEAN          PIC S9(7)V99 VALUE ZERO.                 
047500     05  WS-AMOUNT-MEDIAN        PIC S9(7)V99 VALUE ZERO.                 
047600*    MEDIAN POSITION AND ODD/EVEN REMAINDER - REMAINDER OF ZERO           
047700*    MEANS AN EVEN ROW COUNT, SO 6900 AVERAGES THE MIDDLE PAIR.           
047800     05  WS-MEDIAN-MIDPT         PIC 9(7) COMP.                           
047900     05  WS-MEDIAN-REMAINDER     PIC 9(1) COMP.                           
048000*    EDITED DISPLAY FIELDS FOR THE VALIDATION REPORT - ZERO               
048100*    SUPPRESSION AND A FLOATING SIGN, NEVER USED IN ARITHMETIC.           
048200*    KEPT SEPARATE FROM THE COMP/S9 WORK FIELDS ABOVE SO A                
048300*    REPORT-LAYOUT CHANGE NEVER RISKS TOUCHING AN ARITHMETIC              
048400*    FIELD BY ACCIDENT - PHN'S RULE OF THUMB FROM THE Y2K PASS.           
048500     05  WS-DISPLAY-COUNT        PIC ZZZZZZ9.                             
048600     05  WS-DISPLAY-PCT          PIC ZZ9.9.                               
048700     05  WS-DISPLAY-AMOUNT       PIC -ZZZZZZ9.99.                         
048800     05  FILLER                  PIC X(1).                                
048900 PROCEDURE DIVISION.                                                      
049000*----------------------------------------------------------------*        
049100*    PARAGRAPH NUMBERING FOLLOWS THE SAME 1000/2000/.../9000     *        
049200*    BATCH-FLOW-STEP SCHEME AS NCD.ETLCUST - EACH THOUSAND       *        
049300*    RANGE OWNS ONE STEP AND ITS OWN HELPER PARAGRAPHS (X100,    *        
049400*    X200, ...).  THIS PROGRAM RUNS ELEVEN STEPS INSTEAD OF      *        
049500*    ETLCUST'S NINE, WHICH IS WHY THE NUMBERING RUNS ALL THE     *        
049600*    WAY OUT TO 9550 RATHER THAN STOPPING AT 7000.               *        
049700*----------------------------------------------------------------*        
049800 1000-MAIN-PROCESS.                                                       
049900*    UPSI-1 TEST MODE IS PURELY INFORMATIONAL - IT CHANGES NO             
050000*    LOGIC IN THIS PROGRAM.  OPERATIONS SETS IT ON A RERUN SO             
050100*    THE JOB LOG CLEARLY SHOWS THE OUTPUT WAS NOT A NORMAL                
050200*    NIGHTLY PASS.                                                        
050300     IF TRAN-TEST-RUN-SW                                                  
050400         DISPLAY "ETLTRAN - RUNNING IN UPSI-1 TEST MODE"                  
050500     END-IF.                                                              
050600*    STEP 1 - LOAD THE RAW EXTRACT INTO WS-RAW-TABLE.                     
050700     PERFORM 2000-READ-TRANSACTIONS-THRU-EXIT.                            
050800*    STEP 2 - FLAG DUPLICATE TRANSACTION IDS ON THE RAW ROWS              
050900*    BEFORE ANY ROW IS EDITED OR DROPPED.                                 
051000     PERFORM 2500-COUNT-DUPLICATES-THRU-EXIT.                             
051100*    STEP 3 - APPLY THE STANDARD FIELD EDITS AND BUILD THE                
051200*    CLEAN OUTPUT TABLE, REJECTING INVALID ROWS AS WE GO.                 
051300     PERFORM 3000-EDIT-STD-FILTER-THRU-EXIT.                              
051400*    STEP 4 - SORT THE CLEAN OUTPUT INTO TRANSACTION-ID ORDER             
051500*    SO THE FINAL TRANOUT FILE READS BACK IN A PREDICTABLE                
051600*    ORDER (SEE THE BANNER AHEAD OF 4000 FOR WHY THIS IS NOT              
051700*    THE SAME TABLE STEPS 8/9 BINARY-SEARCH).                             
051800     PERFORM 4000-SORT-OUTPUT-THRU-EXIT.                                  
051900*    STEP 5 - REPORT WHAT FRACTION OF THE RAW EXTRACT WAS                 
052000*    DROPPED BY STEP 3'S EDITS.                                           
052100     PERFORM 5000-PRINT-REMOVED-PCT-THRU-EXIT.                            
052200*    STEP 6 - ACCUMULATE AND PRINT THE VALIDATION REPORT                  
052300*    (CURRENCY/CATEGORY DISTRIBUTIONS, AMOUNT STATISTICS).                
052400     PERFORM 6000-VALIDATION-REPORT-THRU-EXIT.                            
052500*    STEP 7 - LOAD NCD.CUSTOUT (ETLCUST'S OUTPUT) INTO A                  
052600*    KEY-ONLY TABLE FOR THE CUSTOMER-ID JOIN IN STEPS 8 AND 9.            
052700     PERFORM 7000-LOAD-CUSTOMER-TABLE-THRU-EXIT.                          
052800*    STEP 8 - INFER A MISSING CURRENCY CODE FROM THE OWNING               
052900*    CUSTOMER'S HOME COUNTRY (CR-1994-078).                               
053000     PERFORM 7500-INFER-CURRENCY-THRU-EXIT.                               
053100*    STEP 9 - DROP ANY TRANSACTION WHOSE CUSTOMER-ID DID NOT              
053200*    SURVIVE ETLCUST'S OWN EDITS (PRB00458 WARNS, DOES NOT ABORT).        
053300     PERFORM 8000-REMOVE-ORPHANS-THRU-EXIT.                               
053400*    STEP 10 - CONVERT EACH TRANSACTION'S AMOUNT TO EUR USING             
053500*    THE CURRENCY-TO-RATE TABLE.                                          
053600     PERFORM 9000-CONVERT-TO-EUR-THRU-EXIT.                               
053700*    STEP 11 - WRITE THE FINAL CLEAN, JOINED, CONVERTED                   
053800*    TRANSACTIONS TO NCD.TRANOUT FOR FEATENG TO CONSUME.                  
053900     PERFORM 9500-WRITE-TRANSACTIONS-THRU-EXIT.                           
054000     GOBACK.                                                              
054100*    GOBACK, NOT STOP RUN - THIS PROGRAM IS ALWAYS CALLED FROM            
054200*    NCD.PIPEDRV, NEVER RUN AS ITS OWN JOB STEP, SO CONTROL               
054300*    MUST RETURN TO THE CALLER RATHER THAN ENDING THE JOB.                
054400 1000-EXIT.                                                               
054500     EXIT.                                                                
054600*----------------------------------------------------------------*        
054700*    STEP 1 - READ ALL RAW TRANSACTION ROWS INTO WS-RAW-TABLE.   *        
054800*    THE FIRST DATA LINE IS THE HEADER ROW AND IS DISCARDED.     *        
054900*    THE WHOLE FILE IS HELD IN MEMORY, NOT PROCESSED ROW BY      *        
055000*    ROW, BECAUSE STEP 2'S DUPLICATE CHECK AND STEP 6'S SORT     *        
055100*    BOTH NEED RANDOM ACCESS TO ROWS OUT OF ARRIVAL ORDER -      *        
055200*    A STRAIGHT SEQUENTIAL PASS CANNOT DO EITHER.                *        
055300*----------------------------------------------------------------*        
055400 2000-READ-TRANSACTIONS-THRU-EXIT.                                        
055500     OPEN INPUT TRAN-IN-FILE.                                             
055600*    A BAD OPEN IS FATAL BUT NOT ABORTED HERE - THE PROGRAM               
055700*    FALLS THROUGH WITH WS-RAW-COUNT AT ZERO AND LETS THE                 
055800*    LATER STEPS REPORT AN EMPTY RUN RATHER THAN DUMPING.                 
055900     IF NOT WS-TRAN-IN-OK                                                 
056000         DISPLAY "ETLTRAN - CANNOT OPEN TRANIN, STATUS "                  
056100             WS-TRAN-IN-STATUS                                            
056200         GO TO 2000-EXIT                                                  
056300     END-IF.                                                              
056400*    PRIME READ - THE HEADER ROW (COLUMN NAMES) IS THE FIRST              
056500*    LINE OF THE EXTRACT AND MUST NEVER LAND IN WS-RAW-TABLE.             
056600     READ TRAN-IN-FILE                                                    
056700         AT END SET TRAN-IN-AT-EOF TO TRUE                                
056800     END-READ.                                                            
056900     IF NOT TRAN-IN-AT-EOF                                                
057000         SET TRAN-HEADER-READ TO TRUE                                     
057100     END-IF.                                                              
057200     PERFORM 2100-READ-ONE-TRANSACTION-THRU-EXIT                          
057300         UNTIL TRAN-IN-AT-EOF.                                            
057400     CLOSE TRAN-IN-FILE.                                                  
057500 2000-EXIT.                                                               
057600     EXIT.                                                                
057700*    STAGES THE ROW JUST READ INTO WS-RAW-TABLE AND PRIMES                
057800*    THE NEXT READ - THE HEADER ROW ITSELF WAS ALREADY                    
057900*    CONSUMED BY THE PRIME READ ABOVE, SO EVERY ROW SEEN                  
058000*    HERE IS A GENUINE DETAIL ROW.                                        
058100 2100-READ-ONE-TRANSACTION-THRU-EXIT.                                     
058200*    THE INDEX IS SET FROM THE COUNT RATHER THAN INCREMENTED              
058300*    SEPARATELY SO A REJECTED PRIME READ CAN NEVER LEAVE THE              
058400*    TWO OUT OF STEP WITH EACH OTHER.                                     
058500     ADD 1 TO WS-RAW-COUNT.                                               
058600     SET WS-RX-IDX TO WS-RAW-COUNT.                                       
058700*    SIX FIELD MOVES RATHER THAN ONE GROUP MOVE - THE INCOMING            
058800*    RECORD LAYOUT (TRAN01) AND THE TABLE ENTRY LAYOUT ARE NOT            
058900*    BYTE-FOR-BYTE IDENTICAL, SO A GROUP MOVE WOULD MISALIGN.             
059000     MOVE WS-RAW-TRAN-ID     TO WS-RX-TRAN-ID (WS-RX-IDX).                
059100     MOVE WS-RAW-CUST-ID     TO WS-RX-CUST-ID (WS-RX-IDX).                
059200     MOVE WS-RAW-AMOUNT      TO WS-RX-AMOUNT (WS-RX-IDX).                 
059300     MOVE WS-RAW-CURRENCY-CDE TO WS-RX-CURRENCY (WS-RX-IDX).              
059400     MOVE WS-RAW-TIMESTAMP   TO WS-RX-TIMESTAMP (WS-RX-IDX).              
059500     MOVE WS-RAW-CATEGORY    TO WS-RX-CATEGORY (WS-RX-IDX).               
059600*    RE-PRIME FOR THE NEXT ITERATION OF THE PERFORM ... UNTIL             
059700*    IN 2000 - THE USUAL LOOK-AHEAD READ PATTERN THIS SHOP USES.          
059800     READ TRAN-IN-FILE                                                    
059900         AT END SET TRAN-IN-AT-EOF TO TRUE                                
060000     END-READ.                                                            
060100 2100-EXIT.                                                               
060200     EXIT.                                                                
060300*----------------------------------------------------------------*        
060400*    STEP 2 - COUNT DUPLICATE TRANSACTION IDS ON THE RAW INPUT,  *        
060500*    BEFORE ANY EDITING OR FILTERING TAKES PLACE.                *        
060600*    THIS IS DELIBERATELY SEPARATE FROM THE DEDUPE-KEEP-FIRST    *        
060700*    LOGIC IN STEP 5 (PARAGRAPH 3100) - THIS STEP ONLY COUNTS    *        
060800*    AND WARNS, IT NEVER DROPS A ROW, SO THE OPERATOR SEES HOW   *        
060900*    MANY DUPLICATE IDS THE FEED CARRIED EVEN IF NONE OF THEM    *        
061000*    ACTUALLY SURVIVE TO THE OUTPUT TABLE.                       *        
061100*----------------------------------------------------------------*        
061200 2500-COUNT-DUPLICATES-THRU-EXIT.                                         
061300*    COPY THE ID-ONLY VIEW OF EVERY RAW ROW INTO THE SCRATCH              
061400*    TABLE, SORT IT, THEN COUNT ADJACENT MATCHES - THIS IS                
061500*    THE SAME ID-ONLY-VIEW-PLUS-SORT PATTERN NCD.ETLCUST USES.            
061600     PERFORM 2510-COPY-ID-ENTRY-THRU-EXIT                                 
061700         VARYING WS-WORK-SUBSCR FROM 1 BY 1                               
061800         UNTIL WS-WORK-SUBSCR > WS-RAW-COUNT.                             
061900     PERFORM 2600-SORT-ID-TABLE-THRU-EXIT.                                
062000     PERFORM 2520-CHECK-ID-DUP-THRU-EXIT                                  
062100         VARYING WS-WORK-SUBSCR FROM 2 BY 1                               
062200         UNTIL WS-WORK-SUBSCR > WS-RAW-COUNT.                             
062300*    WARNING ONLY - DUPLICATE TRANSACTION IDS ARE NOT ONE OF              
062400*    THE STANDARD-EDIT REJECT RULES, SO NO ROW IS DROPPED HERE.           
062500     IF WS-DUP-TRAN-ID-COUNT > 0                                          
062600         MOVE WS-DUP-TRAN-ID-COUNT TO WS-DISPLAY-COUNT                    
062700         DISPLAY "WARNING - " WS-DISPLAY-COUNT                            
062800             " DUPLICATE TRANSACTION ID VALUES ON RAW INPUT"              
062900     END-IF.                                                              
063000 2500-EXIT.                                                               
063100     EXIT.                                                                
063200*    COPIES ONE RAW ROW'S TRANSACTION ID INTO THE SORT-ONLY               
063300*    TABLE - NOTHING ELSE ABOUT THE ROW IS NEEDED FOR THIS CHECK.         
063400 2510-COPY-ID-ENTRY-THRU-EXIT.                                            
063500     MOVE WS-RIV-TRAN-ID (WS-WORK-SUBSCR)                                 
063600         TO WS-SID-TRAN-ID (WS-WORK-SUBSCR).                              
063700 2510-EXIT.                                                               
063800     EXIT.                                                                
063900*    ADJACENT-PAIR COMPARE ON THE SORTED ID TABLE - A RUN OF              
064000*    THREE IDENTICAL IDS COUNTS AS TWO DUPLICATES, NOT ONE OR             
064100*    THREE, SINCE EACH PAIR (1,2) AND (2,3) MATCHES ONCE.                 
064200 2520-CHECK-ID-DUP-THRU-EXIT.                                             
064300     IF WS-SID-TRAN-ID (WS-WORK-SUBSCR) =                                 
064400             WS-SID-TRAN-ID (WS-WORK-SUBSCR - 1)                          
064500         ADD 1 TO WS-DUP-TRAN-ID-COUNT                                    
064600     END-IF.                                                              
064700 2520-EXIT.                                                               
064800     EXIT.                                                                
064900*----------------------------------------------------------------*        
065000*    STRAIGHT INSERTION SORT OF THE ID-ONLY WORK TABLE, USED     *        
065100*    SOLELY TO MAKE DUPLICATE TRANSACTION IDS ADJACENT.          *        
065200*    THIS TABLE IS THROWN AWAY THE MOMENT 2500 RETURNS - IT      *        
065300*    NEVER FEEDS THE OUTPUT TABLE, SO SORTING IT DOES NOT        *        
065400*    DISTURB THE RAW TABLE'S OWN ARRIVAL ORDER, WHICH STEP 3     *        
065500*    STILL WALKS IN THE ORIGINAL SEQUENCE.                       *        
065600*----------------------------------------------------------------*        
065700 2600-SORT-ID-TABLE-THRU-EXIT.                                            
065800*    A SINGLE-ROW EXTRACT NEEDS NO SORTING - SKIP STRAIGHT                
065900*    TO EXIT RATHER THAN RUNNING A DEGENERATE ONE-PASS LOOP.              
066000     IF WS-RAW-COUNT < 2                                                  
066100         GO TO 2600-EXIT                                                  
066200     END-IF.                                                              
066300     PERFORM 2610-INSERT-ONE-ID-THRU-EXIT                                 
066400         VARYING WS-WORK-SUBSCR FROM 2 BY 1                               
066500         UNTIL WS-WORK-SUBSCR > WS-RAW-COUNT.                             
066600 2600-EXIT.                                                               
066700     EXIT.                                                                
066800*    LIFTS THE ID AT WS-WORK-SUBSCR OUT AND SLIDES IT DOWN                
066900*    PAST EVERY LARGER ID BEHIND IT - THE STANDARD STRAIGHT               
067000*    INSERTION SORT THIS SHOP USES FOR EVERY SCRATCH TABLE.               
067100 2610-INSERT-ONE-ID-THRU-EXIT.                                            
067200     MOVE WS-SID-TRAN-ID (WS-WORK-SUBSCR) TO WS-SWAP-ID-VALUE.            
067300     MOVE WS-WORK-SUBSCR TO WS-WORK-SUBSCR2.                              
067400     PERFORM 2650-SHIFT-ID-DOWN-THRU-EXIT                                 
067500         UNTIL WS-WORK-SUBSCR2 < 2                                        
067600         OR WS-SID-TRAN-ID (WS-WORK-SUBSCR2 - 1)                          
067700             NOT > WS-SWAP-ID-VALUE.                                      
067800     MOVE WS-SWAP-ID-VALUE                                                
067900         TO WS-SID-TRAN-ID (WS-WORK-SUBSCR2).                             
068000 2610-EXIT.                                                               
068100     EXIT.                                                                
068200*    ONE SLIDE-DOWN STEP OF THE INSERTION SORT - COPIES THE               
068300*    ENTRY ONE SLOT TO THE RIGHT AND STEPS THE CURSOR BACK.               
068400 2650-SHIFT-ID-DOWN-THRU-EXIT.                                            
068500     MOVE WS-SID-TRAN-ID (WS-WORK-SUBSCR2 - 1)                            
068600         TO WS-SID-TRAN-ID (WS-WORK-SUBSCR2).                             
068700     SUBTRACT 1 FROM WS-WORK-SUBSCR2.                                     
068800 2650-EXIT.                                                               
068900     EXIT.                                                                
069000*----------------------------------------------------------------*        
069100*    STEPS 3/4/5 - STANDARDIZE CURRENCY/CATEGORY TO NA WHEN      *        
069200*    MISSING, FILTER OUT BAD ROWS, DEDUPE-KEEP-FIRST BY ID.      *        
069300*    THE THREE 1988 RULES ARE APPLIED IN A FIXED ORDER FOR       *        
069400*    EACH ROW - STANDARDIZE FIRST, THEN REJECT ON A MISSING KEY  *        
069500*    OR A NON-POSITIVE AMOUNT, AND ONLY THEN CHECK FOR A         *        
069600*    DUPLICATE ID AGAINST WHAT HAS ALREADY BEEN KEPT.  A ROW     *        
069700*    REJECTED ON THE FIRST TEST NEVER REACHES THE DEDUPE CHECK.  *        
069800*----------------------------------------------------------------*        
069900*    ONE PASS OVER THE RAW TABLE DOES ALL OF STEPS 3, 4 AND 5             
070000*    AT ONCE - STANDARDIZE, REJECT, AND DEDUPE ALL HAPPEN                 
070100*    INSIDE 3100 RATHER THAN AS THREE SEPARATE TABLE WALKS.               
070200 3000-EDIT-STD-FILTER-THRU-EXIT.                                          
070300     PERFORM 3100-EDIT-ONE-TRANSACTION-THRU-EXIT                          
070400         VARYING WS-WORK-SUBSCR FROM 1 BY 1                               
070500         UNTIL WS-WORK-SUBSCR > WS-RAW-COUNT.                             
070600 3000-EXIT.                                                               
070700     EXIT.                                                                
070800 3100-EDIT-ONE-TRANSACTION-THRU-EXIT.                                     
070900*    STAGE THE RAW ROW INTO THE WORK FIELDS SO ALL SUBSEQUENT             
071000*    TESTS AND MOVES USE THE SAME UNSUBSCRIPTED NAMES.                    
071100     MOVE WS-RX-TRAN-ID (WS-WORK-SUBSCR) TO WS-WORK-TRAN-ID-N.            
071200     MOVE WS-RX-CUST-ID (WS-WORK-SUBSCR) TO WS-WORK-CUST-ID-N.            
071300     MOVE WS-RX-AMOUNT (WS-WORK-SUBSCR)  TO WS-WORK-AMOUNT.               
071400     MOVE WS-RX-CURRENCY (WS-WORK-SUBSCR) TO WS-WORK-CURRENCY.            
071500     MOVE WS-RX-CATEGORY (WS-WORK-SUBSCR) TO WS-WORK-CATEGORY.            
071600*    CURRENCY GOES UPPERCASE (MATCHES THE COUNTRY-CURRENCY                
071700*    TABLE'S KEYS), CATEGORY GOES LOWERCASE (MATCHES CFEA01'S             
071800*    FEATURE NAMING) - SAME CR-1994-080 CASE-NORMALIZATION                
071900*    RULE ETLCUST APPLIES TO ITS OWN TEXT FIELDS.                         
072000     INSPECT WS-WORK-CURRENCY CONVERTING                                  
072100         "abcdefghijklmnopqrstuvwxyz"                                     
072200         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                 
072300     INSPECT WS-WORK-CATEGORY CONVERTING                                  
072400         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                                     
072500         TO "abcdefghijklmnopqrstuvwxyz".                                 
072600*    A BLANK CURRENCY IS NOT REJECTED - CR-1994-078 LEAVES IT             
072700*    "NA" HERE AND STEP 8 TRIES TO INFER THE REAL CODE LATER.             
072800     IF WS-WORK-CURRENCY = SPACES                                         
072900         MOVE "NA " TO WS-WORK-CURRENCY                                   
073000     END-IF.                                                              
073100*    A BLANK CATEGORY HAS NO EQUIVALENT INFERENCE STEP - IT               
073200*    STAYS "NA" FOR GOOD, UNLIKE A BLANK CURRENCY.                        
073300     IF WS-WORK-CATEGORY = SPACES                                         
073400         MOVE "NA             " TO WS-WORK-CATEGORY                       
073500     END-IF.                                                              
073600*    MISSING-KEY-FIELD REJECTS - TRAN01'S 88-LEVELS ALREADY               
073700*    NAME THESE CONDITIONS BUT THE COUNTER LOGIC IS SIMPLER               
073800*    TESTING THE NUMERIC VIEW DIRECTLY AGAINST ZERO.                      
073900     IF WS-WORK-TRAN-ID-N = ZERO                                          
074000         ADD 1 TO WS-INVALID-COUNT                                        
074100         GO TO 3100-EXIT                                                  
074200     END-IF.                                                              
074300     IF WS-WORK-CUST-ID-N = ZERO                                          
074400         ADD 1 TO WS-INVALID-COUNT                                        
074500         GO TO 3100-EXIT                                                  
074600     END-IF.                                                              
074700*    ZERO OR NEGATIVE AMOUNT IS NOT A VALID SALE (1988 RULE) -            
074800*    A REFUND/CREDIT ROW READS NEGATIVE UNDER CR-2001-119'S               
074900*    SIGNED FIELD AND IS REJECTED THE SAME AS A ZERO ROW.                 
075000     IF WS-WORK-AMOUNT NOT > ZERO                                         
075100         ADD 1 TO WS-INVALID-COUNT                                        
075200         GO TO 3100-EXIT                                                  
075300     END-IF.                                                              
075400*    DEDUPE-KEEP-FIRST BY TRANSACTION ID - A LATER ROW WITH               
075500*    AN ID ALREADY IN THE OUTPUT TABLE IS SILENTLY DROPPED.               
075600     PERFORM 3200-FIND-IN-OUT-TABLE-THRU-EXIT.                            
075700     IF WS-WORK-SUBSCR2 > 0                                               
075800         GO TO 3100-EXIT                                                  
075900     END-IF.                                                              
076000*    ROW SURVIVES - APPEND IT TO THE OUTPUT TABLE.  TIMESTAMP             
076100*    IS TAKEN STRAIGHT FROM THE RAW ROW SINCE IT NEVER GOES               
076200*    THROUGH THE WORK FIELDS ABOVE; AMOUNT-IN-EUR IS ZEROED               
076300*    HERE AND NOT FILLED IN UNTIL STEP 10, MUCH LATER.                    
076400     ADD 1 TO WS-CLEAN-COUNT.                                             
076500     SET WS-OX-IDX TO WS-CLEAN-COUNT.                                     
076600     MOVE WS-WORK-TRAN-ID-N  TO WS-OX-TRAN-ID (WS-OX-IDX).                
076700     MOVE WS-WORK-CUST-ID-N  TO WS-OX-CUST-ID (WS-OX-IDX).                
076800     MOVE WS-WORK-AMOUNT     TO WS-OX-AMOUNT (WS-OX-IDX).                 
076900     MOVE WS-WORK-CURRENCY   TO WS-OX-CURRENCY (WS-OX-IDX).               
077000     MOVE WS-RX-TIMESTAMP (WS-WORK-SUBSCR)                                
077100         TO WS-OX-TIMESTAMP (WS-OX-IDX).                                  
077200     MOVE WS-WORK-CATEGORY   TO WS-OX-CATEGORY (WS-OX-IDX).               
077300     MOVE ZERO               TO WS-OX-AMOUNT-EUR (WS-OX-IDX).             
077400 3100-EXIT.                                                               
077500     EXIT.                                                                
077600*----------------------------------------------------------------*        
077700*    LINEAR LOOK-UP OF THE OUTPUT TABLE BUILT SO FAR (KEY-ONLY   *        
077800*    VIEW) - KEEPS THE FIRST OCCURRENCE OF EACH TRANSACTION ID.  *        
077900*    RETURNS THE 1-UP POSITION IN WS-WORK-SUBSCR2, OR ZERO.      *        
078000*    A LINEAR SCAN GROWS SLOWER AS THE OUTPUT TABLE FILLS UP,    *        
078100*    BUT AVOIDS THE COST OF KEEPING A SEPARATE SORTED INDEX      *        
078200*    IN SYNC WHILE THE TABLE IS STILL BEING APPENDED TO ROW BY   *        
078300*    ROW - THE SAME TRADE-OFF ETLCUST MAKES FOR ITS OWN DEDUPE.  *        
078400*----------------------------------------------------------------*        
078500 3200-FIND-IN-OUT-TABLE-THRU-EXIT.                                        
078600     MOVE ZERO TO WS-WORK-SUBSCR2.                                        
078700*    NOTHING TO SCAN ON THE VERY FIRST CLEAN ROW.                         
078800     IF WS-CLEAN-COUNT = ZERO                                             
078900         GO TO 3200-EXIT                                                  
079000     END-IF.                                                              
079100     PERFORM 3210-CHECK-OUT-ENTRY-THRU-EXIT                               
079200         VARYING WS-OX-IDX2 FROM 1 BY 1                                   
079300         UNTIL WS-OX-IDX2 > WS-CLEAN-COUNT                                
079400         OR WS-WORK-SUBSCR2 > 0.                                          
079500 3200-EXIT.                                                               
079600     EXIT.                                                                
079700*    THIS IS A LINEAR SCAN, NOT THE BINARY SEARCH STEPS 8/9               
079800*    USE LATER - THE OUTPUT TABLE IS STILL BEING BUILT HERE               
079900*    AND IS NOT YET SORTED BY TRANSACTION ID.                             
080000 3210-CHECK-OUT-ENTRY-THRU-EXIT.                                          
080100     IF WS-OK-TRAN-ID (WS-OX-IDX2) = WS-WORK-TRAN-ID-N                    
080200         SET WS-WORK-SUBSCR2 TO WS-OX-IDX2                                
080300     END-IF.                                                              
080400 3210-EXIT.                                                               
080500     EXIT.                                                                
080600*----------------------------------------------------------------*        
080700*    STEP 6 - STRAIGHT INSERTION SORT ASCENDING BY TRAN ID, SO   *        
080800*    THE FINAL TRANOUT FILE READS IN A PREDICTABLE ORDER FOR     *        
080900*    OPERATIONS AND FOR FEATENG'S OWN TRANSACTION READ.  THE     *        
081000*    CUSTOMER TABLE BINARY-SEARCHED IN STEPS 8/9 IS A SEPARATE   *        
081100*    TABLE, ALREADY SORTED BY ETLCUST BEFORE IT WAS WRITTEN.     *        
081200*----------------------------------------------------------------*        
081300 4000-SORT-OUTPUT-THRU-EXIT.                                              
081400*    ONE OR ZERO CLEAN ROWS IS ALREADY SORTED.                            
081500     IF WS-CLEAN-COUNT < 2                                                
081600         GO TO 4000-EXIT                                                  
081700     END-IF.                                                              
081800     PERFORM 4050-INSERT-ONE-ENTRY-THRU-EXIT                              
081900         VARYING WS-WORK-SUBSCR FROM 2 BY 1                               
082000         UNTIL WS-WORK-SUBSCR > WS-CLEAN-COUNT.                           
082100 4000-EXIT.                                                               
082200     EXIT.                                                                
082300*    SAME INSERTION-SORT SHAPE AS 2610, BUT SWAPPING THE                  
082400*    FULL SEVEN-FIELD OUTPUT ROW INSTEAD OF A BARE ID.                    
082500 4050-INSERT-ONE-ENTRY-THRU-EXIT.                                         
082600     MOVE WS-OX-ENTRY (WS-WORK-SUBSCR) TO WS-SWAP-ENTRY.                  
082700     MOVE WS-WORK-SUBSCR TO WS-WORK-SUBSCR2.                              
082800     PERFORM 4100-SHIFT-ENTRY-DOWN-THRU-EXIT                              
082900         UNTIL WS-WORK-SUBSCR2 < 2                                        
083000         OR WS-OK-TRAN-ID (WS-WORK-SUBSCR2 - 1)                           
083100             NOT > WS-SWAP-TRAN-ID.                                       
083200     MOVE WS-SWAP-ENTRY TO WS-OX-ENTRY (WS-WORK-SUBSCR2).                 
083300 4050-EXIT.                                                               
083400     EXIT.                                                                
083500*    ONE SLIDE-DOWN STEP - GROUP-MOVES THE WHOLE ROW SO THE               
083600*    CURRENCY/TIMESTAMP/CATEGORY FIELDS TRAVEL WITH THE ID.               
083700 4100-SHIFT-ENTRY-DOWN-THRU-EXIT.                                         
083800     MOVE WS-OX-ENTRY (WS-WORK-SUBSCR2 - 1)                               
083900         TO WS-OX-ENTRY (WS-WORK-SUBSCR2).                                
084000     SUBTRACT 1 FROM WS-WORK-SUBSCR2.                                     
084100 4100-EXIT.                                                               
084200     EXIT.                                                                
084300*----------------------------------------------------------------*        
084400*    STEP 7 (PART A) - PRINT REMOVED COUNT/PERCENT VS RAW.       *        
084500*    KEPT AS ITS OWN SMALL PARAGRAPH, SEPARATE FROM THE MAIN     *        
084600*    VALIDATION REPORT IN 6000, SINCE IT WAS WRITTEN FIRST       *        
084700*    (THE 6000 DISTRIBUTIONS AND STATISTICS WERE ADDED IN        *        
084800*    LATER PASSES) AND NO ONE HAS SEEN A REASON TO MERGE THEM.   *        
084900*----------------------------------------------------------------*        
085000 5000-PRINT-REMOVED-PCT-THRU-EXIT.                                        
085100*    REMOVED COUNT IS RAW MINUS CLEAN - THIS INCLUDES BOTH                
085200*    THE STANDARD-EDIT REJECTS AND THE DEDUPE-KEEP-FIRST DROPS            
085300*    FROM STEP 3, NOT JUST INVALID ROWS.                                  
085400     COMPUTE WS-REMOVED-COUNT = WS-RAW-COUNT - WS-CLEAN-COUNT.            
085500     IF WS-REMOVED-COUNT > 0                                              
085600         COMPUTE WS-REMOVED-PCT ROUNDED =                                 
085700             (WS-REMOVED-COUNT / WS-RAW-COUNT) * 100                      
085800         MOVE WS-REMOVED-COUNT TO WS-DISPLAY-COUNT                        
085900         MOVE WS-REMOVED-PCT TO WS-DISPLAY-PCT                            
086000         DISPLAY "TRANSACTIONS REMOVED - " WS-DISPLAY-COUNT               
086100             " (" WS-DISPLAY-PCT "% OF RAW INPUT)"                        
086200     END-IF.                                                              
086300 5000-EXIT.                                                               
086400     EXIT.                                                                
086500*----------------------------------------------------------------*        
086600*    STEP 7 (PART B) - VALIDATION REPORT ON THE CLEANED SET.     *        
086700*    RUNS AFTER STEP 4'S SORT BUT BEFORE STEP 8'S CURRENCY       *        
086800*    INFERENCE AND STEP 9'S ORPHAN REMOVAL, SO EVERY COUNT AND   *        
086900*    DISTRIBUTION PRINTED HERE REFLECTS THE FILE AS IT STOOD     *        
087000*    RIGHT AFTER THE STANDARD EDITS - NOT THE FINAL TRANOUT      *        
087100*    CONTENT, WHICH CAN LOSE MORE ROWS TO ORPHAN REMOVAL LATER.  *        
087200*----------------------------------------------------------------*        
087300 6000-VALIDATION-REPORT-THRU-EXIT.                                        
087400     MOVE WS-CLEAN-COUNT TO WS-DISPLAY-COUNT.                             
087500     DISPLAY "VALIDATION - TOTAL CLEAN TRANSACTIONS - "                   
087600         WS-DISPLAY-COUNT.                                                
087700*    ONE PASS OVER THE CLEAN TABLE BUILDS THE NA COUNTS, THE              
087800*    CURRENCY/CATEGORY DISTRIBUTIONS, AND THE TIMESTAMP RANGE             
087900*    ALL TOGETHER - NO SENSE WALKING THE TABLE FOUR TIMES.                
088000     PERFORM 6100-ACCUM-ONE-TRANSACTION-THRU-EXIT                         
088100         VARYING WS-WORK-SUBSCR FROM 1 BY 1                               
088200         UNTIL WS-WORK-SUBSCR > WS-CLEAN-COUNT.                           
088300     PERFORM 6200-DISTINCT-CUSTOMER-COUNT-THRU-EXIT.                      
088400     MOVE WS-DISTINCT-CUST-COUNT TO WS-DISPLAY-COUNT.                     
088500     DISPLAY "VALIDATION - UNIQUE CUSTOMERS - " WS-DISPLAY-COUNT.         
088600     PERFORM 6300-PRINT-CURRENCY-DIST-THRU-EXIT                           
088700         VARYING WS-CUR-IDX FROM 1 BY 1                                   
088800         UNTIL WS-CUR-IDX > WS-DISTINCT-CURR-COUNT.                       
088900     PERFORM 6400-PRINT-CATEGORY-DIST-THRU-EXIT                           
089000         VARYING WS-CAT-IDX FROM 1 BY 1                                   
089100         UNTIL WS-CAT-IDX > WS-DISTINCT-CAT-COUNT.                        
089200*    AMOUNT STATISTICS NEED AT LEAST ONE ROW - AN EMPTY RUN               
089300*    SKIPS THIS BLOCK ENTIRELY RATHER THAN DIVIDING BY ZERO               
089400*    (PRB00901 - SEE THE CHANGE LOG).                                     
089500     IF WS-CLEAN-COUNT > 0                                                
089600         PERFORM 6700-BUILD-AMOUNT-SORT-THRU-EXIT                         
089700             VARYING WS-WORK-SUBSCR FROM 1 BY 1                           
089800             UNTIL WS-WORK-SUBSCR > WS-CLEAN-COUNT                        
089900         PERFORM 6800-SORT-AMOUNTS-THRU-EXIT                              
090000         PERFORM 6900-COMPUTE-AMOUNT-STATS-THRU-EXIT                      
090100         MOVE WS-AMOUNT-MIN TO WS-DISPLAY-AMOUNT                          
090200         DISPLAY "VALIDATION - AMOUNT MIN - " WS-DISPLAY-AMOUNT           
090300         MOVE WS-AMOUNT-MAX TO WS-DISPLAY-AMOUNT                          
090400         DISPLAY "VALIDATION - AMOUNT MAX - " WS-DISPLAY-AMOUNT           
090500         MOVE WS-AMOUNT-MEAN TO WS-DISPLAY-AMOUNT                         
090600         DISPLAY "VALIDATION - AMOUNT MEAN - " WS-DISPLAY-AMOUNT          
090700         MOVE WS-AMOUNT-MEDIAN TO WS-DISPLAY-AMOUNT                       
090800         DISPLAY "VALIDATION - AMOUNT MEDIAN - " WS-DISPLAY-AMOUNT        
090900     END-IF.                                                              
091000     DISPLAY "VALIDATION - TIMESTAMP RANGE - "                            
091100         WS-MIN-TIMESTAMP " TO " WS-MAX-TIMESTAMP.                        
091200     MOVE WS-NA-CURRENCY-COUNT TO WS-DISPLAY-COUNT.                       
091300     DISPLAY "VALIDATION - NA CURRENCY COUNT - " WS-DISPLAY-COUNT.        
091400     MOVE WS-NA-CATEGORY-COUNT TO WS-DISPLAY-COUNT.                       
091500     DISPLAY "VALIDATION - NA CATEGORY COUNT - " WS-DISPLAY-COUNT.        
091600 6000-EXIT.                                                               
091700     EXIT.                                                                
091800 6100-ACCUM-ONE-TRANSACTION-THRU-EXIT.                                    
091900*    THIS RUNS AS STEP 6, BEFORE STEP 8'S CURRENCY INFERENCE,             
092000*    SO THE NA-CURRENCY-COUNT ON THE VALIDATION REPORT SHOWS              
092100*    THE PRE-INFERENCE PICTURE - HOW MANY ROWS ARRIVED BLANK.             
092200     IF WS-OX-CURRENCY (WS-WORK-SUBSCR) = "NA "                           
092300         ADD 1 TO WS-NA-CURRENCY-COUNT                                    
092400     END-IF.                                                              
092500*    NO EQUIVALENT INFERENCE STEP EXISTS FOR CATEGORY (SEE 3100),         
092600*    SO THIS COUNT IS BOTH THE PRE- AND POST-RUN FIGURE.                  
092700     IF WS-OX-CATEGORY (WS-WORK-SUBSCR) = "NA             "               
092800         ADD 1 TO WS-NA-CATEGORY-COUNT                                    
092900     END-IF.                                                              
093000     PERFORM 6110-FIND-CURRENCY-SLOT-THRU-EXIT.                           
093100     PERFORM 6150-FIND-CATEGORY-SLOT-THRU-EXIT.                           
093200*    RUNNING MIN/MAX OF THE TIMESTAMP RANGE - A PLAIN COMPARE             
093300*    WORKS BECAUSE THE CCYY-MM-DD HH:MM:SS LAYOUT SORTS                   
093400*    CORRECTLY AS TEXT, THE SAME TRICK ETLCUST'S OWN DATE                 
093500*    FIELDS RELY ON.                                                      
093600     IF WS-OX-TIMESTAMP (WS-WORK-SUBSCR) < WS-MIN-TIMESTAMP               
093700         MOVE WS-OX-TIMESTAMP (WS-WORK-SUBSCR) TO WS-MIN-TIMESTAMP        
093800     END-IF.                                                              
093900     IF WS-OX-TIMESTAMP (WS-WORK-SUBSCR) > WS-MAX-TIMESTAMP               
094000         MOVE WS-OX-TIMESTAMP (WS-WORK-SUBSCR) TO WS-MAX-TIMESTAMP        
094100     END-IF.                                                              
094200 6100-EXIT.                                                               
094300     EXIT.                                                                
094400*----------------------------------------------------------------*        
094500*    FIND-OR-ADD THE CURRENT TRANSACTION'S CURRENCY IN THE       *        
094600*    DISTRIBUTION TABLE (LINEAR SCAN, TABLE IS SMALL).           *        
094700*    THIS IS THE SAME FIND-OR-ADD SHAPE AS 6150 BELOW FOR        *        
094800*    CATEGORY, JUST WITHOUT A HARD CEILING - SEE 6150'S OWN      *        
094900*    BANNER FOR WHY THAT TABLE NEEDS ONE AND THIS ONE DOES NOT.  *        
095000*----------------------------------------------------------------*        
095100*    THE VARYING CLAUSE'S OWN OR-CONDITION DOES THE SEARCH -              
095200*    6120 EXISTS ONLY BECAUSE PERFORM ... VARYING NEEDS A                 
095300*    PARAGRAPH NAME TO PERFORM, EVEN AN EMPTY ONE.                        
095400 6110-FIND-CURRENCY-SLOT-THRU-EXIT.                                       
095500     PERFORM 6120-CHECK-CURRENCY-SLOT-THRU-EXIT                           
095600         VARYING WS-CUR-IDX FROM 1 BY 1                                   
095700         UNTIL WS-CUR-IDX > WS-DISTINCT-CURR-COUNT                        
095800         OR WS-CUR-CURRENCY-CDE (WS-CUR-IDX) =                            
095900             WS-OX-CURRENCY (WS-WORK-SUBSCR).                             
096000*    FELL OFF THE END WITHOUT A MATCH - ADD A NEW SLOT.  NO               
096100*    20-ENTRY GUARD HERE (UNLIKE 6150'S CATEGORY TABLE) SINCE             
096200*    STRAY CURRENCY CODES ARE FAR RARER THAN STRAY CATEGORIES.            
096300     IF WS-CUR-IDX > WS-DISTINCT-CURR-COUNT                               
096400         ADD 1 TO WS-DISTINCT-CURR-COUNT                                  
096500         SET WS-CUR-IDX TO WS-DISTINCT-CURR-COUNT                         
096600         MOVE WS-OX-CURRENCY (WS-WORK-SUBSCR)                             
096700             TO WS-CUR-CURRENCY-CDE (WS-CUR-IDX)                          
096800         MOVE ZERO TO WS-CUR-COUNT (WS-CUR-IDX)                           
096900     END-IF.                                                              
097000     ADD 1 TO WS-CUR-COUNT (WS-CUR-IDX).                                  
097100 6110-EXIT.                                                               
097200     EXIT.                                                                
097300*    NO-OP BODY - THE VARYING CLAUSE ABOVE CARRIES THE ENTIRE             
097400*    SEARCH CONDITION.                                                    
097500 6120-CHECK-CURRENCY-SLOT-THRU-EXIT.                                      
097600     CONTINUE.                                                            
097700 6120-EXIT.                                                               
097800     EXIT.                                                                
097900*----------------------------------------------------------------*        
098000*    FIND-OR-ADD THE CURRENT TRANSACTION'S CATEGORY IN THE       *        
098100*    DISTRIBUTION TABLE (LINEAR SCAN).                           *        
098200*    MERCHANDISE CATEGORY IS FREE-TEXT ON THE RAW FEED, UNLIKE   *        
098300*    CURRENCY WHICH IS RESTRICTED TO FOUR ISO CODES, SO THIS     *        
098400*    TABLE NEEDS A CEILING WHERE 6110'S CURRENCY TABLE DOES NOT. *        
098500*----------------------------------------------------------------*        
098600*    THE 30-SLOT CEILING (WS-DISTINCT-CAT-COUNT > 29 IN THE               
098700*    VARYING'S OR-CONDITION) STOPS THE SCAN ITSELF FROM RUNNING           
098800*    PAST THE TABLE - WITHOUT IT A 31ST DISTINCT CATEGORY WOULD           
098900*    SUBSCRIPT WS-CAT-ENTRY OUT OF BOUNDS.                                
099000 6150-FIND-CATEGORY-SLOT-THRU-EXIT.                                       
099100     PERFORM 6160-CHECK-CATEGORY-SLOT-THRU-EXIT                           
099200         VARYING WS-CAT-IDX FROM 1 BY 1                                   
099300         UNTIL WS-CAT-IDX > WS-DISTINCT-CAT-COUNT                         
099400         OR WS-CAT-CATEGORY (WS-CAT-IDX) =                                
099500             WS-OX-CATEGORY (WS-WORK-SUBSCR)                              
099600         OR WS-DISTINCT-CAT-COUNT > 29.                                   
099700*    ADD A NEW SLOT ONLY IF ROOM REMAINS - A 31ST DISTINCT                
099800*    CATEGORY SILENTLY GOES UNCOUNTED RATHER THAN OVERFLOWING.            
099900     IF WS-CAT-IDX > WS-DISTINCT-CAT-COUNT                                
100000             AND WS-DISTINCT-CAT-COUNT < 30                               
100100         ADD 1 TO WS-DISTINCT-CAT-COUNT                                   
100200         SET WS-CAT-IDX TO WS-DISTINCT-CAT-COUNT                          
100300         MOVE WS-OX-CATEGORY (WS-WORK-SUBSCR)                             
100400             TO WS-CAT-CATEGORY (WS-CAT-IDX)                              
100500         MOVE ZERO TO WS-CAT-COUNT (WS-CAT-IDX)                           
100600     END-IF.                                                              
100700*    WS-CAT-IDX CAN REACH 31 IF THE TABLE WAS ALREADY FULL AND            
100800*    THIS ROW'S CATEGORY DID NOT MATCH ANY EXISTING SLOT.                 
100900     IF WS-CAT-IDX < 31                                                   
101000         ADD 1 TO WS-CAT-COUNT (WS-CAT-IDX)                               
101100     END-IF.                                                              
101200 6150-EXIT.                                                               
101300     EXIT.                                                                
101400*    NO-OP BODY - SEE THE NOTE ON 6120 ABOVE.                             
101500 6160-CHECK-CATEGORY-SLOT-THRU-EXIT.                                      
101600     CONTINUE.                                                            
101700 6160-EXIT.                                                               
101800     EXIT.                                                                
101900*----------------------------------------------------------------*        
102000*    DISTINCT CUSTOMER COUNT - FIRST-OCCURRENCE SCAN OVER THE    *        
102100*    CLEANED TABLE (NOT SORTED BY CUSTOMER, SO A LINEAR SCAN OF  *        
102200*    PRIOR ENTRIES DECIDES FIRST OCCURRENCE).                    *        
102300*    A CUSTOMER WITH FIVE TRANSACTIONS ON THE CLEAN FILE MUST    *        
102400*    COUNT ONCE HERE, NOT FIVE TIMES - THIS FIGURE FEEDS THE     *        
102500*    OPERATOR'S SANITY CHECK AGAINST THE CUSTOMER FILE'S OWN     *        
102600*    ROW COUNT FROM NCD.ETLCUST'S VALIDATION REPORT.             *        
102700*----------------------------------------------------------------*        
102800 6200-DISTINCT-CUSTOMER-COUNT-THRU-EXIT.                                  
102900     PERFORM 6210-CHECK-ONE-CUSTOMER-THRU-EXIT                            
103000         VARYING WS-OX-IDX FROM 1 BY 1                                    
103100         UNTIL WS-OX-IDX > WS-CLEAN-COUNT.                                
103200 6200-EXIT.                                                               
103300     EXIT.                                                                
103400*    FIRST ROW (WS-OX-IDX = 1) HAS NO PRIOR ENTRIES TO SCAN               
103500*    AND ALWAYS COUNTS AS A NEW DISTINCT CUSTOMER.                        
103600 6210-CHECK-ONE-CUSTOMER-THRU-EXIT.                                       
103700     MOVE ZERO TO WS-WORK-SUBSCR2.                                        
103800     IF WS-OX-IDX > 1                                                     
103900         PERFORM 6220-SCAN-PRIOR-CUSTOMER-THRU-EXIT                       
104000             VARYING WS-OX-IDX2 FROM 1 BY 1                               
104100             UNTIL WS-OX-IDX2 >= WS-OX-IDX                                
104200             OR WS-WORK-SUBSCR2 > 0                                       
104300     END-IF.                                                              
104400     IF WS-WORK-SUBSCR2 = ZERO                                            
104500         ADD 1 TO WS-DISTINCT-CUST-COUNT                                  
104600     END-IF.                                                              
104700 6210-EXIT.                                                               
104800     EXIT.                                                                
104900*    O(N-SQUARED) BY DESIGN - THE OUTPUT TABLE IS SORTED BY               
105000*    TRANSACTION ID, NOT CUSTOMER ID, SO THERE IS NO SHORTCUT             
105100*    TO A FIRST-OCCURRENCE TEST OTHER THAN SCANNING BACKWARD.             
105200 6220-SCAN-PRIOR-CUSTOMER-THRU-EXIT.                                      
105300     IF WS-OX-CUST-ID (WS-OX-IDX2) = WS-OX-CUST-ID (WS-OX-IDX)            
105400         SET WS-WORK-SUBSCR2 TO WS-OX-IDX2                                
105500     END-IF.                                                              
105600 6220-EXIT.                                                               
105700     EXIT.                                                                
105800*    ONE LINE PER CURRENCY, DRIVEN BY THE VARYING CLAUSE BACK             
105900*    IN 6000 - PRINTED IN FIRST-ENCOUNTERED ORDER, NOT SORTED.            
106000 6300-PRINT-CURRENCY-DIST-THRU-EXIT.                                      
106100     MOVE WS-CUR-COUNT (WS-CUR-IDX) TO WS-DISPLAY-COUNT.                  
106200     DISPLAY "  CURRENCY " WS-CUR-CURRENCY-CDE (WS-CUR-IDX)               
106300         " - " WS-DISPLAY-COUNT " TRANSACTIONS".                          
106400 6300-EXIT.                                                               
106500     EXIT.                                                                
106600*    ONE LINE PER CATEGORY - CAPPED AT THE SAME 30 SLOTS 6150             
106700*    FILLS, SO A RUN WITH MORE THAN 30 DISTINCT CATEGORIES                
106800*    PRINTS ONLY THE FIRST 30 ENCOUNTERED.                                
106900 6400-PRINT-CATEGORY-DIST-THRU-EXIT.                                      
107000     MOVE WS-CAT-COUNT (WS-CAT-IDX) TO WS-DISPLAY-COUNT.                  
107100     DISPLAY "  CATEGORY " WS-CAT-CATEGORY (WS-CAT-IDX)                   
107200         " - " WS-DISPLAY-COUNT " TRANSACTIONS".                          
107300 6400-EXIT.                                                               
107400     EXIT.                                                                
107500*----------------------------------------------------------------*        
107600*    COPY NATIVE-CURRENCY AMOUNTS INTO A WORK TABLE FOR THE      *        
107700*    MIN/MAX/SUM/MEDIAN PASS - MEDIAN NEEDS THEM SORTED.         *        
107800*    NATIVE-CURRENCY AMOUNT, NOT EUR - CR-2005-015 ASKED FOR     *        
107900*    THESE FIGURES ON THE RAW FEED'S OWN UNITS SINCE STEP 10'S   *        
108000*    EUR CONVERSION HAS NOT EVEN RUN YET AT THIS POINT IN THE    *        
108100*    BATCH FLOW (VALIDATION IS STEP 7, EUR CONVERSION STEP 10).  *        
108200*----------------------------------------------------------------*        
108300*    ONE PASS BUILDS THE SORT-TABLE COPY, THE RUNNING SUM, AND            
108400*    THE MIN/MAX TOGETHER - THE MIN/MAX DO NOT NEED THE ROWS              
108500*    SORTED, ONLY THE MEDIAN IN 6900 DOES.                                
108600 6700-BUILD-AMOUNT-SORT-THRU-EXIT.                                        
108700     MOVE WS-OX-AMOUNT (WS-WORK-SUBSCR)                                   
108800         TO WS-AMT-VALUE (WS-WORK-SUBSCR).                                
108900     ADD WS-OX-AMOUNT (WS-WORK-SUBSCR) TO WS-AMOUNT-SUM.                  
109000     IF WS-WORK-SUBSCR = 1                                                
109100         MOVE WS-OX-AMOUNT (WS-WORK-SUBSCR) TO WS-AMOUNT-MIN              
109200         MOVE WS-OX-AMOUNT (WS-WORK-SUBSCR) TO WS-AMOUNT-MAX              
109300     ELSE                                                                 
109400         IF WS-OX-AMOUNT (WS-WORK-SUBSCR) < WS-AMOUNT-MIN                 
109500             MOVE WS-OX-AMOUNT (WS-WORK-SUBSCR) TO WS-AMOUNT-MIN          
109600         END-IF                                                           
109700         IF WS-OX-AMOUNT (WS-WORK-SUBSCR) > WS-AMOUNT-MAX                 
109800             MOVE WS-OX-AMOUNT (WS-WORK-SUBSCR) TO WS-AMOUNT-MAX          
109900         END-IF                                                           
110000     END-IF.                                                              
110100 6700-EXIT.                                                               
110200     EXIT.                                                                
110300*----------------------------------------------------------------*        
110400*    STRAIGHT INSERTION SORT OF THE AMOUNT WORK TABLE, ASCENDING *        
110500*    (NEEDED FOR THE MEDIAN CALCULATION ONLY).                   *        
110600*----------------------------------------------------------------*        
110700 6800-SORT-AMOUNTS-THRU-EXIT.                                             
110800     IF WS-CLEAN-COUNT < 2                                                
110900         GO TO 6800-EXIT                                                  
111000     END-IF.                                                              
111100     PERFORM 6810-INSERT-ONE-AMOUNT-THRU-EXIT                             
111200         VARYING WS-WORK-SUBSCR FROM 2 BY 1                               
111300         UNTIL WS-WORK-SUBSCR > WS-CLEAN-COUNT.                           
111400 6800-EXIT.                                                               
111500     EXIT.                                                                
111600*    SAME INSERTION-SORT SHAPE AS 2610 AND 4050, THIS TIME                
111700*    OVER BARE SIGNED AMOUNTS RATHER THAN IDS OR FULL ROWS.               
111800 6810-INSERT-ONE-AMOUNT-THRU-EXIT.                                        
111900*    LIFT THE AMOUNT AT THE CURRENT SUBSCRIPT OUT INTO THE                
112000*    SWAP FIELD BEFORE SHIFTING - OTHERWISE THE FIRST SLIDE-              
112100*    DOWN STEP WOULD OVERWRITE IT BEFORE IT COULD BE PLACED.              
112200     MOVE WS-AMT-VALUE (WS-WORK-SUBSCR) TO WS-SWAP-AMT-VALUE.             
112300     MOVE WS-WORK-SUBSCR TO WS-WORK-SUBSCR2.                              
112400     PERFORM 6850-SHIFT-AMOUNT-DOWN-THRU-EXIT                             
112500         UNTIL WS-WORK-SUBSCR2 < 2                                        
112600         OR WS-AMT-VALUE (WS-WORK-SUBSCR2 - 1)                            
112700             NOT > WS-SWAP-AMT-VALUE.                                     
112800     MOVE WS-SWAP-AMT-VALUE TO WS-AMT-VALUE (WS-WORK-SUBSCR2).            
112900 6810-EXIT.                                                               
113000     EXIT.                                                                
113100*    SAME SLIDE-DOWN SHAPE AS 2650 AND 4100, THIS TIME MOVING             
113200*    ONE BARE SIGNED AMOUNT RATHER THAN A KEY OR A FULL ROW.              
113300 6850-SHIFT-AMOUNT-DOWN-THRU-EXIT.                                        
113400     MOVE WS-AMT-VALUE (WS-WORK-SUBSCR2 - 1)                              
113500         TO WS-AMT-VALUE (WS-WORK-SUBSCR2).                               
113600     SUBTRACT 1 FROM WS-WORK-SUBSCR2.                                     
113700 6850-EXIT.                                                               
113800     EXIT.                                                                
113900*----------------------------------------------------------------*        
114000*    MEAN AND MEDIAN OF THE NATIVE-CURRENCY AMOUNTS.  MEDIAN OF  *        
114100*    AN EVEN COUNT AVERAGES THE TWO MIDDLE VALUES.               *        
114200*    ADDED CR-2005-015 AT AN AUDITOR'S REQUEST - MEAN ALONE HAD  *        
114300*    BEEN MASKING A FEW OUTSIZED REFUND ROWS THAT SKEWED THE     *        
114400*    OLD VALIDATION REPORT'S SINGLE AVERAGE-AMOUNT FIGURE.       *        
114500*----------------------------------------------------------------*        
114600*    PRB00901 - WS-CLEAN-COUNT IS GUARANTEED NON-ZERO HERE                
114700*    (6000'S CALLING IF ALREADY SCREENED FOR IT), SO THIS                 
114800*    DIVIDE IS SAFE - THE GUARD LIVES AT THE CALL SITE.                   
114900 6900-COMPUTE-AMOUNT-STATS-THRU-EXIT.                                     
115000     COMPUTE WS-AMOUNT-MEAN ROUNDED =                                     
115100         WS-AMOUNT-SUM / WS-CLEAN-COUNT.                                  
115200     DIVIDE WS-CLEAN-COUNT BY 2 GIVING WS-MEDIAN-MIDPT                    
115300         REMAINDER WS-MEDIAN-REMAINDER.                                   
115400*    ODD ROW COUNT - REMAINDER 1 MEANS THE TRUE MIDDLE ROW IS             
115500*    ONE PAST THE INTEGER HALF, SO BUMP THE MIDPOINT BY ONE.              
115600     IF WS-MEDIAN-REMAINDER = 1                                           
115700         ADD 1 TO WS-MEDIAN-MIDPT                                         
115800         MOVE WS-AMT-VALUE (WS-MEDIAN-MIDPT) TO WS-AMOUNT-MEDIAN          
115900     ELSE                                                                 
116000*        EVEN ROW COUNT - AVERAGE THE TWO MIDDLE VALUES.                  
116100         COMPUTE WS-AMOUNT-MEDIAN ROUNDED =                               
116200             (WS-AMT-VALUE (WS-MEDIAN-MIDPT) +                            
116300              WS-AMT-VALUE (WS-MEDIAN-MIDPT + 1)) / 2                     
116400     END-IF.                                                              
116500 6900-EXIT.                                                               
116600     EXIT.                                                                
116700*----------------------------------------------------------------*        
116800*    LOAD THE CLEANED CUSTOMER FILE (NCD.CCST01 SHAPE) INTO A    *        
116900*    TABLE.  ETLCUST WRITES IT ALREADY SORTED ASCENDING BY THE   *        
117000*    NUMERIC CUSTOMER ID, SO IT CAN BE BINARY-SEARCHED AS-IS.    *        
117100*    THIS PROGRAM DOES NOT RE-SORT THE CUSTOMER FILE - IF A      *        
117200*    FUTURE CHANGE EVER MADE ETLCUST WRITE IT UNSORTED, EVERY    *        
117300*    BINARY SEARCH IN THIS PROGRAM WOULD SILENTLY GIVE WRONG     *        
117400*    ANSWERS RATHER THAN FAILING LOUDLY, SO TREAT THIS AS A      *        
117500*    HARD CONTRACT BETWEEN THE TWO PROGRAMS.                     *        
117600*----------------------------------------------------------------*        
117700*    NO HEADER-ROW SKIP NEEDED HERE - NCD.CCST01 IS ETLCUST'S             
117800*    OWN OUTPUT, NOT A RAW EXTRACT, SO IT CARRIES NO HEADER.              
117900 7000-LOAD-CUSTOMER-TABLE-THRU-EXIT.                                      
118000     OPEN INPUT CUST-LOOKUP-FILE.                                         
118100     IF NOT WS-CUST-LKUP-OK                                               
118200         DISPLAY "ETLTRAN - CANNOT OPEN CUSTOUT, STATUS "                 
118300             WS-CUST-LKUP-STATUS                                          
118400         GO TO 7000-EXIT                                                  
118500     END-IF.                                                              
118600     READ CUST-LOOKUP-FILE                                                
118700         AT END SET CUST-LKUP-AT-EOF TO TRUE                              
118800     END-READ.                                                            
118900     PERFORM 7100-READ-ONE-CUSTOMER-THRU-EXIT                             
119000         UNTIL CUST-LKUP-AT-EOF.                                          
119100     CLOSE CUST-LOOKUP-FILE.                                              
119200     MOVE WS-CUST-COUNT TO WS-DISPLAY-COUNT.                              
119300     DISPLAY "ETLTRAN - CUSTOMER LOOK-UP TABLE LOADED - "                 
119400         WS-DISPLAY-COUNT " ROWS".                                        
119500 7000-EXIT.                                                               
119600     EXIT.                                                                
119700*    ONLY THE ID AND HOME COUNTRY ARE KEPT - THE OTHER CCST01             
119800*    FIELDS (EMAIL, SIGN-UP DATE, ...) ARE OF NO USE TO EITHER            
119900*    THE ORPHAN CHECK (STEP 9) OR THE CURRENCY INFERENCE (STEP 8).        
120000 7100-READ-ONE-CUSTOMER-THRU-EXIT.                                        
120100     ADD 1 TO WS-CUST-COUNT.                                              
120200     SET WS-CX-IDX TO WS-CUST-COUNT.                                      
120300     MOVE WS-CLKUP-CUST-ID TO WS-CX-CUSTOMER-ID (WS-CX-IDX).              
120400     MOVE WS-CLKUP-COUNTRY-CDE TO WS-CX-COUNTRY-CDE (WS-CX-IDX).          
120500     READ CUST-LOOKUP-FILE                                                
120600         AT END SET CUST-LKUP-AT-EOF TO TRUE                              
120700     END-READ.                                                            
120800 7100-EXIT.                                                               
120900     EXIT.                                                                
121000*----------------------------------------------------------------*        
121100*    STEP 8 - INFER A MISSING CURRENCY FROM THE CUSTOMER'S       *        
121200*    COUNTRY WHEN THE TRANSACTION ARRIVED WITH CURRENCY NA.      *        
121300*    ADDED CR-1996-043 AFTER THE MARKETING TEAM REPORTED THAT    *        
121400*    A SIZABLE MINORITY OF WEB-CHANNEL ROWS CAME THROUGH WITH    *        
121500*    NO CURRENCY CODE AT ALL - RATHER THAN DROP THOSE ROWS       *        
121600*    OUTRIGHT, THIS STEP RECOVERS THE MOST LIKELY CURRENCY FROM  *        
121700*    THE CUSTOMER'S OWN HOME COUNTRY ON RECORD.                  *        
121800*----------------------------------------------------------------*        
121900*    COMPILED-IN SWITCH ONLY (SEE WS-INFER-CURRENCY-SW ABOVE) -           
122000*    NO CONTROL CARD TURNS THIS STEP OFF ON A REAL RUN TODAY.             
122100 7500-INFER-CURRENCY-THRU-EXIT.                                           
122200     IF NOT WS-INFER-CURRENCY-ON-SW                                       
122300         GO TO 7500-EXIT                                                  
122400     END-IF.                                                              
122500     PERFORM 7510-INFER-ONE-TRANSACTION-THRU-EXIT                         
122600         VARYING WS-OX-IDX FROM 1 BY 1                                    
122700         UNTIL WS-OX-IDX > WS-CLEAN-COUNT.                                
122800     MOVE WS-INFERRED-COUNT TO WS-DISPLAY-COUNT.                          
122900     DISPLAY "ETLTRAN - CURRENCY INFERRED FOR " WS-DISPLAY-COUNT          
123000         " TRANSACTIONS".                                                 
123100 7500-EXIT.                                                               
123200     EXIT.                                                                
123300*    ONLY ROWS STILL MARKED "NA " NEED WORK - A ROW THAT                  
123400*    ARRIVED WITH A REAL CURRENCY CODE IS LEFT UNTOUCHED.                 
123500 7510-INFER-ONE-TRANSACTION-THRU-EXIT.                                    
123600     IF WS-OX-CURRENCY (WS-OX-IDX) NOT = "NA "                            
123700         GO TO 7510-EXIT                                                  
123800     END-IF.                                                              
123900     MOVE WS-OX-CUST-ID (WS-OX-IDX) TO WS-WORK-CUST-ID-N.                 
124000     PERFORM 7600-BINARY-SEARCH-CUSTOMER-THRU-EXIT.                       
124100*    NO MATCHING CUSTOMER - LEAVE THE CURRENCY NA.  STEP 9                
124200*    (ORPHAN REMOVAL) WILL DROP THIS ROW ANYWAY.                          
124300     IF NOT WS-CUST-WAS-FOUND                                             
124400         GO TO 7510-EXIT                                                  
124500     END-IF.                                                              
124600     MOVE WS-CX-COUNTRY-CDE (WS-CX-IDX) TO WS-WORK-CURRENCY.              
124700     PERFORM 7650-FIND-CURRENCY-FOR-COUNTRY-THRU-EXIT.                    
124800     IF WS-CCY-WAS-FOUND                                                  
124900         MOVE WS-CCY-CURRENCY-CDE (WS-CCY-IDX)                            
125000             TO WS-OX-CURRENCY (WS-OX-IDX)                                
125100         ADD 1 TO WS-INFERRED-COUNT                                       
125200     END-IF.                                                              
125300 7510-EXIT.                                                               
125400     EXIT.                                                                
125500*----------------------------------------------------------------*        
125600*    BINARY SEARCH OF THE SORTED CUSTOMER TABLE BY CUSTOMER ID.  *        
125700*    KEY IN WS-WORK-CUST-ID-N.  SETS WS-CUST-FOUND-SW AND, IF    *        
125800*    FOUND, LEAVES THE MATCH POSITIONED AT WS-CX-IDX.            *        
125900*    WITH A CUSTOMER TABLE THIS SIZE A LINEAR SCAN WOULD STILL   *        
126000*    RUN FAST ENOUGH, BUT THE BINARY SEARCH WAS WRITTEN ONCE     *        
126100*    AND SHARED BY BOTH CALLERS RATHER THAN LEAVING EACH TO      *        
126200*    SCAN THE TABLE ITS OWN WAY.                                 *        
126300*----------------------------------------------------------------*        
126400*    SHARED BY 7510 (CURRENCY INFERENCE) AND 8100 (ORPHAN                 
126500*    CHECK) - BOTH CALLERS MUST RESET WS-CUST-FOUND-SW                    
126600*    THEMSELVES BEFORE RELYING ON THE RESULT, WHICH THIS                  
126700*    PARAGRAPH DOES ON THEIR BEHALF AT THE TOP.                           
126800 7600-BINARY-SEARCH-CUSTOMER-THRU-EXIT.                                   
126900     MOVE "N" TO WS-CUST-FOUND-SW.                                        
127000     MOVE 1 TO WS-WORK-LOW.                                               
127100     MOVE WS-CUST-COUNT TO WS-WORK-HIGH.                                  
127200     PERFORM 7650-BSEARCH-STEP-THRU-EXIT                                  
127300         UNTIL WS-WORK-LOW > WS-WORK-HIGH                                 
127400         OR WS-CUST-WAS-FOUND.                                            
127500 7600-EXIT.                                                               
127600     EXIT.                                                                
127700*    ONE BISECTION STEP - NUMBERED 7650 EVEN THOUGH IT BELONGS            
127800*    TO THE 7600 SEARCH, NOT THE 7650 COUNTRY LOOK-UP BELOW;              
127900*    THE TWO PARAGRAPHS NEVER RUN IN THE SAME CALL CHAIN SO               
128000*    THE OVERLAP CAUSES NO CONFUSION AT RUN TIME.                         
128100 7650-BSEARCH-STEP-THRU-EXIT.                                             
128200     COMPUTE WS-WORK-MID =                                                
128300         (WS-WORK-LOW + WS-WORK-HIGH) / 2.                                
128400     SET WS-CX-IDX TO WS-WORK-MID.                                        
128500     IF WS-CTK-CUSTOMER-ID (WS-CX-IDX) = WS-WORK-CUST-ID-N                
128600         MOVE "Y" TO WS-CUST-FOUND-SW                                     
128700     ELSE                                                                 
128800         IF WS-CTK-CUSTOMER-ID (WS-CX-IDX) < WS-WORK-CUST-ID-N            
128900             COMPUTE WS-WORK-LOW = WS-WORK-MID + 1                        
129000         ELSE                                                             
129100             COMPUTE WS-WORK-HIGH = WS-WORK-MID - 1                       
129200         END-IF                                                           
129300     END-IF.                                                              
129400 7650-EXIT.                                                               
129500     EXIT.                                                                
129600*----------------------------------------------------------------*        
129700*    LOOK UP THE CURRENCY FOR A COUNTRY CODE (COMPILED-IN        *        
129800*    COUNTRY/CURRENCY TABLE, ONLY 4 ENTRIES - LINEAR SCAN).      *        
129900*    KEY IN WS-WORK-CURRENCY.  SETS WS-CCY-FOUND-SW AND, IF      *        
130000*    FOUND, LEAVES THE MATCH POSITIONED AT WS-CCY-IDX.           *        
130100*    A "NOT FOUND" RESULT HERE CANNOT ACTUALLY HAPPEN ON A       *        
130200*    VALID RUN SINCE 7500'S CALLER ALREADY CONFIRMED THE         *        
130300*    CUSTOMER'S COUNTRY MATCHED ONE OF THE FOUR VALID CODES      *        
130400*    BACK IN NCD.ETLCUST - THE FOUND-SWITCH IS TESTED ANYWAY     *        
130500*    RATHER THAN ASSUMED, IN CASE THAT CONTRACT EVER BREAKS.     *        
130600*----------------------------------------------------------------*        
130700*    NOTE THE KEY IS PASSED IN WS-WORK-CURRENCY EVEN THOUGH IT            
130800*    HOLDS A COUNTRY CODE HERE - 7510 STAGES THE CUSTOMER'S               
130900*    COUNTRY INTO THAT SAME FIELD JUST BEFORE THIS CALL SO                
131000*    ONE WORK FIELD SERVES BOTH THIS LOOK-UP AND 9150 BELOW.              
131100 7650-FIND-CURRENCY-FOR-COUNTRY-THRU-EXIT.                                
131200     MOVE "N" TO WS-CCY-FOUND-SW.                                         
131300     PERFORM 7660-CHECK-COUNTRY-ENTRY-THRU-EXIT                           
131400         VARYING WS-CCY-IDX FROM 1 BY 1                                   
131500         UNTIL WS-CCY-IDX > 4                                             
131600         OR WS-CCY-WAS-FOUND.                                             
131700 7650-EXIT.                                                               
131800     EXIT.                                                                
131900*    FOUR ENTRIES ONLY - A LINEAR SCAN IS PLENTY, NO NEED FOR             
132000*    A BINARY SEARCH ON A TABLE THIS SMALL.                               
132100 7660-CHECK-COUNTRY-ENTRY-THRU-EXIT.                                      
132200     IF WS-CCY-COUNTRY-CDE (WS-CCY-IDX) = WS-WORK-CURRENCY                
132300         MOVE "Y" TO WS-CCY-FOUND-SW                                      
132400     END-IF.                                                              
132500 7660-EXIT.                                                               
132600     EXIT.                                                                
132700*----------------------------------------------------------------*        
132800*    STEP 9 - DROP TRANSACTIONS WHOSE CUSTOMER ID HAS NO MATCH   *        
132900*    ON THE CLEANED CUSTOMER FILE.  COMPACTS WS-OUT-TABLE IN     *        
133000*    PLACE (SURVIVORS ARE ONLY EVER MOVED BACKWARD, NEVER PAST   *        
133100*    THE ENTRY BEING TESTED, SO NO ENTRY IS OVERWRITTEN BEFORE   *        
133200*    IT IS READ).  THE WARNING BELOW IS DELIBERATELY COMPUTED    *        
133300*    AGAINST THE RAW INPUT COUNT, NOT THE CLEAN COUNT, SO IT     *        
133400*    COVERS ALL REMOVALS, NOT ORPHANS ALONE - SEE PRB00458.      *        
133500*----------------------------------------------------------------*        
133600 8000-REMOVE-ORPHANS-THRU-EXIT.                                           
133700     MOVE ZERO TO WS-FINAL-COUNT.                                         
133800     PERFORM 8100-CHECK-ONE-ORPHAN-THRU-EXIT                              
133900         VARYING WS-OX-IDX FROM 1 BY 1                                    
134000         UNTIL WS-OX-IDX > WS-CLEAN-COUNT.                                
134100*    PRB00458 - COMPUTED AGAINST WS-RAW-COUNT, NOT                        
134200*    WS-CLEAN-COUNT, ON PURPOSE: OPERATIONS WANTS ONE NUMBER              
134300*    THAT COVERS EVERYTHING DROPPED SINCE THE RAW EXTRACT                 
134400*    (INVALID ROWS, DUPLICATES, AND NOW ORPHANS TOGETHER),                
134500*    NOT JUST THE ORPHAN COUNT ON ITS OWN.                                
134600     COMPUTE WS-ORPHAN-WARN-COUNT =                                       
134700         WS-RAW-COUNT - WS-FINAL-COUNT.                                   
134800     IF WS-ORPHAN-WARN-COUNT > 0                                          
134900         MOVE WS-ORPHAN-WARN-COUNT TO WS-DISPLAY-COUNT                    
135000         DISPLAY "WARNING - " WS-DISPLAY-COUNT                            
135100             " FEWER TRANSACTIONS THAN RAW INPUT AFTER ORPHAN "           
135200             "REMOVAL"                                                    
135300     END-IF.                                                              
135400 8000-EXIT.                                                               
135500     EXIT.                                                                
135600*    COMPACTS SURVIVORS TOWARD THE FRONT OF WS-OUT-TABLE USING            
135700*    WS-OX-IDX3 AS THE WRITE CURSOR - SINCE WS-OX-IDX3 CAN                
135800*    NEVER RUN AHEAD OF WS-OX-IDX (IT ONLY EVER TRAILS OR                 
135900*    EQUALS IT), NO SURVIVING ROW IS OVERWRITTEN BEFORE IT IS             
136000*    READ, SO THIS SAFELY COMPACTS IN A SINGLE LEFT-TO-RIGHT PASS.        
136100*    THIS SAME COMPACT-IN-PLACE TECHNIQUE AVOIDS BUILDING A               
136200*    SECOND 20000-ENTRY TABLE JUST TO HOLD THE SURVIVORS, WHICH           
136300*    WOULD DOUBLE THIS PROGRAM'S WORKING-STORAGE FOOTPRINT FOR            
136400*    NO BENEFIT.                                                          
136500 8100-CHECK-ONE-ORPHAN-THRU-EXIT.                                         
136600     MOVE WS-OX-CUST-ID (WS-OX-IDX) TO WS-WORK-CUST-ID-N.                 
136700     PERFORM 7600-BINARY-SEARCH-CUSTOMER-THRU-EXIT.                       
136800     IF WS-CUST-WAS-FOUND                                                 
136900         ADD 1 TO WS-FINAL-COUNT                                          
137000         SET WS-OX-IDX3 TO WS-FINAL-COUNT                                 
137100*        SKIP THE MOVE WHEN A ROW IS ALREADY IN PLACE - TRUE              
137200*        FOR EVERY ROW UNTIL THE FIRST ORPHAN IS DROPPED.                 
137300         IF WS-OX-IDX3 NOT = WS-OX-IDX                                    
137400             MOVE WS-OX-ENTRY (WS-OX-IDX)                                 
137500                 TO WS-OX-ENTRY (WS-OX-IDX3)                              
137600         END-IF                                                           
137700     END-IF.                                                              
137800 8100-EXIT.                                                               
137900     EXIT.                                                                
138000*----------------------------------------------------------------*        
138100*    STEP 10 - CONVERT EACH SURVIVING AMOUNT TO EUR.  A          *        
138200*    CURRENCY WITH NO RATE (STILL NA AFTER INFERENCE) LEAVES     *        
138300*    AMOUNT-IN-EUR AT ZERO.                                      *        
138400*    THE NATIVE AMOUNT ITSELF IS NEVER OVERWRITTEN - ONLY THE    *        
138500*    APPENDED EUR FIELD IS COMPUTED HERE, SO A DOWNSTREAM        *        
138600*    CONSUMER THAT WANTS THE ORIGINAL DKK/SEK/NOK FIGURE CAN     *        
138700*    STILL GET IT STRAIGHT OFF NCD.TRANOUT.                      *        
138800*----------------------------------------------------------------*        
138900*    RUNS OVER WS-FINAL-COUNT ROWS, NOT WS-CLEAN-COUNT - STEP 9           
139000*    HAS ALREADY COMPACTED OUT THE ORPHANS BY THIS POINT.                 
139100 9000-CONVERT-TO-EUR-THRU-EXIT.                                           
139200     PERFORM 9100-CONVERT-ONE-THRU-EXIT                                   
139300         VARYING WS-OX-IDX FROM 1 BY 1                                    
139400         UNTIL WS-OX-IDX > WS-FINAL-COUNT.                                
139500 9000-EXIT.                                                               
139600     EXIT.                                                                
139700 9100-CONVERT-ONE-THRU-EXIT.                                              
139800     MOVE WS-OX-CURRENCY (WS-OX-IDX) TO WS-WORK-CURRENCY.                 
139900     PERFORM 9150-FIND-RATE-FOR-CURRENCY-THRU-EXIT.                       
140000*    A CURRENCY STILL NA AFTER STEP 8'S INFERENCE HAS NO RATE             
140100*    TO CONVERT WITH - LEAVE THE EUR AMOUNT AT ZERO RATHER                
140200*    THAN GUESSING OR ABORTING THE RUN.                                   
140300     IF WS-CCY-WAS-FOUND                                                  
140400         COMPUTE WS-OX-AMOUNT-EUR (WS-OX-IDX) ROUNDED =                   
140500             WS-OX-AMOUNT (WS-OX-IDX) *                                   
140600                 WS-CCY-CONVERSION-RATE (WS-CCY-IDX)                      
140700     ELSE                                                                 
140800         MOVE ZERO TO WS-OX-AMOUNT-EUR (WS-OX-IDX)                        
140900     END-IF.                                                              
141000 9100-EXIT.                                                               
141100     EXIT.                                                                
141200*----------------------------------------------------------------*        
141300*    LOOK UP THE CONVERSION RATE FOR A CURRENCY CODE (LINEAR     *        
141400*    SCAN OF THE 4-ENTRY COMPILED-IN TABLE).  KEY IN             *        
141500*    WS-WORK-CURRENCY.  SETS WS-CCY-FOUND-SW AND WS-CCY-IDX.     *        
141600*    A "NOT FOUND" RESULT IS THE NORMAL CASE FOR A ROW WHOSE     *        
141700*    CURRENCY IS STILL NA AFTER STEP 8'S INFERENCE PASS - IT     *        
141800*    IS NOT AN ERROR CONDITION, WHICH IS WHY 9100 SIMPLY         *        
141900*    ZEROES THE EUR AMOUNT RATHER THAN DISPLAYING A WARNING.     *        
142000*----------------------------------------------------------------*        
142100*    SHARES THE WS-CCY-FOUND-SW SWITCH WITH 7650 ABOVE - EACH             
142200*    CALLER RESETS IT TO "N" BEFORE ITS OWN SCAN SO THE TWO               
142300*    PARAGRAPHS NEVER INTERFERE WITH EACH OTHER'S RESULT.                 
142400 9150-FIND-RATE-FOR-CURRENCY-THRU-EXIT.                                   
142500     MOVE "N" TO WS-CCY-FOUND-SW.                                         
142600     PERFORM 9160-CHECK-CURRENCY-ENTRY-THRU-EXIT                          
142700         VARYING WS-CCY-IDX FROM 1 BY 1                                   
142800         UNTIL WS-CCY-IDX > 4                                             
142900         OR WS-CCY-WAS-FOUND.                                             
143000 9150-EXIT.                                                               
143100     EXIT.                                                                
143200*    KEY IS THE ISO CURRENCY CODE HERE, UNLIKE 7660'S SCAN OF             
143300*    THE SAME TABLE BY COUNTRY CODE.                                      
143400 9160-CHECK-CURRENCY-ENTRY-THRU-EXIT.                                     
143500     IF WS-CCY-CURRENCY-CDE (WS-CCY-IDX) = WS-WORK-CURRENCY               
143600         MOVE "Y" TO WS-CCY-FOUND-SW                                      
143700     END-IF.                                                              
143800 9160-EXIT.                                                               
143900     EXIT.                                                                
144000*----------------------------------------------------------------*        
144100*    STEP 11 - WRITE THE CLEANED, CONVERTED TRANSACTION FILE.    *        
144200*    THIS IS THE LAST STEP OF THE PROGRAM - EVERY ROW STILL IN   *        
144300*    WS-OUT-TABLE AT THIS POINT HAS SURVIVED ALL THREE FILTERS   *        
144400*    (STANDARD EDIT, DEDUPE, ORPHAN REMOVAL) AND HAS A EUR       *        
144500*    AMOUNT COMPUTED, SO NOTHING FURTHER IS TESTED HERE.         *        
144600*----------------------------------------------------------------*        
144700*    NCD.TRANOUT IS FEATENG'S SOLE TRANSACTION INPUT - ANY                
144800*    FIELD ADDED HERE MUST ALSO BE ADDED TO NCD.TRAN01'S                  
144900*    CLEANED-RECORD VIEW OR FEATENG WILL NOT SEE IT.                      
145000 9500-WRITE-TRANSACTIONS-THRU-EXIT.                                       
145100     OPEN OUTPUT TRAN-OUT-FILE.                                           
145200     PERFORM 9550-WRITE-ONE-TRANSACTION-THRU-EXIT                         
145300         VARYING WS-OX-IDX FROM 1 BY 1                                    
145400         UNTIL WS-OX-IDX > WS-FINAL-COUNT.                                
145500     CLOSE TRAN-OUT-FILE.                                                 
145600     MOVE WS-FINAL-COUNT TO WS-DISPLAY-COUNT.                             
145700     DISPLAY "ETLTRAN - TRANSACTIONS WRITTEN - " WS-DISPLAY-COUNT.        
145800 9500-EXIT.                                                               
145900     EXIT.                                                                
146000*    ONE ROW OUT PER SURVIVING TABLE ENTRY - THE ROW CARRIES              
146100*    BOTH THE NATIVE-CURRENCY AMOUNT AND THE EUR AMOUNT SO                
146200*    FEATENG CAN CHOOSE WHICHEVER FIGURE ITS FEATURES NEED.               
146300 9550-WRITE-ONE-TRANSACTION-THRU-EXIT.                                    
146400*    SEVEN FIELD MOVES RATHER THAN A GROUP MOVE - THE OUTPUT              
146500*    TABLE ENTRY AND THE NCD.TRAN01 CLEANED-RECORD VIEW ARE               
146600*    LAID OUT DIFFERENTLY, SAME REASON AS 2100 ABOVE.                     
146700     MOVE WS-OX-TRAN-ID (WS-OX-IDX) TO WS-CLN-TRAN-ID.                    
146800     MOVE WS-OX-CUST-ID (WS-OX-IDX) TO WS-CLN-CUST-ID.                    
146900     MOVE WS-OX-AMOUNT (WS-OX-IDX) TO WS-CLN-AMOUNT.                      
147000     MOVE WS-OX-CURRENCY (WS-OX-IDX) TO WS-CLN-CURRENCY-CDE.              
147100     MOVE WS-OX-TIMESTAMP (WS-OX-IDX) TO WS-CLN-TIMESTAMP.                
147200     MOVE WS-OX-CATEGORY (WS-OX-IDX) TO WS-CLN-CATEGORY.                  
147300     MOVE WS-OX-AMOUNT-EUR (WS-OX-IDX) TO WS-CLN-AMOUNT-EUR.              
147400     WRITE WS-CLN-TRAN-REC.                                               
147500 9550-EXIT.                                                               
147600     EXIT.                                                                
