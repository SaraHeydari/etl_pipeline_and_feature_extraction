000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. CUSTOMER-FEATURE-LAYOUT.                                     
000300     AUTHOR. K.LINDQVIST.                                                 
000400     INSTALLATION. NORDIC RETAIL SYSTEMS - BATCH DIV.                     
000500     DATE-WRITTEN. 06/30/1991.                                            
000600     DATE-COMPILED. 06/30/1991.                                           
000700     SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.                          
000800*----------------------------------------------------------------*        
000900*    NCD.CFEA01 - CUSTOMER FEATURE OUTPUT RECORD, WRITTEN BY     *        
001000*    CUSTOMER-FEATURE-ENGINE.  ONE ROW PER CUSTOMER WITH AT      *        
001100*    LEAST ONE SURVIVING TRANSACTION.  CARRIES MONETARY, RFM,    *        
001200*    INTEREVENT AND PREFERENCE STATISTICS PLUS THE FOUR BUSINESS *        
001300*    FLAGS AND THE CUSTOMER ATTRIBUTES BROUGHT OVER FROM NCD.    *        
001400*    CCST01 BY THE LEFT-JOIN ENRICHMENT STEP.                    *        
001500*----------------------------------------------------------------*        
001600*    CHANGE LOG                                                  *        
001700*    ----------                                                  *        
001800*    06/30/91  KLQ  ORIGINAL LAYOUT - MONETARY AND RECENCY ONLY. *        
001900*    09/09/93  KLQ  ADDED INTEREVENT MEAN/STD-DEV FIELDS.        *        
002000*    02/18/95  MJO  ADDED PREFERRED-CATEGORY/CURRENCY FIELDS.    *        
002100*    07/01/96  MJO  CR-1996-042 ADDED IS-CHURNING-2 Z-SCORE FLAG.*        
002200*    12/11/98  PHN  Y2K REMEDIATION - ALL DATE FIELDS NOW CCYY.  *        
002300*    05/03/01  MJO  CR-2001-120 ADDED FLAG-COUNT REDEFINE FOR    *        
002400*                   THE STEP 8 FEATURE SUMMARY DISPLAY.          *        
002500*    08/14/03  SGV  PRB00457 - ADDED SORT-KEY-ONLY REDEFINE.     *        
002600*    03/22/05  SGV  CR-2005-014 ADDED RANK-WORK REDEFINE FOR     *        
002700*                   THE HIGH-VALUE PERCENTILE PASS.              *        
002800*----------------------------------------------------------------*        
002900*    THIS IS THE ONLY OUTPUT OF THE NIGHTLY PIPELINE - EVERY     *        
003000*    OTHER FILE IS AN INTERMEDIATE STAGING FILE.  MARKETING'S    *        
003100*    SEGMENTATION RUN COPIES THIS MEMBER TO READ FEATOUT.        *        
003200*----------------------------------------------------------------*        
003300 ENVIRONMENT DIVISION.                                                    
003400 CONFIGURATION SECTION.                                                   
003500 SPECIAL-NAMES.                                                           
003600     C01 IS TOP-OF-FORM                                                   
003700     CLASS NORDIC-COUNTRY-CLASS IS "D" "S" "N" "F".                       
003800 INPUT-OUTPUT SECTION.                                                    
003900 FILE-CONTROL.                                                            
004000*    LOGICAL NAME FEATOUT - THE NIGHTLY JCL POINTS THIS AT THE            
004100*    FEATURE DATA SET THE MARKETING SEGMENTATION JOB PICKS UP.            
004200     SELECT CUSTOMER-FEATURE-LAYOUT ASSIGN TO "FEATOUT"                   
004300         ORGANIZATION IS LINE SEQUENTIAL                                  
004400         FILE STATUS IS WS-CFEA01-FILE-STATUS.                            
004500 DATA DIVISION.                                                           
004600 FILE SECTION.                                                            
004700 FD  CUSTOMER-FEATURE-LAYOUT                                              
004800     LABEL RECORD STANDARD.                                               
004900*----------------------------------------------------------------*        
005000*    DETAIL VIEW BELOW IS WHAT FEATENG WRITES.  THE THREE        *        
005100*    REDEFINES AFTER IT ARE READ-ONLY WORK-TABLE SHAPES USED BY  *        
005200*    FEATENG ITSELF WHILE IT IS STILL BUILDING THE OUTPUT SET -  *        
005300*    NONE OF THEM EVER REACH FEATOUT IN THAT SHAPE.              *        
005400*----------------------------------------------------------------*        
005500 01  CFEA01-RECORD-AREA.                                                  
005600     05  CFEA01-DETAIL-AREA.                                              
005700*        CUSTOMER ID - MATCHES CCST01-CUSTOMER-ID-N ON THE                
005800*        LEFT-JOIN ENRICHMENT LOOKUP (7500 IN FEATENG).                   
005900         10  CFEA01-CUSTOMER-ID         PIC S9(9).                        
006000*        EMAIL/COUNTRY/SIGNUP-DATE ARE CARRIED STRAIGHT ACROSS            
006100*        FROM CCST01 UNCHANGED - FEATENG DOES NOT REVALIDATE              
006200*        THEM, THAT WAS ALREADY DONE BY CUSTOMER-CLEANSE.                 
006300         10  CFEA01-EMAIL-ADDR          PIC X(40).                        
006400         10  CFEA01-COUNTRY-CDE         PIC X(2).                         
006500         10  CFEA01-SIGNUP-DATE         PIC X(10).                        
006600*        MONETARY AGGREGATES OVER THE CUSTOMER'S CLEANED                  
006700*        TRANSACTIONS - SUM, MEAN, SAMPLE STD DEV, MIN, MAX.              
006800         10  CFEA01-TOTAL-SPEND         PIC S9(9)V99.                     
006900         10  CFEA01-AVG-TRAN-AMOUNT     PIC S9(7)V99.                     
007000*        STD-DEV IS ZERO (NOT BLANK) FOR A SINGLE-TRANSACTION             
007100*        CUSTOMER - THE 88-LEVEL LETS A READER TEST FOR THAT              
007200*        WITHOUT A SEPARATE SINGLE-TRAN FLAG COMPARE.                     
007300         10  CFEA01-STD-TRAN-AMOUNT     PIC S9(7)V99.                     
007400             88  CFEA01-STD-TRAN-UNDEFINED  VALUE ZERO.                   
007500         10  CFEA01-MIN-TRAN-AMOUNT     PIC S9(7)V99.                     
007600         10  CFEA01-MAX-TRAN-AMOUNT     PIC S9(7)V99.                     
007700         10  CFEA01-TRAN-COUNT          PIC 9(7).                         
007800*        FIRST/LAST TRANSACTION TIMESTAMP, FULL 19-BYTE ISO               
007900*        TEXT - KEPT VERBATIM SO A DOWNSTREAM READER CAN SEE              
008000*        THE ACTUAL CLOCK TIME, NOT JUST THE CALENDAR DATE.               
008100         10  CFEA01-FIRST-TRAN-DATE     PIC X(19).                        
008200         10  CFEA01-LAST-TRAN-DATE      PIC X(19).                        
008300*        RECENCY AND TENURE, BOTH IN WHOLE DAYS, BOTH COMPUTED            
008400*        ON THE CALENDAR DATE PORTION ONLY (SEE FEATENG 5500) -           
008500*        TIME OF DAY DOES NOT ENTER INTO THESE TWO FIELDS.                
008600         10  CFEA01-DAYS-SINCE-LAST     PIC S9(5).                        
008700         10  CFEA01-CUSTOMER-TENURE     PIC S9(5).                        
008800*        MEAN/STD OF THE INTEREVENT GAP IN WHOLE DAYS, TRUE               
008900*        ELAPSED TIME TRUNCATED (PRB00892) - NOT A CALENDAR-              
009000*        DATE SUBTRACTION.  ZERO AND UNDEFINED FOR A CUSTOMER             
009100*        WITH ONLY ONE TRANSACTION (NO GAP TO MEASURE).                   
009200         10  CFEA01-MEAN-INTEREVENT     PIC S9(5)V99.                     
009300             88  CFEA01-MEAN-IE-UNDEFINED   VALUE ZERO.                   
009400         10  CFEA01-STD-INTEREVENT      PIC S9(5)V99.                     
009500             88  CFEA01-STD-IE-UNDEFINED    VALUE ZERO.                   
009600*        MOST-FREQUENT CATEGORY/CURRENCY, TIE BROKEN BY FIRST             
009700*        OCCURRENCE IN TRANSACTION-DATE ORDER (FEATENG 4780).             
009800         10  CFEA01-PREFERRED-CATEGORY  PIC X(15).                        
009900         10  CFEA01-PREFERRED-CURRENCY  PIC X(3).                         
010000*        THE FOUR BUSINESS FLAGS - HIGH-VALUE (TOP DECILE OF              
010100*        SPEND), CHURNING (RECENCY-BASED), CHURNING-2 (Z-SCORE            
010200*        OF THE INTEREVENT GAP, CR-1996-042), SINGLE-TRAN.                
010300         10  CFEA01-HIGH-VALUE-SW       PIC X(1).                         
010400             88  CFEA01-IS-HIGH-VALUE       VALUE "Y".                    
010500         10  CFEA01-CHURNING-SW         PIC X(1).                         
010600             88  CFEA01-IS-CHURNING         VALUE "Y".                    
010700         10  CFEA01-CHURNING-2-SW       PIC X(1).                         
010800             88  CFEA01-IS-CHURNING-2       VALUE "Y".                    
010900         10  CFEA01-SINGLE-TRAN-SW      PIC X(1).                         
011000             88  CFEA01-HAS-SINGLE-TRAN     VALUE "Y".                    
011100*    SORT-KEY VIEW (PRB00457) - THE 4-BYTE COPY UTILITY THAT              
011200*    RESEQUENCES FEATOUT FOR MARKETING NEEDS ONLY THE KEY, NOT            
011300*    THE 190 BYTES OF DETAIL BEHIND IT.                                   
011400     05  CFEA01-SORT-KEY-AREA REDEFINES CFEA01-DETAIL-AREA.               
011500         10  CFEA01-SORT-CUSTOMER-ID    PIC S9(9).                        
011600         10  FILLER                     PIC X(190).                       
011700*    RANK-WORK VIEW - THE STEP 5 HIGH-VALUE THRESHOLD PASS                
011800*    (FEATENG 6000) COPIES CUSTOMER-ID/TOTAL-SPEND INTO A                 
011900*    SCRATCH TABLE IN THIS SHAPE, SORTS IT BY SPEND DESCENDING,           
012000*    AND WALKS TO THE NEAREST-RANK 90TH PERCENTILE ROW.                   
012100     05  CFEA01-RANK-WORK-AREA REDEFINES CFEA01-DETAIL-AREA.              
012200         10  CFEA01-RW-CUSTOMER-ID      PIC S9(9).                        
012300         10  CFEA01-RW-TOTAL-SPEND      PIC S9(9)V99.                     
012400         10  CFEA01-RW-RANK-POSITION    PIC 9(7).                         
012500         10  FILLER                     PIC X(172).                       
012600*    FLAG-COUNT VIEW (CR-2001-120) - THE STEP 8 FEATURE SUMMARY           
012700*    ACCUMULATES HOW MANY CUSTOMERS CARRY EACH OF THE FOUR                
012800*    FLAGS BEFORE PRINTING THE VALIDATION REPORT.                         
012900     05  CFEA01-FLAG-COUNT-AREA REDEFINES CFEA01-DETAIL-AREA.             
013000         10  CFEA01-FC-HIGH-VALUE-CT    PIC 9(7).                         
013100         10  CFEA01-FC-CHURNING-CT      PIC 9(7).                         
013200         10  CFEA01-FC-CHURNING-2-CT    PIC 9(7).                         
013300         10  CFEA01-FC-SINGLE-TRAN-CT   PIC 9(7).                         
013400         10  FILLER                     PIC X(171).                       
013500 WORKING-STORAGE SECTION.                                                 
013600*    STANDARD TWO-BYTE FILE STATUS, SAME CONVENTION AS EVERY              
013700*    OTHER SELECT IN THIS PIPELINE.                                       
013800 01  WS-CFEA01-FILE-STATUS          PIC X(2).                             
013900     88  WS-CFEA01-FILE-OK              VALUE '00'.                       
014000     88  WS-CFEA01-FILE-EOF              VALUE '10'.                      
014100 PROCEDURE DIVISION.                                                      
014200*    COPYBOOK-ONLY STUB PARAGRAPH - SEE THE NOTE IN NCD.CCST01.           
014300 0000-CFEA01-EXIT.                                                        
014400     EXIT.                                                                
