000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. NORDIC-PIPELINE-DRIVER.                                      
000300     AUTHOR. T.RASMUSSEN.                                                 
000400     INSTALLATION. NORDIC RETAIL SYSTEMS - BATCH DIV.                     
000500     DATE-WRITTEN. 04/29/1988.                                            
000600     DATE-COMPILED. 04/29/1988.                                           
000700     SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.                          
000800*----------------------------------------------------------------*        
000900*    NCD.PIPEDRV - JOB-STEP ENTRY POINT FOR THE NIGHTLY NORDIC   *        
001000*    CUSTOMER DATA PIPELINE.  CALLS NCD.ETLCUST AND NCD.ETLTRAN  *        
001100*    TO CLEANSE THE RAW CUSTOMER AND TRANSACTION EXTRACTS, THEN  *        
001200*    CALLS NCD.FEATENG TO BUILD THE PER-CUSTOMER FEATURE FILE    *        
001300*    USED DOWNSTREAM BY THE MARKETING SEGMENTATION RUN.  THIS    *        
001400*    IS THE ONLY ONE OF THE FOUR PROGRAMS THAT STOPS THE RUN -   *        
001500*    THE OTHERS ARE CALLED SUBPROGRAMS.                          *        
001600*----------------------------------------------------------------*        
001700*    CHANGE LOG                                                  *        
001800*    ----------                                                  *        
001900*    04/29/88  TR   ORIGINAL WRITE-UP - CALLS CUSTOMER-CLEANSE   *        
002000*                   THEN TRANSACTION-CLEANSE, JCL STEP WRAPPER.  *        
002100*    06/30/91  KLQ  ADDED STEP 2 - CALL TO CUSTOMER-FEATURE-     *        
002200*                   ENGINE AFTER THE ETL STEPS COMPLETE.         *        
002300*    02/18/95  MJO  ADDED STEP BANNERS AND THE JOB-STEP STATUS   *        
002400*                   TABLE PER OPERATIONS REQUEST - CONSOLE LOG   *        
002500*                   WAS HARD TO FOLLOW ON RERUNS.                *        
002600*    12/11/98  PHN  Y2K REMEDIATION - RUN-DATE AREA REWORKED TO  *        
002700*                   CARRY FULL CCYYMMDD, NOT JUST YYMMDD.        *        
002800*    07/23/02  SGV  CR-2002-031 FINAL BANNER NOW LISTS ALL       *        
002900*                   THREE OUTPUT FILE NAMES FOR THE OPERATOR.    *        
003000*----------------------------------------------------------------*        
003100*    THIS PROGRAM DOES NO CLEANSING OR FEATURE LOGIC ITSELF - IT *        
003200*    ONLY SEQUENCES THE THREE CALLS AND WATCHES THE CLOCK.  IF A *        
003300*    RERUN IS NEEDED AFTER AN ABEND, CHECK THE JOB-STEP STATUS   *        
003400*    TABLE IN THE CLOSING BANNER TO SEE WHICH STEPS ALREADY      *        
003500*    WROTE THEIR OUTPUT FILE BEFORE RESTARTING.                  *        
003600*----------------------------------------------------------------*        
003700 ENVIRONMENT DIVISION.                                                    
003800 CONFIGURATION SECTION.                                                   
003900 SPECIAL-NAMES.                                                           
004000*    UPSI-0 PUTS THE WHOLE RUN IN TEST MODE - TODAY THIS ONLY             
004100*    ADDS A CONSOLE LINE, BUT IT IS THE HOOK OPERATIONS USES              
004200*    WHEN THEY WANT A VISIBLE MARKER ON A NON-PRODUCTION RUN.             
004300     C01 IS TOP-OF-FORM                                                   
004400     CLASS NORDIC-COUNTRY-CLASS IS "D" "S" "N" "F"                        
004500     UPSI-0 ON STATUS IS DRV-TEST-RUN-SW.                                 
004600 DATA DIVISION.                                                           
004700 WORKING-STORAGE SECTION.                                                 
004800*    DUMMY SWITCH - RESERVED FOR A FUTURE UPSI-1 STEP-SKIP                
004900*    OPTION THAT WAS DISCUSSED BUT NEVER IMPLEMENTED.                     
005000 01  WS-SWITCHES.                                                         
005100     05  WS-DRV-DUMMY-SW         PIC X(1) VALUE "N".                      
005200         88  WS-DRV-DUMMY            VALUE "Y".                           
005300     05  FILLER                  PIC X(9).                                
005400*    STEP AND TABLE-INDEX COUNTERS - BOTH COMP SINCE THEY ARE             
005500*    NEVER PRINTED DIRECTLY, ONLY USED TO DRIVE PERFORM VARYING           
005600*    AND TO COUNT HOW MANY OF THE THREE STEPS COMPLETED.                  
005700 77  WS-STEP-COUNT               PIC 9(1) COMP VALUE ZERO.                
005800 77  WS-JS-IDX                   PIC 9(1) COMP VALUE ZERO.                
005900*    RUN-DATE WORK AREAS - RAW SYSTEM DATE AND ITS 2-DIGIT                
006000*    YEAR, BOTH FEEDING THE 1200 WINDOWING PARAGRAPH BELOW.               
006100 77  WS-RUN-DATE-RAW             PIC 9(6) VALUE ZERO.                     
006200 77  WS-RUN-DATE-YY              PIC 9(2) VALUE ZERO.                     
006300*    FULL CCYYMMDD RUN-DATE AREA (Y2K REMEDIATION, PHN) AND ITS           
006400*    CCYY/MM/DD REDEFINE FOR THE BANNER DISPLAY AND WINDOWING.            
006500 01  WS-RUN-DATE-AREA.                                                    
006600     05  WS-RUN-DATE-CCYYMMDD    PIC 9(8) VALUE ZERO.                     
006700 01  WS-RUN-DATE-FIELDS REDEFINES WS-RUN-DATE-AREA.                       
006800     05  WS-RUN-DATE-CCYY        PIC 9(4).                                
006900     05  WS-RUN-DATE-MM          PIC 9(2).                                
007000     05  WS-RUN-DATE-DD          PIC 9(2).                                
007100*    JOB-STEP STATUS TABLE (MJO 02/18/95) - ONE ENTRY PER STEP,           
007200*    NAME PLUS A Y/N COMPLETION FLAG SO A RERUN OPERATOR CAN              
007300*    SEE AT A GLANCE WHICH STEPS ALREADY WROTE THEIR OUTPUT.              
007400*    THE KEYS REDEFINE BELOW LETS 4100 PRINT EACH ENTRY AS A              
007500*    SINGLE 30-BYTE STRING WITHOUT NAMING THE SUB-FIELDS.                 
007600 01  WS-JOB-STEP-TABLE.                                                   
007700     05  WS-JOB-STEP-ENTRY OCCURS 3 TIMES                                 
007800                           INDEXED BY WS-JS-TBL-IDX.                      
007900         10  WS-JS-STEP-NAME     PIC X(20).                               
008000         10  WS-JS-STEP-STATUS   PIC X(1).                                
008100         10  FILLER              PIC X(9).                                
008200 01  WS-JOB-STEP-KEYS REDEFINES WS-JOB-STEP-TABLE.                        
008300     05  WS-JSK-ENTRY OCCURS 3 TIMES PIC X(30).                           
008400*    BANNER WORK AREA - NOT CURRENTLY USED BY ANY PARAGRAPH FOR           
008500*    CENTERED TEXT, BUT KEPT FROM THE ORIGINAL 1988 WRITE-UP IN           
008600*    CASE A FUTURE BANNER NEEDS THE LEFT/RIGHT-HALF SPLIT.                
008700 01  WS-BANNER-AREA.                                                      
008800     05  WS-BL-TEXT              PIC X(60).                               
008900     05  FILLER                  PIC X(20).                               
009000 01  WS-BANNER-CENTER-VIEW REDEFINES WS-BANNER-AREA.                      
009100     05  WS-BC-LEFT-HALF         PIC X(40).                               
009200     05  WS-BC-RIGHT-HALF        PIC X(40).                               
009300 PROCEDURE DIVISION.                                                      
009400*    MAINLINE - OPENING BANNER, THE TWO ETL CALLS, THE FEATURE            
009500*    CALL, THE CLOSING BANNER, THEN STOP RUN.  NOTHING ELSE IN            
009600*    THIS PROGRAM RUNS OUTSIDE THIS SEQUENCE.                             
009700 0000-MAIN-PROCESS.                                                       
009800     PERFORM 1000-OPENING-BANNER-THRU-EXIT.                               
009900     PERFORM 2000-RUN-ETL-STEP-THRU-EXIT.                                 
010000     PERFORM 3000-RUN-FEATURE-STEP-THRU-EXIT.                             
010100     PERFORM 4000-CLOSING-BANNER-THRU-EXIT.                               
010200     STOP RUN.                                                            
010300*----------------------------------------------------------------*        
010400*    1000 - OPENING BANNER FOR THE NIGHTLY RUN.  INITIALIZES     *        
010500*    THE JOB-STEP STATUS TABLE TO "NOT RUN" (Y2K, PHN).          *        
010600*----------------------------------------------------------------*        
010700 1000-OPENING-BANNER-THRU-EXIT.                                           
010800*    LOAD THE THREE STEP NAMES ONCE, THEN CLEAR EVERY STATUS              
010900*    BYTE TO "N" BEFORE ANY STEP HAS HAD A CHANCE TO RUN.                 
011000     MOVE "CUSTOMER-CLEANSE       " TO WS-JS-STEP-NAME (1).               
011100     MOVE "TRANSACTION-CLEANSE    " TO WS-JS-STEP-NAME (2).               
011200     MOVE "CUSTOMER-FEATURE-ENGINE" TO WS-JS-STEP-NAME (3).               
011300     PERFORM 1100-INIT-STEP-STATUS-THRU-EXIT                              
011400         VARYING WS-JS-TBL-IDX FROM 1 BY 1                                
011500         UNTIL WS-JS-TBL-IDX > 3.                                         
011600     PERFORM 1200-BUILD-RUN-DATE-THRU-EXIT.                               
011700     DISPLAY " ".                                                         
011800     DISPLAY "=================================================".         
011900     DISPLAY "NORDIC DATA PIPELINE".                                      
012000     DISPLAY "  RUN DATE - " WS-RUN-DATE-CCYYMMDD.                        
012100     DISPLAY "=================================================".         
012200*    THE UPSI-0 TEST-RUN NOTE (SEE SPECIAL-NAMES ABOVE) - PURE            
012300*    CONSOLE VISIBILITY, NO LOGIC BRANCHES ON THIS SWITCH.                
012400     IF DRV-TEST-RUN-SW                                                   
012500         DISPLAY "PIPEDRV - RUNNING IN UPSI-0 TEST MODE"                  
012600     END-IF.                                                              
012700 1000-EXIT.                                                               
012800     EXIT.                                                                
012900*    ONE TABLE ENTRY PER CALL - RESETS THE STATUS BYTE ONLY,              
013000*    THE STEP NAME WAS ALREADY MOVED IN BY THE CALLER ABOVE.              
013100 1100-INIT-STEP-STATUS-THRU-EXIT.                                         
013200     MOVE "N" TO WS-JS-STEP-STATUS (WS-JS-TBL-IDX).                       
013300 1100-EXIT.                                                               
013400     EXIT.                                                                
013500*----------------------------------------------------------------*        
013600*    1200 - WINDOW THE 2-DIGIT SYSTEM DATE INTO A FULL CCYYMMDD  *        
013700*    RUN DATE FOR THE BANNER (Y2K REMEDIATION, PHN 12/11/98).    *        
013800*----------------------------------------------------------------*        
013900 1200-BUILD-RUN-DATE-THRU-EXIT.                                           
014000*    ACCEPT FROM DATE RETURNS A 2-DIGIT YEAR REGARDLESS OF                
014100*    COMPILER OPTIONS ON THIS PLATFORM - THE WINDOW BELOW IS              
014200*    THE SAME 50/50 SPLIT USED ACROSS ALL FOUR PROGRAMS.                  
014300     ACCEPT WS-RUN-DATE-RAW FROM DATE.                                    
014400     MOVE WS-RUN-DATE-RAW(1:2) TO WS-RUN-DATE-YY.                         
014500     MOVE WS-RUN-DATE-RAW(3:2) TO WS-RUN-DATE-MM.                         
014600     MOVE WS-RUN-DATE-RAW(5:2) TO WS-RUN-DATE-DD.                         
014700*    YY 00-49 WINDOWS TO 20XX, YY 50-99 WINDOWS TO 19XX - THIS            
014800*    SHOP WILL NOT SEE A REAL RUN DATE BEFORE 1950.                       
014900     IF WS-RUN-DATE-YY < 50                                               
015000         COMPUTE WS-RUN-DATE-CCYY = 2000 + WS-RUN-DATE-YY                 
015100     ELSE                                                                 
015200         COMPUTE WS-RUN-DATE-CCYY = 1900 + WS-RUN-DATE-YY                 
015300     END-IF.                                                              
015400 1200-EXIT.                                                               
015500     EXIT.                                                                
015600*----------------------------------------------------------------*        
015700*    2000 - STEP 1: ETL.  CUSTOMER CLEANSE MUST COMPLETE AND     *        
015800*    WRITE NCD.CCST01 BEFORE TRANSACTION CLEANSE RUNS, SINCE     *        
015900*    THE ORPHAN CHECK AND CURRENCY INFERENCE IN NCD.ETLTRAN      *        
016000*    READ THE CLEANED CUSTOMER FILE.                             *        
016100*----------------------------------------------------------------*        
016200 2000-RUN-ETL-STEP-THRU-EXIT.                                             
016300     DISPLAY " ".                                                         
016400     DISPLAY "STEP 1: ETL".                                               
016500*    CUSTOMER-CLEANSE FIRST - ITS OUTPUT (CUSTOUT) IS AN INPUT            
016600*    TO TRANSACTION-CLEANSE'S CURRENCY-INFERENCE AND ORPHAN               
016700*    CHECK, SO THE CALL ORDER BELOW IS NOT INTERCHANGEABLE.               
016800     CALL "CUSTOMER-CLEANSE".                                             
016900     SET WS-JS-TBL-IDX TO 1.                                              
017000     MOVE "Y" TO WS-JS-STEP-STATUS (WS-JS-TBL-IDX).                       
017100     ADD 1 TO WS-STEP-COUNT.                                              
017200     CALL "TRANSACTION-CLEANSE".                                          
017300     SET WS-JS-TBL-IDX TO 2.                                              
017400     MOVE "Y" TO WS-JS-STEP-STATUS (WS-JS-TBL-IDX).                       
017500     ADD 1 TO WS-STEP-COUNT.                                              
017600 2000-EXIT.                                                               
017700     EXIT.                                                                
017800*----------------------------------------------------------------*        
017900*    3000 - STEP 2: FEATURE ENGINEERING.  READS THE TWO FILES    *        
018000*    WRITTEN BY STEP 1 AND BUILDS THE CUSTOMER FEATURE FILE.     *        
018100*----------------------------------------------------------------*        
018200 3000-RUN-FEATURE-STEP-THRU-EXIT.                                         
018300     DISPLAY " ".                                                         
018400     DISPLAY "STEP 2: FEATURE ENGINEERING".                               
018500*    ONE CALL - CUSTOMER-FEATURE-ENGINE OPENS BOTH CUSTOUT AND            
018600*    TRANOUT ITSELF AND DOES NOT NEED ANY PARAMETERS FROM HERE.           
018700     CALL "CUSTOMER-FEATURE-ENGINE".                                      
018800     SET WS-JS-TBL-IDX TO 3.                                              
018900     MOVE "Y" TO WS-JS-STEP-STATUS (WS-JS-TBL-IDX).                       
019000     ADD 1 TO WS-STEP-COUNT.                                              
019100 3000-EXIT.                                                               
019200     EXIT.                                                                
019300*----------------------------------------------------------------*        
019400*    4000 - CLOSING BANNER LISTING THE THREE OUTPUT FILES FOR    *        
019500*    THE OPERATOR (CR-2002-031), PLUS THE JOB-STEP STATUS        *        
019600*    TABLE SO A RERUN KNOWS WHICH STEPS COMPLETED.               *        
019700*----------------------------------------------------------------*        
019800 4000-CLOSING-BANNER-THRU-EXIT.                                           
019900     DISPLAY " ".                                                         
020000     DISPLAY "=================================================".         
020100     DISPLAY "PIPELINE COMPLETE".                                         
020200     DISPLAY "  STEPS COMPLETED - " WS-STEP-COUNT.                        
020300*    IF THIS COUNT IS LESS THAN 3, SOMETHING BELOW ABENDED -              
020400*    THE STATUS TABLE PRINTED NEXT SHOWS EXACTLY WHERE.                   
020500     PERFORM 4100-SHOW-STEP-STATUS-THRU-EXIT                              
020600         VARYING WS-JS-TBL-IDX FROM 1 BY 1                                
020700         UNTIL WS-JS-TBL-IDX > 3.                                         
020800*    CR-2002-031 - LIST ALL THREE OUTPUT FILE NAMES SO THE                
020900*    OPERATOR DOES NOT HAVE TO OPEN THE JCL TO FIND THEM.                 
021000     DISPLAY "  OUTPUT - CUSTOMERS CLEANED    - CUSTOUT".                 
021100     DISPLAY "  OUTPUT - TRANSACTIONS CLEANED - TRANOUT".                 
021200     DISPLAY "  OUTPUT - CUSTOMER FEATURES    - FEATOUT".                 
021300     DISPLAY "=================================================".         
021400 4000-EXIT.                                                               
021500     EXIT.                                                                
021600*    ONE STATUS LINE PER TABLE ENTRY - STEP NAME AND ITS Y/N              
021700*    COMPLETION FLAG, IN THE ORDER THE STEPS RUN.                         
021800 4100-SHOW-STEP-STATUS-THRU-EXIT.                                         
021900     DISPLAY "    " WS-JS-STEP-NAME (WS-JS-TBL-IDX)                       
022000             " - " WS-JS-STEP-STATUS (WS-JS-TBL-IDX).                     
022100 4100-EXIT.                                                               
022200     EXIT.                                                                
