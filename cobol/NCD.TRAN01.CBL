000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. TRANSACTION-RAW-LAYOUT.                                      
000300     AUTHOR. T.RASMUSSEN.                                                 
000400     INSTALLATION. NORDIC RETAIL SYSTEMS - BATCH DIV.                     
000500     DATE-WRITTEN. 03/21/1988.                                            
000600     DATE-COMPILED. 03/21/1988.                                           
000700     SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.                          
000800*----------------------------------------------------------------*        
000900*    NCD.TRAN01 - RAW POINT-OF-SALE / WEB TRANSACTION RECORD,    *        
001000*    AS RECEIVED FROM THE NIGHTLY EXTRACT.  HEADER ROW THEN ONE  *        
001100*    DETAIL ROW PER TRANSACTION.  A TRAILER ROW MAY FOLLOW WHEN  *        
001200*    THE EXTRACT IS RUN IN BALANCED MODE (OPS OPTION, RARELY     *        
001300*    USED SINCE THE FEED WENT TO CONTINUOUS TRANSMISSION).       *        
001400*----------------------------------------------------------------*        
001500*    CHANGE LOG                                                  *        
001600*    ----------                                                  *        
001700*    03/21/88  TR   ORIGINAL LAYOUT.                             *        
001800*    09/14/90  TR   ADDED CATEGORY FIELD FOR MERCHANDISE GROUP.  *        
001900*    01/09/92  KLQ  ADDED HEADER-ROW REDEFINE FOR COLUMN NAMES.  *        
002000*    06/30/91  KLQ  ADDED TRAILER-ROW REDEFINE FOR BALANCE MODE. *        
002100*    04/11/94  KLQ  CR-1994-078 CURRENCY MAY ARRIVE BLANK.       *        
002200*    12/11/98  PHN  Y2K REMEDIATION - TIMESTAMP CONFIRMED CCYY.  *        
002300*    05/03/01  MJO  CR-2001-119 AMOUNT CONFIRMED SIGNED S9(7)V99.*        
002400*----------------------------------------------------------------*        
002500*    THE TRAILER-AREA VIEW IS VESTIGIAL - THE FEED HAS RUN IN    *        
002600*    CONTINUOUS TRANSMISSION MODE SINCE THE MID-90S AND NO       *        
002700*    CURRENT JOB SETS UPSI-1, BUT OPERATIONS ASKED THE LAYOUT    *        
002800*    BE LEFT IN PLACE IN CASE A BATCH-MODE FEED EVER RETURNS.    *        
002900*----------------------------------------------------------------*        
003000 ENVIRONMENT DIVISION.                                                    
003100 CONFIGURATION SECTION.                                                   
003200 SPECIAL-NAMES.                                                           
003300*    UPSI-1 IS THE BALANCED-MODE SWITCH - SEE THE CHANGE LOG              
003400*    NOTE ABOVE ABOUT ITS CURRENT (NON-)USE.                              
003500     C01 IS TOP-OF-FORM                                                   
003600     CLASS NORDIC-CURRENCY-CLASS IS "D" "S" "N" "E"                       
003700     UPSI-1 ON STATUS IS TRAN-BALANCED-MODE-SW.                           
003800 INPUT-OUTPUT SECTION.                                                    
003900 FILE-CONTROL.                                                            
004000*    LOGICAL NAME TRANIN - THE RAW TRANSACTION EXTRACT, READ BY           
004100*    TRANSACTION-CLEANSE STEP 2 AFTER CUSTOMER-CLEANSE COMPLETES.         
004200     SELECT TRANSACTION-RAW-LAYOUT ASSIGN TO "TRANIN"                     
004300         ORGANIZATION IS LINE SEQUENTIAL                                  
004400         FILE STATUS IS WS-TRAN01-FILE-STATUS.                            
004500 DATA DIVISION.                                                           
004600 FILE SECTION.                                                            
004700*    LABEL RECORD STANDARD - NO USER LABELS ON THIS FEED.                 
004800 FD  TRANSACTION-RAW-LAYOUT                                               
004900     LABEL RECORD STANDARD.                                               
005000*----------------------------------------------------------------*        
005100*    DETAIL VIEW IS THE NORMAL TRANSACTION ROW.  THE MISSING-    *        
005200*    FIELD 88-LEVELS BELOW EXIST SO ETLTRAN'S VALIDATION STEP    *        
005300*    CAN TEST FOR A DEFECT WITHOUT HAND-COMPARING TO ZERO OR     *        
005400*    SPACES AT EVERY CALL SITE.                                  *        
005500*----------------------------------------------------------------*        
005600 01  TRAN01-RECORD-AREA.                                                  
005700     05  TRAN01-DETAIL-AREA.                                              
005800*        TRANSACTION ID.  A BLANK-FILLED ID REDEFINES TO ZERO,            
005900*        WHICH THE MISSING 88 BELOW CATCHES - SUCH A ROW IS               
006000*        REJECTED OUTRIGHT - ORIGINAL 1988 MISSING-KEY RULE.              
006100         10  TRAN01-TRANSACTION-ID-X    PIC X(9).                         
006200         10  TRAN01-TRANSACTION-ID-N REDEFINES                            
006300                 TRAN01-TRANSACTION-ID-X PIC S9(9).                       
006400             88  TRAN01-TRAN-ID-MISSING     VALUE ZERO.                   
006500*        OWNING CUSTOMER ID - SAME MISSING-VALUE TREATMENT.               
006600*        A TRANSACTION WITH NO CUSTOMER-ID CANNOT BE JOINED               
006700*        TO A CUSTOMER LATER, SO IT IS REJECTED HERE TOO.                 
006800         10  TRAN01-CUSTOMER-ID-X       PIC X(9).                         
006900         10  TRAN01-CUSTOMER-ID-N REDEFINES                               
007000                 TRAN01-CUSTOMER-ID-X   PIC S9(9).                        
007100             88  TRAN01-CUST-ID-MISSING     VALUE ZERO.                   
007200*        TRANSACTION AMOUNT.  ZERO OR NEGATIVE IS NOT A VALID             
007300*        SALE AND IS REJECTED (CR-2001-119 CONFIRMED THE FIELD            
007400*        IS SIGNED SO A CREDIT/REFUND ROW READS NEGATIVE, NOT             
007500*        AS A HIGH POSITIVE VALUE FROM AN UNSIGNED OVERLAY).              
007600         10  TRAN01-AMOUNT              PIC S9(7)V99.                     
007700             88  TRAN01-AMOUNT-NOT-POSITIVE VALUE                         
007800                 -9999999.99 THRU ZERO.                                   
007900*        CURRENCY CODE - CR-1994-078 DOCUMENTED THAT THIS CAN             
008000*        ARRIVE BLANK; ETLTRAN INFERS ONE FROM THE CUSTOMER'S             
008100*        HOME COUNTRY WHEN THAT HAPPENS (CR-1996-043).                    
008200         10  TRAN01-CURRENCY-CDE        PIC X(3).                         
008300             88  TRAN01-CURRENCY-MISSING    VALUE SPACES.                 
008400*        FULL TIMESTAMP - DATE AND TIME OF DAY.  Y2K PASS KEPT            
008500*        THE FULL 4-DIGIT YEAR; NO WINDOWING LOGIC NEEDED HERE.           
008600         10  TRAN01-TIMESTAMP.                                            
008700             15  TRAN01-TS-DATE.                                          
008800                 20  TRAN01-TS-CCYY     PIC 9(4).                         
008900                 20  FILLER             PIC X VALUE "-".                  
009000                 20  TRAN01-TS-MM       PIC 9(2).                         
009100                 20  FILLER             PIC X VALUE "-".                  
009200                 20  TRAN01-TS-DD       PIC 9(2).                         
009300             15  FILLER                 PIC X VALUE SPACE.                
009400             15  TRAN01-TS-TIME.                                          
009500                 20  TRAN01-TS-HH       PIC 9(2).                         
009600                 20  FILLER             PIC X VALUE ":".                  
009700                 20  TRAN01-TS-MN       PIC 9(2).                         
009800                 20  FILLER             PIC X VALUE ":".                  
009900                 20  TRAN01-TS-SS       PIC 9(2).                         
010000*        MERCHANDISE CATEGORY (ADDED 09/14/90).  BLANK MEANS              
010100*        MISSING AND PASSES THROUGH TO CTRN01 AS "NA".                    
010200         10  TRAN01-CATEGORY            PIC X(15).                        
010300             88  TRAN01-CATEGORY-MISSING    VALUE SPACES.                 
010400*    HEADER-ROW VIEW - CATCHES A COLUMN-NAME FIRST ROW THE SAME           
010500*    WAY CUST01'S HEADER VIEW DOES; ETLTRAN SKIPS IT ON SIGHT.            
010600     05  TRAN01-HEADER-AREA REDEFINES TRAN01-DETAIL-AREA.                 
010700         10  TRAN01-HDR-TRAN-ID-LIT     PIC X(14).                        
010800         10  TRAN01-HDR-CUST-ID-LIT     PIC X(11).                        
010900         10  TRAN01-HDR-AMOUNT-LIT      PIC X(6).                         
011000         10  TRAN01-HDR-CURRENCY-LIT    PIC X(8).                         
011100         10  TRAN01-HDR-TIMESTMP-LIT    PIC X(9).                         
011200         10  TRAN01-HDR-CATEGORY-LIT    PIC X(8).                         
011300         10  FILLER                     PIC X(8).                         
011400*    TRAILER-ROW VIEW (BALANCE MODE, UPSI-1) - RECORD COUNT AND           
011500*    BATCH TOTAL FOR AN END-TO-END BALANCE CHECK; NOT USED BY             
011600*    ANY PARAGRAPH TODAY (SEE THE NOTE ABOVE THE CHANGE LOG).             
011700     05  TRAN01-TRAILER-AREA REDEFINES TRAN01-DETAIL-AREA.                
011800         10  TRAN01-TRL-RECORD-COUNT    PIC 9(9).                         
011900         10  TRAN01-TRL-BATCH-TOTAL     PIC S9(9)V99.                     
012000         10  FILLER                     PIC X(44).                        
012100 WORKING-STORAGE SECTION.                                                 
012200*    STANDARD TWO-BYTE FILE STATUS FOR THIS SELECT.  SAME                 
012300*    '00'/'10' CONVENTION AS EVERY OTHER FILE IN THIS PIPELINE.           
012400 01  WS-TRAN01-FILE-STATUS          PIC X(2).                             
012500     88  WS-TRAN01-FILE-OK              VALUE '00'.                       
012600     88  WS-TRAN01-FILE-EOF              VALUE '10'.                      
012700 PROCEDURE DIVISION.                                                      
012800*    COPYBOOK-ONLY STUB PARAGRAPH - SEE THE NOTE IN NCD.CCST01.           
012900 0000-TRAN01-EXIT.                                                        
013000     EXIT.                                                                
